      ******************************************************************
      *                                                                *
      *   TRX.EXTR01  --  MEETING TRANSCRIPT EXTRACTION RUN            *
      *                                                                *
      *   READS ONE TRANSCRIPT (LINE SEQUENTIAL TEXT) AND SCANS IT     *
      *   FOR THE MEETING DATE, THE SPEAKERS / PARTICIPANTS, ACTION    *
      *   ITEMS WITH ASSIGNEE AND DUE DATE, AND DECISION STATEMENTS.   *
      *   AT END OF FILE BUILDS A SHORT SUMMARY AND PRINTS EVERYTHING  *
      *   TO THE TRANSCRIPT-OUT REPORT.                                *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  TRANSCRIPT-EXTRACT-RUN.
       AUTHOR.      D K OSEI.
       INSTALLATION. DILIGENCE SYSTEMS GROUP.
       DATE-WRITTEN. 05/21/1985.
       DATE-COMPILED. 05/21/1985.
       SECURITY.    UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  --------------------------------------------------------------
      *  052185 DKO  0000  ORIGINAL PROGRAM PER DILIGENCE REQUEST 0457 *
      *  110387 DKO  0021  ADDED SLASHED AND WRITTEN DATE FORMS - THE  *
      *                    ISO SCAN ALONE WAS MISSING HALF THE CALL    *
      *                    NOTES WE WERE GETTING FROM THE FIELD        *
      *  042288 RTM  0044  ADDED PARTICIPANTS: LINE SCAN SEPARATE FROM *
      *                    THE SPEAKER-LABEL SCAN PER REQUEST 0468     *
      *  091289 DKO  0061  ADDED ACTION-ITEM TRIGGER LIST AND DUE-DATE *
      *                    PHRASE SCAN                                *
      *  030291 JLF  0079  ADDED DECISION TRIGGER LIST                 *
      *  091592 DKO  0091  ADDED SUMMARY SENTENCE BUILDER               *
      *  052693 RTM  0102  SORTED PARTICIPANT LIST BEFORE PRINTING PER *
      *                    REVISED REPORT STANDARD 93-A                *
      *  Y2K   012698 DKO  0113  Y2K READINESS REVIEW - 2-DIGIT YEAR   *
      *                    CENTURY MAP (00-68/69-99) ADDED TO BOTH THE *
      *                    SLASHED AND WRITTEN DATE NORMALIZERS - PASS *
      *  110299 RTM  0121  FINAL Y2K SIGN-OFF, ARCHIVED WITH AUDIT     *
      *  052600 JLF  0128  DDNAMES CHANGED TO STANDARD FORM PER STD    *
      *                    12-95 - TRANSIN / TRANSOUT                  *
      *  091403 DKO  0136  DEDUPED PARTICIPANT LIST - REPEATED SPEAKER *
      *                    LABELS WERE DOUBLE-COUNTING ON LONG CALLS   *
      *  031704 RTM  0148  DUE-DATE SCAN NOW ACCEPTS ISO AND WRITTEN   *
      *                    DATES, NOT JUST SLASHED - AND NO LONGER     *
      *                    STOMPS THE MEETING DATE WHEN A DUE DATE IS  *
      *                    FOUND LATER IN THE CALL, PER REQUEST 0512   *
      *  082604 JLF  0159  NAME-LETTERS CLASS WAS REJECTING NUMBERED,  *
      *                    HYPHENATED AND APOSTROPHE'D SPEAKER LABELS  *
      *                    (J. SMITH:, O'BRIEN:, SPEAKER1:) - WIDENED  *
      *                    PER AUDIT NOTE 0163                         *
      *  082604 JLF  0159  PARTICIPANTS: LINE SPLIT WAS NOT CASE       *
      *                    FOLDING BEFORE TESTING FOR THE WORD AND,    *
      *                    AND WAS STARTING THE SPLIT ON THE COLON     *
      *                    ITSELF INSTEAD OF PAST IT - FIRST NAME ON   *
      *                    THE LINE WAS COMING OUT GARBLED             *
      *  090304 DKO  0164  UNASSIGNED ACTION ITEMS NOW CARRY THE TEAM  *
      *                    IN THE OWNER FIELD INSTEAD OF BLANKS, TO    *
      *                    MATCH THE SUMMARY SENTENCE WORDING          *
      *  091104 DKO  0170  ACTION/DECISION TRIGGER SCAN AND FIRST-     *
      *                    PERSON OWNER SCAN WERE ALWAYS TESTING FROM  *
      *                    COLUMN 1, SO A LINE LED BY A SPEAKER LABEL  *
      *                    (ALICE: I'LL SEND...) NEVER MATCHED ANY     *
      *                    TRIGGER - CALLS TAKEN OVER THE PHONE (NO    *
      *                    LABEL) WERE THE ONLY ONES EVER CAUGHT.  ADD *
      *                    WS-CONTENT-START, SET BY 230-SPEAKER-LABEL, *
      *                    AND SCAN FROM THERE PER AUDIT 0170          *
      *  091104 DKO  0170  TL-LEAD-WORD (TL-SCAN-AREA REDEFINES) NEVER *
      *                    REFERENCED SINCE IT WAS ADDED AT 0009 - NOW *
      *                    WIRED INTO 240-PARTICIPANTS-LINE'S MONTH-   *
      *                    WORD-VS-PARTICIPANTS: LINE-TYPE CHECK       *
      *  091104 DKO  0170  252-CLEAN-TASK-TEXT WAS BLANKING EVERY      *
      *                    SEMICOLON AND COMMA IN THE TASK TEXT, NOT   *
      *                    JUST TRAILING ONES - "SEND THE REPORT,      *
      *                    THEN EMAIL IT" CAME OUT WITH THE INTERNAL   *
      *                    COMMA BLANKED TOO.  NEW 252A PARAGRAPH      *
      *                    STRIPS TRAILING ; AND , ONLY, PER AUDIT 0170*
      *  091104 DKO  0172  ACI.TIP07 ACTION-ITEM COPYBOOK RETIRED -    *
      *                    NOTHING IN THE JOB STREAM EVER OPENED       *
      *                    ACTNITM, ACTION ITEMS ONLY EVER WENT TO THE *
      *                    TRANSCRIPT-OUT REPORT.  ITS LAYOUT NOTES    *
      *                    FOLDED INTO THE WS-ACTION-TABLE COMMENT     *
      *                    ABOVE PER AUDIT 0170                        *
      *  091204 DKO  0173  THREE TRIGGER LITERALS WERE COMPARED AGAINST*
      *                    A SUBSTRING ONE BYTE LONGER THAN THE LITERAL*
      *                    ITSELF (I WILL, WE SHOULD, AGREED TO) - THE *
      *                    PADDED COMPARE ONLY MATCHED WHEN A SECOND   *
      *                    TRAILING SPACE FOLLOWED, SO THESE THREE     *
      *                    NEVER FIRED ON ORDINARY TRANSCRIPT TEXT.    *
      *                    SUBSTRING LENGTHS CORRECTED TO MATCH THE    *
      *                    LITERALS PER AUDIT NOTE 0173                *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS NAME-LETTERS IS "A" THRU "Z" "a" THRU "z" SPACE
               "0" THRU "9" "." "'" "-" "_"
           UPSI-0 ON STATUS IS TRX-RERUN-SWITCH.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT TRANSCRIPT-LINE ASSIGN TO TRANSIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-TRANSCRIPT-LINE.
           SELECT TRANSCRIPT-OUT ASSIGN TO TRANSOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-TRANSCRIPT-OUT.
       DATA DIVISION.
       FILE SECTION.
      *
       FD  TRANSCRIPT-LINE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 120 CHARACTERS
           DATA RECORD IS TRANSCRIPT-LINE-RECORD.
       01  TRANSCRIPT-LINE-RECORD.
           05  TL-TEXT                      PIC X(120).
           05  TL-SCAN-AREA REDEFINES TL-TEXT.
               10  TL-LEAD-WORD              PIC X(20).
               10  TL-REMAINDER               PIC X(100).
      *
       FD  TRANSCRIPT-OUT
           LABEL RECORDS ARE STANDARD
           LINAGE IS 58 LINES WITH FOOTING AT 54
               TOP 3 LINES BOTTOM 3 LINES
           RECORD CONTAINS 132 CHARACTERS
           DATA RECORD IS TRANSCRIPT-OUT-LINE.
       01  TRANSCRIPT-OUT-LINE               PIC X(132).
      *
       WORKING-STORAGE SECTION.
      *
       01  FS-TRANSCRIPT-LINE                PIC X(02) VALUE "00".
       01  FS-TRANSCRIPT-OUT                 PIC X(02) VALUE "00".
      *
       01  WS-SWITCHES.
           05  WS-TRANSCRIPT-LINE-EOF-SW     PIC X(01) VALUE "N".
               88  TRANSCRIPT-LINE-EOF           VALUE "Y".
           05  WS-DATE-FOUND-SW              PIC X(01) VALUE "N".
               88  MEETING-DATE-FOUND            VALUE "Y".
           05  WS-DEDUP-FOUND-SW             PIC X(01) VALUE "N".
               88  PARTICIPANT-ALREADY-KNOWN     VALUE "Y".
           05  WS-SLASH-HIT-SW               PIC X(01) VALUE "N".
               88  SLASH-DATE-HIT                VALUE "Y".
           05  WS-DUE-HIT-SW                 PIC X(01) VALUE "N".
               88  DUE-DATE-HIT-THIS-LINE         VALUE "Y".
           05  WS-DUE-ISO-SW                 PIC X(01) VALUE "N".
               88  DUE-ISO-HIT                    VALUE "Y".
           05  WS-DUE-MONTH-SW               PIC X(01) VALUE "N".
               88  DUE-MONTH-HIT                  VALUE "Y".
      *
       01  WS-CONTROL-COUNTERS.
           05  WS-LINES-READ                 PIC 9(7) COMP VALUE ZERO.
      *
       01  WS-SUB1                           PIC 9(3) COMP.
       01  WS-SUB2                           PIC 9(3) COMP.
       01  WS-SUB3                           PIC 9(3) COMP.
       01  WS-SUB4                           PIC 9(3) COMP.
       01  WS-SCAN-IDX                       PIC 9(3) COMP.
      *
      *    MEETING DATE
       01  WS-MEETING-DATE-WORK.
           05  WS-MEETING-DATE-RAW           PIC X(20) VALUE SPACES.
           05  WS-MEETING-DATE-NORM          PIC X(10) VALUE SPACES.
           05  WS-MEETING-DATE-NORM-R REDEFINES WS-MEETING-DATE-NORM.
               10  WS-MDN-YYYY               PIC X(04).
               10  FILLER                    PIC X(01).
               10  WS-MDN-MM                 PIC X(02).
               10  FILLER                    PIC X(01).
               10  WS-MDN-DD                 PIC X(02).
           05  FILLER                        PIC X(10) VALUE SPACES.
      *
      *    ISO DATE CANDIDATE WINDOW
       01  WS-ISO-CANDIDATE                  PIC X(10) VALUE SPACES.
       01  WS-ISO-CANDIDATE-R REDEFINES WS-ISO-CANDIDATE.
           05  WS-ISO-YYYY                   PIC X(04).
           05  WS-ISO-DASH1                  PIC X(01).
           05  WS-ISO-MM                     PIC X(02).
           05  WS-ISO-DASH2                  PIC X(01).
           05  WS-ISO-DD                     PIC X(02).
      *
      *    WORD-SPLIT WORK AREA - SHARED BY THE SLASHED AND WRITTEN
      *    DATE SCANS, THE SPEAKER-LABEL SCAN AND THE TRIGGER SCANS.
       01  WS-WORD-TABLE.
           05  WS-WORD OCCURS 20 TIMES       PIC X(20) VALUE SPACES.
           05  FILLER                        PIC X(01) VALUE SPACE.
       01  WS-WORD-COUNT                     PIC 9(2) COMP VALUE ZERO.
       01  WS-CANDIDATE-WORD                 PIC X(20) VALUE SPACES.
       01  WS-SLASH-COUNT                    PIC 9(2) COMP VALUE ZERO.
       01  WS-SLASH-PART1                    PIC X(04) VALUE SPACES.
       01  WS-SLASH-PART2                    PIC X(04) VALUE SPACES.
       01  WS-SLASH-PART3                    PIC X(04) VALUE SPACES.
       01  WS-2DIGIT-YR                      PIC 9(02) VALUE ZERO.
       01  WS-4DIGIT-YR                      PIC 9(04) VALUE ZERO.
       01  WS-DUE-SAVE-IDX                   PIC 9(3) COMP VALUE ZERO.
       01  WS-SAVE-MEETING-NORM              PIC X(10) VALUE SPACES.
      *
      *    MONTH NAME TABLE FOR THE WRITTEN-DATE SCAN.
       01  WS-MONTH-TABLE.
           05  WS-MONTH-ENTRY OCCURS 12 TIMES.
               10  WS-MONTH-FULL             PIC X(09).
               10  WS-MONTH-ABBR             PIC X(03).
               10  WS-MONTH-NUM              PIC 9(02).
               10  FILLER                    PIC X(06).
       01  WS-MONTH-UPPER-WORD                PIC X(20) VALUE SPACES.
       01  WS-MONTH-MATCH-IDX                 PIC 9(02) COMP VALUE ZERO.
       01  WS-WRITTEN-DAY-WORD                 PIC X(20) VALUE SPACES.
       01  WS-WRITTEN-YEAR-WORD                PIC X(20) VALUE SPACES.
      *
      *    SPEAKER / PARTICIPANT WORK AREA
       01  WS-CURRENT-SPEAKER                 PIC X(51) VALUE SPACES.
       01  WS-COLON-POS                       PIC 9(03) COMP VALUE ZERO.
       01  WS-PARTICIPANT-COUNT               PIC 9(02) COMP VALUE ZERO.
       01  WS-PARTICIPANT-TABLE.
           05  WS-PARTICIPANT OCCURS 30 TIMES PIC X(51) VALUE SPACES.
           05  FILLER                         PIC X(01) VALUE SPACE.
       01  WS-CANDIDATE-NAME                  PIC X(51) VALUE SPACES.
       01  WS-PART-LINE-UPPER                 PIC X(120) VALUE SPACES.
       01  WS-PARTICIPANT-SWAP                PIC X(51) VALUE SPACES.
       01  WS-SORT-SWAP-SW                     PIC X(01) VALUE "N".
           88  SORT-SWAP-MADE                  VALUE "Y".
      *
      *    START COLUMN OF THE LINE CONTENT FOR TRIGGER-PHRASE SCANS.
      *    230-SPEAKER-LABEL SETS THIS PAST THE "NAME: " ON EVERY LINE
      *    THAT OPENS WITH A SPEAKER LABEL, OR BACK TO COLUMN 1 WHEN
      *    IT DOES NOT, SO THE ACTION/DECISION TRIGGER WORDS ARE TESTED
      *    AGAINST WHAT WAS ACTUALLY SAID, NOT THE SPEAKER LABEL ITSELF.
       01  WS-CONTENT-START                    PIC 9(03) COMP VALUE 1.
       01  WS-REMAIN-START                     PIC 9(03) COMP VALUE ZERO.
       01  WS-REMAIN-LEN                       PIC 9(03) COMP VALUE ZERO.
      *
      *    ACTION ITEM WORK AREA.  THE STAND-ALONE ACI.TIP07 ACTION-
      *    ITEM COPYBOOK WAS RETIRED (091104 DKO 0172) - DILIGENCE
      *    AUDIT 0170 FOUND NO JOB IN THE STREAM EVER OPENED ACTNITM,
      *    SO ITS LAYOUT IS CARRIED HERE INSTEAD AS THE WORKING TABLE
      *    THE ITEMS ARE PRINTED FROM.  WT-AI-DUE-DATE HOLDS THE DATE
      *    AS SPOKEN, TEXT YYYY-MM-DD, BLANK IF NONE WAS STATED.
       01  WS-ACTION-COUNT                     PIC 9(02) COMP VALUE ZERO.
       01  WS-ACTION-TABLE.
           05  WS-ACTION-ENTRY OCCURS 20 TIMES.
               10  WT-AI-ASSIGNEE               PIC X(30) VALUE SPACES.
               10  WT-AI-TASK                    PIC X(80) VALUE SPACES.
               10  WT-AI-DUE-DATE                PIC X(10) VALUE SPACES.
                   88  WT-AI-NO-DUE-DATE             VALUE SPACES.
               10  FILLER                        PIC X(02) VALUE SPACES.
       01  WS-TASK-TEXT                        PIC X(80) VALUE SPACES.
       01  WS-TASK-LEN                         PIC 9(03) COMP VALUE ZERO.
       01  WS-TRAIL-SPACES                     PIC 9(03) COMP VALUE ZERO.
      *
      *    DECISION WORK AREA
       01  WS-DECISION-COUNT                   PIC 9(02) COMP VALUE ZERO.
       01  WS-DECISION-TABLE.
           05  WS-DECISION OCCURS 20 TIMES     PIC X(80) VALUE SPACES.
           05  FILLER                          PIC X(01) VALUE SPACE.
      *
       01  WS-SUMMARY-TEXT                     PIC X(200) VALUE SPACES.
       01  WS-SUMMARY-PART-1                   PIC X(100) VALUE SPACES.
       01  WS-SUMMARY-PART-2                   PIC X(100) VALUE SPACES.
       01  WS-PARTS-USED                       PIC 9(01) COMP VALUE ZERO.
      *
       01  WS-REPORT-LINES.
           05  WS-TRX-HEADING-1.
               10  FILLER                       PIC X(30)
                   VALUE "DILIGENCE SYSTEMS GROUP".
               10  FILLER                       PIC X(42)
                   VALUE "MEETING TRANSCRIPT EXTRACTION RUN".
               10  FILLER                       PIC X(60) VALUE SPACES.
           05  WS-TRX-DETAIL-LINE.
               10  FILLER                       PIC X(20) VALUE SPACES.
               10  WS-TDL-TEXT                  PIC X(100) VALUE SPACES.
      *
      *    LEFT-JUSTIFY / LENGTH SCRATCH - USED WHEREVER A CAPTURED
      *    SUBSTRING MAY CARRY LEADING OR TRAILING BLANKS.
       01  WS-TRIM-WORK                        PIC X(100) VALUE SPACES.
       01  WS-LEAD-SPACES                      PIC 9(3) COMP VALUE ZERO.
       01  WS-TRAIL-SPACES                     PIC 9(3) COMP VALUE ZERO.
       01  WS-SUMMARY-LEN1                     PIC 9(3) COMP VALUE ZERO.
       01  WS-SUMMARY-LEN2                     PIC 9(3) COMP VALUE ZERO.
       01  WS-DECISION-COUNT-ED                PIC Z9 VALUE ZERO.
      *
       PROCEDURE DIVISION.
      *
       000-MAIN SECTION.
       000-MAIN-START.
           PERFORM 100-OPEN-FILES THRU 100-OPEN-FILES-EXIT
           PERFORM 105-LOAD-MONTH-TABLE THRU 105-LOAD-MONTH-TABLE-EXIT
           PERFORM 800-REPORT-HEADING THRU 800-REPORT-HEADING-EXIT
           PERFORM 130-READ-TRANSCRIPT-LINE
               THRU 130-READ-TRANSCRIPT-LINE-EXIT
           PERFORM 200-SCAN-LINES THRU 200-SCAN-LINES-EXIT
               UNTIL TRANSCRIPT-LINE-EOF
           PERFORM 900-BUILD-SUMMARY THRU 900-BUILD-SUMMARY-EXIT
           PERFORM 910-WRITE-TRANSCRIPT-OUT
               THRU 910-WRITE-TRANSCRIPT-OUT-EXIT
           PERFORM 990-CLOSE-FILES THRU 990-CLOSE-FILES-EXIT
           STOP RUN.
       000-MAIN-EXIT. EXIT.
      *
       100-OPEN-FILES SECTION.
       100-OPEN-FILES-START.
           OPEN INPUT TRANSCRIPT-LINE
           OPEN OUTPUT TRANSCRIPT-OUT
           IF FS-TRANSCRIPT-LINE NOT = "00"
               DISPLAY "TRX.EXTR01 - TRANSCRIPT-LINE OPEN ERROR "
                   FS-TRANSCRIPT-LINE
               MOVE 91 TO RETURN-CODE
               STOP RUN
           END-IF.
       100-OPEN-FILES-EXIT. EXIT.
      *
       105-LOAD-MONTH-TABLE SECTION.
       105-LOAD-MONTH-TABLE-START.
           MOVE "JANUARY  " TO WS-MONTH-FULL (1)
           MOVE "JAN"       TO WS-MONTH-ABBR (1)
           MOVE 01          TO WS-MONTH-NUM  (1)
           MOVE "FEBRUARY " TO WS-MONTH-FULL (2)
           MOVE "FEB"       TO WS-MONTH-ABBR (2)
           MOVE 02          TO WS-MONTH-NUM  (2)
           MOVE "MARCH    " TO WS-MONTH-FULL (3)
           MOVE "MAR"       TO WS-MONTH-ABBR (3)
           MOVE 03          TO WS-MONTH-NUM  (3)
           MOVE "APRIL    " TO WS-MONTH-FULL (4)
           MOVE "APR"       TO WS-MONTH-ABBR (4)
           MOVE 04          TO WS-MONTH-NUM  (4)
           MOVE "MAY      " TO WS-MONTH-FULL (5)
           MOVE "MAY"       TO WS-MONTH-ABBR (5)
           MOVE 05          TO WS-MONTH-NUM  (5)
           MOVE "JUNE     " TO WS-MONTH-FULL (6)
           MOVE "JUN"       TO WS-MONTH-ABBR (6)
           MOVE 06          TO WS-MONTH-NUM  (6)
           MOVE "JULY     " TO WS-MONTH-FULL (7)
           MOVE "JUL"       TO WS-MONTH-ABBR (7)
           MOVE 07          TO WS-MONTH-NUM  (7)
           MOVE "AUGUST   " TO WS-MONTH-FULL (8)
           MOVE "AUG"       TO WS-MONTH-ABBR (8)
           MOVE 08          TO WS-MONTH-NUM  (8)
           MOVE "SEPTEMBER" TO WS-MONTH-FULL (9)
           MOVE "SEP"       TO WS-MONTH-ABBR (9)
           MOVE 09          TO WS-MONTH-NUM  (9)
           MOVE "OCTOBER  " TO WS-MONTH-FULL (10)
           MOVE "OCT"       TO WS-MONTH-ABBR (10)
           MOVE 10          TO WS-MONTH-NUM  (10)
           MOVE "NOVEMBER " TO WS-MONTH-FULL (11)
           MOVE "NOV"       TO WS-MONTH-ABBR (11)
           MOVE 11          TO WS-MONTH-NUM  (11)
           MOVE "DECEMBER " TO WS-MONTH-FULL (12)
           MOVE "DEC"       TO WS-MONTH-ABBR (12)
           MOVE 12          TO WS-MONTH-NUM  (12).
       105-LOAD-MONTH-TABLE-EXIT. EXIT.
      *
       130-READ-TRANSCRIPT-LINE SECTION.
       130-READ-TRANSCRIPT-LINE-START.
           READ TRANSCRIPT-LINE
               AT END SET TRANSCRIPT-LINE-EOF TO TRUE
               NOT AT END ADD 1 TO WS-LINES-READ
           END-READ.
       130-READ-TRANSCRIPT-LINE-EXIT. EXIT.
      *
       200-SCAN-LINES SECTION.
       200-SCAN-LINES-START.
           IF NOT MEETING-DATE-FOUND
               PERFORM 210-FIND-MEETING-DATE
                   THRU 210-FIND-MEETING-DATE-EXIT
           END-IF
           PERFORM 230-SPEAKER-LABEL THRU 230-SPEAKER-LABEL-EXIT
           PERFORM 240-PARTICIPANTS-LINE THRU 240-PARTICIPANTS-LINE-EXIT
           PERFORM 250-ACTION-TRIGGER THRU 250-ACTION-TRIGGER-EXIT
           PERFORM 270-DECISION-TRIGGER THRU 270-DECISION-TRIGGER-EXIT
           PERFORM 130-READ-TRANSCRIPT-LINE
               THRU 130-READ-TRANSCRIPT-LINE-EXIT.
       200-SCAN-LINES-EXIT. EXIT.
      *
       210-FIND-MEETING-DATE SECTION.
       210-FIND-MEETING-DATE-START.
           PERFORM 211-SCAN-ISO-DATE THRU 211-SCAN-ISO-DATE-EXIT
           IF NOT MEETING-DATE-FOUND
               PERFORM 214-SPLIT-LINE-INTO-WORDS
                   THRU 214-SPLIT-LINE-INTO-WORDS-EXIT
               PERFORM 212-SCAN-SLASH-DATE THRU 212-SCAN-SLASH-DATE-EXIT
           END-IF
           IF NOT MEETING-DATE-FOUND
               PERFORM 213-SCAN-WRITTEN-DATE THRU 213-SCAN-WRITTEN-DATE-EXIT
           END-IF.
       210-FIND-MEETING-DATE-EXIT. EXIT.
      *
       211-SCAN-ISO-DATE SECTION.
       211-SCAN-ISO-DATE-START.
           PERFORM 218-TEST-ISO-WINDOW THRU 218-TEST-ISO-WINDOW-EXIT
               VARYING WS-SCAN-IDX FROM 1 BY 1
               UNTIL WS-SCAN-IDX > 111 OR MEETING-DATE-FOUND.
       211-SCAN-ISO-DATE-EXIT. EXIT.
      *
       218-TEST-ISO-WINDOW SECTION.
       218-TEST-ISO-WINDOW-START.
           MOVE TL-TEXT (WS-SCAN-IDX:10) TO WS-ISO-CANDIDATE
           IF WS-ISO-YYYY IS NUMERIC AND WS-ISO-DASH1 = "-"
               AND WS-ISO-MM IS NUMERIC AND WS-ISO-DASH2 = "-"
               AND WS-ISO-DD IS NUMERIC
               MOVE WS-ISO-CANDIDATE TO WS-MEETING-DATE-RAW
               MOVE WS-ISO-CANDIDATE TO WS-MEETING-DATE-NORM
               SET MEETING-DATE-FOUND TO TRUE
           END-IF.
       218-TEST-ISO-WINDOW-EXIT. EXIT.
      *
       212-SCAN-SLASH-DATE SECTION.
       212-SCAN-SLASH-DATE-START.
           PERFORM 217A-SLASH-FOR-MEETING THRU 217A-SLASH-FOR-MEETING-EXIT
               VARYING WS-SUB1 FROM 1 BY 1
               UNTIL WS-SUB1 > WS-WORD-COUNT OR MEETING-DATE-FOUND.
       212-SCAN-SLASH-DATE-EXIT. EXIT.
      *
      *    WRAPS 217-TEST-SLASH-WORD FOR THE MEETING-DATE SEARCH ONLY
      *    - THE DUE-DATE SEARCH IN 260 CALLS 217 DIRECTLY SO A DUE
      *    DATE MATCH CANNOT BE MISTAKEN FOR THE MEETING DATE.
       217A-SLASH-FOR-MEETING SECTION.
       217A-SLASH-FOR-MEETING-START.
           PERFORM 217-TEST-SLASH-WORD THRU 217-TEST-SLASH-WORD-EXIT
           IF SLASH-DATE-HIT
               MOVE WS-CANDIDATE-WORD TO WS-MEETING-DATE-RAW
               SET MEETING-DATE-FOUND TO TRUE
           END-IF.
       217A-SLASH-FOR-MEETING-EXIT. EXIT.
      *
       213-SCAN-WRITTEN-DATE SECTION.
       213-SCAN-WRITTEN-DATE-START.
           PERFORM 219-TEST-MONTH-WORD THRU 219-TEST-MONTH-WORD-EXIT
               VARYING WS-SUB1 FROM 1 BY 1
               UNTIL WS-SUB1 > WS-WORD-COUNT OR MEETING-DATE-FOUND.
       213-SCAN-WRITTEN-DATE-EXIT. EXIT.
      *
       214-SPLIT-LINE-INTO-WORDS SECTION.
       214-SPLIT-LINE-INTO-WORDS-START.
           MOVE SPACES TO WS-WORD-TABLE
           MOVE ZERO TO WS-WORD-COUNT
           UNSTRING TL-TEXT DELIMITED BY ALL SPACE
               INTO WS-WORD (1)  WS-WORD (2)  WS-WORD (3)  WS-WORD (4)
                    WS-WORD (5)  WS-WORD (6)  WS-WORD (7)  WS-WORD (8)
                    WS-WORD (9)  WS-WORD (10) WS-WORD (11) WS-WORD (12)
                    WS-WORD (13) WS-WORD (14) WS-WORD (15) WS-WORD (16)
                    WS-WORD (17) WS-WORD (18) WS-WORD (19) WS-WORD (20)
               TALLYING IN WS-WORD-COUNT.
       214-SPLIT-LINE-INTO-WORDS-EXIT. EXIT.
      *
      *    TESTS THE WORD AT WS-SUB1 FOR AN N/N/N SLASHED DATE SHAPE.
      *    LEAVES THE NORMALIZED FORM IN WS-MEETING-DATE-NORM AND
      *    SETS SLASH-DATE-HIT - DOES NOT TOUCH THE MEETING-DATE
      *    SWITCH, SO IT CAN SERVE BOTH THE MEETING-DATE SEARCH AND
      *    THE DUE-DATE SEARCH WITHOUT THE TWO STEPPING ON EACH OTHER.
       217-TEST-SLASH-WORD SECTION.
       217-TEST-SLASH-WORD-START.
           MOVE WS-WORD (WS-SUB1) TO WS-CANDIDATE-WORD
           MOVE ZERO TO WS-SLASH-COUNT
           MOVE "N" TO WS-SLASH-HIT-SW
           INSPECT WS-CANDIDATE-WORD TALLYING WS-SLASH-COUNT
               FOR ALL "/"
           IF WS-SLASH-COUNT = 2
               MOVE SPACES TO WS-SLASH-PART1 WS-SLASH-PART2 WS-SLASH-PART3
               UNSTRING WS-CANDIDATE-WORD DELIMITED BY "/"
                   INTO WS-SLASH-PART1 WS-SLASH-PART2 WS-SLASH-PART3
               IF WS-SLASH-PART1 (1:1) IS NUMERIC
                   AND WS-SLASH-PART2 (1:1) IS NUMERIC
                   AND WS-SLASH-PART3 (1:1) IS NUMERIC
                   PERFORM 220-NORMALIZE-DATE THRU 220-NORMALIZE-DATE-EXIT
                   SET SLASH-DATE-HIT TO TRUE
               END-IF
           END-IF.
       217-TEST-SLASH-WORD-EXIT. EXIT.
      *
      *    NORMALIZES WS-SLASH-PART1/2/3 (MONTH/DAY/YEAR, LEFT
      *    JUSTIFIED, SPACE FILLED) INTO WS-MEETING-DATE-NORM AS
      *    YYYY-MM-DD.  SHARED BY THE SLASH-DATE AND DUE-DATE SCANS.
       220-NORMALIZE-DATE SECTION.
       220-NORMALIZE-DATE-START.
           MOVE SPACES TO WS-MEETING-DATE-NORM
           MOVE "-" TO WS-MEETING-DATE-NORM (5:1)
           MOVE "-" TO WS-MEETING-DATE-NORM (8:1)
           IF WS-SLASH-PART3 (3:1) = SPACE
               MOVE WS-SLASH-PART3 (1:2) TO WS-2DIGIT-YR
               IF WS-2DIGIT-YR <= 68
                   COMPUTE WS-4DIGIT-YR = 2000 + WS-2DIGIT-YR
               ELSE
                   COMPUTE WS-4DIGIT-YR = 1900 + WS-2DIGIT-YR
               END-IF
               MOVE WS-4DIGIT-YR TO WS-MEETING-DATE-NORM (1:4)
           ELSE
               MOVE WS-SLASH-PART3 (1:4) TO WS-MEETING-DATE-NORM (1:4)
           END-IF
           IF WS-SLASH-PART1 (2:1) = SPACE
               MOVE "0" TO WS-MEETING-DATE-NORM (6:1)
               MOVE WS-SLASH-PART1 (1:1) TO WS-MEETING-DATE-NORM (7:1)
           ELSE
               MOVE WS-SLASH-PART1 (1:2) TO WS-MEETING-DATE-NORM (6:2)
           END-IF
           IF WS-SLASH-PART2 (2:1) = SPACE
               MOVE "0" TO WS-MEETING-DATE-NORM (9:1)
               MOVE WS-SLASH-PART2 (1:1) TO WS-MEETING-DATE-NORM (10:1)
           ELSE
               MOVE WS-SLASH-PART2 (1:2) TO WS-MEETING-DATE-NORM (9:2)
           END-IF.
       220-NORMALIZE-DATE-EXIT. EXIT.
      *
      *    "MONTHNAME D, YYYY" - MONTH WORD FOUND AT WS-SUB1, DAY IN
      *    THE NEXT WORD, YEAR TWO WORDS ON (COMMA TOLERATED).
       219-TEST-MONTH-WORD SECTION.
       219-TEST-MONTH-WORD-START.
           MOVE SPACES TO WS-MONTH-UPPER-WORD
           MOVE WS-WORD (WS-SUB1) TO WS-MONTH-UPPER-WORD
           INSPECT WS-MONTH-UPPER-WORD
               CONVERTING "abcdefghijklmnopqrstuvwxyz"
                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
           MOVE ZERO TO WS-MONTH-MATCH-IDX
           PERFORM 219A-TEST-ONE-MONTH THRU 219A-TEST-ONE-MONTH-EXIT
               VARYING WS-SUB3 FROM 1 BY 1 UNTIL WS-SUB3 > 12
           IF WS-MONTH-MATCH-IDX > 0
               AND WS-SUB1 < WS-WORD-COUNT
               AND (WS-SUB1 + 1) <= WS-WORD-COUNT
               MOVE WS-WORD (WS-SUB1 + 1) TO WS-WRITTEN-DAY-WORD
               IF WS-WRITTEN-DAY-WORD (1:1) IS NUMERIC
                   MOVE SPACES TO WS-MEETING-DATE-NORM
                   MOVE "-" TO WS-MEETING-DATE-NORM (5:1)
                   MOVE "-" TO WS-MEETING-DATE-NORM (8:1)
                   MOVE WS-MONTH-NUM (WS-MONTH-MATCH-IDX)
                       TO WS-MEETING-DATE-NORM (6:2)
                   IF WS-WRITTEN-DAY-WORD (2:1) IS NUMERIC
                       MOVE WS-WRITTEN-DAY-WORD (1:2)
                           TO WS-MEETING-DATE-NORM (9:2)
                   ELSE
                       MOVE "0" TO WS-MEETING-DATE-NORM (9:1)
                       MOVE WS-WRITTEN-DAY-WORD (1:1)
                           TO WS-MEETING-DATE-NORM (10:1)
                   END-IF
                   IF (WS-SUB1 + 2) <= WS-WORD-COUNT
                       MOVE WS-WORD (WS-SUB1 + 2) TO WS-WRITTEN-YEAR-WORD
                       IF WS-WRITTEN-YEAR-WORD (1:1) IS NUMERIC
                           IF WS-WRITTEN-YEAR-WORD (5:1) IS NUMERIC
                               MOVE WS-WRITTEN-YEAR-WORD (1:4)
                                   TO WS-MEETING-DATE-NORM (1:4)
                           ELSE
                               MOVE WS-WRITTEN-YEAR-WORD (1:4)
                                   TO WS-MEETING-DATE-NORM (1:4)
                           END-IF
                           MOVE WS-MONTH-UPPER-WORD TO WS-MEETING-DATE-RAW
                           SET MEETING-DATE-FOUND TO TRUE
                       END-IF
                   END-IF
               END-IF
           END-IF.
       219-TEST-MONTH-WORD-EXIT. EXIT.
      *
       219A-TEST-ONE-MONTH SECTION.
       219A-TEST-ONE-MONTH-START.
           IF WS-MONTH-UPPER-WORD (1:9) = WS-MONTH-FULL (WS-SUB3)
               OR WS-MONTH-UPPER-WORD (1:3) = WS-MONTH-ABBR (WS-SUB3)
               MOVE WS-SUB3 TO WS-MONTH-MATCH-IDX
           END-IF.
       219A-TEST-ONE-MONTH-EXIT. EXIT.
      *
      *    A LEADING NAME (2-51 CHARS, STARTS UPPERCASE) FOLLOWED BY A
      *    COLON MARKS A SPEAKER LABEL.  THE NAME BECOMES A
      *    PARTICIPANT AND THE CURRENT SPEAKER FOR ASSIGNEE LOOKUP.
       230-SPEAKER-LABEL SECTION.
       230-SPEAKER-LABEL-START.
           MOVE 1 TO WS-CONTENT-START
           MOVE ZERO TO WS-COLON-POS
           INSPECT TL-TEXT TALLYING WS-COLON-POS
               FOR CHARACTERS BEFORE INITIAL ":"
           IF WS-COLON-POS > 0 AND WS-COLON-POS <= 51
               AND TL-TEXT (1:1) IS ALPHABETIC-UPPER
               AND TL-TEXT (1:WS-COLON-POS) IS NAME-LETTERS
               MOVE SPACES TO WS-CANDIDATE-NAME
               MOVE TL-TEXT (1:WS-COLON-POS) TO WS-CANDIDATE-NAME
               MOVE WS-CANDIDATE-NAME TO WS-CURRENT-SPEAKER
               COMPUTE WS-CONTENT-START = WS-COLON-POS + 2
               PERFORM 235-ADD-PARTICIPANT THRU 235-ADD-PARTICIPANT-EXIT
           END-IF.
       230-SPEAKER-LABEL-EXIT. EXIT.
      *
       235-ADD-PARTICIPANT SECTION.
       235-ADD-PARTICIPANT-START.
           MOVE "N" TO WS-DEDUP-FOUND-SW
           PERFORM 236-TEST-ONE-PARTICIPANT
               THRU 236-TEST-ONE-PARTICIPANT-EXIT
               VARYING WS-SUB2 FROM 1 BY 1
               UNTIL WS-SUB2 > WS-PARTICIPANT-COUNT
               OR PARTICIPANT-ALREADY-KNOWN
           IF NOT PARTICIPANT-ALREADY-KNOWN
               AND WS-PARTICIPANT-COUNT < 30
               ADD 1 TO WS-PARTICIPANT-COUNT
               MOVE WS-CANDIDATE-NAME TO WS-PARTICIPANT (WS-PARTICIPANT-COUNT)
           END-IF.
       235-ADD-PARTICIPANT-EXIT. EXIT.
      *
       236-TEST-ONE-PARTICIPANT SECTION.
       236-TEST-ONE-PARTICIPANT-START.
           IF WS-PARTICIPANT (WS-SUB2) = WS-CANDIDATE-NAME
               SET PARTICIPANT-ALREADY-KNOWN TO TRUE
           END-IF.
       236-TEST-ONE-PARTICIPANT-EXIT. EXIT.
      *
      *    "PARTICIPANTS:" / "PARTICIPANT:" LINE - NAMES SPLIT ON
      *    COMMA, SEMICOLON, OR THE WORD "AND".
       240-PARTICIPANTS-LINE SECTION.
       240-PARTICIPANTS-LINE-START.
           MOVE SPACES TO WS-MONTH-UPPER-WORD
           MOVE TL-LEAD-WORD TO WS-MONTH-UPPER-WORD
           INSPECT WS-MONTH-UPPER-WORD
               CONVERTING "abcdefghijklmnopqrstuvwxyz"
                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
           IF WS-MONTH-UPPER-WORD (1:13) = "PARTICIPANTS:"
               OR WS-MONTH-UPPER-WORD (1:12) = "PARTICIPANT:"
               MOVE ZERO TO WS-COLON-POS
               INSPECT TL-TEXT TALLYING WS-COLON-POS
                   FOR CHARACTERS BEFORE INITIAL ":"
               MOVE SPACES TO WS-PART-LINE-UPPER
               MOVE TL-TEXT TO WS-PART-LINE-UPPER
               INSPECT WS-PART-LINE-UPPER
                   CONVERTING "abcdefghijklmnopqrstuvwxyz"
                           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
               ADD 2 TO WS-COLON-POS
               MOVE SPACES TO WS-WORD-TABLE
               MOVE ZERO TO WS-WORD-COUNT
               UNSTRING WS-PART-LINE-UPPER DELIMITED BY "," OR ";"
                       OR " AND "
                   INTO WS-WORD (1)  WS-WORD (2)  WS-WORD (3)
                        WS-WORD (4)  WS-WORD (5)  WS-WORD (6)
                        WS-WORD (7)  WS-WORD (8)  WS-WORD (9)
                        WS-WORD (10)
                   WITH POINTER WS-COLON-POS
                   TALLYING IN WS-WORD-COUNT
               PERFORM 237-ADD-SPLIT-PARTICIPANT
                   THRU 237-ADD-SPLIT-PARTICIPANT-EXIT
                   VARYING WS-SUB1 FROM 1 BY 1
                   UNTIL WS-SUB1 > WS-WORD-COUNT
           END-IF.
       240-PARTICIPANTS-LINE-EXIT. EXIT.
      *
       237-ADD-SPLIT-PARTICIPANT SECTION.
       237-ADD-SPLIT-PARTICIPANT-START.
           MOVE SPACES TO WS-CANDIDATE-NAME
           MOVE WS-WORD (WS-SUB1) TO WS-CANDIDATE-NAME
           MOVE ZERO TO WS-LEAD-SPACES
           INSPECT WS-CANDIDATE-NAME TALLYING WS-LEAD-SPACES
               FOR LEADING SPACE
           IF WS-LEAD-SPACES > 0 AND WS-LEAD-SPACES < 51
               MOVE WS-CANDIDATE-NAME (WS-LEAD-SPACES + 1:51)
                   TO WS-TRIM-WORK (1:51)
               MOVE SPACES TO WS-CANDIDATE-NAME
               MOVE WS-TRIM-WORK (1:51) TO WS-CANDIDATE-NAME
           END-IF
           IF WS-CANDIDATE-NAME NOT = SPACES
               PERFORM 235-ADD-PARTICIPANT
                   THRU 235-ADD-PARTICIPANT-EXIT
           END-IF.
       237-ADD-SPLIT-PARTICIPANT-EXIT. EXIT.
      *
      *    ACTION-ITEM TRIGGER PHRASES, FIRST MATCH WINS, ONE PER
      *    LINE.  CAPTURES TO THE FIRST PERIOD OR END OF LINE.
       250-ACTION-TRIGGER SECTION.
       250-ACTION-TRIGGER-START.
           MOVE SPACES TO WS-TASK-TEXT
           IF TL-TEXT (1:120) NOT = SPACES
               PERFORM 251-SCAN-TRIGGER-PHRASES
                   THRU 251-SCAN-TRIGGER-PHRASES-EXIT
           END-IF
           IF WS-TASK-TEXT NOT = SPACES
               PERFORM 252-CLEAN-TASK-TEXT THRU 252-CLEAN-TASK-TEXT-EXIT
               IF WS-TASK-TEXT NOT = SPACES
                   AND WS-ACTION-COUNT < 20
                   ADD 1 TO WS-ACTION-COUNT
                   MOVE WS-TASK-TEXT TO WT-AI-TASK (WS-ACTION-COUNT)
                   PERFORM 253-ASSIGN-ACTION-OWNER
                       THRU 253-ASSIGN-ACTION-OWNER-EXIT
                   PERFORM 260-DUE-DATE-SCAN THRU 260-DUE-DATE-SCAN-EXIT
               END-IF
           END-IF.
       250-ACTION-TRIGGER-EXIT. EXIT.
      *
      *    THE SEVEN TRIGGER PHRASES ARE TESTED AGAINST THE LINE
      *    CONTENT (CASE FOLDED) STARTING PAST THE SPEAKER LABEL WHEN
      *    ONE WAS FOUND ON THIS LINE - WS-CONTENT-START IS SET BY
      *    230-SPEAKER-LABEL FOR EVERY LINE BEFORE THIS SECTION RUNS.
       251-SCAN-TRIGGER-PHRASES SECTION.
       251-SCAN-TRIGGER-PHRASES-START.
           MOVE SPACES TO WS-MONTH-UPPER-WORD
           MOVE TL-TEXT (WS-CONTENT-START:20) TO WS-MONTH-UPPER-WORD
           INSPECT WS-MONTH-UPPER-WORD
               CONVERTING "abcdefghijklmnopqrstuvwxyz"
                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
           EVALUATE TRUE
               WHEN WS-MONTH-UPPER-WORD (1:5) = "I'LL "
                   COMPUTE WS-REMAIN-START = WS-CONTENT-START + 5
                   COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
                   MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
                       TO WS-TASK-TEXT
               WHEN WS-MONTH-UPPER-WORD (1:13) = "I'M GOING TO "
                   COMPUTE WS-REMAIN-START = WS-CONTENT-START + 13
                   COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
                   MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
                       TO WS-TASK-TEXT
               WHEN WS-MONTH-UPPER-WORD (1:7) = "I WILL "
                   COMPUTE WS-REMAIN-START = WS-CONTENT-START + 7
                   COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
                   MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
                       TO WS-TASK-TEXT
               WHEN WS-MONTH-UPPER-WORD (1:11) = "YOU SHOULD "
                   COMPUTE WS-REMAIN-START = WS-CONTENT-START + 11
                   COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
                   MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
                       TO WS-TASK-TEXT
               WHEN WS-MONTH-UPPER-WORD (1:10) = "WE SHOULD "
                   COMPUTE WS-REMAIN-START = WS-CONTENT-START + 10
                   COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
                   MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
                       TO WS-TASK-TEXT
               WHEN WS-MONTH-UPPER-WORD (1:6) = "LET'S "
                   COMPUTE WS-REMAIN-START = WS-CONTENT-START + 6
                   COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
                   MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
                       TO WS-TASK-TEXT
               WHEN WS-MONTH-UPPER-WORD (1:8) = "ACTION: "
                   COMPUTE WS-REMAIN-START = WS-CONTENT-START + 8
                   COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
                   MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
                       TO WS-TASK-TEXT
               WHEN OTHER
                   CONTINUE
           END-EVALUATE.
       251-SCAN-TRIGGER-PHRASES-EXIT. EXIT.
      *
       252-CLEAN-TASK-TEXT SECTION.
       252-CLEAN-TASK-TEXT-START.
           MOVE ZERO TO WS-TASK-LEN
           INSPECT WS-TASK-TEXT TALLYING WS-TASK-LEN
               FOR CHARACTERS BEFORE INITIAL "."
           IF WS-TASK-LEN < 80
               MOVE WS-TASK-TEXT (1:WS-TASK-LEN) TO WS-TASK-TEXT
               MOVE SPACES TO WS-TASK-TEXT (WS-TASK-LEN + 1:)
           END-IF
           MOVE ZERO TO WS-LEAD-SPACES
           INSPECT WS-TASK-TEXT TALLYING WS-LEAD-SPACES FOR LEADING SPACE
           IF WS-LEAD-SPACES > 0 AND WS-LEAD-SPACES < 80
               MOVE WS-TASK-TEXT (WS-LEAD-SPACES + 1:80) TO WS-TRIM-WORK (1:80)
               MOVE SPACES TO WS-TASK-TEXT
               MOVE WS-TRIM-WORK (1:80) TO WS-TASK-TEXT
           END-IF
           PERFORM 252A-STRIP-TRAILING-PUNCT
               THRU 252A-STRIP-TRAILING-PUNCT-EXIT
               VARYING WS-SUB4 FROM 1 BY 1 UNTIL WS-SUB4 > 5.
       252-CLEAN-TASK-TEXT-EXIT. EXIT.
      *
      *    STRIPS ONLY A TRAILING RUN OF SEMICOLON/COMMA (THE PERIOD
      *    WAS ALREADY CUT ABOVE) - AN INTERNAL COMMA IN THE MIDDLE OF
      *    THE CAPTURED TASK TEXT IS PART OF THE SENTENCE AND STAYS.
      *    RUNS UP TO 5 TIMES SO "SEND IT,, " STRIPS CLEAN.
       252A-STRIP-TRAILING-PUNCT SECTION.
       252A-STRIP-TRAILING-PUNCT-START.
           MOVE ZERO TO WS-TRAIL-SPACES
           INSPECT WS-TASK-TEXT TALLYING WS-TRAIL-SPACES
               FOR TRAILING SPACE
           COMPUTE WS-TASK-LEN = 80 - WS-TRAIL-SPACES
           IF WS-TASK-LEN > 0
               AND (WS-TASK-TEXT (WS-TASK-LEN:1) = ";"
                 OR WS-TASK-TEXT (WS-TASK-LEN:1) = ",")
               MOVE SPACE TO WS-TASK-TEXT (WS-TASK-LEN:1)
           END-IF.
       252A-STRIP-TRAILING-PUNCT-EXIT. EXIT.
      *
      *    ASSIGNEE IS THE CURRENT SPEAKER WHEN THE LINE CARRIES A
      *    FIRST-PERSON MARKER, OTHERWISE THE ITEM IS UNASSIGNED.
       253-ASSIGN-ACTION-OWNER SECTION.
       253-ASSIGN-ACTION-OWNER-START.
           MOVE SPACES TO WS-MONTH-UPPER-WORD
           MOVE TL-TEXT (WS-CONTENT-START:20) TO WS-MONTH-UPPER-WORD
           INSPECT WS-MONTH-UPPER-WORD
               CONVERTING "abcdefghijklmnopqrstuvwxyz"
                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
           IF WS-MONTH-UPPER-WORD (1:2) = "I "
               OR WS-MONTH-UPPER-WORD (1:5) = "I'LL "
               OR WS-MONTH-UPPER-WORD (1:7) = "I WILL "
               OR WS-MONTH-UPPER-WORD (1:13) = "I'M GOING TO "
               MOVE WS-CURRENT-SPEAKER
                   TO WT-AI-ASSIGNEE (WS-ACTION-COUNT)
           ELSE
               MOVE "THE TEAM" TO WT-AI-ASSIGNEE (WS-ACTION-COUNT)
           END-IF.
       253-ASSIGN-ACTION-OWNER-EXIT. EXIT.
      *
      *    DUE DATE PHRASE - BY/BEFORE/DUE/ON FOLLOWED BY A DATE, ANY
      *    OF THE THREE FORMS.  REUSES THE WORD SPLIT AND THE MONTH
      *    TABLE AND THE 220-NORMALIZE-DATE PARAGRAPH.
      *    WS-MEETING-DATE-NORM IS SHARED SCRATCH WITH THE MEETING-DATE
      *    SEARCH (220-NORMALIZE-DATE AND THE WRITTEN-DATE PARSE BOTH
      *    BUILD THE ANSWER THERE), SO IT IS SAVED BEFORE THE DUE-DATE
      *    WORD SCAN AND PUT BACK AFTERWARD - OTHERWISE A DUE DATE FOUND
      *    LATE IN THE TRANSCRIPT WOULD OVERWRITE THE TRUE MEETING DATE
      *    PRINTED AT THE END OF THE RUN.  PER 091403 REVIEW.
       260-DUE-DATE-SCAN SECTION.
       260-DUE-DATE-SCAN-START.
           MOVE SPACES TO WT-AI-DUE-DATE (WS-ACTION-COUNT)
           MOVE WS-MEETING-DATE-NORM TO WS-SAVE-MEETING-NORM
           PERFORM 214-SPLIT-LINE-INTO-WORDS
               THRU 214-SPLIT-LINE-INTO-WORDS-EXIT
           MOVE "N" TO WS-DUE-HIT-SW
           PERFORM 261-TEST-WORD-FOR-DUE-DATE
               THRU 261-TEST-WORD-FOR-DUE-DATE-EXIT
               VARYING WS-SUB1 FROM 1 BY 1
               UNTIL WS-SUB1 > WS-WORD-COUNT OR DUE-DATE-HIT-THIS-LINE
           MOVE WS-SAVE-MEETING-NORM TO WS-MEETING-DATE-NORM.
       260-DUE-DATE-SCAN-EXIT. EXIT.
      *
      *    "BY/BEFORE/DUE/ON" MARKS THE NEXT WORD AS A CANDIDATE DATE -
      *    THE TRIGGER WORD ITSELF NEVER CONTAINS THE DATE.  TRIES
      *    SLASHED, THEN ISO, THEN WRITTEN MONTH FORM AT THE WORD(S)
      *    FOLLOWING THE TRIGGER.  WS-SUB1 IS SAVED, BUMPED, AND
      *    RESTORED SO THE PERFORM VARYING ABOVE STILL STEPS ONE WORD
      *    AT A TIME OVER THE WHOLE LINE.
       261-TEST-WORD-FOR-DUE-DATE SECTION.
       261-TEST-WORD-FOR-DUE-DATE-START.
           MOVE SPACES TO WS-MONTH-UPPER-WORD
           MOVE WS-WORD (WS-SUB1) TO WS-MONTH-UPPER-WORD
           INSPECT WS-MONTH-UPPER-WORD
               CONVERTING "abcdefghijklmnopqrstuvwxyz"
                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
           IF (WS-MONTH-UPPER-WORD (1:2) = "BY" OR
               WS-MONTH-UPPER-WORD (1:6) = "BEFORE" OR
               WS-MONTH-UPPER-WORD (1:3) = "DUE" OR
               WS-MONTH-UPPER-WORD (1:2) = "ON")
               AND WS-SUB1 < WS-WORD-COUNT
               MOVE WS-SUB1 TO WS-DUE-SAVE-IDX
               ADD 1 TO WS-SUB1
               PERFORM 217-TEST-SLASH-WORD THRU 217-TEST-SLASH-WORD-EXIT
               IF NOT SLASH-DATE-HIT
                   PERFORM 263-TEST-ISO-FOR-DUE
                       THRU 263-TEST-ISO-FOR-DUE-EXIT
               END-IF
               IF NOT SLASH-DATE-HIT AND NOT DUE-ISO-HIT
                   PERFORM 262-TEST-MONTH-FOR-DUE
                       THRU 262-TEST-MONTH-FOR-DUE-EXIT
               END-IF
               MOVE WS-DUE-SAVE-IDX TO WS-SUB1
               IF SLASH-DATE-HIT OR DUE-ISO-HIT OR DUE-MONTH-HIT
                   MOVE WS-MEETING-DATE-NORM
                       TO WT-AI-DUE-DATE (WS-ACTION-COUNT)
                   SET DUE-DATE-HIT-THIS-LINE TO TRUE
               END-IF
           END-IF.
       261-TEST-WORD-FOR-DUE-DATE-EXIT. EXIT.
      *
      *    ISO FORM AT THE WORD RIGHT AFTER THE TRIGGER - WS-SUB1 IS
      *    ALREADY BUMPED TO THAT WORD WHEN THIS IS CALLED.
       263-TEST-ISO-FOR-DUE SECTION.
       263-TEST-ISO-FOR-DUE-START.
           MOVE "N" TO WS-DUE-ISO-SW
           MOVE WS-WORD (WS-SUB1) TO WS-CANDIDATE-WORD
           IF WS-CANDIDATE-WORD (1:4) IS NUMERIC
               AND WS-CANDIDATE-WORD (5:1) = "-"
               AND WS-CANDIDATE-WORD (6:2) IS NUMERIC
               AND WS-CANDIDATE-WORD (8:1) = "-"
               AND WS-CANDIDATE-WORD (9:2) IS NUMERIC
               MOVE WS-CANDIDATE-WORD (1:10) TO WS-MEETING-DATE-NORM
               SET DUE-ISO-HIT TO TRUE
           END-IF.
       263-TEST-ISO-FOR-DUE-EXIT. EXIT.
      *
      *    "MONTHNAME D, YYYY" AT THE WORD(S) AFTER THE TRIGGER - SAME
      *    TABLE SCAN AS 219-TEST-MONTH-WORD BUT NEVER TOUCHES
      *    MEETING-DATE-FOUND, ONLY THE DUE-DATE HIT SWITCH.  AI-DUE-DATE
      *    IS A NORMALIZED YYYY-MM-DD FIELD WITH NO RAW-TEXT FALLBACK, SO
      *    THE YEAR WORD IS REQUIRED HERE - A DAY WITH NO YEAR SPOKEN IS
      *    TREATED AS NO DUE DATE RATHER THAN A HALF-BUILT DATE.
       262-TEST-MONTH-FOR-DUE SECTION.
       262-TEST-MONTH-FOR-DUE-START.
           MOVE "N" TO WS-DUE-MONTH-SW
           MOVE ZERO TO WS-MONTH-MATCH-IDX
           PERFORM 219A-TEST-ONE-MONTH THRU 219A-TEST-ONE-MONTH-EXIT
               VARYING WS-SUB3 FROM 1 BY 1 UNTIL WS-SUB3 > 12
           IF WS-MONTH-MATCH-IDX > 0
               AND (WS-SUB1 + 2) <= WS-WORD-COUNT
               MOVE WS-WORD (WS-SUB1 + 1) TO WS-WRITTEN-DAY-WORD
               MOVE WS-WORD (WS-SUB1 + 2) TO WS-WRITTEN-YEAR-WORD
               IF WS-WRITTEN-DAY-WORD (1:1) IS NUMERIC
                   AND WS-WRITTEN-YEAR-WORD (1:1) IS NUMERIC
                   MOVE SPACES TO WS-MEETING-DATE-NORM
                   MOVE "-" TO WS-MEETING-DATE-NORM (5:1)
                   MOVE "-" TO WS-MEETING-DATE-NORM (8:1)
                   MOVE WS-MONTH-NUM (WS-MONTH-MATCH-IDX)
                       TO WS-MEETING-DATE-NORM (6:2)
                   IF WS-WRITTEN-DAY-WORD (2:1) IS NUMERIC
                       MOVE WS-WRITTEN-DAY-WORD (1:2)
                           TO WS-MEETING-DATE-NORM (9:2)
                   ELSE
                       MOVE "0" TO WS-MEETING-DATE-NORM (9:1)
                       MOVE WS-WRITTEN-DAY-WORD (1:1)
                           TO WS-MEETING-DATE-NORM (10:1)
                   END-IF
                   MOVE WS-WRITTEN-YEAR-WORD (1:4)
                       TO WS-MEETING-DATE-NORM (1:4)
                   SET DUE-MONTH-HIT TO TRUE
               END-IF
           END-IF.
       262-TEST-MONTH-FOR-DUE-EXIT. EXIT.
      *
      *    DECISION TRIGGER PHRASES, SAME CAPTURE-TO-PERIOD RULE, ONE
      *    DECISION MAX PER LINE.  TESTED PAST THE SPEAKER LABEL, SAME
      *    AS 251-SCAN-TRIGGER-PHRASES ABOVE.
       270-DECISION-TRIGGER SECTION.
       270-DECISION-TRIGGER-START.
           MOVE SPACES TO WS-TASK-TEXT
           MOVE SPACES TO WS-MONTH-UPPER-WORD
           MOVE TL-TEXT (WS-CONTENT-START:20) TO WS-MONTH-UPPER-WORD
           INSPECT WS-MONTH-UPPER-WORD
               CONVERTING "abcdefghijklmnopqrstuvwxyz"
                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
           EVALUATE TRUE
               WHEN WS-MONTH-UPPER-WORD (1:11) = "WE DECIDED "
                   COMPUTE WS-REMAIN-START = WS-CONTENT-START + 11
                   COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
                   MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
                       TO WS-TASK-TEXT
               WHEN WS-MONTH-UPPER-WORD (1:14) = "WE DECIDED TO "
                   COMPUTE WS-REMAIN-START = WS-CONTENT-START + 14
                   COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
                   MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
                       TO WS-TASK-TEXT
               WHEN WS-MONTH-UPPER-WORD (1:10) = "DECISION: "
                   COMPUTE WS-REMAIN-START = WS-CONTENT-START + 10
                   COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
                   MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
                       TO WS-TASK-TEXT
               WHEN WS-MONTH-UPPER-WORD (1:10) = "AGREED TO "
                   COMPUTE WS-REMAIN-START = WS-CONTENT-START + 10
                   COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
                   MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
                       TO WS-TASK-TEXT
               WHEN WS-MONTH-UPPER-WORD (1:9) = "WE AGREE "
                   COMPUTE WS-REMAIN-START = WS-CONTENT-START + 9
                   COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
                   MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
                       TO WS-TASK-TEXT
               WHEN WS-MONTH-UPPER-WORD (1:12) = "WE AGREE TO "
                   COMPUTE WS-REMAIN-START = WS-CONTENT-START + 12
                   COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
                   MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
                       TO WS-TASK-TEXT
               WHEN OTHER
                   CONTINUE
           END-EVALUATE
           IF WS-TASK-TEXT NOT = SPACES
               PERFORM 252-CLEAN-TASK-TEXT THRU 252-CLEAN-TASK-TEXT-EXIT
               IF WS-TASK-TEXT NOT = SPACES
                   AND WS-DECISION-COUNT < 20
                   ADD 1 TO WS-DECISION-COUNT
                   MOVE WS-TASK-TEXT TO WS-DECISION (WS-DECISION-COUNT)
               END-IF
           END-IF.
       270-DECISION-TRIGGER-EXIT. EXIT.
      *
      *    IF NEITHER ACTIONS NOR DECISIONS WERE FOUND, A FIXED
      *    SENTENCE IS USED.  OTHERWISE UP TO TWO PARTS ARE BUILT AND
      *    JOINED WITH A PERIOD-SPACE.
       900-BUILD-SUMMARY SECTION.
       900-BUILD-SUMMARY-START.
           MOVE SPACES TO WS-SUMMARY-TEXT
           MOVE SPACES TO WS-SUMMARY-PART-1
           MOVE SPACES TO WS-SUMMARY-PART-2
           MOVE ZERO TO WS-PARTS-USED
           IF WS-ACTION-COUNT = 0 AND WS-DECISION-COUNT = 0
               STRING "NO EXPLICIT ACTION ITEMS OR DECISIONS WERE "
                   DELIMITED BY SIZE
                   "DETECTED IN THE TRANSCRIPT. THE MEETING APPEARS "
                   DELIMITED BY SIZE
                   "TO BE INFORMATIONAL OR EXPLORATORY. REVIEW THE "
                   DELIMITED BY SIZE
                   "TRANSCRIPT FOR ANY IMPLIED FOLLOW-UPS."
                   DELIMITED BY SIZE
                   INTO WS-SUMMARY-TEXT
           ELSE
               IF WS-DECISION-COUNT > 0
                   MOVE WS-DECISION-COUNT TO WS-DECISION-COUNT-ED
                   STRING "KEY DECISIONS WERE MADE ON "
                       DELIMITED BY SIZE
                       WS-DECISION-COUNT-ED DELIMITED BY SIZE
                       " TOPIC(S), INCLUDING: " DELIMITED BY SIZE
                       WS-DECISION (1) DELIMITED BY SIZE
                       INTO WS-SUMMARY-PART-1
                   ADD 1 TO WS-PARTS-USED
               END-IF
               IF WS-ACTION-COUNT > 0
                   IF WT-AI-ASSIGNEE (1) = "THE TEAM"
                       STRING "ACTION ITEMS WERE ASSIGNED, STARTING "
                           DELIMITED BY SIZE
                           "WITH THE TEAM TO " DELIMITED BY SIZE
                           WT-AI-TASK (1) DELIMITED BY SIZE
                           INTO WS-SUMMARY-PART-2
                   ELSE
                       STRING "ACTION ITEMS WERE ASSIGNED, STARTING "
                           DELIMITED BY SIZE
                           "WITH " DELIMITED BY SIZE
                           WT-AI-ASSIGNEE (1) DELIMITED BY SIZE
                           " TO " DELIMITED BY SIZE
                           WT-AI-TASK (1) DELIMITED BY SIZE
                           INTO WS-SUMMARY-PART-2
                   END-IF
                   ADD 1 TO WS-PARTS-USED
               END-IF
               MOVE 100 TO WS-SUMMARY-LEN1
               MOVE ZERO TO WS-TRAIL-SPACES
               INSPECT WS-SUMMARY-PART-1 TALLYING WS-TRAIL-SPACES
                   FOR TRAILING SPACE
               SUBTRACT WS-TRAIL-SPACES FROM WS-SUMMARY-LEN1
               IF WS-SUMMARY-LEN1 = 0
                   MOVE 1 TO WS-SUMMARY-LEN1
               END-IF
               MOVE 100 TO WS-SUMMARY-LEN2
               MOVE ZERO TO WS-TRAIL-SPACES
               INSPECT WS-SUMMARY-PART-2 TALLYING WS-TRAIL-SPACES
                   FOR TRAILING SPACE
               SUBTRACT WS-TRAIL-SPACES FROM WS-SUMMARY-LEN2
               IF WS-SUMMARY-LEN2 = 0
                   MOVE 1 TO WS-SUMMARY-LEN2
               END-IF
               IF WS-PARTS-USED = 2
                   STRING WS-SUMMARY-PART-1 (1:WS-SUMMARY-LEN1)
                           DELIMITED BY SIZE
                       ". " DELIMITED BY SIZE
                       WS-SUMMARY-PART-2 (1:WS-SUMMARY-LEN2)
                           DELIMITED BY SIZE
                       "." DELIMITED BY SIZE
                       INTO WS-SUMMARY-TEXT
               ELSE
                   IF WS-DECISION-COUNT > 0
                       STRING WS-SUMMARY-PART-1 (1:WS-SUMMARY-LEN1)
                               DELIMITED BY SIZE
                           ". ADDITIONAL FOLLOW-UPS MAY BE NOTED IN "
                               DELIMITED BY SIZE
                           "THE TRANSCRIPT." DELIMITED BY SIZE
                           INTO WS-SUMMARY-TEXT
                   ELSE
                       STRING WS-SUMMARY-PART-2 (1:WS-SUMMARY-LEN2)
                               DELIMITED BY SIZE
                           ". ADDITIONAL FOLLOW-UPS MAY BE NOTED IN "
                               DELIMITED BY SIZE
                           "THE TRANSCRIPT." DELIMITED BY SIZE
                           INTO WS-SUMMARY-TEXT
                   END-IF
               END-IF
           END-IF.
       900-BUILD-SUMMARY-EXIT. EXIT.
      *
       905-SORT-PARTICIPANTS SECTION.
       905-SORT-PARTICIPANTS-START.
           IF WS-PARTICIPANT-COUNT > 1
               MOVE "Y" TO WS-SORT-SWAP-SW
               PERFORM 906-SORT-ONE-PASS THRU 906-SORT-ONE-PASS-EXIT
                   UNTIL NOT SORT-SWAP-MADE
           END-IF.
       905-SORT-PARTICIPANTS-EXIT. EXIT.
      *
      *    EXCHANGE SORT OVER THE PARTICIPANT TABLE - ASCENDING BY
      *    NAME, PER THE REVISED REPORT STANDARD.  TABLE IS SMALL
      *    (30 ENTRIES MAX) SO A STRAIGHT BUBBLE PASS IS PLENTY.
       906-SORT-ONE-PASS SECTION.
       906-SORT-ONE-PASS-START.
           MOVE "N" TO WS-SORT-SWAP-SW
           PERFORM 907-COMPARE-ADJACENT THRU 907-COMPARE-ADJACENT-EXIT
               VARYING WS-SUB1 FROM 1 BY 1
               UNTIL WS-SUB1 > WS-PARTICIPANT-COUNT - 1.
       906-SORT-ONE-PASS-EXIT. EXIT.
      *
       907-COMPARE-ADJACENT SECTION.
       907-COMPARE-ADJACENT-START.
           IF WS-PARTICIPANT (WS-SUB1) > WS-PARTICIPANT (WS-SUB1 + 1)
               MOVE WS-PARTICIPANT (WS-SUB1) TO WS-PARTICIPANT-SWAP
               MOVE WS-PARTICIPANT (WS-SUB1 + 1)
                   TO WS-PARTICIPANT (WS-SUB1)
               MOVE WS-PARTICIPANT-SWAP TO WS-PARTICIPANT (WS-SUB1 + 1)
               MOVE "Y" TO WS-SORT-SWAP-SW
           END-IF.
       907-COMPARE-ADJACENT-EXIT. EXIT.
      *
       910-WRITE-TRANSCRIPT-OUT SECTION.
       910-WRITE-TRANSCRIPT-OUT-START.
           MOVE SPACES TO WS-TDL-TEXT
           IF MEETING-DATE-FOUND
               STRING "MEETING DATE: " DELIMITED BY SIZE
                   WS-MEETING-DATE-NORM DELIMITED BY SIZE
                   INTO WS-TDL-TEXT
           ELSE
               MOVE "MEETING DATE: NOT FOUND" TO WS-TDL-TEXT
           END-IF
           WRITE TRANSCRIPT-OUT-LINE FROM WS-TRX-DETAIL-LINE
               AFTER ADVANCING 2 LINES
           MOVE "PARTICIPANTS -" TO WS-TDL-TEXT
           WRITE TRANSCRIPT-OUT-LINE FROM WS-TRX-DETAIL-LINE
               AFTER ADVANCING 2 LINES
           PERFORM 905-SORT-PARTICIPANTS THRU 905-SORT-PARTICIPANTS-EXIT
           PERFORM 911-PRINT-PARTICIPANTS THRU 911-PRINT-PARTICIPANTS-EXIT
               VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > WS-PARTICIPANT-COUNT
           MOVE "DECISIONS -" TO WS-TDL-TEXT
           WRITE TRANSCRIPT-OUT-LINE FROM WS-TRX-DETAIL-LINE
               AFTER ADVANCING 2 LINES
           PERFORM 912-PRINT-DECISIONS THRU 912-PRINT-DECISIONS-EXIT
               VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > WS-DECISION-COUNT
           MOVE "ACTION ITEMS -" TO WS-TDL-TEXT
           WRITE TRANSCRIPT-OUT-LINE FROM WS-TRX-DETAIL-LINE
               AFTER ADVANCING 2 LINES
           PERFORM 913-PRINT-ACTION-ITEMS THRU 913-PRINT-ACTION-ITEMS-EXIT
               VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > WS-ACTION-COUNT
           MOVE "SUMMARY -" TO WS-TDL-TEXT
           WRITE TRANSCRIPT-OUT-LINE FROM WS-TRX-DETAIL-LINE
               AFTER ADVANCING 2 LINES
           MOVE WS-SUMMARY-TEXT (1:100) TO WS-TDL-TEXT
           WRITE TRANSCRIPT-OUT-LINE FROM WS-TRX-DETAIL-LINE
               AFTER ADVANCING 1 LINE
           MOVE WS-SUMMARY-TEXT (101:100) TO WS-TDL-TEXT
           WRITE TRANSCRIPT-OUT-LINE FROM WS-TRX-DETAIL-LINE
               AFTER ADVANCING 1 LINE.
       910-WRITE-TRANSCRIPT-OUT-EXIT. EXIT.
      *
       911-PRINT-PARTICIPANTS SECTION.
       911-PRINT-PARTICIPANTS-START.
           MOVE WS-PARTICIPANT (WS-SUB1) TO WS-TDL-TEXT (1:51)
           WRITE TRANSCRIPT-OUT-LINE FROM WS-TRX-DETAIL-LINE
               AFTER ADVANCING 1 LINE.
       911-PRINT-PARTICIPANTS-EXIT. EXIT.
      *
       912-PRINT-DECISIONS SECTION.
       912-PRINT-DECISIONS-START.
           MOVE SPACES TO WS-TDL-TEXT
           MOVE WS-DECISION (WS-SUB1) TO WS-TDL-TEXT
           WRITE TRANSCRIPT-OUT-LINE FROM WS-TRX-DETAIL-LINE
               AFTER ADVANCING 1 LINE.
       912-PRINT-DECISIONS-EXIT. EXIT.
      *
       913-PRINT-ACTION-ITEMS SECTION.
       913-PRINT-ACTION-ITEMS-START.
           MOVE SPACES TO WS-TDL-TEXT
           STRING WT-AI-TASK (WS-SUB1) DELIMITED BY SIZE
               "  / OWNER: " DELIMITED BY SIZE
               WT-AI-ASSIGNEE (WS-SUB1) DELIMITED BY SIZE
               "  / DUE: " DELIMITED BY SIZE
               WT-AI-DUE-DATE (WS-SUB1) DELIMITED BY SIZE
               INTO WS-TDL-TEXT
           WRITE TRANSCRIPT-OUT-LINE FROM WS-TRX-DETAIL-LINE
               AFTER ADVANCING 1 LINE.
       913-PRINT-ACTION-ITEMS-EXIT. EXIT.
      *
       800-REPORT-HEADING SECTION.
       800-REPORT-HEADING-START.
           WRITE TRANSCRIPT-OUT-LINE FROM WS-TRX-HEADING-1
               AFTER ADVANCING TOP-OF-FORM.
       800-REPORT-HEADING-EXIT. EXIT.
      *
       990-CLOSE-FILES SECTION.
       990-CLOSE-FILES-START.
           CLOSE TRANSCRIPT-LINE
           CLOSE TRANSCRIPT-OUT.
       990-CLOSE-FILES-EXIT. EXIT.
