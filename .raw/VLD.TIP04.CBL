      ******************************************************************
      *                                                                *
      *   VLD.TIP04  --  VALUATION-DETAIL RECORD LAYOUT                *
      *                                                                *
      *   ONE OUTPUT ENTRY PER CHANNEL FROM THE CHANNEL VALUATION      *
      *   JOB - THE LOW/MID/HIGH ACQUISITION RANGE, THE MULTIPLES      *
      *   APPLIED, AND THE ENGAGEMENT/GROWTH FACTOR NOTES THAT         *
      *   EXPLAIN HOW THE RANGE WAS DERIVED.                           *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  VALUATION-DETAIL-RECORD.
       AUTHOR.      J L FENWICK.
       INSTALLATION. DILIGENCE SYSTEMS GROUP.
       DATE-WRITTEN. 04/02/1984.
       DATE-COMPILED. 04/02/1984.
       SECURITY.    UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  --------------------------------------------------------------
      *  040284 JLF  0000  ORIGINAL LAYOUT PER DILIGENCE REQUEST 0419  *
      *  091285 JLF  0017  WIDENED VD-HIGH-VALUE TO 9(11)V99, OVERFLOW *
      *  110387 RTM  0026  ADDED VD-MULT-R ALT EDITED-DECIMAL VIEW     *
      *  042288 DKO  0034  ADDED VD-VALUE-R ALT PACKED-STYLE VIEW OF   *
      *                    THE THREE VALUATION AMOUNTS FOR THE PRINT   *
      *                    PROGRAM'S COMMA-EDIT ROUTINE                *
      *  030291 JLF  0044  ALIGNED FILLER PAD AFTER FIELD AUDIT        *
      *  Y2K   012698 DKO  0051  Y2K READINESS REVIEW - NO DATE FIELDS *
      *                    PRESENT IN THIS RECORD - PASS               *
      *  110299 RTM  0057  FINAL Y2K SIGN-OFF, ARCHIVED WITH AUDIT     *
      *  052600 JLF  0063  DDNAME CHANGED TO VALDET PER STD 12-95      *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 ON STATUS IS VLD-RERUN-SWITCH.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT VALUATION-DETAIL ASSIGN TO VALDET
               ORGANIZATION IS LINE SEQUENTIAL.
       DATA DIVISION.
       FILE SECTION.
       FD  VALUATION-DETAIL
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 121 CHARACTERS
           DATA RECORD IS VALUATION-DETAIL-RECORD.
       01  VALUATION-DETAIL-RECORD.
           05  VD-CHANNEL-ID             PIC X(12).
           05  VD-LOW-MULT               PIC 9(3)V9.
           05  VD-HIGH-MULT              PIC 9(3)V9.
           05  VD-MULT-R REDEFINES VD-HIGH-MULT.
               10  VD-HIGH-MULT-WHOLE    PIC 9(3).
               10  VD-HIGH-MULT-TENTH    PIC 9(1).
           05  VD-LOW-VALUE              PIC 9(11)V99.
           05  VD-MID-VALUE              PIC 9(11)V99.
           05  VD-HIGH-VALUE             PIC 9(11)V99.
           05  VD-VALUE-R REDEFINES VD-HIGH-VALUE.
               10  VD-HIGH-VALUE-WHOLE   PIC 9(11).
               10  VD-HIGH-VALUE-CENTS   PIC 9(02).
           05  VD-ENGAGE-NOTE            PIC X(30).
           05  VD-GROWTH-NOTE            PIC X(30).
           05  FILLER                    PIC X(02).
      *
       WORKING-STORAGE SECTION.
      *    NO WORKING STORAGE REQUIRED - LAYOUT REFERENCE MEMBER ONLY.
       PROCEDURE DIVISION.
       0000-STOP-RUN.
           STOP RUN.
