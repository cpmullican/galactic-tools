      ******************************************************************
      *                                                                *
      *   CHM.EVAL01  --  CHANNEL VALUATION EVALUATION RUN             *
      *                                                                *
      *   READS THE CHANNEL-MASTER FILE, ONE RECORD PER CANDIDATE      *
      *   CHANNEL, AND PRODUCES A LOW/MID/HIGH ACQUISITION RANGE FOR   *
      *   EACH ONE BASED ON NICHE, ENGAGEMENT AND GROWTH FACTORS.      *
      *   WRITES ONE VALUATION-DETAIL RECORD PER CHANNEL AND A         *
      *   FORMATTED VALUATION BLOCK ON THE EVAL-REPORT PRINT FILE,     *
      *   FINISHING WITH RUN CONTROL TOTALS.                           *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  CHANNEL-VALUATION-RUN.
       AUTHOR.      J L FENWICK.
       INSTALLATION. DILIGENCE SYSTEMS GROUP.
       DATE-WRITTEN. 04/16/1984.
       DATE-COMPILED. 04/16/1984.
       SECURITY.    UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  --------------------------------------------------------------
      *  041684 JLF  0000  ORIGINAL PROGRAM PER DILIGENCE REQUEST 0421 *
      *  091285 JLF  0021  ADDED GROWTH ADJUSTMENT PARAGRAPH, WAS      *
      *                    FOLDED INTO ENGAGEMENT BY MISTAKE           *
      *  110387 RTM  0035  ADDED CLAMP-AND-SWAP LOGIC ON THE MULTIPLE  *
      *                    RANGE PER REVISED VALUATION POLICY 84-C     *
      *  042288 DKO  0048  ADDED REJECTED-RECORD COUNT TO CONTROL      *
      *                    TOTALS AND THE NON-NUMERIC EDIT ON READ     *
      *  071589 RTM  0059  COMMA-EDITED THE REPORT DOLLAR FIELDS       *
      *  030291 JLF  0067  ALIGNED REPORT COLUMN SPACING AFTER AUDIT   *
      *  091592 DKO  0074  ADDED RUN-CONTROL READ FOR REPORT DATE      *
      *                    STAMP, WAS HARD-CODING THE HEADING DATE     *
      *  052693 RTM  0084  WIDENED GRAND TOTAL MID VALUE TO S9(13)V99  *
      *                    TO COVER THE LARGER CHANNELS BROUGHT IN     *
      *                    UNDER THE EXPANDED SCREEN                   *
      *  Y2K   012698 JLF  0093  Y2K READINESS REVIEW - RUN-CONTROL    *
      *                    DATE ALREADY CARRIES A 4-DIGIT CENTURY -    *
      *                    HEADING DATE EDIT CONFIRMED CENTURY-SAFE -  *
      *                    PASS                                        *
      *  110299 DKO  0102  FINAL Y2K SIGN-OFF, ARCHIVED WITH AUDIT     *
      *  052600 RTM  0108  DDNAMES CHANGED TO STANDARD FORM PER STD    *
      *                    12-95 - CHANMSTR/RUNCTL/VALDET/EVALRPT      *
      *  091403 JLF  0117  CORRECTED VIEWS-PER-SUB DECIMAL PLACES TO   *
      *                    TWO PER AUDIT FINDING 03-114                *
      *  090304 RTM  0124  CHANNEL-MASTER RECORD LENGTH CORRECTED TO   *
      *                    232 TO MATCH THE FIELD LAYOUT               *
      *  090304 RTM  0124  GRAND TOTAL MID VALUE DROPPED COMP-3 TO     *
      *                    MATCH DISPLAY USAGE ELSEWHERE IN THIS RUN   *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS NICHE-LETTERS IS "A" THRU "Z"
           UPSI-0 ON STATUS IS CHM-RERUN-SWITCH.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT CHANNEL-MASTER ASSIGN TO CHANMSTR
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-CHANNEL-MASTER.
           SELECT RUN-CONTROL ASSIGN TO RUNCTL
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-RUN-CONTROL.
           SELECT VALUATION-DETAIL ASSIGN TO VALDET
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-VALUATION-DETAIL.
           SELECT EVAL-REPORT ASSIGN TO EVALRPT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-EVAL-REPORT.
       DATA DIVISION.
       FILE SECTION.
      *
       FD  CHANNEL-MASTER
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 232 CHARACTERS
           DATA RECORD IS CM-RECORD-IN.
       01  CM-RECORD-IN.
           05  CM-ID                     PIC X(12).
           05  CM-NAME                   PIC X(30).
           05  CM-NICHE                  PIC X(15).
           05  CM-MONTHLY-REV            PIC 9(9)V99.
           05  CM-MONTHLY-VIEWS          PIC 9(10).
           05  CM-SUBSCRIBERS            PIC 9(10).
           05  CM-AGE-YEARS              PIC 9(3)V99.
           05  CM-AGE-YEARS-R REDEFINES CM-AGE-YEARS.
               10  CM-AGE-WHOLE-YRS      PIC 9(3).
               10  CM-AGE-FRACT-YRS      PIC 9(2).
           05  CM-TOTAL-VIEWS            PIC 9(12).
           05  CM-VIDEO-COUNT            PIC 9(6).
           05  CM-DESCRIPTION            PIC X(120).
           05  CM-REVIEW-STAMP           PIC X(01).
      *
       FD  RUN-CONTROL
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 10 CHARACTERS
           DATA RECORD IS RC-RECORD-IN.
       01  RC-RECORD-IN.
           05  RC-RUN-DATE               PIC 9(8).
           05  RC-RUN-DATE-R REDEFINES RC-RUN-DATE.
               10  RC-RUN-YYYY           PIC 9(4).
               10  RC-RUN-MM             PIC 9(2).
               10  RC-RUN-DD             PIC 9(2).
           05  FILLER                    PIC X(02).
      *
       FD  VALUATION-DETAIL
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 121 CHARACTERS
           DATA RECORD IS VD-RECORD-OUT.
       01  VD-RECORD-OUT.
           05  VD-CHANNEL-ID             PIC X(12).
           05  VD-LOW-MULT               PIC 9(3)V9.
           05  VD-HIGH-MULT              PIC 9(3)V9.
           05  VD-MULT-R REDEFINES VD-HIGH-MULT.
               10  VD-HIGH-MULT-WHOLE    PIC 9(3).
               10  VD-HIGH-MULT-TENTH    PIC 9(1).
           05  VD-LOW-VALUE              PIC 9(11)V99.
           05  VD-MID-VALUE              PIC 9(11)V99.
           05  VD-HIGH-VALUE             PIC 9(11)V99.
           05  VD-VALUE-R REDEFINES VD-HIGH-VALUE.
               10  VD-HIGH-VALUE-WHOLE   PIC 9(11).
               10  VD-HIGH-VALUE-CENTS   PIC 9(02).
           05  VD-ENGAGE-NOTE            PIC X(30).
           05  VD-GROWTH-NOTE            PIC X(30).
           05  FILLER                    PIC X(02).
      *
       FD  EVAL-REPORT
           LABEL RECORDS ARE STANDARD
           LINAGE IS 58 LINES WITH FOOTING AT 54
               TOP 3 LINES BOTTOM 3 LINES
           RECORD CONTAINS 132 CHARACTERS
           DATA RECORD IS EVAL-REPORT-LINE.
       01  EVAL-REPORT-LINE                 PIC X(132).
      *
       WORKING-STORAGE SECTION.
      *
       01  FS-CHANNEL-MASTER                PIC X(02) VALUE "00".
       01  FS-RUN-CONTROL                   PIC X(02) VALUE "00".
       01  FS-VALUATION-DETAIL              PIC X(02) VALUE "00".
       01  FS-EVAL-REPORT                   PIC X(02) VALUE "00".
      *
       01  WS-SWITCHES.
           05  WS-CHANNEL-MASTER-EOF-SW     PIC X(01) VALUE "N".
               88  CHANNEL-MASTER-EOF           VALUE "Y".
           05  WS-RECORD-VALID-SW           PIC X(01) VALUE "Y".
               88  RECORD-IS-VALID               VALUE "Y".
               88  RECORD-IS-REJECTED            VALUE "N".
      *
       01  WS-CONTROL-COUNTERS.
           05  WS-RECORDS-READ              PIC 9(7) COMP.
           05  WS-RECORDS-VALUED            PIC 9(7) COMP.
           05  WS-RECORDS-REJECTED          PIC 9(7) COMP.
      *
       01  WS-GRAND-TOTALS.
           05  WS-GRAND-MID-VALUE           PIC S9(13)V99.
      *
       01  WS-RUN-DATE-AREA.
           05  WS-RUN-DATE                  PIC 9(08) VALUE ZEROS.
           05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
               10  WS-RUN-YYYY              PIC 9(4).
               10  WS-RUN-MM                PIC 9(2).
               10  WS-RUN-DD                PIC 9(2).
      *
       01  WS-VALUATION-WORK.
           05  WS-BASE-LOW-MULT             PIC S9(3)V9  VALUE ZERO.
           05  WS-BASE-HIGH-MULT            PIC S9(3)V9  VALUE ZERO.
           05  WS-NICHE-NOTE                PIC X(30)    VALUE SPACES.
           05  WS-ENGAGE-ADJ                PIC S9(1)V9  VALUE ZERO.
           05  WS-ENGAGE-NOTE                PIC X(30)   VALUE SPACES.
           05  WS-GROWTH-ADJ                PIC S9(1)V9  VALUE ZERO.
           05  WS-GROWTH-NOTE                PIC X(30)   VALUE SPACES.
           05  WS-TOTAL-ADJ                 PIC S9(2)V9  VALUE ZERO.
           05  WS-VIEWS-PER-SUB             PIC S9(7)V99 VALUE ZERO.
           05  WS-SUBS-PER-YEAR             PIC S9(9)V99 VALUE ZERO.
           05  WS-LOW-MULT                  PIC S9(3)V9  VALUE ZERO.
           05  WS-HIGH-MULT                 PIC S9(3)V9  VALUE ZERO.
           05  WS-SWAP-MULT                 PIC S9(3)V9  VALUE ZERO.
           05  WS-LOW-VALUE                 PIC S9(13)V99 VALUE ZERO.
           05  WS-MID-VALUE                 PIC S9(13)V99 VALUE ZERO.
           05  WS-HIGH-VALUE                PIC S9(13)V99 VALUE ZERO.
      *
       01  WS-EDIT-FIELDS.
           05  WS-LOW-MULT-EDIT             PIC ZZ9.9.
           05  WS-HIGH-MULT-EDIT            PIC ZZ9.9.
           05  WS-LOW-VALUE-EDIT            PIC $ZZZ,ZZZ,ZZZ,ZZ9.
           05  WS-MID-VALUE-EDIT            PIC $ZZZ,ZZZ,ZZZ,ZZ9.
           05  WS-HIGH-VALUE-EDIT           PIC $ZZZ,ZZZ,ZZZ,ZZ9.
           05  WS-GRAND-MID-EDIT            PIC $ZZ,ZZZ,ZZZ,ZZZ,ZZ9.
           05  WS-RUN-DATE-EDIT             PIC ZZZZ/ZZ/ZZ.
      *
       01  WS-REPORT-LINES.
           05  WS-HEADING-1.
               10  FILLER                   PIC X(30)
                   VALUE "DILIGENCE SYSTEMS GROUP".
               10  FILLER                   PIC X(42)
                   VALUE "CHANNEL ACQUISITION VALUATION RUN".
               10  FILLER                   PIC X(10) VALUE "RUN DATE ".
               10  WS-HD1-DATE              PIC X(10) VALUE SPACES.
               10  FILLER                   PIC X(40) VALUE SPACES.
           05  WS-HEADING-2.
               10  FILLER                   PIC X(12) VALUE "CHANNEL ID".
               10  FILLER                   PIC X(20) VALUE "CHANNEL NAME".
               10  FILLER                   PIC X(12) VALUE "NICHE".
               10  FILLER                   PIC X(10) VALUE "LOW MULT".
               10  FILLER                   PIC X(10) VALUE "HIGH MULT".
               10  FILLER                   PIC X(16) VALUE "LOW VALUE".
               10  FILLER                   PIC X(16) VALUE "MID VALUE".
               10  FILLER                   PIC X(16) VALUE "HIGH VALUE".
               10  FILLER                   PIC X(20) VALUE SPACES.
           05  WS-DETAIL-LINE-1.
               10  WS-DL1-ID                PIC X(12) VALUE SPACES.
               10  FILLER                   PIC X(01) VALUE SPACES.
               10  WS-DL1-NAME              PIC X(30) VALUE SPACES.
               10  WS-DL1-NICHE             PIC X(15) VALUE SPACES.
               10  WS-DL1-LOW-MULT          PIC ZZ9.9 VALUE SPACES.
               10  FILLER                   PIC X(02) VALUE SPACES.
               10  WS-DL1-HIGH-MULT         PIC ZZ9.9 VALUE SPACES.
               10  FILLER                   PIC X(02) VALUE SPACES.
               10  WS-DL1-LOW-VAL           PIC $ZZZ,ZZZ,ZZZ,ZZ9
                                             VALUE SPACES.
               10  FILLER                   PIC X(01) VALUE SPACES.
               10  WS-DL1-MID-VAL           PIC $ZZZ,ZZZ,ZZZ,ZZ9
                                             VALUE SPACES.
               10  FILLER                   PIC X(01) VALUE SPACES.
               10  WS-DL1-HIGH-VAL          PIC $ZZZ,ZZZ,ZZZ,ZZ9
                                             VALUE SPACES.
           05  WS-DETAIL-LINE-2.
               10  FILLER                   PIC X(12) VALUE SPACES.
               10  FILLER                   PIC X(18)
                   VALUE "FACTOR NOTES -  ".
               10  WS-DL2-ENGAGE            PIC X(30) VALUE SPACES.
               10  FILLER                   PIC X(02) VALUE SPACES.
               10  WS-DL2-GROWTH            PIC X(30) VALUE SPACES.
           05  WS-TOTALS-LINE-1.
               10  FILLER                   PIC X(30)
                   VALUE "CONTROL TOTALS".
           05  WS-TOTALS-LINE-2.
               10  FILLER                   PIC X(24)
                   VALUE "CHANNELS READ .......".
               10  WS-TL2-READ              PIC ZZZ,ZZ9 VALUE SPACES.
           05  WS-TOTALS-LINE-3.
               10  FILLER                   PIC X(24)
                   VALUE "CHANNELS VALUED ......".
               10  WS-TL3-VALUED            PIC ZZZ,ZZ9 VALUE SPACES.
           05  WS-TOTALS-LINE-4.
               10  FILLER                   PIC X(24)
                   VALUE "CHANNELS REJECTED ....".
               10  WS-TL4-REJECT            PIC ZZZ,ZZ9 VALUE SPACES.
           05  WS-TOTALS-LINE-5.
               10  FILLER                   PIC X(24)
                   VALUE "GRAND TOTAL MID VALUE .".
               10  WS-TL5-GRAND             PIC $ZZ,ZZZ,ZZZ,ZZZ,ZZ9
                                             VALUE SPACES.
      *
       PROCEDURE DIVISION.
      *
       000-MAIN SECTION.
       000-MAIN-START.
           PERFORM 100-OPEN-FILES THRU 100-OPEN-FILES-EXIT
           PERFORM 110-READ-RUN-CONTROL THRU 110-READ-RUN-CONTROL-EXIT
           PERFORM 800-REPORT-HEADING THRU 800-REPORT-HEADING-EXIT
           PERFORM 120-READ-CHANNEL-MASTER
               THRU 120-READ-CHANNEL-MASTER-EXIT
           PERFORM 200-PROCESS-CHANNELS THRU 200-PROCESS-CHANNELS-EXIT
               UNTIL CHANNEL-MASTER-EOF
           PERFORM 900-CONTROL-TOTALS THRU 900-CONTROL-TOTALS-EXIT
           PERFORM 990-CLOSE-FILES THRU 990-CLOSE-FILES-EXIT
           STOP RUN.
       000-MAIN-EXIT. EXIT.
      *
       100-OPEN-FILES SECTION.
       100-OPEN-FILES-START.
           OPEN INPUT CHANNEL-MASTER
           OPEN INPUT RUN-CONTROL
           OPEN OUTPUT VALUATION-DETAIL
           OPEN OUTPUT EVAL-REPORT
           IF FS-CHANNEL-MASTER NOT = "00"
               DISPLAY "CHM.EVAL01 - CHANNEL-MASTER OPEN ERROR "
                   FS-CHANNEL-MASTER
               MOVE 91 TO RETURN-CODE
               STOP RUN
           END-IF.
       100-OPEN-FILES-EXIT. EXIT.
      *
       110-READ-RUN-CONTROL SECTION.
       110-READ-RUN-CONTROL-START.
           READ RUN-CONTROL
               AT END MOVE ZEROS TO WS-RUN-DATE
           NOT AT END MOVE RC-RUN-DATE TO WS-RUN-DATE
           END-READ.
       110-READ-RUN-CONTROL-EXIT. EXIT.
      *
       120-READ-CHANNEL-MASTER SECTION.
       120-READ-CHANNEL-MASTER-START.
           READ CHANNEL-MASTER
               AT END SET CHANNEL-MASTER-EOF TO TRUE
               NOT AT END ADD 1 TO WS-RECORDS-READ
           END-READ.
       120-READ-CHANNEL-MASTER-EXIT. EXIT.
      *
       200-PROCESS-CHANNELS SECTION.
       200-PROCESS-CHANNELS-START.
           SET RECORD-IS-VALID TO TRUE
           PERFORM 210-VALIDATE-CHANNEL THRU 210-VALIDATE-CHANNEL-EXIT
           IF RECORD-IS-REJECTED
               ADD 1 TO WS-RECORDS-REJECTED
           ELSE
               PERFORM 220-BASE-MULTIPLE-BY-NICHE
                   THRU 220-BASE-MULTIPLE-BY-NICHE-EXIT
               PERFORM 230-ENGAGEMENT-ADJUST
                   THRU 230-ENGAGEMENT-ADJUST-EXIT
               PERFORM 240-GROWTH-ADJUST THRU 240-GROWTH-ADJUST-EXIT
               PERFORM 250-CLAMP-AND-VALUE
                   THRU 250-CLAMP-AND-VALUE-EXIT
               PERFORM 260-WRITE-VALUATION-DETAIL
                   THRU 260-WRITE-VALUATION-DETAIL-EXIT
               PERFORM 270-VALUATION-REPORT-BLOCK
                   THRU 270-VALUATION-REPORT-BLOCK-EXIT
               ADD 1 TO WS-RECORDS-VALUED
               ADD WS-MID-VALUE TO WS-GRAND-MID-VALUE
           END-IF
           PERFORM 120-READ-CHANNEL-MASTER
               THRU 120-READ-CHANNEL-MASTER-EXIT.
       200-PROCESS-CHANNELS-EXIT. EXIT.
      *
      *    A CHANNEL-MASTER RECORD IS STRUCTURALLY UNSIGNED BY LAYOUT -
      *    THE ONLY WAY IT FAILS THE VALIDATION IS A NON-NUMERIC EDIT
      *    IN ONE OF THE AMOUNT OR COUNT FIELDS (BAD FEED, TRUNCATED
      *    RECORD, ETC).  A PASSING RECORD NEEDS NO FURTHER SIGN CHECK.
       210-VALIDATE-CHANNEL SECTION.
       210-VALIDATE-CHANNEL-START.
           IF CM-MONTHLY-REV NOT NUMERIC
               OR CM-MONTHLY-VIEWS NOT NUMERIC
               OR CM-SUBSCRIBERS NOT NUMERIC
               OR CM-AGE-YEARS NOT NUMERIC
               OR CM-TOTAL-VIEWS NOT NUMERIC
               OR CM-VIDEO-COUNT NOT NUMERIC
               SET RECORD-IS-REJECTED TO TRUE
               DISPLAY "CHM.EVAL01 - REJECTED CHANNEL " CM-ID
                   " - NON-NUMERIC INPUT FIELD"
           END-IF.
       210-VALIDATE-CHANNEL-EXIT. EXIT.
      *
       220-BASE-MULTIPLE-BY-NICHE SECTION.
       220-BASE-MULTIPLE-BY-NICHE-START.
           IF CM-NICHE = "FINANCE" OR CM-NICHE = "EDUCATION"
               MOVE 30.0 TO WS-BASE-LOW-MULT
               MOVE 48.0 TO WS-BASE-HIGH-MULT
               MOVE "PREMIUM NICHE" TO WS-NICHE-NOTE
           ELSE
               MOVE 24.0 TO WS-BASE-LOW-MULT
               MOVE 36.0 TO WS-BASE-HIGH-MULT
               MOVE "STANDARD NICHE" TO WS-NICHE-NOTE
           END-IF.
       220-BASE-MULTIPLE-BY-NICHE-EXIT. EXIT.
      *
       230-ENGAGEMENT-ADJUST SECTION.
       230-ENGAGEMENT-ADJUST-START.
           IF CM-SUBSCRIBERS = ZERO
               MOVE -2.0 TO WS-ENGAGE-ADJ
               MOVE "VERY LOW ENGAGEMENT" TO WS-ENGAGE-NOTE
           ELSE
               COMPUTE WS-VIEWS-PER-SUB ROUNDED =
                   CM-MONTHLY-VIEWS / CM-SUBSCRIBERS
               IF WS-VIEWS-PER-SUB >= 1.5
                   MOVE 2.0 TO WS-ENGAGE-ADJ
                   MOVE "HIGH ENGAGEMENT" TO WS-ENGAGE-NOTE
               ELSE
                   IF WS-VIEWS-PER-SUB < 0.5
                       MOVE -2.0 TO WS-ENGAGE-ADJ
                       MOVE "LOW ENGAGEMENT" TO WS-ENGAGE-NOTE
                   ELSE
                       MOVE 0.0 TO WS-ENGAGE-ADJ
                       MOVE "MODERATE ENGAGEMENT" TO WS-ENGAGE-NOTE
                   END-IF
               END-IF
           END-IF.
       230-ENGAGEMENT-ADJUST-EXIT. EXIT.
      *
       240-GROWTH-ADJUST SECTION.
       240-GROWTH-ADJUST-START.
           IF CM-AGE-YEARS NOT > ZERO
               MOVE -2.0 TO WS-GROWTH-ADJ
               MOVE "UNRELIABLE AGE INPUT" TO WS-GROWTH-NOTE
           ELSE
               COMPUTE WS-SUBS-PER-YEAR ROUNDED =
                   CM-SUBSCRIBERS / CM-AGE-YEARS
               IF WS-SUBS-PER-YEAR >= 100000
                   MOVE 2.0 TO WS-GROWTH-ADJ
                   MOVE "STRONG GROWTH" TO WS-GROWTH-NOTE
               ELSE
                   IF WS-SUBS-PER-YEAR <= 20000
                       MOVE -2.0 TO WS-GROWTH-ADJ
                       MOVE "SLOW GROWTH" TO WS-GROWTH-NOTE
                   ELSE
                       MOVE 0.0 TO WS-GROWTH-ADJ
                       MOVE "STEADY GROWTH" TO WS-GROWTH-NOTE
                   END-IF
               END-IF
           END-IF.
       240-GROWTH-ADJUST-EXIT. EXIT.
      *
       250-CLAMP-AND-VALUE SECTION.
       250-CLAMP-AND-VALUE-START.
           ADD WS-ENGAGE-ADJ WS-GROWTH-ADJ GIVING WS-TOTAL-ADJ
           COMPUTE WS-LOW-MULT = WS-BASE-LOW-MULT + WS-TOTAL-ADJ
           COMPUTE WS-HIGH-MULT = WS-BASE-HIGH-MULT + WS-TOTAL-ADJ
           IF WS-LOW-MULT < 12.0
               MOVE 12.0 TO WS-LOW-MULT
           END-IF
           IF WS-LOW-MULT > 60.0
               MOVE 60.0 TO WS-LOW-MULT
           END-IF
           IF WS-HIGH-MULT < 12.0
               MOVE 12.0 TO WS-HIGH-MULT
           END-IF
           IF WS-HIGH-MULT > 60.0
               MOVE 60.0 TO WS-HIGH-MULT
           END-IF
           IF WS-LOW-MULT > WS-HIGH-MULT
               MOVE WS-LOW-MULT TO WS-SWAP-MULT
               MOVE WS-HIGH-MULT TO WS-LOW-MULT
               MOVE WS-SWAP-MULT TO WS-HIGH-MULT
           END-IF
           COMPUTE WS-LOW-VALUE ROUNDED =
               CM-MONTHLY-REV * WS-LOW-MULT
           COMPUTE WS-HIGH-VALUE ROUNDED =
               CM-MONTHLY-REV * WS-HIGH-MULT
           COMPUTE WS-MID-VALUE ROUNDED =
               (WS-LOW-VALUE + WS-HIGH-VALUE) / 2.
       250-CLAMP-AND-VALUE-EXIT. EXIT.
      *
       260-WRITE-VALUATION-DETAIL SECTION.
       260-WRITE-VALUATION-DETAIL-START.
           MOVE SPACES TO VD-RECORD-OUT
           MOVE CM-ID TO VD-CHANNEL-ID
           MOVE WS-LOW-MULT TO VD-LOW-MULT
           MOVE WS-HIGH-MULT TO VD-HIGH-MULT
           MOVE WS-LOW-VALUE TO VD-LOW-VALUE
           MOVE WS-MID-VALUE TO VD-MID-VALUE
           MOVE WS-HIGH-VALUE TO VD-HIGH-VALUE
           MOVE WS-ENGAGE-NOTE TO VD-ENGAGE-NOTE
           MOVE WS-GROWTH-NOTE TO VD-GROWTH-NOTE
           WRITE VD-RECORD-OUT
           IF FS-VALUATION-DETAIL NOT = "00"
               DISPLAY "CHM.EVAL01 - VALUATION-DETAIL WRITE ERROR "
                   FS-VALUATION-DETAIL
           END-IF.
       260-WRITE-VALUATION-DETAIL-EXIT. EXIT.
      *
       270-VALUATION-REPORT-BLOCK SECTION.
       270-VALUATION-REPORT-BLOCK-START.
           MOVE SPACES TO WS-DETAIL-LINE-1
           MOVE CM-ID TO WS-DL1-ID
           MOVE CM-NAME TO WS-DL1-NAME
           MOVE CM-NICHE TO WS-DL1-NICHE
           MOVE WS-LOW-MULT TO WS-DL1-LOW-MULT
           MOVE WS-HIGH-MULT TO WS-DL1-HIGH-MULT
           MOVE WS-LOW-VALUE TO WS-DL1-LOW-VAL
           MOVE WS-MID-VALUE TO WS-DL1-MID-VAL
           MOVE WS-HIGH-VALUE TO WS-DL1-HIGH-VAL
           WRITE EVAL-REPORT-LINE FROM WS-DETAIL-LINE-1
               AFTER ADVANCING 2 LINES
           MOVE SPACES TO WS-DETAIL-LINE-2
           STRING WS-NICHE-NOTE DELIMITED BY SIZE
               " / " DELIMITED BY SIZE
               WS-ENGAGE-NOTE DELIMITED BY SIZE
               INTO WS-DL2-ENGAGE
           END-STRING
           MOVE WS-GROWTH-NOTE TO WS-DL2-GROWTH
           WRITE EVAL-REPORT-LINE FROM WS-DETAIL-LINE-2
               AFTER ADVANCING 1 LINE.
       270-VALUATION-REPORT-BLOCK-EXIT. EXIT.
      *
       800-REPORT-HEADING SECTION.
       800-REPORT-HEADING-START.
           MOVE WS-RUN-YYYY TO WS-RUN-DATE-EDIT (1:4)
           MOVE WS-RUN-MM TO WS-RUN-DATE-EDIT (6:2)
           MOVE WS-RUN-DD TO WS-RUN-DATE-EDIT (9:2)
           MOVE WS-RUN-DATE-EDIT TO WS-HD1-DATE
           WRITE EVAL-REPORT-LINE FROM WS-HEADING-1
               AFTER ADVANCING TOP-OF-FORM
           WRITE EVAL-REPORT-LINE FROM WS-HEADING-2
               AFTER ADVANCING 2 LINES.
       800-REPORT-HEADING-EXIT. EXIT.
      *
       900-CONTROL-TOTALS SECTION.
       900-CONTROL-TOTALS-START.
           MOVE WS-RECORDS-READ TO WS-TL2-READ
           MOVE WS-RECORDS-VALUED TO WS-TL3-VALUED
           MOVE WS-RECORDS-REJECTED TO WS-TL4-REJECT
           MOVE WS-GRAND-MID-VALUE TO WS-TL5-GRAND
           WRITE EVAL-REPORT-LINE FROM WS-TOTALS-LINE-1
               AFTER ADVANCING 3 LINES
           WRITE EVAL-REPORT-LINE FROM WS-TOTALS-LINE-2
               AFTER ADVANCING 1 LINE
           WRITE EVAL-REPORT-LINE FROM WS-TOTALS-LINE-3
               AFTER ADVANCING 1 LINE
           WRITE EVAL-REPORT-LINE FROM WS-TOTALS-LINE-4
               AFTER ADVANCING 1 LINE
           WRITE EVAL-REPORT-LINE FROM WS-TOTALS-LINE-5
               AFTER ADVANCING 1 LINE.
       900-CONTROL-TOTALS-EXIT. EXIT.
      *
       990-CLOSE-FILES SECTION.
       990-CLOSE-FILES-START.
           CLOSE CHANNEL-MASTER
           CLOSE RUN-CONTROL
           CLOSE VALUATION-DETAIL
           CLOSE EVAL-REPORT.
       990-CLOSE-FILES-EXIT. EXIT.
