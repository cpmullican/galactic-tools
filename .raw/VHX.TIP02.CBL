      ******************************************************************
      *                                                                *
      *   VHX.TIP02  --  VIDEO-HISTORY RECORD LAYOUT                   *
      *                                                                *
      *   MANY ENTRIES PER CHANNEL, NEWEST PUBLISH DATE FIRST WITHIN   *
      *   CHANNEL.  FEEDS THE V30 VIEW ESTIMATOR AND THE UPLOAD-       *
      *   FREQUENCY WEIGHTED-INTERVAL CALCULATION IN THE SPONSORSHIP   *
      *   REVENUE JOB.  SORTED BY CHANNEL ID ASCENDING TO MATCH THE    *
      *   CHANNEL-MASTER FILE ON THE CONTROL-BREAK KEY.                *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  VIDEO-HISTORY-RECORD.
       AUTHOR.      R T MCALLISTER.
       INSTALLATION. DILIGENCE SYSTEMS GROUP.
       DATE-WRITTEN. 03/14/1984.
       DATE-COMPILED. 03/14/1984.
       SECURITY.    UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  --------------------------------------------------------------
      *  031484 RTM  0000  ORIGINAL LAYOUT PER DILIGENCE REQUEST 0417  *
      *  062585 RTM  0022  ADDED VH-DURATION FOR SHORTS DETECTION      *
      *  091285 JLF  0038  VH-PUBLISH-DATE CONFIRMED YYYYMMDD, 4-DIGIT *
      *                    YEAR FROM INCEPTION - NOT A Y2K RISK FIELD  *
      *  052686 JLF  0047  ADDED VH-DURATION-R ALT NUMERIC BREAKDOWN   *
      *  110387 DKO  0055  SORT ORDER DOCUMENTED - CHID ASC / DATE DESC*
      *  042288 DKO  0066  ADDED 88-LEVEL VH-SHORT-CANDIDATE ON LENGTH *
      *  071589 RTM  0074  ALIGNED FILLER PAD AFTER FIELD AUDIT        *
      *  030291 JLF  0081  ADDED VH-PUBLISH-DATE-R DATE-PART BREAKDOWN *
      *  091592 DKO  0089  NO CHANGE - RECOMPILED FOR NEW COMPILER REL *
      *  Y2K   012698 JLF  0098  Y2K READINESS REVIEW - VH-PUBLISH-DATE*
      *                    ALREADY CARRIES A 4-DIGIT CENTURY - PASS    *
      *  110299 DKO  0106  FINAL Y2K SIGN-OFF, ARCHIVED WITH AUDIT     *
      *  052600 RTM  0113  DDNAME CHANGED TO VIDHIST PER STD 12-95     *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS DURATION-LETTERS IS "P" "T" "H" "M" "S"
           UPSI-0 ON STATUS IS VHX-RERUN-SWITCH.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT VIDEO-HISTORY ASSIGN TO VIDHIST
               ORGANIZATION IS LINE SEQUENTIAL.
       DATA DIVISION.
       FILE SECTION.
       FD  VIDEO-HISTORY
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 41 CHARACTERS
           DATA RECORD IS VIDEO-HISTORY-RECORD.
       01  VIDEO-HISTORY-RECORD.
           05  VH-CHANNEL-ID             PIC X(12).
           05  VH-PUBLISH-DATE           PIC 9(8).
           05  VH-PUBLISH-DATE-R REDEFINES VH-PUBLISH-DATE.
               10  VH-PUB-YYYY           PIC 9(4).
               10  VH-PUB-MM             PIC 9(2).
               10  VH-PUB-DD             PIC 9(2).
           05  VH-VIEW-COUNT             PIC 9(10).
           05  VH-DURATION               PIC X(10).
           05  VH-DURATION-R REDEFINES VH-DURATION.
               10  VH-DUR-LETTERS        PIC X(04).
               10  VH-DUR-DIGITS         PIC X(06).
           05  FILLER                    PIC X(01).
      *
       WORKING-STORAGE SECTION.
      *    NO WORKING STORAGE REQUIRED - LAYOUT REFERENCE MEMBER ONLY.
       PROCEDURE DIVISION.
       0000-STOP-RUN.
           STOP RUN.
