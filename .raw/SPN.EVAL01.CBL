      ******************************************************************
      *                                                                *
      *   SPN.EVAL01  --  SPONSOR REVENUE / DERIVED METRICS RUN        *
      *                                                                *
      *   MATCHES CHANNEL-MASTER AGAINST ITS GROUP OF VIDEO-HISTORY    *
      *   RECORDS (CONTROL BREAK ON CHANNEL ID, BOTH FILES SORTED      *
      *   ASCENDING BY ID) TO PROJECT BRAND-DEAL SPONSORSHIP REVENUE,  *
      *   GUESS THE CHANNEL'S CONTENT NICHE FROM ITS DESCRIPTION TEXT, *
      *   AND ESTIMATE MONTHLY VIEWS.  APPENDS ITS BLOCK TO THE SAME   *
      *   EVAL-REPORT PRINT FILE THE VALUATION RUN OPENED EARLIER IN   *
      *   THE JOB STREAM.                                              *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  SPONSOR-REVENUE-RUN.
       AUTHOR.      R T MCALLISTER.
       INSTALLATION. DILIGENCE SYSTEMS GROUP.
       DATE-WRITTEN. 04/23/1984.
       DATE-COMPILED. 04/23/1984.
       SECURITY.    UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  --------------------------------------------------------------
      *  042384 RTM  0000  ORIGINAL PROGRAM PER DILIGENCE REQUEST 0422 *
      *  062585 RTM  0024  ADDED VIDEO-HISTORY GROUP MATCH, BRAND RATE *
      *                    WAS COMING STRAIGHT OFF AVERAGE VIEWS ALONE *
      *  091285 JLF  0041  ADDED HOME-GROWN NATURAL LOG / EXPONENT     *
      *                    ROUTINES - COMPILER HAS NO POWER FUNCTION   *
      *                    AND THE RATE FORMULA NEEDS ONE              *
      *  110387 DKO  0059  ADDED EXPONENTIAL RECENCY WEIGHTING TO THE  *
      *                    UPLOAD INTERVAL AVERAGE PER POLICY 84-D     *
      *  042288 RTM  0077  ADDED NICHE KEYWORD SCAN FOR THE REPORT'S   *
      *                    NICHE GUESS COLUMN                          *
      *  071589 DKO  0089  ADDED ESTIMATED MONTHLY VIEWS, HISTORY AND  *
      *                    FALLBACK METHODS                            *
      *  030291 JLF  0102  ALIGNED REPORT COLUMN SPACING AFTER AUDIT   *
      *  091592 RTM  0109  CAPPED VIDEO HISTORY SCAN AT 25 ENTRIES PER *
      *                    CHANNEL, LARGE CHANNELS WERE SLOWING THE    *
      *                    NIGHTLY WINDOW                              *
      *  052693 DKO  0119  CONFIDENCE DEMOTION RULE ADDED FOR MID-SIZE *
      *                    SUBSCRIBER BANDS PER REVISED POLICY 93-A    *
      *  Y2K   012698 JLF  0128  Y2K READINESS REVIEW - DAY NUMBER     *
      *                    ROUTINE USES 4-DIGIT YEAR THROUGHOUT - PASS *
      *  110299 RTM  0135  FINAL Y2K SIGN-OFF, ARCHIVED WITH AUDIT     *
      *  052600 DKO  0141  DDNAMES CHANGED TO STANDARD FORM PER STD    *
      *                    12-95 - CHANMSTR/VIDHIST/RUNCTL/SPNDET      *
      *  091403 JLF  0151  APPEND EVAL-REPORT INSTEAD OF OVERWRITE SO  *
      *                    THE SPONSOR BLOCK FOLLOWS THE VALUATION RUN *
      *  020604 DKO  0158  PULLED INLINE PERFORM BODIES OUT TO THEIR   *
      *                    OWN PARAGRAPHS PER STRUCTURED CODING STD    *
      *                    04-02 - NO CHANGE TO RESULTS                *
      *  082604 JLF  0162  UNDER-2-ELIGIBLE-UPLOAD BRANCH WAS WRONGLY  *
      *                    OVERRIDING THE FREQ NOTE AND CONFIDENCE TO  *
      *                    THE FALLBACK WORDING - THOSE ONLY GOVERN    *
      *                    ANNUAL-UPLOADS ITSELF PER SPEC AUDIT 0166   *
      *  090304 DKO  0163  CHANNEL-MASTER RECORD LENGTH CORRECTED TO   *
      *                    232 - FIELDS NEVER SUMMED TO THE 231 ON THE *
      *                    FD, CAUGHT DURING RECORD LAYOUT AUDIT       *
      *  090304 DKO  0163  GRAND-TOTAL ACCUMULATOR DROPPED COMP-3 TO   *
      *                    MATCH DISPLAY USAGE EVERYWHERE ELSE IN THE  *
      *                    PROGRAM PER CODING STD REVIEW               *
      *  091104 DKO  0171  DAY-NUMBER ROUTINE REPLACED - OLD 30/360    *
      *                    BASIS COLLAPSED MONTH-END DATES TO THE SAME *
      *                    DAY NUMBER (1-31 AND 2-01 BOTH CAME OUT     *
      *                    61), MISSING SKIP-ELIGIBLE VIDEOS AND       *
      *                    THROWING OFF THE UPLOAD INTERVAL AVERAGE.   *
      *                    190-COMPUTE-DAY-NUMBER NOW BUILDS A TRUE    *
      *                    CALENDAR ORDINAL DAY NUMBER OFF THE CUM-    *
      *                    DAYS-BEFORE-MONTH TABLE LOADED AT 106 AND A *
      *                    LEAP-YEAR TEST PER DILIGENCE AUDIT 0170     *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS DURATION-LETTERS IS "P" "T" "H" "M" "S"
           UPSI-0 ON STATUS IS SPN-RERUN-SWITCH.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT CHANNEL-MASTER ASSIGN TO CHANMSTR
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-CHANNEL-MASTER.
           SELECT VIDEO-HISTORY ASSIGN TO VIDHIST
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-VIDEO-HISTORY.
           SELECT RUN-CONTROL ASSIGN TO RUNCTL
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-RUN-CONTROL.
           SELECT SPONSOR-DETAIL ASSIGN TO SPNDET
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-SPONSOR-DETAIL.
           SELECT EVAL-REPORT ASSIGN TO EVALRPT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-EVAL-REPORT.
       DATA DIVISION.
       FILE SECTION.
      *
       FD  CHANNEL-MASTER
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 232 CHARACTERS
           DATA RECORD IS CM-RECORD-IN.
       01  CM-RECORD-IN.
           05  CM-ID                     PIC X(12).
           05  CM-NAME                   PIC X(30).
           05  CM-NICHE                  PIC X(15).
           05  CM-MONTHLY-REV            PIC 9(9)V99.
           05  CM-MONTHLY-VIEWS          PIC 9(10).
           05  CM-SUBSCRIBERS            PIC 9(10).
           05  CM-AGE-YEARS              PIC 9(3)V99.
           05  CM-AGE-YEARS-R REDEFINES CM-AGE-YEARS.
               10  CM-AGE-WHOLE-YRS      PIC 9(3).
               10  CM-AGE-FRACT-YRS      PIC 9(2).
           05  CM-TOTAL-VIEWS            PIC 9(12).
           05  CM-VIDEO-COUNT            PIC 9(6).
           05  CM-DESCRIPTION            PIC X(120).
           05  CM-DESC-SCAN-AREA REDEFINES CM-DESCRIPTION.
               10  CM-DESC-WORD OCCURS 20 TIMES PIC X(6).
           05  CM-REVIEW-STAMP           PIC X(01).
      *
       FD  VIDEO-HISTORY
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 41 CHARACTERS
           DATA RECORD IS VH-RECORD-IN.
       01  VH-RECORD-IN.
           05  VH-CHANNEL-ID             PIC X(12).
           05  VH-PUBLISH-DATE           PIC 9(8).
           05  VH-PUBLISH-DATE-R REDEFINES VH-PUBLISH-DATE.
               10  VH-PUB-YYYY           PIC 9(4).
               10  VH-PUB-MM             PIC 9(2).
               10  VH-PUB-DD             PIC 9(2).
           05  VH-VIEW-COUNT             PIC 9(10).
           05  VH-DURATION               PIC X(10).
           05  VH-DURATION-R REDEFINES VH-DURATION.
               10  VH-DUR-LETTERS        PIC X(04).
               10  VH-DUR-DIGITS         PIC X(06).
           05  FILLER                    PIC X(01).
      *
       FD  RUN-CONTROL
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 10 CHARACTERS
           DATA RECORD IS RC-RECORD-IN.
       01  RC-RECORD-IN.
           05  RC-RUN-DATE               PIC 9(8).
           05  RC-RUN-DATE-R REDEFINES RC-RUN-DATE.
               10  RC-RUN-YYYY           PIC 9(4).
               10  RC-RUN-MM             PIC 9(2).
               10  RC-RUN-DD             PIC 9(2).
           05  FILLER                    PIC X(02).
      *
       FD  SPONSOR-DETAIL
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 74 CHARACTERS
           DATA RECORD IS SD-RECORD-OUT.
       01  SD-RECORD-OUT.
           05  SD-CHANNEL-ID             PIC X(12).
           05  SD-BRAND-RATE             PIC 9(9).
           05  SD-ANNUAL-UPLOADS         PIC 9(4).
           05  SD-UPLOADS-R REDEFINES SD-ANNUAL-UPLOADS.
               10  SD-UPLOADS-HUNDREDS   PIC 9(2).
               10  SD-UPLOADS-UNITS      PIC 9(2).
           05  SD-YEARLY-POT             PIC 9(11).
           05  SD-POT-R REDEFINES SD-YEARLY-POT.
               10  SD-POT-MILLIONS       PIC 9(5).
               10  SD-POT-REMAINDER      PIC 9(6).
           05  SD-V30-AVG                PIC 9(10).
           05  SD-CONFIDENCE             PIC X(6).
               88  SD-CONF-HIGH              VALUE "HIGH  ".
               88  SD-CONF-MEDIUM            VALUE "MEDIUM".
               88  SD-CONF-LOW               VALUE "LOW   ".
           05  SD-FREQ-LABEL             PIC X(20).
           05  FILLER                    PIC X(02).
      *
       FD  EVAL-REPORT
           LABEL RECORDS ARE STANDARD
           LINAGE IS 58 LINES WITH FOOTING AT 54
               TOP 3 LINES BOTTOM 3 LINES
           RECORD CONTAINS 132 CHARACTERS
           DATA RECORD IS EVAL-REPORT-LINE.
       01  EVAL-REPORT-LINE                 PIC X(132).
      *
       WORKING-STORAGE SECTION.
      *
       01  FS-CHANNEL-MASTER                PIC X(02) VALUE "00".
       01  FS-VIDEO-HISTORY                 PIC X(02) VALUE "00".
       01  FS-RUN-CONTROL                   PIC X(02) VALUE "00".
       01  FS-SPONSOR-DETAIL                PIC X(02) VALUE "00".
       01  FS-EVAL-REPORT                   PIC X(02) VALUE "00".
      *
       01  WS-SWITCHES.
           05  WS-CHANNEL-MASTER-EOF-SW     PIC X(01) VALUE "N".
               88  CHANNEL-MASTER-EOF           VALUE "Y".
           05  WS-VIDEO-HISTORY-EOF-SW      PIC X(01) VALUE "N".
               88  VIDEO-HISTORY-EOF            VALUE "Y".
           05  WS-MONTHLY-VIEWS-CMPTBL-SW   PIC X(01) VALUE "N".
               88  MONTHLY-VIEWS-COMPUTABLE      VALUE "Y".
      *
       01  WS-CONTROL-COUNTERS.
           05  WS-CHANNELS-PROCESSED        PIC 9(7) COMP.
      *
       01  WS-GRAND-TOTALS.
           05  WS-GRAND-YEARLY-POT          PIC S9(13).
      *
       01  WS-RUN-DATE-AREA.
           05  WS-RUN-DATE                  PIC 9(08) VALUE ZEROS.
           05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
               10  WS-RUN-YYYY              PIC 9(4).
               10  WS-RUN-MM                PIC 9(2).
               10  WS-RUN-DD                PIC 9(2).
           05  WS-RUN-DAY-NUMBER            PIC 9(7) COMP.
      *
      *    DAY-NUMBER CONVERSION WORK AREA - TRUE CALENDAR DAY COUNT,
      *    NOT A 30/360 APPROXIMATION.  THE JAN-84 DILIGENCE RERUN
      *    SHOWED 30/360 COLLAPSING MONTH-END DATES TO THE SAME DAY
      *    NUMBER, WHICH MISCOUNTS DAYS-SINCE-PUBLISH AT MONTH
      *    BOUNDARIES.  SHARED BY EVERY DATE-MATH PARAGRAPH IN THIS
      *    PROGRAM.
       01  WS-DAY-CONV-WORK.
           05  WS-DATE-CONV-YYYYMMDD        PIC 9(08).
           05  WS-DATE-CONV-R REDEFINES WS-DATE-CONV-YYYYMMDD.
               10  WS-DATE-CONV-YYYY        PIC 9(4).
               10  WS-DATE-CONV-MM          PIC 9(2).
               10  WS-DATE-CONV-DD          PIC 9(2).
           05  WS-DAY-NUMBER-RESULT         PIC 9(7) COMP.
      *
      *    CUMULATIVE-DAYS-BEFORE-MONTH TABLE, NON-LEAP BASIS, LOADED
      *    AT 106-LOAD-CUMDAYS-TABLE THE SAME WAY 105-LOAD-NICHE-TABLE
      *    LOADS THE NICHE-NAME TABLE BELOW.
       01  WS-CUMDAYS-TABLE.
           05  WS-CUMDAYS-BEFORE OCCURS 12 TIMES PIC 9(3) COMP.
      *
      *    LEAP-YEAR WORK FIELDS FOR THE CALENDAR DAY-NUMBER ROUTINE.
       01  WS-CDN-YEARS-BEFORE              PIC 9(7) COMP.
       01  WS-CDN-DIV4                      PIC 9(7) COMP.
       01  WS-CDN-DIV100                    PIC 9(7) COMP.
       01  WS-CDN-DIV400                    PIC 9(7) COMP.
       01  WS-CDN-QUOTIENT                  PIC 9(7) COMP.
       01  WS-CDN-REM-4                     PIC 9(4) COMP.
       01  WS-CDN-REM-100                   PIC 9(4) COMP.
       01  WS-CDN-REM-400                   PIC 9(4) COMP.
       01  WS-CDN-LEAP-ADJ                  PIC 9(1) COMP.
       01  WS-CDN-LEAP-SW                   PIC X(01) VALUE "N".
           88  WS-CDN-IS-LEAP-YEAR              VALUE "Y".
      *
       01  WS-CURRENT-CHANNEL-ID            PIC X(12) VALUE SPACES.
       01  WS-SUB1                          PIC 9(2) COMP.
       01  WS-SUB2                          PIC 9(2) COMP.
       01  WS-SUB3                          PIC 9(2) COMP.
      *
       01  WS-HIST-COUNT                    PIC 9(2) COMP VALUE ZERO.
       01  WS-HIST-TABLE.
           05  WS-HIST-ENTRY OCCURS 25 TIMES INDEXED BY WS-HX.
               10  WT-CHANNEL-ID            PIC X(12).
               10  WT-PUBLISH-DATE          PIC 9(8).
               10  WT-VIEW-COUNT            PIC 9(10).
               10  WT-DURATION              PIC X(10).
               10  WT-SECONDS               PIC 9(6) COMP.
               10  WT-SHORT-SW              PIC X(01).
                   88  WT-IS-SHORT              VALUE "Y".
               10  WT-DAY-NUMBER            PIC 9(7) COMP.
      *
       01  WS-ELIG-COUNT                    PIC 9(2) COMP VALUE ZERO.
       01  WS-ELIG-DAY-NUM OCCURS 25 TIMES  PIC 9(7) COMP.
       01  WS-INTERVAL-COUNT                PIC 9(2) COMP VALUE ZERO.
       01  WS-INTERVAL-TABLE OCCURS 24 TIMES PIC 9(5) COMP.
      *
       01  WS-VIDEO-WORK.
           05  WS-AVG-VIEWS-PER-VIDEO       PIC 9(10) VALUE ZERO.
           05  WS-BRAND-RATE                PIC 9(9)  VALUE ZERO.
           05  WS-V30                       PIC 9(10) VALUE ZERO.
           05  WS-V30-SUM                   PIC 9(13) VALUE ZERO.
           05  WS-V30-COUNT                 PIC 9(3) COMP VALUE ZERO.
           05  WS-V30-ESTIMATE              PIC S9(11) VALUE ZERO.
           05  WS-DAYS-SINCE                PIC S9(7) COMP VALUE ZERO.
           05  WS-WEIGHT-SUM                PIC S9(3)V9(6) VALUE ZERO.
           05  WS-WEIGHTED-INTERVAL-SUM     PIC S9(9)V9(6) VALUE ZERO.
           05  WS-DECAY-I                   PIC S9(3) COMP VALUE ZERO.
           05  WS-DECAY-WEIGHT              PIC S9(3)V9(6) VALUE ZERO.
           05  WS-WEIGHTED-AVG              PIC S9(5)V9(2) VALUE ZERO.
           05  WS-ANNUAL-UPLOADS            PIC 9(4) VALUE ZERO.
           05  WS-FALLBACK-UPLOADS          PIC 9(4) VALUE ZERO.
           05  WS-YEARLY-POTENTIAL          PIC 9(11) VALUE ZERO.
           05  WS-CONFIDENCE                PIC X(6) VALUE SPACES.
           05  WS-FREQ-LABEL                PIC X(20) VALUE SPACES.
           05  WS-FREQ-NOTE                 PIC X(35) VALUE SPACES.
           05  WS-RATE-NOTE                 PIC X(35) VALUE SPACES.
      *
       01  WS-DUR-WORK.
           05  WS-DUR-STRING                PIC X(10).
           05  WS-DUR-IDX                   PIC 9(2) COMP.
           05  WS-DUR-CHAR                  PIC X(01).
           05  WS-DUR-DIGIT                 PIC 9(01).
           05  WS-DUR-NUMVAL                PIC 9(05) COMP.
           05  WS-DUR-HOURS                 PIC 9(05) COMP.
           05  WS-DUR-MINUTES               PIC 9(05) COMP.
           05  WS-DUR-SECS                  PIC 9(05) COMP.
      *
      *    HOME-GROWN NATURAL LOG / NATURAL EXPONENT WORK AREA - THE
      *    SITE COMPILER HAS NO POWER FUNCTION SO THE BRAND-RATE CURVE
      *    IS BUILT FROM A LOG/EXP SERIES INSTEAD (SEE 395/397 BELOW).
       01  WS-MATH-WORK.
           05  WS-MATH-E                    PIC 9V9(6) VALUE 2.718282.
           05  WS-LN-INPUT                  PIC S9(9)V9(6) VALUE ZERO.
           05  WS-LN-WORK                   PIC S9(9)V9(6) VALUE ZERO.
           05  WS-LN-RESULT                 PIC S9(3)V9(6) VALUE ZERO.
           05  WS-LN-Z                      PIC S9(3)V9(6) VALUE ZERO.
           05  WS-LN-SUM                    PIC S9(3)V9(6) VALUE ZERO.
           05  WS-EXP-INPUT                 PIC S9(3)V9(6) VALUE ZERO.
           05  WS-EXP-WORK                  PIC S9(3)V9(6) VALUE ZERO.
           05  WS-EXP-N                     PIC S9(3) COMP VALUE ZERO.
           05  WS-EXP-TAYLOR                PIC S9(3)V9(6) VALUE ZERO.
           05  WS-EXP-RESULT                PIC S9(9)V9(6) VALUE ZERO.
      *
       01  WS-DESC-UPPER                    PIC X(120) VALUE SPACES.
       01  WS-LOWER-ALPHABET                PIC X(26)
           VALUE "abcdefghijklmnopqrstuvwxyz".
       01  WS-UPPER-ALPHABET                PIC X(26)
           VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
       01  WS-TALLY                         PIC 9(05) COMP VALUE ZERO.
      *
       01  WS-NICHE-SCORE-TABLE.
           05  WS-NICHE-SCORE OCCURS 10 TIMES PIC 9(3) COMP.
       01  WS-NICHE-NAME-TABLE.
           05  WS-NICHE-NAME OCCURS 10 TIMES PIC X(15) VALUE SPACES.
       01  WS-NICHE-WORK.
           05  WS-NICHE-WINNER-IDX          PIC 9(2) COMP VALUE 1.
           05  WS-NICHE-BEST-SCORE          PIC 9(3) COMP VALUE ZERO.
           05  WS-NICHE-GUESS               PIC X(15) VALUE SPACES.
      *
       01  WS-MONTHLY-VIEWS-WORK.
           05  WS-TOTAL-DAYS                PIC S9(7) COMP VALUE ZERO.
           05  WS-AVG-DAYS-BETWEEN          PIC S9(5)V9(2) VALUE ZERO.
           05  WS-UPLOADS-PER-MONTH         PIC S9(3)V9(2) VALUE ZERO.
           05  WS-EST-MONTHLY-VIEWS         PIC 9(10) VALUE ZERO.
           05  WS-AGE-DAYS                  PIC S9(7)V9(2) VALUE ZERO.
           05  WS-AGE-MONTHS                PIC S9(5)V9(2) VALUE ZERO.
      *
       01  WS-EDIT-FIELDS.
           05  WS-BRAND-RATE-EDIT           PIC $ZZZ,ZZZ,ZZ9.
           05  WS-UPLOADS-EDIT              PIC ZZZ9.
           05  WS-V30-EDIT                  PIC ZZZ,ZZZ,ZZ9.
           05  WS-POT-EDIT                  PIC $ZZ,ZZZ,ZZZ,ZZ9.
           05  WS-GRAND-POT-EDIT            PIC $ZZ,ZZZ,ZZZ,ZZZ,ZZ9.
           05  WS-MONTHLY-VIEWS-EDIT        PIC ZZZ,ZZZ,ZZ9.
      *
       01  WS-REPORT-LINES.
           05  WS-SPN-HEADING-1.
               10  FILLER                   PIC X(30)
                   VALUE "DILIGENCE SYSTEMS GROUP".
               10  FILLER                   PIC X(42)
                   VALUE "SPONSOR REVENUE / DERIVED METRICS RUN".
               10  FILLER                   PIC X(60) VALUE SPACES.
           05  WS-SPN-HEADING-2.
               10  FILLER                   PIC X(12) VALUE "CHANNEL ID".
               10  FILLER                   PIC X(14) VALUE "BRAND RATE".
               10  FILLER                   PIC X(10) VALUE "UPLOADS".
               10  FILLER                   PIC X(16) VALUE "FREQUENCY".
               10  FILLER                   PIC X(14) VALUE "V30 AVG".
               10  FILLER                   PIC X(16) VALUE "YEARLY POT.".
               10  FILLER                   PIC X(08) VALUE "CONF.".
               10  FILLER                   PIC X(15) VALUE "NICHE GUESS".
           05  WS-SPN-DETAIL-1.
               10  WS-SD1-ID                PIC X(12) VALUE SPACES.
               10  FILLER                   PIC X(01) VALUE SPACES.
               10  WS-SD1-RATE              PIC $ZZZ,ZZZ,ZZ9
                                             VALUE SPACES.
               10  FILLER                   PIC X(01) VALUE SPACES.
               10  WS-SD1-UPLOADS           PIC ZZZ9 VALUE SPACES.
               10  FILLER                   PIC X(01) VALUE SPACES.
               10  WS-SD1-FREQ              PIC X(20) VALUE SPACES.
               10  WS-SD1-V30               PIC ZZZ,ZZZ,ZZ9
                                             VALUE SPACES.
               10  FILLER                   PIC X(01) VALUE SPACES.
               10  WS-SD1-POT               PIC $ZZ,ZZZ,ZZZ,ZZ9
                                             VALUE SPACES.
               10  FILLER                   PIC X(01) VALUE SPACES.
               10  WS-SD1-CONF              PIC X(06) VALUE SPACES.
               10  FILLER                   PIC X(01) VALUE SPACES.
               10  WS-SD1-NICHE             PIC X(15) VALUE SPACES.
           05  WS-SPN-DETAIL-2.
               10  FILLER                   PIC X(12) VALUE SPACES.
               10  FILLER                   PIC X(18)
                   VALUE "NOTES -  ".
               10  WS-SD2-RATE-NOTE         PIC X(35) VALUE SPACES.
               10  FILLER                   PIC X(02) VALUE SPACES.
               10  WS-SD2-FREQ-NOTE         PIC X(35) VALUE SPACES.
           05  WS-SPN-DETAIL-3.
               10  FILLER                   PIC X(12) VALUE SPACES.
               10  FILLER                   PIC X(30)
                   VALUE "ESTIMATED MONTHLY VIEWS -".
               10  WS-SD3-MONTHLY           PIC ZZZ,ZZZ,ZZ9
                                             VALUE SPACES.
           05  WS-SPN-TOTALS-1.
               10  FILLER                   PIC X(30)
                   VALUE "CONTROL TOTALS".
           05  WS-SPN-TOTALS-2.
               10  FILLER                   PIC X(24)
                   VALUE "CHANNELS PROCESSED ...".
               10  WS-ST2-COUNT             PIC ZZZ,ZZ9 VALUE SPACES.
           05  WS-SPN-TOTALS-3.
               10  FILLER                   PIC X(24)
                   VALUE "GRAND TOTAL YEARLY POT.".
               10  WS-ST3-GRAND             PIC $ZZ,ZZZ,ZZZ,ZZZ,ZZ9
                                             VALUE SPACES.
      *
       PROCEDURE DIVISION.
      *
       000-MAIN SECTION.
       000-MAIN-START.
           PERFORM 100-OPEN-FILES THRU 100-OPEN-FILES-EXIT
           PERFORM 105-LOAD-NICHE-TABLE THRU 105-LOAD-NICHE-TABLE-EXIT
           PERFORM 106-LOAD-CUMDAYS-TABLE
               THRU 106-LOAD-CUMDAYS-TABLE-EXIT
           PERFORM 110-READ-RUN-CONTROL THRU 110-READ-RUN-CONTROL-EXIT
           PERFORM 800-REPORT-HEADING THRU 800-REPORT-HEADING-EXIT
           PERFORM 120-READ-CHANNEL-MASTER
               THRU 120-READ-CHANNEL-MASTER-EXIT
           PERFORM 130-READ-VIDEO-HISTORY
               THRU 130-READ-VIDEO-HISTORY-EXIT
           PERFORM 200-MATCH-CHANNELS THRU 200-MATCH-CHANNELS-EXIT
               UNTIL CHANNEL-MASTER-EOF
           PERFORM 900-CONTROL-TOTALS THRU 900-CONTROL-TOTALS-EXIT
           PERFORM 990-CLOSE-FILES THRU 990-CLOSE-FILES-EXIT
           STOP RUN.
       000-MAIN-EXIT. EXIT.
      *
       100-OPEN-FILES SECTION.
       100-OPEN-FILES-START.
           OPEN INPUT CHANNEL-MASTER
           OPEN INPUT VIDEO-HISTORY
           OPEN INPUT RUN-CONTROL
           OPEN OUTPUT SPONSOR-DETAIL
           OPEN EXTEND EVAL-REPORT
           IF FS-CHANNEL-MASTER NOT = "00"
               DISPLAY "SPN.EVAL01 - CHANNEL-MASTER OPEN ERROR "
                   FS-CHANNEL-MASTER
               MOVE 91 TO RETURN-CODE
               STOP RUN
           END-IF.
       100-OPEN-FILES-EXIT. EXIT.
      *
      *    KEYWORD-BUCKET NAMES IN THE SAME ORDER AS THE POLICY TABLE
      *    SO A SCORE TIE FALLS TO THE FIRST BUCKET LISTED.
       105-LOAD-NICHE-TABLE SECTION.
       105-LOAD-NICHE-TABLE-START.
           MOVE "GAMING"        TO WS-NICHE-NAME (1)
           MOVE "TECH"          TO WS-NICHE-NAME (2)
           MOVE "BEAUTY"        TO WS-NICHE-NAME (3)
           MOVE "FITNESS"       TO WS-NICHE-NAME (4)
           MOVE "EDUCATION"     TO WS-NICHE-NAME (5)
           MOVE "FINANCE"       TO WS-NICHE-NAME (6)
           MOVE "FOOD"          TO WS-NICHE-NAME (7)
           MOVE "TRAVEL"        TO WS-NICHE-NAME (8)
           MOVE "MUSIC"         TO WS-NICHE-NAME (9)
           MOVE "ENTERTAINMENT" TO WS-NICHE-NAME (10).
       105-LOAD-NICHE-TABLE-EXIT. EXIT.
      *
       106-LOAD-CUMDAYS-TABLE SECTION.
       106-LOAD-CUMDAYS-TABLE-START.
           MOVE 000 TO WS-CUMDAYS-BEFORE (01)
           MOVE 031 TO WS-CUMDAYS-BEFORE (02)
           MOVE 059 TO WS-CUMDAYS-BEFORE (03)
           MOVE 090 TO WS-CUMDAYS-BEFORE (04)
           MOVE 120 TO WS-CUMDAYS-BEFORE (05)
           MOVE 151 TO WS-CUMDAYS-BEFORE (06)
           MOVE 181 TO WS-CUMDAYS-BEFORE (07)
           MOVE 212 TO WS-CUMDAYS-BEFORE (08)
           MOVE 243 TO WS-CUMDAYS-BEFORE (09)
           MOVE 273 TO WS-CUMDAYS-BEFORE (10)
           MOVE 304 TO WS-CUMDAYS-BEFORE (11)
           MOVE 334 TO WS-CUMDAYS-BEFORE (12).
       106-LOAD-CUMDAYS-TABLE-EXIT. EXIT.
      *
       110-READ-RUN-CONTROL SECTION.
       110-READ-RUN-CONTROL-START.
           READ RUN-CONTROL
               AT END MOVE ZEROS TO WS-RUN-DATE
               NOT AT END MOVE RC-RUN-DATE TO WS-RUN-DATE
           END-READ
           MOVE WS-RUN-DATE TO WS-DATE-CONV-YYYYMMDD
           PERFORM 190-COMPUTE-DAY-NUMBER THRU 190-COMPUTE-DAY-NUMBER-EXIT
           MOVE WS-DAY-NUMBER-RESULT TO WS-RUN-DAY-NUMBER.
       110-READ-RUN-CONTROL-EXIT. EXIT.
      *
       120-READ-CHANNEL-MASTER SECTION.
       120-READ-CHANNEL-MASTER-START.
           READ CHANNEL-MASTER
               AT END SET CHANNEL-MASTER-EOF TO TRUE
           END-READ.
       120-READ-CHANNEL-MASTER-EXIT. EXIT.
      *
       130-READ-VIDEO-HISTORY SECTION.
       130-READ-VIDEO-HISTORY-START.
           READ VIDEO-HISTORY
               AT END SET VIDEO-HISTORY-EOF TO TRUE
           END-READ.
       130-READ-VIDEO-HISTORY-EXIT. EXIT.
      *
      *    CALENDAR DAY-NUMBER CONVERSION - INPUT WS-DATE-CONV-YYYYMMDD,
      *    OUTPUT WS-DAY-NUMBER-RESULT, A TRUE PROLEPTIC-GREGORIAN
      *    ORDINAL DAY COUNT.  SHARED BY EVERY DATE-MATH PARAGRAPH IN
      *    THIS PROGRAM.  REPLACES THE OLD 30/360 SHORTCUT - SEE
      *    CHANGE LOG.
       190-COMPUTE-DAY-NUMBER SECTION.
       190-COMPUTE-DAY-NUMBER-START.
           COMPUTE WS-CDN-YEARS-BEFORE = WS-DATE-CONV-YYYY - 1
           DIVIDE WS-CDN-YEARS-BEFORE BY 4
               GIVING WS-CDN-DIV4
           DIVIDE WS-CDN-YEARS-BEFORE BY 100
               GIVING WS-CDN-DIV100
           DIVIDE WS-CDN-YEARS-BEFORE BY 400
               GIVING WS-CDN-DIV400
           DIVIDE WS-DATE-CONV-YYYY BY 4
               GIVING WS-CDN-QUOTIENT REMAINDER WS-CDN-REM-4
           DIVIDE WS-DATE-CONV-YYYY BY 100
               GIVING WS-CDN-QUOTIENT REMAINDER WS-CDN-REM-100
           DIVIDE WS-DATE-CONV-YYYY BY 400
               GIVING WS-CDN-QUOTIENT REMAINDER WS-CDN-REM-400
           SET WS-CDN-IS-LEAP-YEAR TO FALSE
           IF (WS-CDN-REM-4 = 0 AND WS-CDN-REM-100 NOT = 0)
                   OR WS-CDN-REM-400 = 0
               SET WS-CDN-IS-LEAP-YEAR TO TRUE
           END-IF
           MOVE ZERO TO WS-CDN-LEAP-ADJ
           IF WS-CDN-IS-LEAP-YEAR AND WS-DATE-CONV-MM > 2
               MOVE 1 TO WS-CDN-LEAP-ADJ
           END-IF
           COMPUTE WS-DAY-NUMBER-RESULT =
               (WS-CDN-YEARS-BEFORE * 365)
               + (WS-CDN-DIV4 - WS-CDN-DIV100 + WS-CDN-DIV400)
               + WS-CUMDAYS-BEFORE (WS-DATE-CONV-MM)
               + WS-CDN-LEAP-ADJ
               + WS-DATE-CONV-DD.
       190-COMPUTE-DAY-NUMBER-EXIT. EXIT.
      *
       200-MATCH-CHANNELS SECTION.
       200-MATCH-CHANNELS-START.
           PERFORM 210-LOAD-HISTORY-GROUP THRU 210-LOAD-HISTORY-GROUP-EXIT
           PERFORM 217-COMPUTE-DURATIONS THRU 217-COMPUTE-DURATIONS-EXIT
           PERFORM 350-AVERAGE-VIEWS-PER-VIDEO
               THRU 350-AVERAGE-VIEWS-PER-VIDEO-EXIT
           PERFORM 220-BRAND-RATE THRU 220-BRAND-RATE-EXIT
           IF WS-HIST-COUNT >= 2
               PERFORM 230-V30-FROM-HISTORY THRU 230-V30-FROM-HISTORY-EXIT
               PERFORM 240-ANNUAL-UPLOADS THRU 240-ANNUAL-UPLOADS-EXIT
           ELSE
               PERFORM 245-UPLOAD-FALLBACK THRU 245-UPLOAD-FALLBACK-EXIT
           END-IF
           PERFORM 250-YEARLY-POTENTIAL THRU 250-YEARLY-POTENTIAL-EXIT
           PERFORM 260-CONFIDENCE-BY-SUBSCRIBERS
               THRU 260-CONFIDENCE-BY-SUBSCRIBERS-EXIT
           PERFORM 270-FREQ-LABEL THRU 270-FREQ-LABEL-EXIT
           PERFORM 300-CLASSIFY-NICHE THRU 300-CLASSIFY-NICHE-EXIT
           MOVE "N" TO WS-MONTHLY-VIEWS-CMPTBL-SW
           PERFORM 310-ESTIMATE-MONTHLY-VIEWS-HIST
               THRU 310-ESTIMATE-MONTHLY-VIEWS-HIST-EXIT
           IF NOT MONTHLY-VIEWS-COMPUTABLE
               PERFORM 320-ESTIMATE-MONTHLY-VIEWS-FALLBACK
                   THRU 320-ESTIMATE-MONTHLY-VIEWS-FALLBACK-EXIT
           END-IF
           PERFORM 280-WRITE-SPONSOR-DETAIL
               THRU 280-WRITE-SPONSOR-DETAIL-EXIT
           PERFORM 290-SPONSOR-REPORT-BLOCK
               THRU 290-SPONSOR-REPORT-BLOCK-EXIT
           ADD 1 TO WS-CHANNELS-PROCESSED
           ADD WS-YEARLY-POTENTIAL TO WS-GRAND-YEARLY-POT
           PERFORM 120-READ-CHANNEL-MASTER
               THRU 120-READ-CHANNEL-MASTER-EXIT.
       200-MATCH-CHANNELS-EXIT. EXIT.
      *
      *    LOADS AT MOST THE FIRST 25 VIDEO-HISTORY RECORDS FOR THE
      *    CURRENT CHANNEL, THEN DRAINS ANY REMAINDER OF THE GROUP SO
      *    THE NEXT CHANNEL STARTS ON A CLEAN KEY BREAK.
       210-LOAD-HISTORY-GROUP SECTION.
       210-LOAD-HISTORY-GROUP-START.
           MOVE ZERO TO WS-HIST-COUNT
           MOVE CM-ID TO WS-CURRENT-CHANNEL-ID
           PERFORM 215-LOAD-ONE-HIST THRU 215-LOAD-ONE-HIST-EXIT
               UNTIL VIDEO-HISTORY-EOF
               OR VH-CHANNEL-ID NOT = WS-CURRENT-CHANNEL-ID
               OR WS-HIST-COUNT >= 25
           PERFORM 216-SKIP-HISTORY-REMAINDER
               THRU 216-SKIP-HISTORY-REMAINDER-EXIT
               UNTIL VIDEO-HISTORY-EOF
               OR VH-CHANNEL-ID NOT = WS-CURRENT-CHANNEL-ID.
       210-LOAD-HISTORY-GROUP-EXIT. EXIT.
      *
       215-LOAD-ONE-HIST SECTION.
       215-LOAD-ONE-HIST-START.
           ADD 1 TO WS-HIST-COUNT
           SET WS-HX TO WS-HIST-COUNT
           MOVE VH-CHANNEL-ID TO WT-CHANNEL-ID (WS-HX)
           MOVE VH-PUBLISH-DATE TO WT-PUBLISH-DATE (WS-HX)
           MOVE VH-VIEW-COUNT TO WT-VIEW-COUNT (WS-HX)
           MOVE VH-DURATION TO WT-DURATION (WS-HX)
           PERFORM 130-READ-VIDEO-HISTORY THRU 130-READ-VIDEO-HISTORY-EXIT.
       215-LOAD-ONE-HIST-EXIT. EXIT.
      *
       216-SKIP-HISTORY-REMAINDER SECTION.
       216-SKIP-HISTORY-REMAINDER-START.
           PERFORM 130-READ-VIDEO-HISTORY THRU 130-READ-VIDEO-HISTORY-EXIT.
       216-SKIP-HISTORY-REMAINDER-EXIT. EXIT.
      *
      *    PARSES EACH LOADED VIDEO'S DURATION AND PUBLISH DATE ONCE,
      *    UP FRONT, SO THE V30 AND ANNUAL-UPLOAD PARAGRAPHS BOTH WORK
      *    OFF THE SAME PRE-COMPUTED SECONDS / SHORT-FLAG / DAY-NUMBER.
       217-COMPUTE-DURATIONS SECTION.
       217-COMPUTE-DURATIONS-START.
           PERFORM 217A-COMPUTE-ONE-DURATION
               THRU 217A-COMPUTE-ONE-DURATION-EXIT
               VARYING WS-SUB1 FROM 1 BY 1
               UNTIL WS-SUB1 > WS-HIST-COUNT.
       217-COMPUTE-DURATIONS-EXIT. EXIT.
      *
       217A-COMPUTE-ONE-DURATION SECTION.
       217A-COMPUTE-ONE-DURATION-START.
           SET WS-HX TO WS-SUB1
           MOVE WT-DURATION (WS-HX) TO WS-DUR-STRING
           PERFORM 330-PARSE-DURATION THRU 330-PARSE-DURATION-EXIT
           MOVE WS-DUR-SECS TO WT-SECONDS (WS-HX)
           COMPUTE WT-SECONDS (WS-HX) =
               (WS-DUR-HOURS * 3600) + (WS-DUR-MINUTES * 60)
               + WS-DUR-SECS
           PERFORM 340-CLASSIFY-SHORT THRU 340-CLASSIFY-SHORT-EXIT
           MOVE WT-PUBLISH-DATE (WS-HX) TO WS-DATE-CONV-YYYYMMDD
           PERFORM 190-COMPUTE-DAY-NUMBER
               THRU 190-COMPUTE-DAY-NUMBER-EXIT
           MOVE WS-DAY-NUMBER-RESULT TO WT-DAY-NUMBER (WS-HX).
       217A-COMPUTE-ONE-DURATION-EXIT. EXIT.
      *
      *    BRAND-DEAL RATE = 0.0685 * (AVG VIEWS ** 0.961), BUILT FROM
      *    THE HOME-GROWN LOG/EXP ROUTINES BELOW SINCE THE COMPILER
      *    HAS NO INTRINSIC POWER FUNCTION.
       220-BRAND-RATE SECTION.
       220-BRAND-RATE-START.
           IF WS-AVG-VIEWS-PER-VIDEO NOT > ZERO
               MOVE ZERO TO WS-BRAND-RATE
           ELSE
               MOVE WS-AVG-VIEWS-PER-VIDEO TO WS-LN-INPUT
               PERFORM 395-COMPUTE-NATURAL-LOG
                   THRU 395-COMPUTE-NATURAL-LOG-EXIT
               COMPUTE WS-EXP-INPUT ROUNDED = 0.961 * WS-LN-RESULT
               PERFORM 397-COMPUTE-NATURAL-EXP
                   THRU 397-COMPUTE-NATURAL-EXP-EXIT
               COMPUTE WS-BRAND-RATE ROUNDED = 0.0685 * WS-EXP-RESULT
           END-IF
           MOVE SPACES TO WS-RATE-NOTE
           STRING "BRAND RATE FROM " DELIMITED BY SIZE
               WS-AVG-VIEWS-PER-VIDEO DELIMITED BY SIZE
               " AVG VIEWS" DELIMITED BY SIZE
               INTO WS-RATE-NOTE.
       220-BRAND-RATE-EXIT. EXIT.
      *
       230-V30-FROM-HISTORY SECTION.
       230-V30-FROM-HISTORY-START.
           MOVE ZERO TO WS-V30-SUM
           MOVE ZERO TO WS-V30-COUNT
           PERFORM 231-V30-ONE-VIDEO THRU 231-V30-ONE-VIDEO-EXIT
               VARYING WS-SUB1 FROM 1 BY 1
               UNTIL WS-SUB1 > WS-HIST-COUNT
           IF WS-V30-COUNT > 0
               COMPUTE WS-V30 ROUNDED = WS-V30-SUM / WS-V30-COUNT
           ELSE
               MOVE 0 TO WS-V30
           END-IF.
       230-V30-FROM-HISTORY-EXIT. EXIT.
      *
       231-V30-ONE-VIDEO SECTION.
       231-V30-ONE-VIDEO-START.
           SET WS-HX TO WS-SUB1
           IF NOT WT-IS-SHORT (WS-HX)
               COMPUTE WS-DAYS-SINCE =
                   WS-RUN-DAY-NUMBER - WT-DAY-NUMBER (WS-HX)
               IF WS-DAYS-SINCE > 0
                   IF WS-DAYS-SINCE < 30
                       COMPUTE WS-V30-ESTIMATE ROUNDED =
                           (WT-VIEW-COUNT (WS-HX) / WS-DAYS-SINCE) * 30
                   ELSE
                       COMPUTE WS-V30-ESTIMATE ROUNDED =
                           WT-VIEW-COUNT (WS-HX) * 0.6
                   END-IF
                   IF WS-V30-ESTIMATE >= 0
                       ADD WS-V30-ESTIMATE TO WS-V30-SUM
                       ADD 1 TO WS-V30-COUNT
                   END-IF
               END-IF
           END-IF.
       231-V30-ONE-VIDEO-EXIT. EXIT.
      *
       240-ANNUAL-UPLOADS SECTION.
       240-ANNUAL-UPLOADS-START.
           PERFORM 241-BUILD-ELIGIBLE-LIST
               THRU 241-BUILD-ELIGIBLE-LIST-EXIT
           IF WS-ELIG-COUNT < 2
               MOVE 0 TO WS-ANNUAL-UPLOADS
           ELSE
               PERFORM 243-BUILD-INTERVALS THRU 243-BUILD-INTERVALS-EXIT
               PERFORM 242-WEIGHTED-AVG-INTERVAL
                   THRU 242-WEIGHTED-AVG-INTERVAL-EXIT
               IF WS-WEIGHTED-AVG NOT > ZERO
                   MOVE 365 TO WS-WEIGHTED-AVG
               END-IF
               COMPUTE WS-ANNUAL-UPLOADS ROUNDED =
                   365 / WS-WEIGHTED-AVG
           END-IF
           MOVE "UPLOAD FREQ FROM VIDEO HISTORY" TO WS-FREQ-NOTE
           MOVE "HIGH" TO WS-CONFIDENCE.
       240-ANNUAL-UPLOADS-EXIT. EXIT.
      *
       241-BUILD-ELIGIBLE-LIST SECTION.
       241-BUILD-ELIGIBLE-LIST-START.
           MOVE ZERO TO WS-ELIG-COUNT
           PERFORM 241A-TEST-ONE-ELIGIBLE
               THRU 241A-TEST-ONE-ELIGIBLE-EXIT
               VARYING WS-SUB1 FROM 1 BY 1
               UNTIL WS-SUB1 > WS-HIST-COUNT.
       241-BUILD-ELIGIBLE-LIST-EXIT. EXIT.
      *
       241A-TEST-ONE-ELIGIBLE SECTION.
       241A-TEST-ONE-ELIGIBLE-START.
           SET WS-HX TO WS-SUB1
           IF NOT WT-IS-SHORT (WS-HX)
               AND WT-DAY-NUMBER (WS-HX) NOT > WS-RUN-DAY-NUMBER
               ADD 1 TO WS-ELIG-COUNT
               MOVE WT-DAY-NUMBER (WS-HX)
                   TO WS-ELIG-DAY-NUM (WS-ELIG-COUNT)
           END-IF.
       241A-TEST-ONE-ELIGIBLE-EXIT. EXIT.
      *
       242-WEIGHTED-AVG-INTERVAL SECTION.
       242-WEIGHTED-AVG-INTERVAL-START.
           MOVE ZERO TO WS-WEIGHT-SUM
           MOVE ZERO TO WS-WEIGHTED-INTERVAL-SUM
           PERFORM 242A-ADD-ONE-INTERVAL
               THRU 242A-ADD-ONE-INTERVAL-EXIT
               VARYING WS-SUB2 FROM 1 BY 1
               UNTIL WS-SUB2 > WS-INTERVAL-COUNT
           IF WS-WEIGHT-SUM > 0
               COMPUTE WS-WEIGHTED-AVG ROUNDED =
                   WS-WEIGHTED-INTERVAL-SUM / WS-WEIGHT-SUM
           ELSE
               MOVE 0 TO WS-WEIGHTED-AVG
           END-IF.
       242-WEIGHTED-AVG-INTERVAL-EXIT. EXIT.
      *
       242A-ADD-ONE-INTERVAL SECTION.
       242A-ADD-ONE-INTERVAL-START.
           COMPUTE WS-DECAY-I = WS-SUB2 - 1
           PERFORM 402-COMPUTE-DECAY-WEIGHT
               THRU 402-COMPUTE-DECAY-WEIGHT-EXIT
           ADD WS-DECAY-WEIGHT TO WS-WEIGHT-SUM
           COMPUTE WS-WEIGHTED-INTERVAL-SUM =
               WS-WEIGHTED-INTERVAL-SUM
               + (WS-INTERVAL-TABLE (WS-SUB2) * WS-DECAY-WEIGHT).
       242A-ADD-ONE-INTERVAL-EXIT. EXIT.
      *
       243-BUILD-INTERVALS SECTION.
       243-BUILD-INTERVALS-START.
           COMPUTE WS-INTERVAL-COUNT = WS-ELIG-COUNT - 1
           PERFORM 243A-BUILD-ONE-INTERVAL
               THRU 243A-BUILD-ONE-INTERVAL-EXIT
               VARYING WS-SUB2 FROM 1 BY 1
               UNTIL WS-SUB2 > WS-INTERVAL-COUNT.
       243-BUILD-INTERVALS-EXIT. EXIT.
      *
       243A-BUILD-ONE-INTERVAL SECTION.
       243A-BUILD-ONE-INTERVAL-START.
           COMPUTE WS-INTERVAL-TABLE (WS-SUB2) =
               WS-ELIG-DAY-NUM (WS-SUB2) - WS-ELIG-DAY-NUM (WS-SUB2 + 1)
           IF WS-INTERVAL-TABLE (WS-SUB2) > 30
               MOVE 30 TO WS-INTERVAL-TABLE (WS-SUB2)
           END-IF.
       243A-BUILD-ONE-INTERVAL-EXIT. EXIT.
      *
       245-UPLOAD-FALLBACK SECTION.
       245-UPLOAD-FALLBACK-START.
           MOVE WS-AVG-VIEWS-PER-VIDEO TO WS-V30
           IF CM-VIDEO-COUNT > 0
               COMPUTE WS-FALLBACK-UPLOADS = CM-VIDEO-COUNT / 3
               IF WS-FALLBACK-UPLOADS < 12
                   MOVE 12 TO WS-FALLBACK-UPLOADS
               END-IF
               IF WS-FALLBACK-UPLOADS > 200
                   MOVE 200 TO WS-FALLBACK-UPLOADS
               END-IF
               MOVE WS-FALLBACK-UPLOADS TO WS-ANNUAL-UPLOADS
               MOVE "UPLOAD FREQ ESTIMATED" TO WS-FREQ-NOTE
               MOVE "MEDIUM" TO WS-CONFIDENCE
           ELSE
               MOVE 52 TO WS-ANNUAL-UPLOADS
               MOVE "DEFAULT WEEKLY UPLOADS" TO WS-FREQ-NOTE
               MOVE "LOW" TO WS-CONFIDENCE
           END-IF.
       245-UPLOAD-FALLBACK-EXIT. EXIT.
      *
       250-YEARLY-POTENTIAL SECTION.
       250-YEARLY-POTENTIAL-START.
           COMPUTE WS-YEARLY-POTENTIAL ROUNDED =
               WS-BRAND-RATE * WS-ANNUAL-UPLOADS * 0.9.
       250-YEARLY-POTENTIAL-EXIT. EXIT.
      *
       260-CONFIDENCE-BY-SUBSCRIBERS SECTION.
       260-CONFIDENCE-BY-SUBSCRIBERS-START.
           IF CM-SUBSCRIBERS < 100000
               MOVE "LOW" TO WS-CONFIDENCE
           ELSE
               IF CM-SUBSCRIBERS < 500000
                   IF WS-CONFIDENCE = "HIGH"
                       MOVE "MEDIUM" TO WS-CONFIDENCE
                   END-IF
               END-IF
           END-IF.
       260-CONFIDENCE-BY-SUBSCRIBERS-EXIT. EXIT.
      *
       270-FREQ-LABEL SECTION.
       270-FREQ-LABEL-START.
           EVALUATE TRUE
               WHEN WS-ANNUAL-UPLOADS >= 300
                   MOVE "DAILY" TO WS-FREQ-LABEL
               WHEN WS-ANNUAL-UPLOADS >= 100
                   MOVE "2-3X PER WEEK" TO WS-FREQ-LABEL
               WHEN WS-ANNUAL-UPLOADS >= 45
                   MOVE "WEEKLY" TO WS-FREQ-LABEL
               WHEN WS-ANNUAL-UPLOADS >= 24
                   MOVE "BIWEEKLY" TO WS-FREQ-LABEL
               WHEN WS-ANNUAL-UPLOADS >= 12
                   MOVE "MONTHLY" TO WS-FREQ-LABEL
               WHEN OTHER
                   MOVE "LESS THAN MONTHLY" TO WS-FREQ-LABEL
           END-EVALUATE.
       270-FREQ-LABEL-EXIT. EXIT.
      *
       280-WRITE-SPONSOR-DETAIL SECTION.
       280-WRITE-SPONSOR-DETAIL-START.
           MOVE SPACES TO SD-RECORD-OUT
           MOVE CM-ID TO SD-CHANNEL-ID
           MOVE WS-BRAND-RATE TO SD-BRAND-RATE
           MOVE WS-ANNUAL-UPLOADS TO SD-ANNUAL-UPLOADS
           MOVE WS-YEARLY-POTENTIAL TO SD-YEARLY-POT
           MOVE WS-V30 TO SD-V30-AVG
           MOVE WS-CONFIDENCE TO SD-CONFIDENCE
           MOVE WS-FREQ-LABEL TO SD-FREQ-LABEL
           WRITE SD-RECORD-OUT
           IF FS-SPONSOR-DETAIL NOT = "00"
               DISPLAY "SPN.EVAL01 - SPONSOR-DETAIL WRITE ERROR "
                   FS-SPONSOR-DETAIL
           END-IF.
       280-WRITE-SPONSOR-DETAIL-EXIT. EXIT.
      *
       290-SPONSOR-REPORT-BLOCK SECTION.
       290-SPONSOR-REPORT-BLOCK-START.
           MOVE SPACES TO WS-SPN-DETAIL-1
           MOVE CM-ID TO WS-SD1-ID
           MOVE WS-BRAND-RATE TO WS-SD1-RATE
           MOVE WS-ANNUAL-UPLOADS TO WS-SD1-UPLOADS
           MOVE WS-FREQ-LABEL TO WS-SD1-FREQ
           MOVE WS-V30 TO WS-SD1-V30
           MOVE WS-YEARLY-POTENTIAL TO WS-SD1-POT
           MOVE WS-CONFIDENCE TO WS-SD1-CONF
           MOVE WS-NICHE-GUESS TO WS-SD1-NICHE
           WRITE EVAL-REPORT-LINE FROM WS-SPN-DETAIL-1
               AFTER ADVANCING 2 LINES
           MOVE SPACES TO WS-SPN-DETAIL-2
           MOVE WS-RATE-NOTE TO WS-SD2-RATE-NOTE
           MOVE WS-FREQ-NOTE TO WS-SD2-FREQ-NOTE
           WRITE EVAL-REPORT-LINE FROM WS-SPN-DETAIL-2
               AFTER ADVANCING 1 LINE
           MOVE SPACES TO WS-SPN-DETAIL-3
           MOVE WS-EST-MONTHLY-VIEWS TO WS-SD3-MONTHLY
           WRITE EVAL-REPORT-LINE FROM WS-SPN-DETAIL-3
               AFTER ADVANCING 1 LINE.
       290-SPONSOR-REPORT-BLOCK-EXIT. EXIT.
      *
      *    KEYWORD-BUCKET SCAN AGAINST THE UPPER-CASED DESCRIPTION.
      *    EACH KEYWORD HIT ADDS ONE TO ITS BUCKET; HIGHEST BUCKET
      *    WINS, FIRST BUCKET LISTED BREAKS A TIE.
       300-CLASSIFY-NICHE SECTION.
       300-CLASSIFY-NICHE-START.
           MOVE ZEROS TO WS-NICHE-SCORE (1) WS-NICHE-SCORE (2)
               WS-NICHE-SCORE (3) WS-NICHE-SCORE (4) WS-NICHE-SCORE (5)
               WS-NICHE-SCORE (6) WS-NICHE-SCORE (7) WS-NICHE-SCORE (8)
               WS-NICHE-SCORE (9) WS-NICHE-SCORE (10)
           MOVE CM-DESCRIPTION TO WS-DESC-UPPER
           INSPECT WS-DESC-UPPER
               CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
      *        BUCKET 1 - GAMING
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "GAME"
           ADD WS-TALLY TO WS-NICHE-SCORE (1)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "GAMING"
           ADD WS-TALLY TO WS-NICHE-SCORE (1)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "PLAYTHROUGH"
           ADD WS-TALLY TO WS-NICHE-SCORE (1)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "MINECRAFT"
           ADD WS-TALLY TO WS-NICHE-SCORE (1)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "FORTNITE"
           ADD WS-TALLY TO WS-NICHE-SCORE (1)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "ROBLOX"
           ADD WS-TALLY TO WS-NICHE-SCORE (1)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "ESPORTS"
           ADD WS-TALLY TO WS-NICHE-SCORE (1)
      *        BUCKET 2 - TECH
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "TECH"
           ADD WS-TALLY TO WS-NICHE-SCORE (2)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "REVIEW"
           ADD WS-TALLY TO WS-NICHE-SCORE (2)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "GADGET"
           ADD WS-TALLY TO WS-NICHE-SCORE (2)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "SOFTWARE"
           ADD WS-TALLY TO WS-NICHE-SCORE (2)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "HARDWARE"
           ADD WS-TALLY TO WS-NICHE-SCORE (2)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "PROGRAMMING"
           ADD WS-TALLY TO WS-NICHE-SCORE (2)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "AI"
           ADD WS-TALLY TO WS-NICHE-SCORE (2)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "CODING"
           ADD WS-TALLY TO WS-NICHE-SCORE (2)
      *        BUCKET 3 - BEAUTY
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "MAKEUP"
           ADD WS-TALLY TO WS-NICHE-SCORE (3)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "BEAUTY"
           ADD WS-TALLY TO WS-NICHE-SCORE (3)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "SKINCARE"
           ADD WS-TALLY TO WS-NICHE-SCORE (3)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "COSMETIC"
           ADD WS-TALLY TO WS-NICHE-SCORE (3)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "FASHION"
           ADD WS-TALLY TO WS-NICHE-SCORE (3)
      *        BUCKET 4 - FITNESS
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "WORKOUT"
           ADD WS-TALLY TO WS-NICHE-SCORE (4)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "FITNESS"
           ADD WS-TALLY TO WS-NICHE-SCORE (4)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "GYM"
           ADD WS-TALLY TO WS-NICHE-SCORE (4)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "TRAINING"
           ADD WS-TALLY TO WS-NICHE-SCORE (4)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "YOGA"
           ADD WS-TALLY TO WS-NICHE-SCORE (4)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "RUNNING"
           ADD WS-TALLY TO WS-NICHE-SCORE (4)
      *        BUCKET 5 - EDUCATION
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "TUTORIAL"
           ADD WS-TALLY TO WS-NICHE-SCORE (5)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "LEARN"
           ADD WS-TALLY TO WS-NICHE-SCORE (5)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "LESSON"
           ADD WS-TALLY TO WS-NICHE-SCORE (5)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "COURSE"
           ADD WS-TALLY TO WS-NICHE-SCORE (5)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "EDUCATION"
           ADD WS-TALLY TO WS-NICHE-SCORE (5)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "HOW TO"
           ADD WS-TALLY TO WS-NICHE-SCORE (5)
      *        BUCKET 6 - FINANCE
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "FINANCE"
           ADD WS-TALLY TO WS-NICHE-SCORE (6)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "INVEST"
           ADD WS-TALLY TO WS-NICHE-SCORE (6)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "STOCK"
           ADD WS-TALLY TO WS-NICHE-SCORE (6)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "CRYPTO"
           ADD WS-TALLY TO WS-NICHE-SCORE (6)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "MONEY"
           ADD WS-TALLY TO WS-NICHE-SCORE (6)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "BUSINESS"
           ADD WS-TALLY TO WS-NICHE-SCORE (6)
      *        BUCKET 7 - FOOD
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "RECIPE"
           ADD WS-TALLY TO WS-NICHE-SCORE (7)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "COOK"
           ADD WS-TALLY TO WS-NICHE-SCORE (7)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "COOKING"
           ADD WS-TALLY TO WS-NICHE-SCORE (7)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "KITCHEN"
           ADD WS-TALLY TO WS-NICHE-SCORE (7)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "FOOD"
           ADD WS-TALLY TO WS-NICHE-SCORE (7)
      *        BUCKET 8 - TRAVEL
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "TRAVEL"
           ADD WS-TALLY TO WS-NICHE-SCORE (8)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "TRIP"
           ADD WS-TALLY TO WS-NICHE-SCORE (8)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "VLOG"
           ADD WS-TALLY TO WS-NICHE-SCORE (8)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "TOUR"
           ADD WS-TALLY TO WS-NICHE-SCORE (8)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "ADVENTURE"
           ADD WS-TALLY TO WS-NICHE-SCORE (8)
      *        BUCKET 9 - MUSIC
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "MUSIC"
           ADD WS-TALLY TO WS-NICHE-SCORE (9)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "SONG"
           ADD WS-TALLY TO WS-NICHE-SCORE (9)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "COVER"
           ADD WS-TALLY TO WS-NICHE-SCORE (9)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "PRODUCER"
           ADD WS-TALLY TO WS-NICHE-SCORE (9)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "BAND"
           ADD WS-TALLY TO WS-NICHE-SCORE (9)
      *        BUCKET 10 - ENTERTAINMENT
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "VLOG"
           ADD WS-TALLY TO WS-NICHE-SCORE (10)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "COMEDY"
           ADD WS-TALLY TO WS-NICHE-SCORE (10)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "PRANK"
           ADD WS-TALLY TO WS-NICHE-SCORE (10)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "CHALLENGE"
           ADD WS-TALLY TO WS-NICHE-SCORE (10)
           MOVE ZERO TO WS-TALLY
           INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "REACTION"
           ADD WS-TALLY TO WS-NICHE-SCORE (10)
           MOVE 1 TO WS-NICHE-WINNER-IDX
           MOVE WS-NICHE-SCORE (1) TO WS-NICHE-BEST-SCORE
           PERFORM 301-TEST-ONE-NICHE-SCORE
               THRU 301-TEST-ONE-NICHE-SCORE-EXIT
               VARYING WS-SUB3 FROM 2 BY 1 UNTIL WS-SUB3 > 10
           IF WS-NICHE-BEST-SCORE = 0
               MOVE "UNKNOWN" TO WS-NICHE-GUESS
           ELSE
               MOVE WS-NICHE-NAME (WS-NICHE-WINNER-IDX) TO WS-NICHE-GUESS
           END-IF.
       300-CLASSIFY-NICHE-EXIT. EXIT.
      *
       301-TEST-ONE-NICHE-SCORE SECTION.
       301-TEST-ONE-NICHE-SCORE-START.
           IF WS-NICHE-SCORE (WS-SUB3) > WS-NICHE-BEST-SCORE
               MOVE WS-NICHE-SCORE (WS-SUB3) TO WS-NICHE-BEST-SCORE
               MOVE WS-SUB3 TO WS-NICHE-WINNER-IDX
           END-IF.
       301-TEST-ONE-NICHE-SCORE-EXIT. EXIT.
      *
       310-ESTIMATE-MONTHLY-VIEWS-HIST SECTION.
       310-ESTIMATE-MONTHLY-VIEWS-HIST-START.
           IF WS-AVG-VIEWS-PER-VIDEO > 0 AND WS-HIST-COUNT >= 2
               SET WS-HX TO 1
               COMPUTE WS-TOTAL-DAYS =
                   WT-DAY-NUMBER (WS-HX) - WT-DAY-NUMBER (WS-HIST-COUNT)
               IF WS-TOTAL-DAYS > 0
                   COMPUTE WS-AVG-DAYS-BETWEEN ROUNDED =
                       WS-TOTAL-DAYS / (WS-HIST-COUNT - 1)
                   IF WS-AVG-DAYS-BETWEEN > 0
                       COMPUTE WS-UPLOADS-PER-MONTH ROUNDED =
                           30 / WS-AVG-DAYS-BETWEEN
                       COMPUTE WS-EST-MONTHLY-VIEWS =
                           WS-AVG-VIEWS-PER-VIDEO * WS-UPLOADS-PER-MONTH
                       SET MONTHLY-VIEWS-COMPUTABLE TO TRUE
                   END-IF
               END-IF
           END-IF.
       310-ESTIMATE-MONTHLY-VIEWS-HIST-EXIT. EXIT.
      *
       320-ESTIMATE-MONTHLY-VIEWS-FALLBACK SECTION.
       320-ESTIMATE-MONTHLY-VIEWS-FALLBACK-START.
           COMPUTE WS-AGE-DAYS = CM-AGE-YEARS * 360
           IF WS-AGE-DAYS > 0
               COMPUTE WS-AGE-MONTHS = WS-AGE-DAYS / 30
               IF WS-AGE-MONTHS < 1
                   MOVE 1 TO WS-AGE-MONTHS
               END-IF
               COMPUTE WS-EST-MONTHLY-VIEWS =
                   CM-TOTAL-VIEWS / WS-AGE-MONTHS
           ELSE
               MOVE 0 TO WS-EST-MONTHLY-VIEWS
           END-IF.
       320-ESTIMATE-MONTHLY-VIEWS-FALLBACK-EXIT. EXIT.
      *
       330-PARSE-DURATION SECTION.
       330-PARSE-DURATION-START.
           MOVE ZERO TO WS-DUR-NUMVAL WS-DUR-HOURS WS-DUR-MINUTES
               WS-DUR-SECS
           IF WS-DUR-STRING (1:2) NOT = "PT"
               GO TO 330-PARSE-DURATION-EXIT
           END-IF
           PERFORM 331-DURATION-SCAN-CHAR THRU 331-DURATION-SCAN-CHAR-EXIT
               VARYING WS-DUR-IDX FROM 3 BY 1 UNTIL WS-DUR-IDX > 10.
       330-PARSE-DURATION-EXIT. EXIT.
      *
       331-DURATION-SCAN-CHAR SECTION.
       331-DURATION-SCAN-CHAR-START.
           MOVE WS-DUR-STRING (WS-DUR-IDX:1) TO WS-DUR-CHAR
           EVALUATE TRUE
               WHEN WS-DUR-CHAR IS NUMERIC
                   MOVE WS-DUR-CHAR TO WS-DUR-DIGIT
                   COMPUTE WS-DUR-NUMVAL =
                       (WS-DUR-NUMVAL * 10) + WS-DUR-DIGIT
               WHEN WS-DUR-CHAR = "H"
                   MOVE WS-DUR-NUMVAL TO WS-DUR-HOURS
                   MOVE ZERO TO WS-DUR-NUMVAL
               WHEN WS-DUR-CHAR = "M"
                   MOVE WS-DUR-NUMVAL TO WS-DUR-MINUTES
                   MOVE ZERO TO WS-DUR-NUMVAL
               WHEN WS-DUR-CHAR = "S"
                   MOVE WS-DUR-NUMVAL TO WS-DUR-SECS
                   MOVE ZERO TO WS-DUR-NUMVAL
               WHEN OTHER
                   CONTINUE
           END-EVALUATE.
       331-DURATION-SCAN-CHAR-EXIT. EXIT.
      *
       340-CLASSIFY-SHORT SECTION.
       340-CLASSIFY-SHORT-START.
           SET WS-HX TO WS-SUB1
           IF WT-SECONDS (WS-HX) <= 60
               SET WT-IS-SHORT (WS-HX) TO TRUE
           ELSE
               MOVE "N" TO WT-SHORT-SW (WS-HX)
           END-IF.
       340-CLASSIFY-SHORT-EXIT. EXIT.
      *
       350-AVERAGE-VIEWS-PER-VIDEO SECTION.
       350-AVERAGE-VIEWS-PER-VIDEO-START.
           IF CM-VIDEO-COUNT = ZERO
               MOVE ZERO TO WS-AVG-VIEWS-PER-VIDEO
           ELSE
               COMPUTE WS-AVG-VIEWS-PER-VIDEO =
                   CM-TOTAL-VIEWS / CM-VIDEO-COUNT
           END-IF.
       350-AVERAGE-VIEWS-PER-VIDEO-EXIT. EXIT.
      *
      *    NATURAL LOG BY REPEATED DIVISION BY E FOLLOWED BY A SEVEN-
      *    TERM ATANH-STYLE SERIES ON THE REMAINDER (1 <= REMAINDER <
      *    E).  INPUT WS-LN-INPUT, OUTPUT WS-LN-RESULT.
       395-COMPUTE-NATURAL-LOG SECTION.
       395-COMPUTE-NATURAL-LOG-START.
           MOVE ZERO TO WS-LN-RESULT
           IF WS-LN-INPUT NOT > ZERO
               GO TO 395-COMPUTE-NATURAL-LOG-EXIT
           END-IF
           MOVE WS-LN-INPUT TO WS-LN-WORK
           PERFORM 396-LOG-SCALE-UP THRU 396-LOG-SCALE-UP-EXIT
               UNTIL WS-LN-WORK < WS-MATH-E
           COMPUTE WS-LN-Z ROUNDED =
               (WS-LN-WORK - 1) / (WS-LN-WORK + 1)
           COMPUTE WS-LN-SUM ROUNDED =
               WS-LN-Z + ((WS-LN-Z ** 3) / 3) + ((WS-LN-Z ** 5) / 5)
               + ((WS-LN-Z ** 7) / 7)
           COMPUTE WS-LN-RESULT ROUNDED =
               WS-LN-RESULT + (2 * WS-LN-SUM).
       395-COMPUTE-NATURAL-LOG-EXIT. EXIT.
      *
       396-LOG-SCALE-UP SECTION.
       396-LOG-SCALE-UP-START.
           COMPUTE WS-LN-WORK ROUNDED = WS-LN-WORK / WS-MATH-E
           ADD 1 TO WS-LN-RESULT.
       396-LOG-SCALE-UP-EXIT. EXIT.
      *
      *    NATURAL EXPONENT BY A FIVE-TERM MACLAURIN SERIES ON THE
      *    FRACTIONAL PART, SCALED BACK UP BY E RAISED TO THE WHOLE
      *    PART.  INPUT WS-EXP-INPUT, OUTPUT WS-EXP-RESULT.
       397-COMPUTE-NATURAL-EXP SECTION.
       397-COMPUTE-NATURAL-EXP-START.
           MOVE WS-EXP-INPUT TO WS-EXP-WORK
           MOVE ZERO TO WS-EXP-N
           PERFORM 398-EXP-SCALE-DOWN THRU 398-EXP-SCALE-DOWN-EXIT
               UNTIL WS-EXP-WORK < 1
           COMPUTE WS-EXP-TAYLOR ROUNDED =
               1 + WS-EXP-WORK + ((WS-EXP-WORK ** 2) / 2)
               + ((WS-EXP-WORK ** 3) / 6) + ((WS-EXP-WORK ** 4) / 24)
               + ((WS-EXP-WORK ** 5) / 120)
           MOVE WS-EXP-TAYLOR TO WS-EXP-RESULT
           PERFORM 399-EXP-MULTIPLY-E THRU 399-EXP-MULTIPLY-E-EXIT
               WS-EXP-N TIMES.
       397-COMPUTE-NATURAL-EXP-EXIT. EXIT.
      *
       398-EXP-SCALE-DOWN SECTION.
       398-EXP-SCALE-DOWN-START.
           SUBTRACT 1 FROM WS-EXP-WORK
           ADD 1 TO WS-EXP-N.
       398-EXP-SCALE-DOWN-EXIT. EXIT.
      *
       399-EXP-MULTIPLY-E SECTION.
       399-EXP-MULTIPLY-E-START.
           COMPUTE WS-EXP-RESULT ROUNDED = WS-EXP-RESULT * WS-MATH-E.
       399-EXP-MULTIPLY-E-EXIT. EXIT.
      *
      *    RECENCY DECAY WEIGHT e**(-I/2), COMPUTED AS THE RECIPROCAL
      *    OF e**(I/2) SINCE THE HOME-GROWN EXP ROUTINE ONLY HANDLES
      *    NON-NEGATIVE EXPONENTS.  INPUT WS-DECAY-I, OUTPUT
      *    WS-DECAY-WEIGHT.
       402-COMPUTE-DECAY-WEIGHT SECTION.
       402-COMPUTE-DECAY-WEIGHT-START.
           COMPUTE WS-EXP-INPUT ROUNDED = WS-DECAY-I / 2
           PERFORM 397-COMPUTE-NATURAL-EXP THRU 397-COMPUTE-NATURAL-EXP-EXIT
           COMPUTE WS-DECAY-WEIGHT ROUNDED = 1 / WS-EXP-RESULT.
       402-COMPUTE-DECAY-WEIGHT-EXIT. EXIT.
      *
       800-REPORT-HEADING SECTION.
       800-REPORT-HEADING-START.
           WRITE EVAL-REPORT-LINE FROM WS-SPN-HEADING-1
               AFTER ADVANCING 3 LINES
           WRITE EVAL-REPORT-LINE FROM WS-SPN-HEADING-2
               AFTER ADVANCING 2 LINES.
       800-REPORT-HEADING-EXIT. EXIT.
      *
       900-CONTROL-TOTALS SECTION.
       900-CONTROL-TOTALS-START.
           MOVE WS-CHANNELS-PROCESSED TO WS-ST2-COUNT
           MOVE WS-GRAND-YEARLY-POT TO WS-ST3-GRAND
           WRITE EVAL-REPORT-LINE FROM WS-SPN-TOTALS-1
               AFTER ADVANCING 3 LINES
           WRITE EVAL-REPORT-LINE FROM WS-SPN-TOTALS-2
               AFTER ADVANCING 1 LINE
           WRITE EVAL-REPORT-LINE FROM WS-SPN-TOTALS-3
               AFTER ADVANCING 1 LINE.
       900-CONTROL-TOTALS-EXIT. EXIT.
      *
       990-CLOSE-FILES SECTION.
       990-CLOSE-FILES-START.
           CLOSE CHANNEL-MASTER
           CLOSE VIDEO-HISTORY
           CLOSE RUN-CONTROL
           CLOSE SPONSOR-DETAIL
           CLOSE EVAL-REPORT.
       990-CLOSE-FILES-EXIT. EXIT.
