      ******************************************************************
      *                                                                *
      *   CHM.TIP01  --  CHANNEL-MASTER RECORD LAYOUT                  *
      *                                                                *
      *   ONE ENTRY PER VIDEO CHANNEL UNDER ACQUISITION DILIGENCE.     *
      *   CARRIES THE REVENUE, AUDIENCE, AGE AND DESCRIPTION FIGURES   *
      *   THAT THE VALUATION AND SPONSORSHIP BATCH JOBS SCORE AGAINST. *
      *   PUBLISHED AS A STAND-ALONE COMPILE UNIT SO THE COPYBOOK      *
      *   LIBRARIAN CAN VALIDATE IT APART FROM THE DRIVER PROGRAMS.    *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  CHANNEL-MASTER-RECORD.
       AUTHOR.      R T MCALLISTER.
       INSTALLATION. DILIGENCE SYSTEMS GROUP.
       DATE-WRITTEN. 03/14/1984.
       DATE-COMPILED. 03/14/1984.
       SECURITY.    UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  --------------------------------------------------------------
      *  031484 RTM  0000  ORIGINAL LAYOUT PER DILIGENCE REQUEST 0417  *
      *  091285 RTM  0031  ADDED CH-VIDEO-COUNT FOR AVG-VIEWS CALC     *
      *  052686 JLF  0058  WIDENED CH-TOTAL-VIEWS TO 9(12), OVERFLOW   *
      *  110387 JLF  0071  ADDED 88-LEVELS FOR NICHE CODE VALUES       *
      *  042288 DKO  0090  ADDED CH-DESC-SCAN-AREA REDEFINES FOR THE   *
      *                    KEYWORD BUCKET SCORER IN THE SPONSOR JOB    *
      *  071589 DKO  0104  ALIGNED FILLER PAD AFTER FIELD AUDIT        *
      *  030291 RTM  0122  CORRECTED CH-AGE-YEARS PACKING PER MEMO 44  *
      *  091592 JLF  0140  ADDED CH-AGE-REDEFINES ALT NUMERIC VIEW     *
      *  041893 DKO  0155  DESCRIPTION FIELD CONFIRMED CASE-BLIND      *
      *  102694 RTM  0163  NO CHANGE - RECOMPILED FOR NEW COMPILER REL *
      *  061295 JLF  0177  DDNAME CHANGED TO CHANMSTR PER STD 12-95    *
      *  031496 DKO  0188  ADDED SUBSCRIBER-BAND 88-LEVELS FOR REPORTS *
      *  082297 RTM  0203  MINOR COMMENT CLEANUP, NO LOGIC CHANGE      *
      *  Y2K   012698 JLF  0219  Y2K READINESS REVIEW - NO 2-DIGIT     *
      *                    YEAR FIELDS PRESENT IN THIS RECORD - PASS   *
      *  110299 DKO  0231  FINAL Y2K SIGN-OFF, ARCHIVED WITH AUDIT     *
      *  052600 RTM  0244  ADDED CH-REVIEW-STAMP FILLER FOR AUDIT TRAIL*
      *  090304 DKO  0251  RECORD CONTAINS FIGURE CORRECTED TO 232 -   *
      *                    ELEMENTARY FIELDS NEVER SUMMED TO THE OLD   *
      *                    231 ON THE FD, CAUGHT ON LAYOUT AUDIT       *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS NICHE-LETTERS IS "A" THRU "Z"
           UPSI-0 ON STATUS IS CHM-RERUN-SWITCH.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT CHANNEL-MASTER ASSIGN TO CHANMSTR
               ORGANIZATION IS LINE SEQUENTIAL.
       DATA DIVISION.
       FILE SECTION.
       FD  CHANNEL-MASTER
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 232 CHARACTERS
           DATA RECORD IS CHANNEL-MASTER-RECORD.
       01  CHANNEL-MASTER-RECORD.
           05  CH-ID                     PIC X(12).
           05  CH-NAME                   PIC X(30).
           05  CH-NICHE                  PIC X(15).
               88  CH-NICHE-ENTERTAINMENT    VALUE "ENTERTAINMENT".
               88  CH-NICHE-EDUCATION        VALUE "EDUCATION".
               88  CH-NICHE-FINANCE          VALUE "FINANCE".
               88  CH-NICHE-TECH             VALUE "TECH".
               88  CH-NICHE-LIFESTYLE        VALUE "LIFESTYLE".
               88  CH-NICHE-PREMIUM          VALUE "FINANCE" "EDUCATION".
           05  CH-MONTHLY-REV            PIC 9(9)V99.
           05  CH-MONTHLY-VIEWS          PIC 9(10).
           05  CH-SUBSCRIBERS            PIC 9(10).
               88  CH-SUBS-NONE              VALUE 0000000000.
               88  CH-SUBS-UNDER-100K        VALUE 0000000000 THRU
                                                    0000099999.
               88  CH-SUBS-100K-TO-499K      VALUE 0000100000 THRU
                                                    0000499999.
               88  CH-SUBS-500K-AND-OVER     VALUE 0000500000 THRU
                                                    9999999999.
           05  CH-AGE-YEARS              PIC 9(3)V99.
           05  CH-AGE-YEARS-R REDEFINES CH-AGE-YEARS.
               10  CH-AGE-WHOLE-YRS      PIC 9(3).
               10  CH-AGE-FRACT-YRS      PIC 9(2).
           05  CH-TOTAL-VIEWS            PIC 9(12).
           05  CH-VIDEO-COUNT            PIC 9(6).
           05  CH-DESCRIPTION            PIC X(120).
           05  CH-DESC-SCAN-AREA REDEFINES CH-DESCRIPTION.
               10  CH-DESC-WORD OCCURS 20 TIMES
                                         PIC X(6).
           05  CH-REVIEW-STAMP           PIC X(01).
      *
       WORKING-STORAGE SECTION.
      *    NO WORKING STORAGE REQUIRED - LAYOUT REFERENCE MEMBER ONLY.
       PROCEDURE DIVISION.
       0000-STOP-RUN.
           STOP RUN.
