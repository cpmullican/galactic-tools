      ******************************************************************
      *                                                                *
      *   TRL.TIP06  --  TRANSCRIPT-LINE RECORD LAYOUT                 *
      *                                                                *
      *   ONE TEXT LINE OF A MEETING TRANSCRIPT.  ONE TRANSCRIPT PER   *
      *   RUN.  READ SEQUENTIALLY BY THE EXTRACTION JOB TO LOCATE THE  *
      *   MEETING DATE, SPEAKERS, ACTION ITEMS AND DECISIONS.          *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  TRANSCRIPT-LINE-RECORD.
       AUTHOR.      D K OSEI.
       INSTALLATION. DILIGENCE SYSTEMS GROUP.
       DATE-WRITTEN. 05/07/1985.
       DATE-COMPILED. 05/07/1985.
       SECURITY.    UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  --------------------------------------------------------------
      *  050785 DKO  0000  ORIGINAL LAYOUT PER DILIGENCE REQUEST 0455  *
      *  110387 DKO  0009  ADDED TL-SCAN-AREA REDEFINES FOR THE        *
      *                    TRIGGER-PHRASE SCANNER IN THE EXTRACT JOB   *
      *  042288 RTM  0018  CONFIRMED 120-BYTE LINE COVERS WORST-CASE   *
      *                    TRANSCRIPT EXPORT WIDTH                     *
      *  030291 JLF  0025  ALIGNED FILLER PAD AFTER FIELD AUDIT        *
      *  Y2K   012698 DKO  0031  Y2K READINESS REVIEW - FREE TEXT ONLY,*
      *                    DATES ARE PARSED NOT STORED HERE - PASS     *
      *  110299 RTM  0037  FINAL Y2K SIGN-OFF, ARCHIVED WITH AUDIT     *
      *  052600 JLF  0043  DDNAME CHANGED TO TRANSIN PER STD 12-95     *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 ON STATUS IS TRL-RERUN-SWITCH.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT TRANSCRIPT-LINE ASSIGN TO TRANSIN
               ORGANIZATION IS LINE SEQUENTIAL.
       DATA DIVISION.
       FILE SECTION.
       FD  TRANSCRIPT-LINE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 120 CHARACTERS
           DATA RECORD IS TRANSCRIPT-LINE-RECORD.
       01  TRANSCRIPT-LINE-RECORD.
           05  TL-TEXT                   PIC X(120).
           05  TL-SCAN-AREA REDEFINES TL-TEXT.
               10  TL-LEAD-WORD          PIC X(20).
               10  TL-REMAINDER          PIC X(100).
      *
       WORKING-STORAGE SECTION.
      *    NO WORKING STORAGE REQUIRED - LAYOUT REFERENCE MEMBER ONLY.
       PROCEDURE DIVISION.
       0000-STOP-RUN.
           STOP RUN.
