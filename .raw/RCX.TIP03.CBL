      ******************************************************************
      *                                                                *
      *   RCX.TIP03  --  RUN-CONTROL RECORD LAYOUT                     *
      *                                                                *
      *   SINGLE-RECORD FILE CARRYING THE "TODAY" DATE USED FOR ALL    *
      *   AGE, RECENCY AND DAYS-SINCE-PUBLISH ARITHMETIC IN THE        *
      *   VALUATION AND SPONSORSHIP JOBS.  KEPT SEPARATE FROM SYSTEM   *
      *   DATE SO A RERUN CAN REPRODUCE A PRIOR DAY'S NUMBERS.         *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  RUN-CONTROL-RECORD.
       AUTHOR.      R T MCALLISTER.
       INSTALLATION. DILIGENCE SYSTEMS GROUP.
       DATE-WRITTEN. 03/21/1984.
       DATE-COMPILED. 03/21/1984.
       SECURITY.    UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  --------------------------------------------------------------
      *  032184 RTM  0000  ORIGINAL LAYOUT PER DILIGENCE REQUEST 0418  *
      *  110387 JLF  0014  ADDED RC-RUN-DATE-R DATE-PART BREAKDOWN     *
      *  030291 DKO  0021  ADDED FILLER PAD, RECORD NOW BLOCK OF 10    *
      *  Y2K   012698 JLF  0028  Y2K READINESS REVIEW - RC-RUN-DATE    *
      *                    ALREADY CARRIES A 4-DIGIT CENTURY - PASS    *
      *  110299 DKO  0034  FINAL Y2K SIGN-OFF, ARCHIVED WITH AUDIT     *
      *  052600 RTM  0041  DDNAME CHANGED TO RUNCTL PER STD 12-95      *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 ON STATUS IS RCX-RERUN-SWITCH.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT RUN-CONTROL ASSIGN TO RUNCTL
               ORGANIZATION IS LINE SEQUENTIAL.
       DATA DIVISION.
       FILE SECTION.
       FD  RUN-CONTROL
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 10 CHARACTERS
           DATA RECORD IS RUN-CONTROL-RECORD.
       01  RUN-CONTROL-RECORD.
           05  RC-RUN-DATE               PIC 9(8).
           05  RC-RUN-DATE-R REDEFINES RC-RUN-DATE.
               10  RC-RUN-YYYY           PIC 9(4).
               10  RC-RUN-MM             PIC 9(2).
               10  RC-RUN-DD             PIC 9(2).
           05  FILLER                    PIC X(02).
      *
       WORKING-STORAGE SECTION.
      *    NO WORKING STORAGE REQUIRED - LAYOUT REFERENCE MEMBER ONLY.
       PROCEDURE DIVISION.
       0000-STOP-RUN.
           STOP RUN.
