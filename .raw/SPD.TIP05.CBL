      ******************************************************************
      *                                                                *
      *   SPD.TIP05  --  SPONSOR-DETAIL RECORD LAYOUT                  *
      *                                                                *
      *   ONE OUTPUT ENTRY PER CHANNEL FROM THE SPONSORSHIP REVENUE    *
      *   JOB - THE BRAND-DEAL RATE, THE ESTIMATED ANNUAL UPLOAD       *
      *   VOLUME AND FREQUENCY LABEL, THE V30 VIEW AVERAGE, THE        *
      *   YEARLY POTENTIAL AND THE CONFIDENCE RATING BEHIND IT.        *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  SPONSOR-DETAIL-RECORD.
       AUTHOR.      J L FENWICK.
       INSTALLATION. DILIGENCE SYSTEMS GROUP.
       DATE-WRITTEN. 04/09/1984.
       DATE-COMPILED. 04/09/1984.
       SECURITY.    UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  --------------------------------------------------------------
      *  040984 JLF  0000  ORIGINAL LAYOUT PER DILIGENCE REQUEST 0420  *
      *  091285 JLF  0016  ADDED SD-FREQ-LABEL FOR UPLOAD CADENCE TEXT *
      *  110387 RTM  0027  ADDED 88-LEVELS FOR SD-CONFIDENCE VALUES    *
      *  042288 DKO  0037  ADDED SD-POT-R ALT NUMERIC-EDIT VIEW OF THE *
      *                    YEARLY POTENTIAL FOR THE PRINT PROGRAM      *
      *  030291 JLF  0046  ALIGNED FILLER PAD AFTER FIELD AUDIT        *
      *  091592 DKO  0053  ADDED SD-UPLOADS-R ALT SPLIT-DIGIT VIEW     *
      *  Y2K   012698 RTM  0060  Y2K READINESS REVIEW - NO DATE FIELDS *
      *                    PRESENT IN THIS RECORD - PASS               *
      *  110299 DKO  0066  FINAL Y2K SIGN-OFF, ARCHIVED WITH AUDIT     *
      *  052600 JLF  0072  DDNAME CHANGED TO SPNDET PER STD 12-95      *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 ON STATUS IS SPD-RERUN-SWITCH.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SPONSOR-DETAIL ASSIGN TO SPNDET
               ORGANIZATION IS LINE SEQUENTIAL.
       DATA DIVISION.
       FILE SECTION.
       FD  SPONSOR-DETAIL
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 74 CHARACTERS
           DATA RECORD IS SPONSOR-DETAIL-RECORD.
       01  SPONSOR-DETAIL-RECORD.
           05  SD-CHANNEL-ID             PIC X(12).
           05  SD-BRAND-RATE             PIC 9(9).
           05  SD-ANNUAL-UPLOADS         PIC 9(4).
           05  SD-UPLOADS-R REDEFINES SD-ANNUAL-UPLOADS.
               10  SD-UPLOADS-HUNDREDS   PIC 9(2).
               10  SD-UPLOADS-UNITS      PIC 9(2).
           05  SD-YEARLY-POT             PIC 9(11).
           05  SD-POT-R REDEFINES SD-YEARLY-POT.
               10  SD-POT-MILLIONS       PIC 9(5).
               10  SD-POT-REMAINDER      PIC 9(6).
           05  SD-V30-AVG                PIC 9(10).
           05  SD-CONFIDENCE             PIC X(6).
               88  SD-CONF-HIGH              VALUE "HIGH  ".
               88  SD-CONF-MEDIUM            VALUE "MEDIUM".
               88  SD-CONF-LOW               VALUE "LOW   ".
           05  SD-FREQ-LABEL             PIC X(20).
           05  FILLER                    PIC X(02).
      *
       WORKING-STORAGE SECTION.
      *    NO WORKING STORAGE REQUIRED - LAYOUT REFERENCE MEMBER ONLY.
       PROCEDURE DIVISION.
       0000-STOP-RUN.
           STOP RUN.
