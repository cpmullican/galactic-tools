000100******************************************************************
000200*                                                                *
000300*   TRX.EXTR01  --  MEETING TRANSCRIPT EXTRACTION RUN            *
000400*                                                                *
000500*   READS ONE TRANSCRIPT (LINE SEQUENTIAL TEXT) AND SCANS IT     *
000600*   FOR THE MEETING DATE, THE SPEAKERS / PARTICIPANTS, ACTION    *
000700*   ITEMS WITH ASSIGNEE AND DUE DATE, AND DECISION STATEMENTS.   *
000800*   AT END OF FILE BUILDS A SHORT SUMMARY AND PRINTS EVERYTHING  *
000900*   TO THE TRANSCRIPT-OUT REPORT.                                *
001000*                                                                *
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.  TRANSCRIPT-EXTRACT-RUN.
001400 AUTHOR.      D K OSEI.
001500 INSTALLATION. DILIGENCE SYSTEMS GROUP.
001600 DATE-WRITTEN. 05/21/1985.
001700 DATE-COMPILED. 05/21/1985.
001800 SECURITY.    UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001900******************************************************************
002000*  CHANGE LOG                                                   *
002100*  --------------------------------------------------------------
002200*  052185 DKO  0000  ORIGINAL PROGRAM PER DILIGENCE REQUEST 0457 *
002300*  110387 DKO  0021  ADDED SLASHED AND WRITTEN DATE FORMS - THE  *
002400*                    ISO SCAN ALONE WAS MISSING HALF THE CALL    *
002500*                    NOTES WE WERE GETTING FROM THE FIELD        *
002600*  042288 RTM  0044  ADDED PARTICIPANTS: LINE SCAN SEPARATE FROM *
002700*                    THE SPEAKER-LABEL SCAN PER REQUEST 0468     *
002800*  091289 DKO  0061  ADDED ACTION-ITEM TRIGGER LIST AND DUE-DATE *
002900*                    PHRASE SCAN                                *
003000*  030291 JLF  0079  ADDED DECISION TRIGGER LIST                 *
003100*  091592 DKO  0091  ADDED SUMMARY SENTENCE BUILDER               *
003200*  052693 RTM  0102  SORTED PARTICIPANT LIST BEFORE PRINTING PER *
003300*                    REVISED REPORT STANDARD 93-A                *
003400*  Y2K   012698 DKO  0113  Y2K READINESS REVIEW - 2-DIGIT YEAR   *
003500*                    CENTURY MAP (00-68/69-99) ADDED TO BOTH THE *
003600*                    SLASHED AND WRITTEN DATE NORMALIZERS - PASS *
003700*  110299 RTM  0121  FINAL Y2K SIGN-OFF, ARCHIVED WITH AUDIT     *
003800*  052600 JLF  0128  DDNAMES CHANGED TO STANDARD FORM PER STD    *
003900*                    12-95 - TRANSIN / TRANSOUT                  *
004000*  091403 DKO  0136  DEDUPED PARTICIPANT LIST - REPEATED SPEAKER *
004100*                    LABELS WERE DOUBLE-COUNTING ON LONG CALLS   *
004200*  031704 RTM  0148  DUE-DATE SCAN NOW ACCEPTS ISO AND WRITTEN   *
004300*                    DATES, NOT JUST SLASHED - AND NO LONGER     *
004400*                    STOMPS THE MEETING DATE WHEN A DUE DATE IS  *
004500*                    FOUND LATER IN THE CALL, PER REQUEST 0512   *
004600*  082604 JLF  0159  NAME-LETTERS CLASS WAS REJECTING NUMBERED,  *
004700*                    HYPHENATED AND APOSTROPHE'D SPEAKER LABELS  *
004800*                    (J. SMITH:, O'BRIEN:, SPEAKER1:) - WIDENED  *
004900*                    PER AUDIT NOTE 0163                         *
005000*  082604 JLF  0159  PARTICIPANTS: LINE SPLIT WAS NOT CASE       *
005100*                    FOLDING BEFORE TESTING FOR THE WORD AND,    *
005200*                    AND WAS STARTING THE SPLIT ON THE COLON     *
005300*                    ITSELF INSTEAD OF PAST IT - FIRST NAME ON   *
005400*                    THE LINE WAS COMING OUT GARBLED             *
005500*  090304 DKO  0164  UNASSIGNED ACTION ITEMS NOW CARRY THE TEAM  *
005600*                    IN THE OWNER FIELD INSTEAD OF BLANKS, TO    *
005700*                    MATCH THE SUMMARY SENTENCE WORDING          *
005800*  091104 DKO  0170  ACTION/DECISION TRIGGER SCAN AND FIRST-     *
005900*                    PERSON OWNER SCAN WERE ALWAYS TESTING FROM  *
006000*                    COLUMN 1, SO A LINE LED BY A SPEAKER LABEL  *
006100*                    (ALICE: I'LL SEND...) NEVER MATCHED ANY     *
006200*                    TRIGGER - CALLS TAKEN OVER THE PHONE (NO    *
006300*                    LABEL) WERE THE ONLY ONES EVER CAUGHT.  ADD *
006400*                    WS-CONTENT-START, SET BY 230-SPEAKER-LABEL, *
006500*                    AND SCAN FROM THERE PER AUDIT 0170          *
006600*  091104 DKO  0170  TL-LEAD-WORD (TL-SCAN-AREA REDEFINES) NEVER *
006700*                    REFERENCED SINCE IT WAS ADDED AT 0009 - NOW *
006800*                    WIRED INTO 240-PARTICIPANTS-LINE'S MONTH-   *
006900*                    WORD-VS-PARTICIPANTS: LINE-TYPE CHECK       *
007000*  091104 DKO  0170  252-CLEAN-TASK-TEXT WAS BLANKING EVERY      *
007100*                    SEMICOLON AND COMMA IN THE TASK TEXT, NOT   *
007200*                    JUST TRAILING ONES - "SEND THE REPORT,      *
007300*                    THEN EMAIL IT" CAME OUT WITH THE INTERNAL   *
007400*                    COMMA BLANKED TOO.  NEW 252A PARAGRAPH      *
007500*                    STRIPS TRAILING ; AND , ONLY, PER AUDIT 0170*
007600*  091104 DKO  0172  ACI.TIP07 ACTION-ITEM COPYBOOK RETIRED -    *
007700*                    NOTHING IN THE JOB STREAM EVER OPENED       *
007800*                    ACTNITM, ACTION ITEMS ONLY EVER WENT TO THE *
007900*                    TRANSCRIPT-OUT REPORT.  ITS LAYOUT NOTES    *
008000*                    FOLDED INTO THE WS-ACTION-TABLE COMMENT     *
008100*                    ABOVE PER AUDIT 0170                        *
008200*  091204 DKO  0173  THREE TRIGGER LITERALS WERE COMPARED AGAINST*
008300*                    A SUBSTRING ONE BYTE LONGER THAN THE LITERAL*
008400*                    ITSELF (I WILL, WE SHOULD, AGREED TO) - THE *
008500*                    PADDED COMPARE ONLY MATCHED WHEN A SECOND   *
008600*                    TRAILING SPACE FOLLOWED, SO THESE THREE     *
008700*                    NEVER FIRED ON ORDINARY TRANSCRIPT TEXT.    *
008800*                    SUBSTRING LENGTHS CORRECTED TO MATCH THE    *
008900*                    LITERALS PER AUDIT NOTE 0173                *
009000******************************************************************
009100 ENVIRONMENT DIVISION.
009200 CONFIGURATION SECTION.
009300 SOURCE-COMPUTER. IBM-370.
009400 OBJECT-COMPUTER. IBM-370.
009500 SPECIAL-NAMES.
009600     C01 IS TOP-OF-FORM
009700     CLASS NAME-LETTERS IS "A" THRU "Z" "a" THRU "z" SPACE
009800         "0" THRU "9" "." "'" "-" "_"
009900     UPSI-0 ON STATUS IS TRX-RERUN-SWITCH.
010000 INPUT-OUTPUT SECTION.
010100 FILE-CONTROL.
010200     SELECT TRANSCRIPT-LINE ASSIGN TO TRANSIN
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS IS FS-TRANSCRIPT-LINE.
010500     SELECT TRANSCRIPT-OUT ASSIGN TO TRANSOUT
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         FILE STATUS IS FS-TRANSCRIPT-OUT.
010800 DATA DIVISION.
010900 FILE SECTION.
011000*
011100 FD  TRANSCRIPT-LINE
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 120 CHARACTERS
011400     DATA RECORD IS TRANSCRIPT-LINE-RECORD.
011500 01  TRANSCRIPT-LINE-RECORD.
011600     05  TL-TEXT                      PIC X(120).
011700     05  TL-SCAN-AREA REDEFINES TL-TEXT.
011800         10  TL-LEAD-WORD              PIC X(20).
011900         10  TL-REMAINDER               PIC X(100).
012000*
012100 FD  TRANSCRIPT-OUT
012200     LABEL RECORDS ARE STANDARD
012300     LINAGE IS 58 LINES WITH FOOTING AT 54
012400         TOP 3 LINES BOTTOM 3 LINES
012500     RECORD CONTAINS 132 CHARACTERS
012600     DATA RECORD IS TRANSCRIPT-OUT-LINE.
012700 01  TRANSCRIPT-OUT-LINE               PIC X(132).
012800*
012900 WORKING-STORAGE SECTION.
013000*
013100 01  FS-TRANSCRIPT-LINE                PIC X(02) VALUE "00".
013200 01  FS-TRANSCRIPT-OUT                 PIC X(02) VALUE "00".
013300*
013400 01  WS-SWITCHES.
013500     05  WS-TRANSCRIPT-LINE-EOF-SW     PIC X(01) VALUE "N".
013600         88  TRANSCRIPT-LINE-EOF           VALUE "Y".
013700     05  WS-DATE-FOUND-SW              PIC X(01) VALUE "N".
013800         88  MEETING-DATE-FOUND            VALUE "Y".
013900     05  WS-DEDUP-FOUND-SW             PIC X(01) VALUE "N".
014000         88  PARTICIPANT-ALREADY-KNOWN     VALUE "Y".
014100     05  WS-SLASH-HIT-SW               PIC X(01) VALUE "N".
014200         88  SLASH-DATE-HIT                VALUE "Y".
014300     05  WS-DUE-HIT-SW                 PIC X(01) VALUE "N".
014400         88  DUE-DATE-HIT-THIS-LINE         VALUE "Y".
014500     05  WS-DUE-ISO-SW                 PIC X(01) VALUE "N".
014600         88  DUE-ISO-HIT                    VALUE "Y".
014700     05  WS-DUE-MONTH-SW               PIC X(01) VALUE "N".
014800         88  DUE-MONTH-HIT                  VALUE "Y".
014900*
015000 01  WS-CONTROL-COUNTERS.
015100     05  WS-LINES-READ                 PIC 9(7) COMP VALUE ZERO.
015200*
015300 01  WS-SUB1                           PIC 9(3) COMP.
015400 01  WS-SUB2                           PIC 9(3) COMP.
015500 01  WS-SUB3                           PIC 9(3) COMP.
015600 01  WS-SUB4                           PIC 9(3) COMP.
015700 01  WS-SCAN-IDX                       PIC 9(3) COMP.
015800*
015900*    MEETING DATE
016000 01  WS-MEETING-DATE-WORK.
016100     05  WS-MEETING-DATE-RAW           PIC X(20) VALUE SPACES.
016200     05  WS-MEETING-DATE-NORM          PIC X(10) VALUE SPACES.
016300     05  WS-MEETING-DATE-NORM-R REDEFINES WS-MEETING-DATE-NORM.
016400         10  WS-MDN-YYYY               PIC X(04).
016500         10  FILLER                    PIC X(01).
016600         10  WS-MDN-MM                 PIC X(02).
016700         10  FILLER                    PIC X(01).
016800         10  WS-MDN-DD                 PIC X(02).
016900     05  FILLER                        PIC X(10) VALUE SPACES.
017000*
017100*    ISO DATE CANDIDATE WINDOW
017200 01  WS-ISO-CANDIDATE                  PIC X(10) VALUE SPACES.
017300 01  WS-ISO-CANDIDATE-R REDEFINES WS-ISO-CANDIDATE.
017400     05  WS-ISO-YYYY                   PIC X(04).
017500     05  WS-ISO-DASH1                  PIC X(01).
017600     05  WS-ISO-MM                     PIC X(02).
017700     05  WS-ISO-DASH2                  PIC X(01).
017800     05  WS-ISO-DD                     PIC X(02).
017900*
018000*    WORD-SPLIT WORK AREA - SHARED BY THE SLASHED AND WRITTEN
018100*    DATE SCANS, THE SPEAKER-LABEL SCAN AND THE TRIGGER SCANS.
018200 01  WS-WORD-TABLE.
018300     05  WS-WORD OCCURS 20 TIMES       PIC X(20) VALUE SPACES.
018400     05  FILLER                        PIC X(01) VALUE SPACE.
018500 01  WS-WORD-COUNT                     PIC 9(2) COMP VALUE ZERO.
018600 01  WS-CANDIDATE-WORD                 PIC X(20) VALUE SPACES.
018700 01  WS-SLASH-COUNT                    PIC 9(2) COMP VALUE ZERO.
018800 01  WS-SLASH-PART1                    PIC X(04) VALUE SPACES.
018900 01  WS-SLASH-PART2                    PIC X(04) VALUE SPACES.
019000 01  WS-SLASH-PART3                    PIC X(04) VALUE SPACES.
019100 01  WS-2DIGIT-YR                      PIC 9(02) VALUE ZERO.
019200 01  WS-4DIGIT-YR                      PIC 9(04) VALUE ZERO.
019300 01  WS-DUE-SAVE-IDX                   PIC 9(3) COMP VALUE ZERO.
019400 01  WS-SAVE-MEETING-NORM              PIC X(10) VALUE SPACES.
019500*
019600*    MONTH NAME TABLE FOR THE WRITTEN-DATE SCAN.
019700 01  WS-MONTH-TABLE.
019800     05  WS-MONTH-ENTRY OCCURS 12 TIMES.
019900         10  WS-MONTH-FULL             PIC X(09).
020000         10  WS-MONTH-ABBR             PIC X(03).
020100         10  WS-MONTH-NUM              PIC 9(02).
020200         10  FILLER                    PIC X(06).
020300 01  WS-MONTH-UPPER-WORD                PIC X(20) VALUE SPACES.
020400 01  WS-MONTH-MATCH-IDX                 PIC 9(02) COMP VALUE ZERO.
020500 01  WS-WRITTEN-DAY-WORD                 PIC X(20) VALUE SPACES.
020600 01  WS-WRITTEN-YEAR-WORD                PIC X(20) VALUE SPACES.
020700*
020800*    SPEAKER / PARTICIPANT WORK AREA
020900 01  WS-CURRENT-SPEAKER                 PIC X(51) VALUE SPACES.
021000 01  WS-COLON-POS                       PIC 9(03) COMP VALUE ZERO.
021100 01  WS-PARTICIPANT-COUNT               PIC 9(02) COMP VALUE ZERO.
021200 01  WS-PARTICIPANT-TABLE.
021300     05  WS-PARTICIPANT OCCURS 30 TIMES PIC X(51) VALUE SPACES.
021400     05  FILLER                         PIC X(01) VALUE SPACE.
021500 01  WS-CANDIDATE-NAME                  PIC X(51) VALUE SPACES.
021600 01  WS-PART-LINE-UPPER                 PIC X(120) VALUE SPACES.
021700 01  WS-PARTICIPANT-SWAP                PIC X(51) VALUE SPACES.
021800 01  WS-SORT-SWAP-SW                     PIC X(01) VALUE "N".
021900     88  SORT-SWAP-MADE                  VALUE "Y".
022000*
022100*    START COLUMN OF THE LINE CONTENT FOR TRIGGER-PHRASE SCANS.
022200*    230-SPEAKER-LABEL SETS THIS PAST THE "NAME: " ON EVERY LINE
022300*    THAT OPENS WITH A SPEAKER LABEL, OR BACK TO COLUMN 1 WHEN
022400*    IT DOES NOT, SO THE ACTION/DECISION TRIGGER WORDS ARE TESTED
022500*    AGAINST WHAT WAS ACTUALLY SAID, NOT THE SPEAKER LABEL ITSELF.
022600 01  WS-CONTENT-START                    PIC 9(03) COMP VALUE 1.
022700 01  WS-REMAIN-START                     PIC 9(03) COMP VALUE ZERO.
022800 01  WS-REMAIN-LEN                       PIC 9(03) COMP VALUE ZERO.
022900*
023000*    ACTION ITEM WORK AREA.  THE STAND-ALONE ACI.TIP07 ACTION-
023100*    ITEM COPYBOOK WAS RETIRED (091104 DKO 0172) - DILIGENCE
023200*    AUDIT 0170 FOUND NO JOB IN THE STREAM EVER OPENED ACTNITM,
023300*    SO ITS LAYOUT IS CARRIED HERE INSTEAD AS THE WORKING TABLE
023400*    THE ITEMS ARE PRINTED FROM.  WT-AI-DUE-DATE HOLDS THE DATE
023500*    AS SPOKEN, TEXT YYYY-MM-DD, BLANK IF NONE WAS STATED.
023600 01  WS-ACTION-COUNT                     PIC 9(02) COMP VALUE ZERO.
023700 01  WS-ACTION-TABLE.
023800     05  WS-ACTION-ENTRY OCCURS 20 TIMES.
023900         10  WT-AI-ASSIGNEE               PIC X(30) VALUE SPACES.
024000         10  WT-AI-TASK                    PIC X(80) VALUE SPACES.
024100         10  WT-AI-DUE-DATE                PIC X(10) VALUE SPACES.
024200             88  WT-AI-NO-DUE-DATE             VALUE SPACES.
024300         10  FILLER                        PIC X(02) VALUE SPACES.
024400 01  WS-TASK-TEXT                        PIC X(80) VALUE SPACES.
024500 01  WS-TASK-LEN                         PIC 9(03) COMP VALUE ZERO.
024600 01  WS-TRAIL-SPACES                     PIC 9(03) COMP VALUE ZERO.
024700*
024800*    DECISION WORK AREA
024900 01  WS-DECISION-COUNT                   PIC 9(02) COMP VALUE ZERO.
025000 01  WS-DECISION-TABLE.
025100     05  WS-DECISION OCCURS 20 TIMES     PIC X(80) VALUE SPACES.
025200     05  FILLER                          PIC X(01) VALUE SPACE.
025300*
025400 01  WS-SUMMARY-TEXT                     PIC X(200) VALUE SPACES.
025500 01  WS-SUMMARY-PART-1                   PIC X(100) VALUE SPACES.
025600 01  WS-SUMMARY-PART-2                   PIC X(100) VALUE SPACES.
025700 01  WS-PARTS-USED                       PIC 9(01) COMP VALUE ZERO.
025800*
025900 01  WS-REPORT-LINES.
026000     05  WS-TRX-HEADING-1.
026100         10  FILLER                       PIC X(30)
026200             VALUE "DILIGENCE SYSTEMS GROUP".
026300         10  FILLER                       PIC X(42)
026400             VALUE "MEETING TRANSCRIPT EXTRACTION RUN".
026500         10  FILLER                       PIC X(60) VALUE SPACES.
026600     05  WS-TRX-DETAIL-LINE.
026700         10  FILLER                       PIC X(20) VALUE SPACES.
026800         10  WS-TDL-TEXT                  PIC X(100) VALUE SPACES.
026900*
027000*    LEFT-JUSTIFY / LENGTH SCRATCH - USED WHEREVER A CAPTURED
027100*    SUBSTRING MAY CARRY LEADING OR TRAILING BLANKS.
027200 01  WS-TRIM-WORK                        PIC X(100) VALUE SPACES.
027300 01  WS-LEAD-SPACES                      PIC 9(3) COMP VALUE ZERO.
027400 01  WS-TRAIL-SPACES                     PIC 9(3) COMP VALUE ZERO.
027500 01  WS-SUMMARY-LEN1                     PIC 9(3) COMP VALUE ZERO.
027600 01  WS-SUMMARY-LEN2                     PIC 9(3) COMP VALUE ZERO.
027700 01  WS-DECISION-COUNT-ED                PIC Z9 VALUE ZERO.
027800*
027900 PROCEDURE DIVISION.
028000*
028100 000-MAIN SECTION.
028200 000-MAIN-START.
028300     PERFORM 100-OPEN-FILES THRU 100-OPEN-FILES-EXIT
028400     PERFORM 105-LOAD-MONTH-TABLE THRU 105-LOAD-MONTH-TABLE-EXIT
028500     PERFORM 800-REPORT-HEADING THRU 800-REPORT-HEADING-EXIT
028600     PERFORM 130-READ-TRANSCRIPT-LINE
028700         THRU 130-READ-TRANSCRIPT-LINE-EXIT
028800     PERFORM 200-SCAN-LINES THRU 200-SCAN-LINES-EXIT
028900         UNTIL TRANSCRIPT-LINE-EOF
029000     PERFORM 900-BUILD-SUMMARY THRU 900-BUILD-SUMMARY-EXIT
029100     PERFORM 910-WRITE-TRANSCRIPT-OUT
029200         THRU 910-WRITE-TRANSCRIPT-OUT-EXIT
029300     PERFORM 990-CLOSE-FILES THRU 990-CLOSE-FILES-EXIT
029400     STOP RUN.
029500 000-MAIN-EXIT. EXIT.
029600*
029700 100-OPEN-FILES SECTION.
029800 100-OPEN-FILES-START.
029900     OPEN INPUT TRANSCRIPT-LINE
030000     OPEN OUTPUT TRANSCRIPT-OUT
030100     IF FS-TRANSCRIPT-LINE NOT = "00"
030200         DISPLAY "TRX.EXTR01 - TRANSCRIPT-LINE OPEN ERROR "
030300             FS-TRANSCRIPT-LINE
030400         MOVE 91 TO RETURN-CODE
030500         STOP RUN
030600     END-IF.
030700 100-OPEN-FILES-EXIT. EXIT.
030800*
030900 105-LOAD-MONTH-TABLE SECTION.
031000 105-LOAD-MONTH-TABLE-START.
031100     MOVE "JANUARY  " TO WS-MONTH-FULL (1)
031200     MOVE "JAN"       TO WS-MONTH-ABBR (1)
031300     MOVE 01          TO WS-MONTH-NUM  (1)
031400     MOVE "FEBRUARY " TO WS-MONTH-FULL (2)
031500     MOVE "FEB"       TO WS-MONTH-ABBR (2)
031600     MOVE 02          TO WS-MONTH-NUM  (2)
031700     MOVE "MARCH    " TO WS-MONTH-FULL (3)
031800     MOVE "MAR"       TO WS-MONTH-ABBR (3)
031900     MOVE 03          TO WS-MONTH-NUM  (3)
032000     MOVE "APRIL    " TO WS-MONTH-FULL (4)
032100     MOVE "APR"       TO WS-MONTH-ABBR (4)
032200     MOVE 04          TO WS-MONTH-NUM  (4)
032300     MOVE "MAY      " TO WS-MONTH-FULL (5)
032400     MOVE "MAY"       TO WS-MONTH-ABBR (5)
032500     MOVE 05          TO WS-MONTH-NUM  (5)
032600     MOVE "JUNE     " TO WS-MONTH-FULL (6)
032700     MOVE "JUN"       TO WS-MONTH-ABBR (6)
032800     MOVE 06          TO WS-MONTH-NUM  (6)
032900     MOVE "JULY     " TO WS-MONTH-FULL (7)
033000     MOVE "JUL"       TO WS-MONTH-ABBR (7)
033100     MOVE 07          TO WS-MONTH-NUM  (7)
033200     MOVE "AUGUST   " TO WS-MONTH-FULL (8)
033300     MOVE "AUG"       TO WS-MONTH-ABBR (8)
033400     MOVE 08          TO WS-MONTH-NUM  (8)
033500     MOVE "SEPTEMBER" TO WS-MONTH-FULL (9)
033600     MOVE "SEP"       TO WS-MONTH-ABBR (9)
033700     MOVE 09          TO WS-MONTH-NUM  (9)
033800     MOVE "OCTOBER  " TO WS-MONTH-FULL (10)
033900     MOVE "OCT"       TO WS-MONTH-ABBR (10)
034000     MOVE 10          TO WS-MONTH-NUM  (10)
034100     MOVE "NOVEMBER " TO WS-MONTH-FULL (11)
034200     MOVE "NOV"       TO WS-MONTH-ABBR (11)
034300     MOVE 11          TO WS-MONTH-NUM  (11)
034400     MOVE "DECEMBER " TO WS-MONTH-FULL (12)
034500     MOVE "DEC"       TO WS-MONTH-ABBR (12)
034600     MOVE 12          TO WS-MONTH-NUM  (12).
034700 105-LOAD-MONTH-TABLE-EXIT. EXIT.
034800*
034900 130-READ-TRANSCRIPT-LINE SECTION.
035000 130-READ-TRANSCRIPT-LINE-START.
035100     READ TRANSCRIPT-LINE
035200         AT END SET TRANSCRIPT-LINE-EOF TO TRUE
035300         NOT AT END ADD 1 TO WS-LINES-READ
035400     END-READ.
035500 130-READ-TRANSCRIPT-LINE-EXIT. EXIT.
035600*
035700 200-SCAN-LINES SECTION.
035800 200-SCAN-LINES-START.
035900     IF NOT MEETING-DATE-FOUND
036000         PERFORM 210-FIND-MEETING-DATE
036100             THRU 210-FIND-MEETING-DATE-EXIT
036200     END-IF
036300     PERFORM 230-SPEAKER-LABEL THRU 230-SPEAKER-LABEL-EXIT
036400     PERFORM 240-PARTICIPANTS-LINE THRU 240-PARTICIPANTS-LINE-EXIT
036500     PERFORM 250-ACTION-TRIGGER THRU 250-ACTION-TRIGGER-EXIT
036600     PERFORM 270-DECISION-TRIGGER THRU 270-DECISION-TRIGGER-EXIT
036700     PERFORM 130-READ-TRANSCRIPT-LINE
036800         THRU 130-READ-TRANSCRIPT-LINE-EXIT.
036900 200-SCAN-LINES-EXIT. EXIT.
037000*
037100 210-FIND-MEETING-DATE SECTION.
037200 210-FIND-MEETING-DATE-START.
037300     PERFORM 211-SCAN-ISO-DATE THRU 211-SCAN-ISO-DATE-EXIT
037400     IF NOT MEETING-DATE-FOUND
037500         PERFORM 214-SPLIT-LINE-INTO-WORDS
037600             THRU 214-SPLIT-LINE-INTO-WORDS-EXIT
037700         PERFORM 212-SCAN-SLASH-DATE THRU 212-SCAN-SLASH-DATE-EXIT
037800     END-IF
037900     IF NOT MEETING-DATE-FOUND
038000         PERFORM 213-SCAN-WRITTEN-DATE THRU 213-SCAN-WRITTEN-DATE-EXIT
038100     END-IF.
038200 210-FIND-MEETING-DATE-EXIT. EXIT.
038300*
038400 211-SCAN-ISO-DATE SECTION.
038500 211-SCAN-ISO-DATE-START.
038600     PERFORM 218-TEST-ISO-WINDOW THRU 218-TEST-ISO-WINDOW-EXIT
038700         VARYING WS-SCAN-IDX FROM 1 BY 1
038800         UNTIL WS-SCAN-IDX > 111 OR MEETING-DATE-FOUND.
038900 211-SCAN-ISO-DATE-EXIT. EXIT.
039000*
039100 218-TEST-ISO-WINDOW SECTION.
039200 218-TEST-ISO-WINDOW-START.
039300     MOVE TL-TEXT (WS-SCAN-IDX:10) TO WS-ISO-CANDIDATE
039400     IF WS-ISO-YYYY IS NUMERIC AND WS-ISO-DASH1 = "-"
039500         AND WS-ISO-MM IS NUMERIC AND WS-ISO-DASH2 = "-"
039600         AND WS-ISO-DD IS NUMERIC
039700         MOVE WS-ISO-CANDIDATE TO WS-MEETING-DATE-RAW
039800         MOVE WS-ISO-CANDIDATE TO WS-MEETING-DATE-NORM
039900         SET MEETING-DATE-FOUND TO TRUE
040000     END-IF.
040100 218-TEST-ISO-WINDOW-EXIT. EXIT.
040200*
040300 212-SCAN-SLASH-DATE SECTION.
040400 212-SCAN-SLASH-DATE-START.
040500     PERFORM 217A-SLASH-FOR-MEETING THRU 217A-SLASH-FOR-MEETING-EXIT
040600         VARYING WS-SUB1 FROM 1 BY 1
040700         UNTIL WS-SUB1 > WS-WORD-COUNT OR MEETING-DATE-FOUND.
040800 212-SCAN-SLASH-DATE-EXIT. EXIT.
040900*
041000*    WRAPS 217-TEST-SLASH-WORD FOR THE MEETING-DATE SEARCH ONLY
041100*    - THE DUE-DATE SEARCH IN 260 CALLS 217 DIRECTLY SO A DUE
041200*    DATE MATCH CANNOT BE MISTAKEN FOR THE MEETING DATE.
041300 217A-SLASH-FOR-MEETING SECTION.
041400 217A-SLASH-FOR-MEETING-START.
041500     PERFORM 217-TEST-SLASH-WORD THRU 217-TEST-SLASH-WORD-EXIT
041600     IF SLASH-DATE-HIT
041700         MOVE WS-CANDIDATE-WORD TO WS-MEETING-DATE-RAW
041800         SET MEETING-DATE-FOUND TO TRUE
041900     END-IF.
042000 217A-SLASH-FOR-MEETING-EXIT. EXIT.
042100*
042200 213-SCAN-WRITTEN-DATE SECTION.
042300 213-SCAN-WRITTEN-DATE-START.
042400     PERFORM 219-TEST-MONTH-WORD THRU 219-TEST-MONTH-WORD-EXIT
042500         VARYING WS-SUB1 FROM 1 BY 1
042600         UNTIL WS-SUB1 > WS-WORD-COUNT OR MEETING-DATE-FOUND.
042700 213-SCAN-WRITTEN-DATE-EXIT. EXIT.
042800*
042900 214-SPLIT-LINE-INTO-WORDS SECTION.
043000 214-SPLIT-LINE-INTO-WORDS-START.
043100     MOVE SPACES TO WS-WORD-TABLE
043200     MOVE ZERO TO WS-WORD-COUNT
043300     UNSTRING TL-TEXT DELIMITED BY ALL SPACE
043400         INTO WS-WORD (1)  WS-WORD (2)  WS-WORD (3)  WS-WORD (4)
043500              WS-WORD (5)  WS-WORD (6)  WS-WORD (7)  WS-WORD (8)
043600              WS-WORD (9)  WS-WORD (10) WS-WORD (11) WS-WORD (12)
043700              WS-WORD (13) WS-WORD (14) WS-WORD (15) WS-WORD (16)
043800              WS-WORD (17) WS-WORD (18) WS-WORD (19) WS-WORD (20)
043900         TALLYING IN WS-WORD-COUNT.
044000 214-SPLIT-LINE-INTO-WORDS-EXIT. EXIT.
044100*
044200*    TESTS THE WORD AT WS-SUB1 FOR AN N/N/N SLASHED DATE SHAPE.
044300*    LEAVES THE NORMALIZED FORM IN WS-MEETING-DATE-NORM AND
044400*    SETS SLASH-DATE-HIT - DOES NOT TOUCH THE MEETING-DATE
044500*    SWITCH, SO IT CAN SERVE BOTH THE MEETING-DATE SEARCH AND
044600*    THE DUE-DATE SEARCH WITHOUT THE TWO STEPPING ON EACH OTHER.
044700 217-TEST-SLASH-WORD SECTION.
044800 217-TEST-SLASH-WORD-START.
044900     MOVE WS-WORD (WS-SUB1) TO WS-CANDIDATE-WORD
045000     MOVE ZERO TO WS-SLASH-COUNT
045100     MOVE "N" TO WS-SLASH-HIT-SW
045200     INSPECT WS-CANDIDATE-WORD TALLYING WS-SLASH-COUNT
045300         FOR ALL "/"
045400     IF WS-SLASH-COUNT = 2
045500         MOVE SPACES TO WS-SLASH-PART1 WS-SLASH-PART2 WS-SLASH-PART3
045600         UNSTRING WS-CANDIDATE-WORD DELIMITED BY "/"
045700             INTO WS-SLASH-PART1 WS-SLASH-PART2 WS-SLASH-PART3
045800         IF WS-SLASH-PART1 (1:1) IS NUMERIC
045900             AND WS-SLASH-PART2 (1:1) IS NUMERIC
046000             AND WS-SLASH-PART3 (1:1) IS NUMERIC
046100             PERFORM 220-NORMALIZE-DATE THRU 220-NORMALIZE-DATE-EXIT
046200             SET SLASH-DATE-HIT TO TRUE
046300         END-IF
046400     END-IF.
046500 217-TEST-SLASH-WORD-EXIT. EXIT.
046600*
046700*    NORMALIZES WS-SLASH-PART1/2/3 (MONTH/DAY/YEAR, LEFT
046800*    JUSTIFIED, SPACE FILLED) INTO WS-MEETING-DATE-NORM AS
046900*    YYYY-MM-DD.  SHARED BY THE SLASH-DATE AND DUE-DATE SCANS.
047000 220-NORMALIZE-DATE SECTION.
047100 220-NORMALIZE-DATE-START.
047200     MOVE SPACES TO WS-MEETING-DATE-NORM
047300     MOVE "-" TO WS-MEETING-DATE-NORM (5:1)
047400     MOVE "-" TO WS-MEETING-DATE-NORM (8:1)
047500     IF WS-SLASH-PART3 (3:1) = SPACE
047600         MOVE WS-SLASH-PART3 (1:2) TO WS-2DIGIT-YR
047700         IF WS-2DIGIT-YR <= 68
047800             COMPUTE WS-4DIGIT-YR = 2000 + WS-2DIGIT-YR
047900         ELSE
048000             COMPUTE WS-4DIGIT-YR = 1900 + WS-2DIGIT-YR
048100         END-IF
048200         MOVE WS-4DIGIT-YR TO WS-MEETING-DATE-NORM (1:4)
048300     ELSE
048400         MOVE WS-SLASH-PART3 (1:4) TO WS-MEETING-DATE-NORM (1:4)
048500     END-IF
048600     IF WS-SLASH-PART1 (2:1) = SPACE
048700         MOVE "0" TO WS-MEETING-DATE-NORM (6:1)
048800         MOVE WS-SLASH-PART1 (1:1) TO WS-MEETING-DATE-NORM (7:1)
048900     ELSE
049000         MOVE WS-SLASH-PART1 (1:2) TO WS-MEETING-DATE-NORM (6:2)
049100     END-IF
049200     IF WS-SLASH-PART2 (2:1) = SPACE
049300         MOVE "0" TO WS-MEETING-DATE-NORM (9:1)
049400         MOVE WS-SLASH-PART2 (1:1) TO WS-MEETING-DATE-NORM (10:1)
049500     ELSE
049600         MOVE WS-SLASH-PART2 (1:2) TO WS-MEETING-DATE-NORM (9:2)
049700     END-IF.
049800 220-NORMALIZE-DATE-EXIT. EXIT.
049900*
050000*    "MONTHNAME D, YYYY" - MONTH WORD FOUND AT WS-SUB1, DAY IN
050100*    THE NEXT WORD, YEAR TWO WORDS ON (COMMA TOLERATED).
050200 219-TEST-MONTH-WORD SECTION.
050300 219-TEST-MONTH-WORD-START.
050400     MOVE SPACES TO WS-MONTH-UPPER-WORD
050500     MOVE WS-WORD (WS-SUB1) TO WS-MONTH-UPPER-WORD
050600     INSPECT WS-MONTH-UPPER-WORD
050700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
050800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
050900     MOVE ZERO TO WS-MONTH-MATCH-IDX
051000     PERFORM 219A-TEST-ONE-MONTH THRU 219A-TEST-ONE-MONTH-EXIT
051100         VARYING WS-SUB3 FROM 1 BY 1 UNTIL WS-SUB3 > 12
051200     IF WS-MONTH-MATCH-IDX > 0
051300         AND WS-SUB1 < WS-WORD-COUNT
051400         AND (WS-SUB1 + 1) <= WS-WORD-COUNT
051500         MOVE WS-WORD (WS-SUB1 + 1) TO WS-WRITTEN-DAY-WORD
051600         IF WS-WRITTEN-DAY-WORD (1:1) IS NUMERIC
051700             MOVE SPACES TO WS-MEETING-DATE-NORM
051800             MOVE "-" TO WS-MEETING-DATE-NORM (5:1)
051900             MOVE "-" TO WS-MEETING-DATE-NORM (8:1)
052000             MOVE WS-MONTH-NUM (WS-MONTH-MATCH-IDX)
052100                 TO WS-MEETING-DATE-NORM (6:2)
052200             IF WS-WRITTEN-DAY-WORD (2:1) IS NUMERIC
052300                 MOVE WS-WRITTEN-DAY-WORD (1:2)
052400                     TO WS-MEETING-DATE-NORM (9:2)
052500             ELSE
052600                 MOVE "0" TO WS-MEETING-DATE-NORM (9:1)
052700                 MOVE WS-WRITTEN-DAY-WORD (1:1)
052800                     TO WS-MEETING-DATE-NORM (10:1)
052900             END-IF
053000             IF (WS-SUB1 + 2) <= WS-WORD-COUNT
053100                 MOVE WS-WORD (WS-SUB1 + 2) TO WS-WRITTEN-YEAR-WORD
053200                 IF WS-WRITTEN-YEAR-WORD (1:1) IS NUMERIC
053300                     IF WS-WRITTEN-YEAR-WORD (5:1) IS NUMERIC
053400                         MOVE WS-WRITTEN-YEAR-WORD (1:4)
053500                             TO WS-MEETING-DATE-NORM (1:4)
053600                     ELSE
053700                         MOVE WS-WRITTEN-YEAR-WORD (1:4)
053800                             TO WS-MEETING-DATE-NORM (1:4)
053900                     END-IF
054000                     MOVE WS-MONTH-UPPER-WORD TO WS-MEETING-DATE-RAW
054100                     SET MEETING-DATE-FOUND TO TRUE
054200                 END-IF
054300             END-IF
054400         END-IF
054500     END-IF.
054600 219-TEST-MONTH-WORD-EXIT. EXIT.
054700*
054800 219A-TEST-ONE-MONTH SECTION.
054900 219A-TEST-ONE-MONTH-START.
055000     IF WS-MONTH-UPPER-WORD (1:9) = WS-MONTH-FULL (WS-SUB3)
055100         OR WS-MONTH-UPPER-WORD (1:3) = WS-MONTH-ABBR (WS-SUB3)
055200         MOVE WS-SUB3 TO WS-MONTH-MATCH-IDX
055300     END-IF.
055400 219A-TEST-ONE-MONTH-EXIT. EXIT.
055500*
055600*    A LEADING NAME (2-51 CHARS, STARTS UPPERCASE) FOLLOWED BY A
055700*    COLON MARKS A SPEAKER LABEL.  THE NAME BECOMES A
055800*    PARTICIPANT AND THE CURRENT SPEAKER FOR ASSIGNEE LOOKUP.
055900 230-SPEAKER-LABEL SECTION.
056000 230-SPEAKER-LABEL-START.
056100     MOVE 1 TO WS-CONTENT-START
056200     MOVE ZERO TO WS-COLON-POS
056300     INSPECT TL-TEXT TALLYING WS-COLON-POS
056400         FOR CHARACTERS BEFORE INITIAL ":"
056500     IF WS-COLON-POS > 0 AND WS-COLON-POS <= 51
056600         AND TL-TEXT (1:1) IS ALPHABETIC-UPPER
056700         AND TL-TEXT (1:WS-COLON-POS) IS NAME-LETTERS
056800         MOVE SPACES TO WS-CANDIDATE-NAME
056900         MOVE TL-TEXT (1:WS-COLON-POS) TO WS-CANDIDATE-NAME
057000         MOVE WS-CANDIDATE-NAME TO WS-CURRENT-SPEAKER
057100         COMPUTE WS-CONTENT-START = WS-COLON-POS + 2
057200         PERFORM 235-ADD-PARTICIPANT THRU 235-ADD-PARTICIPANT-EXIT
057300     END-IF.
057400 230-SPEAKER-LABEL-EXIT. EXIT.
057500*
057600 235-ADD-PARTICIPANT SECTION.
057700 235-ADD-PARTICIPANT-START.
057800     MOVE "N" TO WS-DEDUP-FOUND-SW
057900     PERFORM 236-TEST-ONE-PARTICIPANT
058000         THRU 236-TEST-ONE-PARTICIPANT-EXIT
058100         VARYING WS-SUB2 FROM 1 BY 1
058200         UNTIL WS-SUB2 > WS-PARTICIPANT-COUNT
058300         OR PARTICIPANT-ALREADY-KNOWN
058400     IF NOT PARTICIPANT-ALREADY-KNOWN
058500         AND WS-PARTICIPANT-COUNT < 30
058600         ADD 1 TO WS-PARTICIPANT-COUNT
058700         MOVE WS-CANDIDATE-NAME TO WS-PARTICIPANT (WS-PARTICIPANT-COUNT)
058800     END-IF.
058900 235-ADD-PARTICIPANT-EXIT. EXIT.
059000*
059100 236-TEST-ONE-PARTICIPANT SECTION.
059200 236-TEST-ONE-PARTICIPANT-START.
059300     IF WS-PARTICIPANT (WS-SUB2) = WS-CANDIDATE-NAME
059400         SET PARTICIPANT-ALREADY-KNOWN TO TRUE
059500     END-IF.
059600 236-TEST-ONE-PARTICIPANT-EXIT. EXIT.
059700*
059800*    "PARTICIPANTS:" / "PARTICIPANT:" LINE - NAMES SPLIT ON
059900*    COMMA, SEMICOLON, OR THE WORD "AND".
060000 240-PARTICIPANTS-LINE SECTION.
060100 240-PARTICIPANTS-LINE-START.
060200     MOVE SPACES TO WS-MONTH-UPPER-WORD
060300     MOVE TL-LEAD-WORD TO WS-MONTH-UPPER-WORD
060400     INSPECT WS-MONTH-UPPER-WORD
060500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
060600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
060700     IF WS-MONTH-UPPER-WORD (1:13) = "PARTICIPANTS:"
060800         OR WS-MONTH-UPPER-WORD (1:12) = "PARTICIPANT:"
060900         MOVE ZERO TO WS-COLON-POS
061000         INSPECT TL-TEXT TALLYING WS-COLON-POS
061100             FOR CHARACTERS BEFORE INITIAL ":"
061200         MOVE SPACES TO WS-PART-LINE-UPPER
061300         MOVE TL-TEXT TO WS-PART-LINE-UPPER
061400         INSPECT WS-PART-LINE-UPPER
061500             CONVERTING "abcdefghijklmnopqrstuvwxyz"
061600                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
061700         ADD 2 TO WS-COLON-POS
061800         MOVE SPACES TO WS-WORD-TABLE
061900         MOVE ZERO TO WS-WORD-COUNT
062000         UNSTRING WS-PART-LINE-UPPER DELIMITED BY "," OR ";"
062100                 OR " AND "
062200             INTO WS-WORD (1)  WS-WORD (2)  WS-WORD (3)
062300                  WS-WORD (4)  WS-WORD (5)  WS-WORD (6)
062400                  WS-WORD (7)  WS-WORD (8)  WS-WORD (9)
062500                  WS-WORD (10)
062600             WITH POINTER WS-COLON-POS
062700             TALLYING IN WS-WORD-COUNT
062800         PERFORM 237-ADD-SPLIT-PARTICIPANT
062900             THRU 237-ADD-SPLIT-PARTICIPANT-EXIT
063000             VARYING WS-SUB1 FROM 1 BY 1
063100             UNTIL WS-SUB1 > WS-WORD-COUNT
063200     END-IF.
063300 240-PARTICIPANTS-LINE-EXIT. EXIT.
063400*
063500 237-ADD-SPLIT-PARTICIPANT SECTION.
063600 237-ADD-SPLIT-PARTICIPANT-START.
063700     MOVE SPACES TO WS-CANDIDATE-NAME
063800     MOVE WS-WORD (WS-SUB1) TO WS-CANDIDATE-NAME
063900     MOVE ZERO TO WS-LEAD-SPACES
064000     INSPECT WS-CANDIDATE-NAME TALLYING WS-LEAD-SPACES
064100         FOR LEADING SPACE
064200     IF WS-LEAD-SPACES > 0 AND WS-LEAD-SPACES < 51
064300         MOVE WS-CANDIDATE-NAME (WS-LEAD-SPACES + 1:51)
064400             TO WS-TRIM-WORK (1:51)
064500         MOVE SPACES TO WS-CANDIDATE-NAME
064600         MOVE WS-TRIM-WORK (1:51) TO WS-CANDIDATE-NAME
064700     END-IF
064800     IF WS-CANDIDATE-NAME NOT = SPACES
064900         PERFORM 235-ADD-PARTICIPANT
065000             THRU 235-ADD-PARTICIPANT-EXIT
065100     END-IF.
065200 237-ADD-SPLIT-PARTICIPANT-EXIT. EXIT.
065300*
065400*    ACTION-ITEM TRIGGER PHRASES, FIRST MATCH WINS, ONE PER
065500*    LINE.  CAPTURES TO THE FIRST PERIOD OR END OF LINE.
065600 250-ACTION-TRIGGER SECTION.
065700 250-ACTION-TRIGGER-START.
065800     MOVE SPACES TO WS-TASK-TEXT
065900     IF TL-TEXT (1:120) NOT = SPACES
066000         PERFORM 251-SCAN-TRIGGER-PHRASES
066100             THRU 251-SCAN-TRIGGER-PHRASES-EXIT
066200     END-IF
066300     IF WS-TASK-TEXT NOT = SPACES
066400         PERFORM 252-CLEAN-TASK-TEXT THRU 252-CLEAN-TASK-TEXT-EXIT
066500         IF WS-TASK-TEXT NOT = SPACES
066600             AND WS-ACTION-COUNT < 20
066700             ADD 1 TO WS-ACTION-COUNT
066800             MOVE WS-TASK-TEXT TO WT-AI-TASK (WS-ACTION-COUNT)
066900             PERFORM 253-ASSIGN-ACTION-OWNER
067000                 THRU 253-ASSIGN-ACTION-OWNER-EXIT
067100             PERFORM 260-DUE-DATE-SCAN THRU 260-DUE-DATE-SCAN-EXIT
067200         END-IF
067300     END-IF.
067400 250-ACTION-TRIGGER-EXIT. EXIT.
067500*
067600*    THE SEVEN TRIGGER PHRASES ARE TESTED AGAINST THE LINE
067700*    CONTENT (CASE FOLDED) STARTING PAST THE SPEAKER LABEL WHEN
067800*    ONE WAS FOUND ON THIS LINE - WS-CONTENT-START IS SET BY
067900*    230-SPEAKER-LABEL FOR EVERY LINE BEFORE THIS SECTION RUNS.
068000 251-SCAN-TRIGGER-PHRASES SECTION.
068100 251-SCAN-TRIGGER-PHRASES-START.
068200     MOVE SPACES TO WS-MONTH-UPPER-WORD
068300     MOVE TL-TEXT (WS-CONTENT-START:20) TO WS-MONTH-UPPER-WORD
068400     INSPECT WS-MONTH-UPPER-WORD
068500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
068600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
068700     EVALUATE TRUE
068800         WHEN WS-MONTH-UPPER-WORD (1:5) = "I'LL "
068900             COMPUTE WS-REMAIN-START = WS-CONTENT-START + 5
069000             COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
069100             MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
069200                 TO WS-TASK-TEXT
069300         WHEN WS-MONTH-UPPER-WORD (1:13) = "I'M GOING TO "
069400             COMPUTE WS-REMAIN-START = WS-CONTENT-START + 13
069500             COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
069600             MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
069700                 TO WS-TASK-TEXT
069800         WHEN WS-MONTH-UPPER-WORD (1:7) = "I WILL "
069900             COMPUTE WS-REMAIN-START = WS-CONTENT-START + 7
070000             COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
070100             MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
070200                 TO WS-TASK-TEXT
070300         WHEN WS-MONTH-UPPER-WORD (1:11) = "YOU SHOULD "
070400             COMPUTE WS-REMAIN-START = WS-CONTENT-START + 11
070500             COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
070600             MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
070700                 TO WS-TASK-TEXT
070800         WHEN WS-MONTH-UPPER-WORD (1:10) = "WE SHOULD "
070900             COMPUTE WS-REMAIN-START = WS-CONTENT-START + 10
071000             COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
071100             MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
071200                 TO WS-TASK-TEXT
071300         WHEN WS-MONTH-UPPER-WORD (1:6) = "LET'S "
071400             COMPUTE WS-REMAIN-START = WS-CONTENT-START + 6
071500             COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
071600             MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
071700                 TO WS-TASK-TEXT
071800         WHEN WS-MONTH-UPPER-WORD (1:8) = "ACTION: "
071900             COMPUTE WS-REMAIN-START = WS-CONTENT-START + 8
072000             COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
072100             MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
072200                 TO WS-TASK-TEXT
072300         WHEN OTHER
072400             CONTINUE
072500     END-EVALUATE.
072600 251-SCAN-TRIGGER-PHRASES-EXIT. EXIT.
072700*
072800 252-CLEAN-TASK-TEXT SECTION.
072900 252-CLEAN-TASK-TEXT-START.
073000     MOVE ZERO TO WS-TASK-LEN
073100     INSPECT WS-TASK-TEXT TALLYING WS-TASK-LEN
073200         FOR CHARACTERS BEFORE INITIAL "."
073300     IF WS-TASK-LEN < 80
073400         MOVE WS-TASK-TEXT (1:WS-TASK-LEN) TO WS-TASK-TEXT
073500         MOVE SPACES TO WS-TASK-TEXT (WS-TASK-LEN + 1:)
073600     END-IF
073700     MOVE ZERO TO WS-LEAD-SPACES
073800     INSPECT WS-TASK-TEXT TALLYING WS-LEAD-SPACES FOR LEADING SPACE
073900     IF WS-LEAD-SPACES > 0 AND WS-LEAD-SPACES < 80
074000         MOVE WS-TASK-TEXT (WS-LEAD-SPACES + 1:80) TO WS-TRIM-WORK (1:80)
074100         MOVE SPACES TO WS-TASK-TEXT
074200         MOVE WS-TRIM-WORK (1:80) TO WS-TASK-TEXT
074300     END-IF
074400     PERFORM 252A-STRIP-TRAILING-PUNCT
074500         THRU 252A-STRIP-TRAILING-PUNCT-EXIT
074600         VARYING WS-SUB4 FROM 1 BY 1 UNTIL WS-SUB4 > 5.
074700 252-CLEAN-TASK-TEXT-EXIT. EXIT.
074800*
074900*    STRIPS ONLY A TRAILING RUN OF SEMICOLON/COMMA (THE PERIOD
075000*    WAS ALREADY CUT ABOVE) - AN INTERNAL COMMA IN THE MIDDLE OF
075100*    THE CAPTURED TASK TEXT IS PART OF THE SENTENCE AND STAYS.
075200*    RUNS UP TO 5 TIMES SO "SEND IT,, " STRIPS CLEAN.
075300 252A-STRIP-TRAILING-PUNCT SECTION.
075400 252A-STRIP-TRAILING-PUNCT-START.
075500     MOVE ZERO TO WS-TRAIL-SPACES
075600     INSPECT WS-TASK-TEXT TALLYING WS-TRAIL-SPACES
075700         FOR TRAILING SPACE
075800     COMPUTE WS-TASK-LEN = 80 - WS-TRAIL-SPACES
075900     IF WS-TASK-LEN > 0
076000         AND (WS-TASK-TEXT (WS-TASK-LEN:1) = ";"
076100           OR WS-TASK-TEXT (WS-TASK-LEN:1) = ",")
076200         MOVE SPACE TO WS-TASK-TEXT (WS-TASK-LEN:1)
076300     END-IF.
076400 252A-STRIP-TRAILING-PUNCT-EXIT. EXIT.
076500*
076600*    ASSIGNEE IS THE CURRENT SPEAKER WHEN THE LINE CARRIES A
076700*    FIRST-PERSON MARKER, OTHERWISE THE ITEM IS UNASSIGNED.
076800 253-ASSIGN-ACTION-OWNER SECTION.
076900 253-ASSIGN-ACTION-OWNER-START.
077000     MOVE SPACES TO WS-MONTH-UPPER-WORD
077100     MOVE TL-TEXT (WS-CONTENT-START:20) TO WS-MONTH-UPPER-WORD
077200     INSPECT WS-MONTH-UPPER-WORD
077300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
077400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
077500     IF WS-MONTH-UPPER-WORD (1:2) = "I "
077600         OR WS-MONTH-UPPER-WORD (1:5) = "I'LL "
077700         OR WS-MONTH-UPPER-WORD (1:7) = "I WILL "
077800         OR WS-MONTH-UPPER-WORD (1:13) = "I'M GOING TO "
077900         MOVE WS-CURRENT-SPEAKER
078000             TO WT-AI-ASSIGNEE (WS-ACTION-COUNT)
078100     ELSE
078200         MOVE "THE TEAM" TO WT-AI-ASSIGNEE (WS-ACTION-COUNT)
078300     END-IF.
078400 253-ASSIGN-ACTION-OWNER-EXIT. EXIT.
078500*
078600*    DUE DATE PHRASE - BY/BEFORE/DUE/ON FOLLOWED BY A DATE, ANY
078700*    OF THE THREE FORMS.  REUSES THE WORD SPLIT AND THE MONTH
078800*    TABLE AND THE 220-NORMALIZE-DATE PARAGRAPH.
078900*    WS-MEETING-DATE-NORM IS SHARED SCRATCH WITH THE MEETING-DATE
079000*    SEARCH (220-NORMALIZE-DATE AND THE WRITTEN-DATE PARSE BOTH
079100*    BUILD THE ANSWER THERE), SO IT IS SAVED BEFORE THE DUE-DATE
079200*    WORD SCAN AND PUT BACK AFTERWARD - OTHERWISE A DUE DATE FOUND
079300*    LATE IN THE TRANSCRIPT WOULD OVERWRITE THE TRUE MEETING DATE
079400*    PRINTED AT THE END OF THE RUN.  PER 091403 REVIEW.
079500 260-DUE-DATE-SCAN SECTION.
079600 260-DUE-DATE-SCAN-START.
079700     MOVE SPACES TO WT-AI-DUE-DATE (WS-ACTION-COUNT)
079800     MOVE WS-MEETING-DATE-NORM TO WS-SAVE-MEETING-NORM
079900     PERFORM 214-SPLIT-LINE-INTO-WORDS
080000         THRU 214-SPLIT-LINE-INTO-WORDS-EXIT
080100     MOVE "N" TO WS-DUE-HIT-SW
080200     PERFORM 261-TEST-WORD-FOR-DUE-DATE
080300         THRU 261-TEST-WORD-FOR-DUE-DATE-EXIT
080400         VARYING WS-SUB1 FROM 1 BY 1
080500         UNTIL WS-SUB1 > WS-WORD-COUNT OR DUE-DATE-HIT-THIS-LINE
080600     MOVE WS-SAVE-MEETING-NORM TO WS-MEETING-DATE-NORM.
080700 260-DUE-DATE-SCAN-EXIT. EXIT.
080800*
080900*    "BY/BEFORE/DUE/ON" MARKS THE NEXT WORD AS A CANDIDATE DATE -
081000*    THE TRIGGER WORD ITSELF NEVER CONTAINS THE DATE.  TRIES
081100*    SLASHED, THEN ISO, THEN WRITTEN MONTH FORM AT THE WORD(S)
081200*    FOLLOWING THE TRIGGER.  WS-SUB1 IS SAVED, BUMPED, AND
081300*    RESTORED SO THE PERFORM VARYING ABOVE STILL STEPS ONE WORD
081400*    AT A TIME OVER THE WHOLE LINE.
081500 261-TEST-WORD-FOR-DUE-DATE SECTION.
081600 261-TEST-WORD-FOR-DUE-DATE-START.
081700     MOVE SPACES TO WS-MONTH-UPPER-WORD
081800     MOVE WS-WORD (WS-SUB1) TO WS-MONTH-UPPER-WORD
081900     INSPECT WS-MONTH-UPPER-WORD
082000         CONVERTING "abcdefghijklmnopqrstuvwxyz"
082100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
082200     IF (WS-MONTH-UPPER-WORD (1:2) = "BY" OR
082300         WS-MONTH-UPPER-WORD (1:6) = "BEFORE" OR
082400         WS-MONTH-UPPER-WORD (1:3) = "DUE" OR
082500         WS-MONTH-UPPER-WORD (1:2) = "ON")
082600         AND WS-SUB1 < WS-WORD-COUNT
082700         MOVE WS-SUB1 TO WS-DUE-SAVE-IDX
082800         ADD 1 TO WS-SUB1
082900         PERFORM 217-TEST-SLASH-WORD THRU 217-TEST-SLASH-WORD-EXIT
083000         IF NOT SLASH-DATE-HIT
083100             PERFORM 263-TEST-ISO-FOR-DUE
083200                 THRU 263-TEST-ISO-FOR-DUE-EXIT
083300         END-IF
083400         IF NOT SLASH-DATE-HIT AND NOT DUE-ISO-HIT
083500             PERFORM 262-TEST-MONTH-FOR-DUE
083600                 THRU 262-TEST-MONTH-FOR-DUE-EXIT
083700         END-IF
083800         MOVE WS-DUE-SAVE-IDX TO WS-SUB1
083900         IF SLASH-DATE-HIT OR DUE-ISO-HIT OR DUE-MONTH-HIT
084000             MOVE WS-MEETING-DATE-NORM
084100                 TO WT-AI-DUE-DATE (WS-ACTION-COUNT)
084200             SET DUE-DATE-HIT-THIS-LINE TO TRUE
084300         END-IF
084400     END-IF.
084500 261-TEST-WORD-FOR-DUE-DATE-EXIT. EXIT.
084600*
084700*    ISO FORM AT THE WORD RIGHT AFTER THE TRIGGER - WS-SUB1 IS
084800*    ALREADY BUMPED TO THAT WORD WHEN THIS IS CALLED.
084900 263-TEST-ISO-FOR-DUE SECTION.
085000 263-TEST-ISO-FOR-DUE-START.
085100     MOVE "N" TO WS-DUE-ISO-SW
085200     MOVE WS-WORD (WS-SUB1) TO WS-CANDIDATE-WORD
085300     IF WS-CANDIDATE-WORD (1:4) IS NUMERIC
085400         AND WS-CANDIDATE-WORD (5:1) = "-"
085500         AND WS-CANDIDATE-WORD (6:2) IS NUMERIC
085600         AND WS-CANDIDATE-WORD (8:1) = "-"
085700         AND WS-CANDIDATE-WORD (9:2) IS NUMERIC
085800         MOVE WS-CANDIDATE-WORD (1:10) TO WS-MEETING-DATE-NORM
085900         SET DUE-ISO-HIT TO TRUE
086000     END-IF.
086100 263-TEST-ISO-FOR-DUE-EXIT. EXIT.
086200*
086300*    "MONTHNAME D, YYYY" AT THE WORD(S) AFTER THE TRIGGER - SAME
086400*    TABLE SCAN AS 219-TEST-MONTH-WORD BUT NEVER TOUCHES
086500*    MEETING-DATE-FOUND, ONLY THE DUE-DATE HIT SWITCH.  AI-DUE-DATE
086600*    IS A NORMALIZED YYYY-MM-DD FIELD WITH NO RAW-TEXT FALLBACK, SO
086700*    THE YEAR WORD IS REQUIRED HERE - A DAY WITH NO YEAR SPOKEN IS
086800*    TREATED AS NO DUE DATE RATHER THAN A HALF-BUILT DATE.
086900 262-TEST-MONTH-FOR-DUE SECTION.
087000 262-TEST-MONTH-FOR-DUE-START.
087100     MOVE "N" TO WS-DUE-MONTH-SW
087200     MOVE ZERO TO WS-MONTH-MATCH-IDX
087300     PERFORM 219A-TEST-ONE-MONTH THRU 219A-TEST-ONE-MONTH-EXIT
087400         VARYING WS-SUB3 FROM 1 BY 1 UNTIL WS-SUB3 > 12
087500     IF WS-MONTH-MATCH-IDX > 0
087600         AND (WS-SUB1 + 2) <= WS-WORD-COUNT
087700         MOVE WS-WORD (WS-SUB1 + 1) TO WS-WRITTEN-DAY-WORD
087800         MOVE WS-WORD (WS-SUB1 + 2) TO WS-WRITTEN-YEAR-WORD
087900         IF WS-WRITTEN-DAY-WORD (1:1) IS NUMERIC
088000             AND WS-WRITTEN-YEAR-WORD (1:1) IS NUMERIC
088100             MOVE SPACES TO WS-MEETING-DATE-NORM
088200             MOVE "-" TO WS-MEETING-DATE-NORM (5:1)
088300             MOVE "-" TO WS-MEETING-DATE-NORM (8:1)
088400             MOVE WS-MONTH-NUM (WS-MONTH-MATCH-IDX)
088500                 TO WS-MEETING-DATE-NORM (6:2)
088600             IF WS-WRITTEN-DAY-WORD (2:1) IS NUMERIC
088700                 MOVE WS-WRITTEN-DAY-WORD (1:2)
088800                     TO WS-MEETING-DATE-NORM (9:2)
088900             ELSE
089000                 MOVE "0" TO WS-MEETING-DATE-NORM (9:1)
089100                 MOVE WS-WRITTEN-DAY-WORD (1:1)
089200                     TO WS-MEETING-DATE-NORM (10:1)
089300             END-IF
089400             MOVE WS-WRITTEN-YEAR-WORD (1:4)
089500                 TO WS-MEETING-DATE-NORM (1:4)
089600             SET DUE-MONTH-HIT TO TRUE
089700         END-IF
089800     END-IF.
089900 262-TEST-MONTH-FOR-DUE-EXIT. EXIT.
090000*
090100*    DECISION TRIGGER PHRASES, SAME CAPTURE-TO-PERIOD RULE, ONE
090200*    DECISION MAX PER LINE.  TESTED PAST THE SPEAKER LABEL, SAME
090300*    AS 251-SCAN-TRIGGER-PHRASES ABOVE.
090400 270-DECISION-TRIGGER SECTION.
090500 270-DECISION-TRIGGER-START.
090600     MOVE SPACES TO WS-TASK-TEXT
090700     MOVE SPACES TO WS-MONTH-UPPER-WORD
090800     MOVE TL-TEXT (WS-CONTENT-START:20) TO WS-MONTH-UPPER-WORD
090900     INSPECT WS-MONTH-UPPER-WORD
091000         CONVERTING "abcdefghijklmnopqrstuvwxyz"
091100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
091200     EVALUATE TRUE
091300         WHEN WS-MONTH-UPPER-WORD (1:11) = "WE DECIDED "
091400             COMPUTE WS-REMAIN-START = WS-CONTENT-START + 11
091500             COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
091600             MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
091700                 TO WS-TASK-TEXT
091800         WHEN WS-MONTH-UPPER-WORD (1:14) = "WE DECIDED TO "
091900             COMPUTE WS-REMAIN-START = WS-CONTENT-START + 14
092000             COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
092100             MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
092200                 TO WS-TASK-TEXT
092300         WHEN WS-MONTH-UPPER-WORD (1:10) = "DECISION: "
092400             COMPUTE WS-REMAIN-START = WS-CONTENT-START + 10
092500             COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
092600             MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
092700                 TO WS-TASK-TEXT
092800         WHEN WS-MONTH-UPPER-WORD (1:10) = "AGREED TO "
092900             COMPUTE WS-REMAIN-START = WS-CONTENT-START + 10
093000             COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
093100             MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
093200                 TO WS-TASK-TEXT
093300         WHEN WS-MONTH-UPPER-WORD (1:9) = "WE AGREE "
093400             COMPUTE WS-REMAIN-START = WS-CONTENT-START + 9
093500             COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
093600             MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
093700                 TO WS-TASK-TEXT
093800         WHEN WS-MONTH-UPPER-WORD (1:12) = "WE AGREE TO "
093900             COMPUTE WS-REMAIN-START = WS-CONTENT-START + 12
094000             COMPUTE WS-REMAIN-LEN = 120 - WS-REMAIN-START
094100             MOVE TL-TEXT (WS-REMAIN-START:WS-REMAIN-LEN)
094200                 TO WS-TASK-TEXT
094300         WHEN OTHER
094400             CONTINUE
094500     END-EVALUATE
094600     IF WS-TASK-TEXT NOT = SPACES
094700         PERFORM 252-CLEAN-TASK-TEXT THRU 252-CLEAN-TASK-TEXT-EXIT
094800         IF WS-TASK-TEXT NOT = SPACES
094900             AND WS-DECISION-COUNT < 20
095000             ADD 1 TO WS-DECISION-COUNT
095100             MOVE WS-TASK-TEXT TO WS-DECISION (WS-DECISION-COUNT)
095200         END-IF
095300     END-IF.
095400 270-DECISION-TRIGGER-EXIT. EXIT.
095500*
095600*    IF NEITHER ACTIONS NOR DECISIONS WERE FOUND, A FIXED
095700*    SENTENCE IS USED.  OTHERWISE UP TO TWO PARTS ARE BUILT AND
095800*    JOINED WITH A PERIOD-SPACE.
095900 900-BUILD-SUMMARY SECTION.
096000 900-BUILD-SUMMARY-START.
096100     MOVE SPACES TO WS-SUMMARY-TEXT
096200     MOVE SPACES TO WS-SUMMARY-PART-1
096300     MOVE SPACES TO WS-SUMMARY-PART-2
096400     MOVE ZERO TO WS-PARTS-USED
096500     IF WS-ACTION-COUNT = 0 AND WS-DECISION-COUNT = 0
096600         STRING "NO EXPLICIT ACTION ITEMS OR DECISIONS WERE "
096700             DELIMITED BY SIZE
096800             "DETECTED IN THE TRANSCRIPT. THE MEETING APPEARS "
096900             DELIMITED BY SIZE
097000             "TO BE INFORMATIONAL OR EXPLORATORY. REVIEW THE "
097100             DELIMITED BY SIZE
097200             "TRANSCRIPT FOR ANY IMPLIED FOLLOW-UPS."
097300             DELIMITED BY SIZE
097400             INTO WS-SUMMARY-TEXT
097500     ELSE
097600         IF WS-DECISION-COUNT > 0
097700             MOVE WS-DECISION-COUNT TO WS-DECISION-COUNT-ED
097800             STRING "KEY DECISIONS WERE MADE ON "
097900                 DELIMITED BY SIZE
098000                 WS-DECISION-COUNT-ED DELIMITED BY SIZE
098100                 " TOPIC(S), INCLUDING: " DELIMITED BY SIZE
098200                 WS-DECISION (1) DELIMITED BY SIZE
098300                 INTO WS-SUMMARY-PART-1
098400             ADD 1 TO WS-PARTS-USED
098500         END-IF
098600         IF WS-ACTION-COUNT > 0
098700             IF WT-AI-ASSIGNEE (1) = "THE TEAM"
098800                 STRING "ACTION ITEMS WERE ASSIGNED, STARTING "
098900                     DELIMITED BY SIZE
099000                     "WITH THE TEAM TO " DELIMITED BY SIZE
099100                     WT-AI-TASK (1) DELIMITED BY SIZE
099200                     INTO WS-SUMMARY-PART-2
099300             ELSE
099400                 STRING "ACTION ITEMS WERE ASSIGNED, STARTING "
099500                     DELIMITED BY SIZE
099600                     "WITH " DELIMITED BY SIZE
099700                     WT-AI-ASSIGNEE (1) DELIMITED BY SIZE
099800                     " TO " DELIMITED BY SIZE
099900                     WT-AI-TASK (1) DELIMITED BY SIZE
100000                     INTO WS-SUMMARY-PART-2
100100             END-IF
100200             ADD 1 TO WS-PARTS-USED
100300         END-IF
100400         MOVE 100 TO WS-SUMMARY-LEN1
100500         MOVE ZERO TO WS-TRAIL-SPACES
100600         INSPECT WS-SUMMARY-PART-1 TALLYING WS-TRAIL-SPACES
100700             FOR TRAILING SPACE
100800         SUBTRACT WS-TRAIL-SPACES FROM WS-SUMMARY-LEN1
100900         IF WS-SUMMARY-LEN1 = 0
101000             MOVE 1 TO WS-SUMMARY-LEN1
101100         END-IF
101200         MOVE 100 TO WS-SUMMARY-LEN2
101300         MOVE ZERO TO WS-TRAIL-SPACES
101400         INSPECT WS-SUMMARY-PART-2 TALLYING WS-TRAIL-SPACES
101500             FOR TRAILING SPACE
101600         SUBTRACT WS-TRAIL-SPACES FROM WS-SUMMARY-LEN2
101700         IF WS-SUMMARY-LEN2 = 0
101800             MOVE 1 TO WS-SUMMARY-LEN2
101900         END-IF
102000         IF WS-PARTS-USED = 2
102100             STRING WS-SUMMARY-PART-1 (1:WS-SUMMARY-LEN1)
102200                     DELIMITED BY SIZE
102300                 ". " DELIMITED BY SIZE
102400                 WS-SUMMARY-PART-2 (1:WS-SUMMARY-LEN2)
102500                     DELIMITED BY SIZE
102600                 "." DELIMITED BY SIZE
102700                 INTO WS-SUMMARY-TEXT
102800         ELSE
102900             IF WS-DECISION-COUNT > 0
103000                 STRING WS-SUMMARY-PART-1 (1:WS-SUMMARY-LEN1)
103100                         DELIMITED BY SIZE
103200                     ". ADDITIONAL FOLLOW-UPS MAY BE NOTED IN "
103300                         DELIMITED BY SIZE
103400                     "THE TRANSCRIPT." DELIMITED BY SIZE
103500                     INTO WS-SUMMARY-TEXT
103600             ELSE
103700                 STRING WS-SUMMARY-PART-2 (1:WS-SUMMARY-LEN2)
103800                         DELIMITED BY SIZE
103900                     ". ADDITIONAL FOLLOW-UPS MAY BE NOTED IN "
104000                         DELIMITED BY SIZE
104100                     "THE TRANSCRIPT." DELIMITED BY SIZE
104200                     INTO WS-SUMMARY-TEXT
104300             END-IF
104400         END-IF
104500     END-IF.
104600 900-BUILD-SUMMARY-EXIT. EXIT.
104700*
104800 905-SORT-PARTICIPANTS SECTION.
104900 905-SORT-PARTICIPANTS-START.
105000     IF WS-PARTICIPANT-COUNT > 1
105100         MOVE "Y" TO WS-SORT-SWAP-SW
105200         PERFORM 906-SORT-ONE-PASS THRU 906-SORT-ONE-PASS-EXIT
105300             UNTIL NOT SORT-SWAP-MADE
105400     END-IF.
105500 905-SORT-PARTICIPANTS-EXIT. EXIT.
105600*
105700*    EXCHANGE SORT OVER THE PARTICIPANT TABLE - ASCENDING BY
105800*    NAME, PER THE REVISED REPORT STANDARD.  TABLE IS SMALL
105900*    (30 ENTRIES MAX) SO A STRAIGHT BUBBLE PASS IS PLENTY.
106000 906-SORT-ONE-PASS SECTION.
106100 906-SORT-ONE-PASS-START.
106200     MOVE "N" TO WS-SORT-SWAP-SW
106300     PERFORM 907-COMPARE-ADJACENT THRU 907-COMPARE-ADJACENT-EXIT
106400         VARYING WS-SUB1 FROM 1 BY 1
106500         UNTIL WS-SUB1 > WS-PARTICIPANT-COUNT - 1.
106600 906-SORT-ONE-PASS-EXIT. EXIT.
106700*
106800 907-COMPARE-ADJACENT SECTION.
106900 907-COMPARE-ADJACENT-START.
107000     IF WS-PARTICIPANT (WS-SUB1) > WS-PARTICIPANT (WS-SUB1 + 1)
107100         MOVE WS-PARTICIPANT (WS-SUB1) TO WS-PARTICIPANT-SWAP
107200         MOVE WS-PARTICIPANT (WS-SUB1 + 1)
107300             TO WS-PARTICIPANT (WS-SUB1)
107400         MOVE WS-PARTICIPANT-SWAP TO WS-PARTICIPANT (WS-SUB1 + 1)
107500         MOVE "Y" TO WS-SORT-SWAP-SW
107600     END-IF.
107700 907-COMPARE-ADJACENT-EXIT. EXIT.
107800*
107900 910-WRITE-TRANSCRIPT-OUT SECTION.
108000 910-WRITE-TRANSCRIPT-OUT-START.
108100     MOVE SPACES TO WS-TDL-TEXT
108200     IF MEETING-DATE-FOUND
108300         STRING "MEETING DATE: " DELIMITED BY SIZE
108400             WS-MEETING-DATE-NORM DELIMITED BY SIZE
108500             INTO WS-TDL-TEXT
108600     ELSE
108700         MOVE "MEETING DATE: NOT FOUND" TO WS-TDL-TEXT
108800     END-IF
108900     WRITE TRANSCRIPT-OUT-LINE FROM WS-TRX-DETAIL-LINE
109000         AFTER ADVANCING 2 LINES
109100     MOVE "PARTICIPANTS -" TO WS-TDL-TEXT
109200     WRITE TRANSCRIPT-OUT-LINE FROM WS-TRX-DETAIL-LINE
109300         AFTER ADVANCING 2 LINES
109400     PERFORM 905-SORT-PARTICIPANTS THRU 905-SORT-PARTICIPANTS-EXIT
109500     PERFORM 911-PRINT-PARTICIPANTS THRU 911-PRINT-PARTICIPANTS-EXIT
109600         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > WS-PARTICIPANT-COUNT
109700     MOVE "DECISIONS -" TO WS-TDL-TEXT
109800     WRITE TRANSCRIPT-OUT-LINE FROM WS-TRX-DETAIL-LINE
109900         AFTER ADVANCING 2 LINES
110000     PERFORM 912-PRINT-DECISIONS THRU 912-PRINT-DECISIONS-EXIT
110100         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > WS-DECISION-COUNT
110200     MOVE "ACTION ITEMS -" TO WS-TDL-TEXT
110300     WRITE TRANSCRIPT-OUT-LINE FROM WS-TRX-DETAIL-LINE
110400         AFTER ADVANCING 2 LINES
110500     PERFORM 913-PRINT-ACTION-ITEMS THRU 913-PRINT-ACTION-ITEMS-EXIT
110600         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > WS-ACTION-COUNT
110700     MOVE "SUMMARY -" TO WS-TDL-TEXT
110800     WRITE TRANSCRIPT-OUT-LINE FROM WS-TRX-DETAIL-LINE
110900         AFTER ADVANCING 2 LINES
111000     MOVE WS-SUMMARY-TEXT (1:100) TO WS-TDL-TEXT
111100     WRITE TRANSCRIPT-OUT-LINE FROM WS-TRX-DETAIL-LINE
111200         AFTER ADVANCING 1 LINE
111300     MOVE WS-SUMMARY-TEXT (101:100) TO WS-TDL-TEXT
111400     WRITE TRANSCRIPT-OUT-LINE FROM WS-TRX-DETAIL-LINE
111500         AFTER ADVANCING 1 LINE.
111600 910-WRITE-TRANSCRIPT-OUT-EXIT. EXIT.
111700*
111800 911-PRINT-PARTICIPANTS SECTION.
111900 911-PRINT-PARTICIPANTS-START.
112000     MOVE WS-PARTICIPANT (WS-SUB1) TO WS-TDL-TEXT (1:51)
112100     WRITE TRANSCRIPT-OUT-LINE FROM WS-TRX-DETAIL-LINE
112200         AFTER ADVANCING 1 LINE.
112300 911-PRINT-PARTICIPANTS-EXIT. EXIT.
112400*
112500 912-PRINT-DECISIONS SECTION.
112600 912-PRINT-DECISIONS-START.
112700     MOVE SPACES TO WS-TDL-TEXT
112800     MOVE WS-DECISION (WS-SUB1) TO WS-TDL-TEXT
112900     WRITE TRANSCRIPT-OUT-LINE FROM WS-TRX-DETAIL-LINE
113000         AFTER ADVANCING 1 LINE.
113100 912-PRINT-DECISIONS-EXIT. EXIT.
113200*
113300 913-PRINT-ACTION-ITEMS SECTION.
113400 913-PRINT-ACTION-ITEMS-START.
113500     MOVE SPACES TO WS-TDL-TEXT
113600     STRING WT-AI-TASK (WS-SUB1) DELIMITED BY SIZE
113700         "  / OWNER: " DELIMITED BY SIZE
113800         WT-AI-ASSIGNEE (WS-SUB1) DELIMITED BY SIZE
113900         "  / DUE: " DELIMITED BY SIZE
114000         WT-AI-DUE-DATE (WS-SUB1) DELIMITED BY SIZE
114100         INTO WS-TDL-TEXT
114200     WRITE TRANSCRIPT-OUT-LINE FROM WS-TRX-DETAIL-LINE
114300         AFTER ADVANCING 1 LINE.
114400 913-PRINT-ACTION-ITEMS-EXIT. EXIT.
114500*
114600 800-REPORT-HEADING SECTION.
114700 800-REPORT-HEADING-START.
114800     WRITE TRANSCRIPT-OUT-LINE FROM WS-TRX-HEADING-1
114900         AFTER ADVANCING TOP-OF-FORM.
115000 800-REPORT-HEADING-EXIT. EXIT.
115100*
115200 990-CLOSE-FILES SECTION.
115300 990-CLOSE-FILES-START.
115400     CLOSE TRANSCRIPT-LINE
115500     CLOSE TRANSCRIPT-OUT.
115600 990-CLOSE-FILES-EXIT. EXIT.
