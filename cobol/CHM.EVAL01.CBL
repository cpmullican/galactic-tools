000100******************************************************************
000200*                                                                *
000300*   CHM.EVAL01  --  CHANNEL VALUATION EVALUATION RUN             *
000400*                                                                *
000500*   READS THE CHANNEL-MASTER FILE, ONE RECORD PER CANDIDATE      *
000600*   CHANNEL, AND PRODUCES A LOW/MID/HIGH ACQUISITION RANGE FOR   *
000700*   EACH ONE BASED ON NICHE, ENGAGEMENT AND GROWTH FACTORS.      *
000800*   WRITES ONE VALUATION-DETAIL RECORD PER CHANNEL AND A         *
000900*   FORMATTED VALUATION BLOCK ON THE EVAL-REPORT PRINT FILE,     *
001000*   FINISHING WITH RUN CONTROL TOTALS.                           *
001100*                                                                *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.  CHANNEL-VALUATION-RUN.
001500 AUTHOR.      J L FENWICK.
001600 INSTALLATION. DILIGENCE SYSTEMS GROUP.
001700 DATE-WRITTEN. 04/16/1984.
001800 DATE-COMPILED. 04/16/1984.
001900 SECURITY.    UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
002000******************************************************************
002100*  CHANGE LOG                                                   *
002200*  --------------------------------------------------------------
002300*  041684 JLF  0000  ORIGINAL PROGRAM PER DILIGENCE REQUEST 0421 *
002400*  091285 JLF  0021  ADDED GROWTH ADJUSTMENT PARAGRAPH, WAS      *
002500*                    FOLDED INTO ENGAGEMENT BY MISTAKE           *
002600*  110387 RTM  0035  ADDED CLAMP-AND-SWAP LOGIC ON THE MULTIPLE  *
002700*                    RANGE PER REVISED VALUATION POLICY 84-C     *
002800*  042288 DKO  0048  ADDED REJECTED-RECORD COUNT TO CONTROL      *
002900*                    TOTALS AND THE NON-NUMERIC EDIT ON READ     *
003000*  071589 RTM  0059  COMMA-EDITED THE REPORT DOLLAR FIELDS       *
003100*  030291 JLF  0067  ALIGNED REPORT COLUMN SPACING AFTER AUDIT   *
003200*  091592 DKO  0074  ADDED RUN-CONTROL READ FOR REPORT DATE      *
003300*                    STAMP, WAS HARD-CODING THE HEADING DATE     *
003400*  052693 RTM  0084  WIDENED GRAND TOTAL MID VALUE TO S9(13)V99  *
003500*                    TO COVER THE LARGER CHANNELS BROUGHT IN     *
003600*                    UNDER THE EXPANDED SCREEN                   *
003700*  Y2K   012698 JLF  0093  Y2K READINESS REVIEW - RUN-CONTROL    *
003800*                    DATE ALREADY CARRIES A 4-DIGIT CENTURY -    *
003900*                    HEADING DATE EDIT CONFIRMED CENTURY-SAFE -  *
004000*                    PASS                                        *
004100*  110299 DKO  0102  FINAL Y2K SIGN-OFF, ARCHIVED WITH AUDIT     *
004200*  052600 RTM  0108  DDNAMES CHANGED TO STANDARD FORM PER STD    *
004300*                    12-95 - CHANMSTR/RUNCTL/VALDET/EVALRPT      *
004400*  091403 JLF  0117  CORRECTED VIEWS-PER-SUB DECIMAL PLACES TO   *
004500*                    TWO PER AUDIT FINDING 03-114                *
004600*  090304 RTM  0124  CHANNEL-MASTER RECORD LENGTH CORRECTED TO   *
004700*                    232 TO MATCH THE FIELD LAYOUT               *
004800*  090304 RTM  0124  GRAND TOTAL MID VALUE DROPPED COMP-3 TO     *
004900*                    MATCH DISPLAY USAGE ELSEWHERE IN THIS RUN   *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-370.
005400 OBJECT-COMPUTER. IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS NICHE-LETTERS IS "A" THRU "Z"
005800     UPSI-0 ON STATUS IS CHM-RERUN-SWITCH.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT CHANNEL-MASTER ASSIGN TO CHANMSTR
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS FS-CHANNEL-MASTER.
006400     SELECT RUN-CONTROL ASSIGN TO RUNCTL
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS FS-RUN-CONTROL.
006700     SELECT VALUATION-DETAIL ASSIGN TO VALDET
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FS-VALUATION-DETAIL.
007000     SELECT EVAL-REPORT ASSIGN TO EVALRPT
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FS-EVAL-REPORT.
007300 DATA DIVISION.
007400 FILE SECTION.
007500*
007600 FD  CHANNEL-MASTER
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 232 CHARACTERS
007900     DATA RECORD IS CM-RECORD-IN.
008000 01  CM-RECORD-IN.
008100     05  CM-ID                     PIC X(12).
008200     05  CM-NAME                   PIC X(30).
008300     05  CM-NICHE                  PIC X(15).
008400     05  CM-MONTHLY-REV            PIC 9(9)V99.
008500     05  CM-MONTHLY-VIEWS          PIC 9(10).
008600     05  CM-SUBSCRIBERS            PIC 9(10).
008700     05  CM-AGE-YEARS              PIC 9(3)V99.
008800     05  CM-AGE-YEARS-R REDEFINES CM-AGE-YEARS.
008900         10  CM-AGE-WHOLE-YRS      PIC 9(3).
009000         10  CM-AGE-FRACT-YRS      PIC 9(2).
009100     05  CM-TOTAL-VIEWS            PIC 9(12).
009200     05  CM-VIDEO-COUNT            PIC 9(6).
009300     05  CM-DESCRIPTION            PIC X(120).
009400     05  CM-REVIEW-STAMP           PIC X(01).
009500*
009600 FD  RUN-CONTROL
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 10 CHARACTERS
009900     DATA RECORD IS RC-RECORD-IN.
010000 01  RC-RECORD-IN.
010100     05  RC-RUN-DATE               PIC 9(8).
010200     05  RC-RUN-DATE-R REDEFINES RC-RUN-DATE.
010300         10  RC-RUN-YYYY           PIC 9(4).
010400         10  RC-RUN-MM             PIC 9(2).
010500         10  RC-RUN-DD             PIC 9(2).
010600     05  FILLER                    PIC X(02).
010700*
010800 FD  VALUATION-DETAIL
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 121 CHARACTERS
011100     DATA RECORD IS VD-RECORD-OUT.
011200 01  VD-RECORD-OUT.
011300     05  VD-CHANNEL-ID             PIC X(12).
011400     05  VD-LOW-MULT               PIC 9(3)V9.
011500     05  VD-HIGH-MULT              PIC 9(3)V9.
011600     05  VD-MULT-R REDEFINES VD-HIGH-MULT.
011700         10  VD-HIGH-MULT-WHOLE    PIC 9(3).
011800         10  VD-HIGH-MULT-TENTH    PIC 9(1).
011900     05  VD-LOW-VALUE              PIC 9(11)V99.
012000     05  VD-MID-VALUE              PIC 9(11)V99.
012100     05  VD-HIGH-VALUE             PIC 9(11)V99.
012200     05  VD-VALUE-R REDEFINES VD-HIGH-VALUE.
012300         10  VD-HIGH-VALUE-WHOLE   PIC 9(11).
012400         10  VD-HIGH-VALUE-CENTS   PIC 9(02).
012500     05  VD-ENGAGE-NOTE            PIC X(30).
012600     05  VD-GROWTH-NOTE            PIC X(30).
012700     05  FILLER                    PIC X(02).
012800*
012900 FD  EVAL-REPORT
013000     LABEL RECORDS ARE STANDARD
013100     LINAGE IS 58 LINES WITH FOOTING AT 54
013200         TOP 3 LINES BOTTOM 3 LINES
013300     RECORD CONTAINS 132 CHARACTERS
013400     DATA RECORD IS EVAL-REPORT-LINE.
013500 01  EVAL-REPORT-LINE                 PIC X(132).
013600*
013700 WORKING-STORAGE SECTION.
013800*
013900 01  FS-CHANNEL-MASTER                PIC X(02) VALUE "00".
014000 01  FS-RUN-CONTROL                   PIC X(02) VALUE "00".
014100 01  FS-VALUATION-DETAIL              PIC X(02) VALUE "00".
014200 01  FS-EVAL-REPORT                   PIC X(02) VALUE "00".
014300*
014400 01  WS-SWITCHES.
014500     05  WS-CHANNEL-MASTER-EOF-SW     PIC X(01) VALUE "N".
014600         88  CHANNEL-MASTER-EOF           VALUE "Y".
014700     05  WS-RECORD-VALID-SW           PIC X(01) VALUE "Y".
014800         88  RECORD-IS-VALID               VALUE "Y".
014900         88  RECORD-IS-REJECTED            VALUE "N".
015000*
015100 01  WS-CONTROL-COUNTERS.
015200     05  WS-RECORDS-READ              PIC 9(7) COMP.
015300     05  WS-RECORDS-VALUED            PIC 9(7) COMP.
015400     05  WS-RECORDS-REJECTED          PIC 9(7) COMP.
015500*
015600 01  WS-GRAND-TOTALS.
015700     05  WS-GRAND-MID-VALUE           PIC S9(13)V99.
015800*
015900 01  WS-RUN-DATE-AREA.
016000     05  WS-RUN-DATE                  PIC 9(08) VALUE ZEROS.
016100     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
016200         10  WS-RUN-YYYY              PIC 9(4).
016300         10  WS-RUN-MM                PIC 9(2).
016400         10  WS-RUN-DD                PIC 9(2).
016500*
016600 01  WS-VALUATION-WORK.
016700     05  WS-BASE-LOW-MULT             PIC S9(3)V9  VALUE ZERO.
016800     05  WS-BASE-HIGH-MULT            PIC S9(3)V9  VALUE ZERO.
016900     05  WS-NICHE-NOTE                PIC X(30)    VALUE SPACES.
017000     05  WS-ENGAGE-ADJ                PIC S9(1)V9  VALUE ZERO.
017100     05  WS-ENGAGE-NOTE                PIC X(30)   VALUE SPACES.
017200     05  WS-GROWTH-ADJ                PIC S9(1)V9  VALUE ZERO.
017300     05  WS-GROWTH-NOTE                PIC X(30)   VALUE SPACES.
017400     05  WS-TOTAL-ADJ                 PIC S9(2)V9  VALUE ZERO.
017500     05  WS-VIEWS-PER-SUB             PIC S9(7)V99 VALUE ZERO.
017600     05  WS-SUBS-PER-YEAR             PIC S9(9)V99 VALUE ZERO.
017700     05  WS-LOW-MULT                  PIC S9(3)V9  VALUE ZERO.
017800     05  WS-HIGH-MULT                 PIC S9(3)V9  VALUE ZERO.
017900     05  WS-SWAP-MULT                 PIC S9(3)V9  VALUE ZERO.
018000     05  WS-LOW-VALUE                 PIC S9(13)V99 VALUE ZERO.
018100     05  WS-MID-VALUE                 PIC S9(13)V99 VALUE ZERO.
018200     05  WS-HIGH-VALUE                PIC S9(13)V99 VALUE ZERO.
018300*
018400 01  WS-EDIT-FIELDS.
018500     05  WS-LOW-MULT-EDIT             PIC ZZ9.9.
018600     05  WS-HIGH-MULT-EDIT            PIC ZZ9.9.
018700     05  WS-LOW-VALUE-EDIT            PIC $ZZZ,ZZZ,ZZZ,ZZ9.
018800     05  WS-MID-VALUE-EDIT            PIC $ZZZ,ZZZ,ZZZ,ZZ9.
018900     05  WS-HIGH-VALUE-EDIT           PIC $ZZZ,ZZZ,ZZZ,ZZ9.
019000     05  WS-GRAND-MID-EDIT            PIC $ZZ,ZZZ,ZZZ,ZZZ,ZZ9.
019100     05  WS-RUN-DATE-EDIT             PIC ZZZZ/ZZ/ZZ.
019200*
019300 01  WS-REPORT-LINES.
019400     05  WS-HEADING-1.
019500         10  FILLER                   PIC X(30)
019600             VALUE "DILIGENCE SYSTEMS GROUP".
019700         10  FILLER                   PIC X(42)
019800             VALUE "CHANNEL ACQUISITION VALUATION RUN".
019900         10  FILLER                   PIC X(10) VALUE "RUN DATE ".
020000         10  WS-HD1-DATE              PIC X(10) VALUE SPACES.
020100         10  FILLER                   PIC X(40) VALUE SPACES.
020200     05  WS-HEADING-2.
020300         10  FILLER                   PIC X(12) VALUE "CHANNEL ID".
020400         10  FILLER                   PIC X(20) VALUE "CHANNEL NAME".
020500         10  FILLER                   PIC X(12) VALUE "NICHE".
020600         10  FILLER                   PIC X(10) VALUE "LOW MULT".
020700         10  FILLER                   PIC X(10) VALUE "HIGH MULT".
020800         10  FILLER                   PIC X(16) VALUE "LOW VALUE".
020900         10  FILLER                   PIC X(16) VALUE "MID VALUE".
021000         10  FILLER                   PIC X(16) VALUE "HIGH VALUE".
021100         10  FILLER                   PIC X(20) VALUE SPACES.
021200     05  WS-DETAIL-LINE-1.
021300         10  WS-DL1-ID                PIC X(12) VALUE SPACES.
021400         10  FILLER                   PIC X(01) VALUE SPACES.
021500         10  WS-DL1-NAME              PIC X(30) VALUE SPACES.
021600         10  WS-DL1-NICHE             PIC X(15) VALUE SPACES.
021700         10  WS-DL1-LOW-MULT          PIC ZZ9.9 VALUE SPACES.
021800         10  FILLER                   PIC X(02) VALUE SPACES.
021900         10  WS-DL1-HIGH-MULT         PIC ZZ9.9 VALUE SPACES.
022000         10  FILLER                   PIC X(02) VALUE SPACES.
022100         10  WS-DL1-LOW-VAL           PIC $ZZZ,ZZZ,ZZZ,ZZ9
022200                                       VALUE SPACES.
022300         10  FILLER                   PIC X(01) VALUE SPACES.
022400         10  WS-DL1-MID-VAL           PIC $ZZZ,ZZZ,ZZZ,ZZ9
022500                                       VALUE SPACES.
022600         10  FILLER                   PIC X(01) VALUE SPACES.
022700         10  WS-DL1-HIGH-VAL          PIC $ZZZ,ZZZ,ZZZ,ZZ9
022800                                       VALUE SPACES.
022900     05  WS-DETAIL-LINE-2.
023000         10  FILLER                   PIC X(12) VALUE SPACES.
023100         10  FILLER                   PIC X(18)
023200             VALUE "FACTOR NOTES -  ".
023300         10  WS-DL2-ENGAGE            PIC X(30) VALUE SPACES.
023400         10  FILLER                   PIC X(02) VALUE SPACES.
023500         10  WS-DL2-GROWTH            PIC X(30) VALUE SPACES.
023600     05  WS-TOTALS-LINE-1.
023700         10  FILLER                   PIC X(30)
023800             VALUE "CONTROL TOTALS".
023900     05  WS-TOTALS-LINE-2.
024000         10  FILLER                   PIC X(24)
024100             VALUE "CHANNELS READ .......".
024200         10  WS-TL2-READ              PIC ZZZ,ZZ9 VALUE SPACES.
024300     05  WS-TOTALS-LINE-3.
024400         10  FILLER                   PIC X(24)
024500             VALUE "CHANNELS VALUED ......".
024600         10  WS-TL3-VALUED            PIC ZZZ,ZZ9 VALUE SPACES.
024700     05  WS-TOTALS-LINE-4.
024800         10  FILLER                   PIC X(24)
024900             VALUE "CHANNELS REJECTED ....".
025000         10  WS-TL4-REJECT            PIC ZZZ,ZZ9 VALUE SPACES.
025100     05  WS-TOTALS-LINE-5.
025200         10  FILLER                   PIC X(24)
025300             VALUE "GRAND TOTAL MID VALUE .".
025400         10  WS-TL5-GRAND             PIC $ZZ,ZZZ,ZZZ,ZZZ,ZZ9
025500                                       VALUE SPACES.
025600*
025700 PROCEDURE DIVISION.
025800*
025900 000-MAIN SECTION.
026000 000-MAIN-START.
026100     PERFORM 100-OPEN-FILES THRU 100-OPEN-FILES-EXIT
026200     PERFORM 110-READ-RUN-CONTROL THRU 110-READ-RUN-CONTROL-EXIT
026300     PERFORM 800-REPORT-HEADING THRU 800-REPORT-HEADING-EXIT
026400     PERFORM 120-READ-CHANNEL-MASTER
026500         THRU 120-READ-CHANNEL-MASTER-EXIT
026600     PERFORM 200-PROCESS-CHANNELS THRU 200-PROCESS-CHANNELS-EXIT
026700         UNTIL CHANNEL-MASTER-EOF
026800     PERFORM 900-CONTROL-TOTALS THRU 900-CONTROL-TOTALS-EXIT
026900     PERFORM 990-CLOSE-FILES THRU 990-CLOSE-FILES-EXIT
027000     STOP RUN.
027100 000-MAIN-EXIT. EXIT.
027200*
027300 100-OPEN-FILES SECTION.
027400 100-OPEN-FILES-START.
027500     OPEN INPUT CHANNEL-MASTER
027600     OPEN INPUT RUN-CONTROL
027700     OPEN OUTPUT VALUATION-DETAIL
027800     OPEN OUTPUT EVAL-REPORT
027900     IF FS-CHANNEL-MASTER NOT = "00"
028000         DISPLAY "CHM.EVAL01 - CHANNEL-MASTER OPEN ERROR "
028100             FS-CHANNEL-MASTER
028200         MOVE 91 TO RETURN-CODE
028300         STOP RUN
028400     END-IF.
028500 100-OPEN-FILES-EXIT. EXIT.
028600*
028700 110-READ-RUN-CONTROL SECTION.
028800 110-READ-RUN-CONTROL-START.
028900     READ RUN-CONTROL
029000         AT END MOVE ZEROS TO WS-RUN-DATE
029100     NOT AT END MOVE RC-RUN-DATE TO WS-RUN-DATE
029200     END-READ.
029300 110-READ-RUN-CONTROL-EXIT. EXIT.
029400*
029500 120-READ-CHANNEL-MASTER SECTION.
029600 120-READ-CHANNEL-MASTER-START.
029700     READ CHANNEL-MASTER
029800         AT END SET CHANNEL-MASTER-EOF TO TRUE
029900         NOT AT END ADD 1 TO WS-RECORDS-READ
030000     END-READ.
030100 120-READ-CHANNEL-MASTER-EXIT. EXIT.
030200*
030300 200-PROCESS-CHANNELS SECTION.
030400 200-PROCESS-CHANNELS-START.
030500     SET RECORD-IS-VALID TO TRUE
030600     PERFORM 210-VALIDATE-CHANNEL THRU 210-VALIDATE-CHANNEL-EXIT
030700     IF RECORD-IS-REJECTED
030800         ADD 1 TO WS-RECORDS-REJECTED
030900     ELSE
031000         PERFORM 220-BASE-MULTIPLE-BY-NICHE
031100             THRU 220-BASE-MULTIPLE-BY-NICHE-EXIT
031200         PERFORM 230-ENGAGEMENT-ADJUST
031300             THRU 230-ENGAGEMENT-ADJUST-EXIT
031400         PERFORM 240-GROWTH-ADJUST THRU 240-GROWTH-ADJUST-EXIT
031500         PERFORM 250-CLAMP-AND-VALUE
031600             THRU 250-CLAMP-AND-VALUE-EXIT
031700         PERFORM 260-WRITE-VALUATION-DETAIL
031800             THRU 260-WRITE-VALUATION-DETAIL-EXIT
031900         PERFORM 270-VALUATION-REPORT-BLOCK
032000             THRU 270-VALUATION-REPORT-BLOCK-EXIT
032100         ADD 1 TO WS-RECORDS-VALUED
032200         ADD WS-MID-VALUE TO WS-GRAND-MID-VALUE
032300     END-IF
032400     PERFORM 120-READ-CHANNEL-MASTER
032500         THRU 120-READ-CHANNEL-MASTER-EXIT.
032600 200-PROCESS-CHANNELS-EXIT. EXIT.
032700*
032800*    A CHANNEL-MASTER RECORD IS STRUCTURALLY UNSIGNED BY LAYOUT -
032900*    THE ONLY WAY IT FAILS THE VALIDATION IS A NON-NUMERIC EDIT
033000*    IN ONE OF THE AMOUNT OR COUNT FIELDS (BAD FEED, TRUNCATED
033100*    RECORD, ETC).  A PASSING RECORD NEEDS NO FURTHER SIGN CHECK.
033200 210-VALIDATE-CHANNEL SECTION.
033300 210-VALIDATE-CHANNEL-START.
033400     IF CM-MONTHLY-REV NOT NUMERIC
033500         OR CM-MONTHLY-VIEWS NOT NUMERIC
033600         OR CM-SUBSCRIBERS NOT NUMERIC
033700         OR CM-AGE-YEARS NOT NUMERIC
033800         OR CM-TOTAL-VIEWS NOT NUMERIC
033900         OR CM-VIDEO-COUNT NOT NUMERIC
034000         SET RECORD-IS-REJECTED TO TRUE
034100         DISPLAY "CHM.EVAL01 - REJECTED CHANNEL " CM-ID
034200             " - NON-NUMERIC INPUT FIELD"
034300     END-IF.
034400 210-VALIDATE-CHANNEL-EXIT. EXIT.
034500*
034600 220-BASE-MULTIPLE-BY-NICHE SECTION.
034700 220-BASE-MULTIPLE-BY-NICHE-START.
034800     IF CM-NICHE = "FINANCE" OR CM-NICHE = "EDUCATION"
034900         MOVE 30.0 TO WS-BASE-LOW-MULT
035000         MOVE 48.0 TO WS-BASE-HIGH-MULT
035100         MOVE "PREMIUM NICHE" TO WS-NICHE-NOTE
035200     ELSE
035300         MOVE 24.0 TO WS-BASE-LOW-MULT
035400         MOVE 36.0 TO WS-BASE-HIGH-MULT
035500         MOVE "STANDARD NICHE" TO WS-NICHE-NOTE
035600     END-IF.
035700 220-BASE-MULTIPLE-BY-NICHE-EXIT. EXIT.
035800*
035900 230-ENGAGEMENT-ADJUST SECTION.
036000 230-ENGAGEMENT-ADJUST-START.
036100     IF CM-SUBSCRIBERS = ZERO
036200         MOVE -2.0 TO WS-ENGAGE-ADJ
036300         MOVE "VERY LOW ENGAGEMENT" TO WS-ENGAGE-NOTE
036400     ELSE
036500         COMPUTE WS-VIEWS-PER-SUB ROUNDED =
036600             CM-MONTHLY-VIEWS / CM-SUBSCRIBERS
036700         IF WS-VIEWS-PER-SUB >= 1.5
036800             MOVE 2.0 TO WS-ENGAGE-ADJ
036900             MOVE "HIGH ENGAGEMENT" TO WS-ENGAGE-NOTE
037000         ELSE
037100             IF WS-VIEWS-PER-SUB < 0.5
037200                 MOVE -2.0 TO WS-ENGAGE-ADJ
037300                 MOVE "LOW ENGAGEMENT" TO WS-ENGAGE-NOTE
037400             ELSE
037500                 MOVE 0.0 TO WS-ENGAGE-ADJ
037600                 MOVE "MODERATE ENGAGEMENT" TO WS-ENGAGE-NOTE
037700             END-IF
037800         END-IF
037900     END-IF.
038000 230-ENGAGEMENT-ADJUST-EXIT. EXIT.
038100*
038200 240-GROWTH-ADJUST SECTION.
038300 240-GROWTH-ADJUST-START.
038400     IF CM-AGE-YEARS NOT > ZERO
038500         MOVE -2.0 TO WS-GROWTH-ADJ
038600         MOVE "UNRELIABLE AGE INPUT" TO WS-GROWTH-NOTE
038700     ELSE
038800         COMPUTE WS-SUBS-PER-YEAR ROUNDED =
038900             CM-SUBSCRIBERS / CM-AGE-YEARS
039000         IF WS-SUBS-PER-YEAR >= 100000
039100             MOVE 2.0 TO WS-GROWTH-ADJ
039200             MOVE "STRONG GROWTH" TO WS-GROWTH-NOTE
039300         ELSE
039400             IF WS-SUBS-PER-YEAR <= 20000
039500                 MOVE -2.0 TO WS-GROWTH-ADJ
039600                 MOVE "SLOW GROWTH" TO WS-GROWTH-NOTE
039700             ELSE
039800                 MOVE 0.0 TO WS-GROWTH-ADJ
039900                 MOVE "STEADY GROWTH" TO WS-GROWTH-NOTE
040000             END-IF
040100         END-IF
040200     END-IF.
040300 240-GROWTH-ADJUST-EXIT. EXIT.
040400*
040500 250-CLAMP-AND-VALUE SECTION.
040600 250-CLAMP-AND-VALUE-START.
040700     ADD WS-ENGAGE-ADJ WS-GROWTH-ADJ GIVING WS-TOTAL-ADJ
040800     COMPUTE WS-LOW-MULT = WS-BASE-LOW-MULT + WS-TOTAL-ADJ
040900     COMPUTE WS-HIGH-MULT = WS-BASE-HIGH-MULT + WS-TOTAL-ADJ
041000     IF WS-LOW-MULT < 12.0
041100         MOVE 12.0 TO WS-LOW-MULT
041200     END-IF
041300     IF WS-LOW-MULT > 60.0
041400         MOVE 60.0 TO WS-LOW-MULT
041500     END-IF
041600     IF WS-HIGH-MULT < 12.0
041700         MOVE 12.0 TO WS-HIGH-MULT
041800     END-IF
041900     IF WS-HIGH-MULT > 60.0
042000         MOVE 60.0 TO WS-HIGH-MULT
042100     END-IF
042200     IF WS-LOW-MULT > WS-HIGH-MULT
042300         MOVE WS-LOW-MULT TO WS-SWAP-MULT
042400         MOVE WS-HIGH-MULT TO WS-LOW-MULT
042500         MOVE WS-SWAP-MULT TO WS-HIGH-MULT
042600     END-IF
042700     COMPUTE WS-LOW-VALUE ROUNDED =
042800         CM-MONTHLY-REV * WS-LOW-MULT
042900     COMPUTE WS-HIGH-VALUE ROUNDED =
043000         CM-MONTHLY-REV * WS-HIGH-MULT
043100     COMPUTE WS-MID-VALUE ROUNDED =
043200         (WS-LOW-VALUE + WS-HIGH-VALUE) / 2.
043300 250-CLAMP-AND-VALUE-EXIT. EXIT.
043400*
043500 260-WRITE-VALUATION-DETAIL SECTION.
043600 260-WRITE-VALUATION-DETAIL-START.
043700     MOVE SPACES TO VD-RECORD-OUT
043800     MOVE CM-ID TO VD-CHANNEL-ID
043900     MOVE WS-LOW-MULT TO VD-LOW-MULT
044000     MOVE WS-HIGH-MULT TO VD-HIGH-MULT
044100     MOVE WS-LOW-VALUE TO VD-LOW-VALUE
044200     MOVE WS-MID-VALUE TO VD-MID-VALUE
044300     MOVE WS-HIGH-VALUE TO VD-HIGH-VALUE
044400     MOVE WS-ENGAGE-NOTE TO VD-ENGAGE-NOTE
044500     MOVE WS-GROWTH-NOTE TO VD-GROWTH-NOTE
044600     WRITE VD-RECORD-OUT
044700     IF FS-VALUATION-DETAIL NOT = "00"
044800         DISPLAY "CHM.EVAL01 - VALUATION-DETAIL WRITE ERROR "
044900             FS-VALUATION-DETAIL
045000     END-IF.
045100 260-WRITE-VALUATION-DETAIL-EXIT. EXIT.
045200*
045300 270-VALUATION-REPORT-BLOCK SECTION.
045400 270-VALUATION-REPORT-BLOCK-START.
045500     MOVE SPACES TO WS-DETAIL-LINE-1
045600     MOVE CM-ID TO WS-DL1-ID
045700     MOVE CM-NAME TO WS-DL1-NAME
045800     MOVE CM-NICHE TO WS-DL1-NICHE
045900     MOVE WS-LOW-MULT TO WS-DL1-LOW-MULT
046000     MOVE WS-HIGH-MULT TO WS-DL1-HIGH-MULT
046100     MOVE WS-LOW-VALUE TO WS-DL1-LOW-VAL
046200     MOVE WS-MID-VALUE TO WS-DL1-MID-VAL
046300     MOVE WS-HIGH-VALUE TO WS-DL1-HIGH-VAL
046400     WRITE EVAL-REPORT-LINE FROM WS-DETAIL-LINE-1
046500         AFTER ADVANCING 2 LINES
046600     MOVE SPACES TO WS-DETAIL-LINE-2
046700     STRING WS-NICHE-NOTE DELIMITED BY SIZE
046800         " / " DELIMITED BY SIZE
046900         WS-ENGAGE-NOTE DELIMITED BY SIZE
047000         INTO WS-DL2-ENGAGE
047100     END-STRING
047200     MOVE WS-GROWTH-NOTE TO WS-DL2-GROWTH
047300     WRITE EVAL-REPORT-LINE FROM WS-DETAIL-LINE-2
047400         AFTER ADVANCING 1 LINE.
047500 270-VALUATION-REPORT-BLOCK-EXIT. EXIT.
047600*
047700 800-REPORT-HEADING SECTION.
047800 800-REPORT-HEADING-START.
047900     MOVE WS-RUN-YYYY TO WS-RUN-DATE-EDIT (1:4)
048000     MOVE WS-RUN-MM TO WS-RUN-DATE-EDIT (6:2)
048100     MOVE WS-RUN-DD TO WS-RUN-DATE-EDIT (9:2)
048200     MOVE WS-RUN-DATE-EDIT TO WS-HD1-DATE
048300     WRITE EVAL-REPORT-LINE FROM WS-HEADING-1
048400         AFTER ADVANCING TOP-OF-FORM
048500     WRITE EVAL-REPORT-LINE FROM WS-HEADING-2
048600         AFTER ADVANCING 2 LINES.
048700 800-REPORT-HEADING-EXIT. EXIT.
048800*
048900 900-CONTROL-TOTALS SECTION.
049000 900-CONTROL-TOTALS-START.
049100     MOVE WS-RECORDS-READ TO WS-TL2-READ
049200     MOVE WS-RECORDS-VALUED TO WS-TL3-VALUED
049300     MOVE WS-RECORDS-REJECTED TO WS-TL4-REJECT
049400     MOVE WS-GRAND-MID-VALUE TO WS-TL5-GRAND
049500     WRITE EVAL-REPORT-LINE FROM WS-TOTALS-LINE-1
049600         AFTER ADVANCING 3 LINES
049700     WRITE EVAL-REPORT-LINE FROM WS-TOTALS-LINE-2
049800         AFTER ADVANCING 1 LINE
049900     WRITE EVAL-REPORT-LINE FROM WS-TOTALS-LINE-3
050000         AFTER ADVANCING 1 LINE
050100     WRITE EVAL-REPORT-LINE FROM WS-TOTALS-LINE-4
050200         AFTER ADVANCING 1 LINE
050300     WRITE EVAL-REPORT-LINE FROM WS-TOTALS-LINE-5
050400         AFTER ADVANCING 1 LINE.
050500 900-CONTROL-TOTALS-EXIT. EXIT.
050600*
050700 990-CLOSE-FILES SECTION.
050800 990-CLOSE-FILES-START.
050900     CLOSE CHANNEL-MASTER
051000     CLOSE RUN-CONTROL
051100     CLOSE VALUATION-DETAIL
051200     CLOSE EVAL-REPORT.
051300 990-CLOSE-FILES-EXIT. EXIT.
