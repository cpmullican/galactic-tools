000100******************************************************************
000200*                                                                *
000300*   SPN.EVAL01  --  SPONSOR REVENUE / DERIVED METRICS RUN        *
000400*                                                                *
000500*   MATCHES CHANNEL-MASTER AGAINST ITS GROUP OF VIDEO-HISTORY    *
000600*   RECORDS (CONTROL BREAK ON CHANNEL ID, BOTH FILES SORTED      *
000700*   ASCENDING BY ID) TO PROJECT BRAND-DEAL SPONSORSHIP REVENUE,  *
000800*   GUESS THE CHANNEL'S CONTENT NICHE FROM ITS DESCRIPTION TEXT, *
000900*   AND ESTIMATE MONTHLY VIEWS.  APPENDS ITS BLOCK TO THE SAME   *
001000*   EVAL-REPORT PRINT FILE THE VALUATION RUN OPENED EARLIER IN   *
001100*   THE JOB STREAM.                                              *
001200*                                                                *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.  SPONSOR-REVENUE-RUN.
001600 AUTHOR.      R T MCALLISTER.
001700 INSTALLATION. DILIGENCE SYSTEMS GROUP.
001800 DATE-WRITTEN. 04/23/1984.
001900 DATE-COMPILED. 04/23/1984.
002000 SECURITY.    UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
002100******************************************************************
002200*  CHANGE LOG                                                   *
002300*  --------------------------------------------------------------
002400*  042384 RTM  0000  ORIGINAL PROGRAM PER DILIGENCE REQUEST 0422 *
002500*  062585 RTM  0024  ADDED VIDEO-HISTORY GROUP MATCH, BRAND RATE *
002600*                    WAS COMING STRAIGHT OFF AVERAGE VIEWS ALONE *
002700*  091285 JLF  0041  ADDED HOME-GROWN NATURAL LOG / EXPONENT     *
002800*                    ROUTINES - COMPILER HAS NO POWER FUNCTION   *
002900*                    AND THE RATE FORMULA NEEDS ONE              *
003000*  110387 DKO  0059  ADDED EXPONENTIAL RECENCY WEIGHTING TO THE  *
003100*                    UPLOAD INTERVAL AVERAGE PER POLICY 84-D     *
003200*  042288 RTM  0077  ADDED NICHE KEYWORD SCAN FOR THE REPORT'S   *
003300*                    NICHE GUESS COLUMN                          *
003400*  071589 DKO  0089  ADDED ESTIMATED MONTHLY VIEWS, HISTORY AND  *
003500*                    FALLBACK METHODS                            *
003600*  030291 JLF  0102  ALIGNED REPORT COLUMN SPACING AFTER AUDIT   *
003700*  091592 RTM  0109  CAPPED VIDEO HISTORY SCAN AT 25 ENTRIES PER *
003800*                    CHANNEL, LARGE CHANNELS WERE SLOWING THE    *
003900*                    NIGHTLY WINDOW                              *
004000*  052693 DKO  0119  CONFIDENCE DEMOTION RULE ADDED FOR MID-SIZE *
004100*                    SUBSCRIBER BANDS PER REVISED POLICY 93-A    *
004200*  Y2K   012698 JLF  0128  Y2K READINESS REVIEW - DAY NUMBER     *
004300*                    ROUTINE USES 4-DIGIT YEAR THROUGHOUT - PASS *
004400*  110299 RTM  0135  FINAL Y2K SIGN-OFF, ARCHIVED WITH AUDIT     *
004500*  052600 DKO  0141  DDNAMES CHANGED TO STANDARD FORM PER STD    *
004600*                    12-95 - CHANMSTR/VIDHIST/RUNCTL/SPNDET      *
004700*  091403 JLF  0151  APPEND EVAL-REPORT INSTEAD OF OVERWRITE SO  *
004800*                    THE SPONSOR BLOCK FOLLOWS THE VALUATION RUN *
004900*  020604 DKO  0158  PULLED INLINE PERFORM BODIES OUT TO THEIR   *
005000*                    OWN PARAGRAPHS PER STRUCTURED CODING STD    *
005100*                    04-02 - NO CHANGE TO RESULTS                *
005200*  082604 JLF  0162  UNDER-2-ELIGIBLE-UPLOAD BRANCH WAS WRONGLY  *
005300*                    OVERRIDING THE FREQ NOTE AND CONFIDENCE TO  *
005400*                    THE FALLBACK WORDING - THOSE ONLY GOVERN    *
005500*                    ANNUAL-UPLOADS ITSELF PER SPEC AUDIT 0166   *
005600*  090304 DKO  0163  CHANNEL-MASTER RECORD LENGTH CORRECTED TO   *
005700*                    232 - FIELDS NEVER SUMMED TO THE 231 ON THE *
005800*                    FD, CAUGHT DURING RECORD LAYOUT AUDIT       *
005900*  090304 DKO  0163  GRAND-TOTAL ACCUMULATOR DROPPED COMP-3 TO   *
006000*                    MATCH DISPLAY USAGE EVERYWHERE ELSE IN THE  *
006100*                    PROGRAM PER CODING STD REVIEW               *
006200*  091104 DKO  0171  DAY-NUMBER ROUTINE REPLACED - OLD 30/360    *
006300*                    BASIS COLLAPSED MONTH-END DATES TO THE SAME *
006400*                    DAY NUMBER (1-31 AND 2-01 BOTH CAME OUT     *
006500*                    61), MISSING SKIP-ELIGIBLE VIDEOS AND       *
006600*                    THROWING OFF THE UPLOAD INTERVAL AVERAGE.   *
006700*                    190-COMPUTE-DAY-NUMBER NOW BUILDS A TRUE    *
006800*                    CALENDAR ORDINAL DAY NUMBER OFF THE CUM-    *
006900*                    DAYS-BEFORE-MONTH TABLE LOADED AT 106 AND A *
007000*                    LEAP-YEAR TEST PER DILIGENCE AUDIT 0170     *
007100******************************************************************
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-370.
007500 OBJECT-COMPUTER. IBM-370.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     CLASS DURATION-LETTERS IS "P" "T" "H" "M" "S"
007900     UPSI-0 ON STATUS IS SPN-RERUN-SWITCH.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT CHANNEL-MASTER ASSIGN TO CHANMSTR
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS FS-CHANNEL-MASTER.
008500     SELECT VIDEO-HISTORY ASSIGN TO VIDHIST
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS FS-VIDEO-HISTORY.
008800     SELECT RUN-CONTROL ASSIGN TO RUNCTL
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS FS-RUN-CONTROL.
009100     SELECT SPONSOR-DETAIL ASSIGN TO SPNDET
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS FS-SPONSOR-DETAIL.
009400     SELECT EVAL-REPORT ASSIGN TO EVALRPT
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS FS-EVAL-REPORT.
009700 DATA DIVISION.
009800 FILE SECTION.
009900*
010000 FD  CHANNEL-MASTER
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 232 CHARACTERS
010300     DATA RECORD IS CM-RECORD-IN.
010400 01  CM-RECORD-IN.
010500     05  CM-ID                     PIC X(12).
010600     05  CM-NAME                   PIC X(30).
010700     05  CM-NICHE                  PIC X(15).
010800     05  CM-MONTHLY-REV            PIC 9(9)V99.
010900     05  CM-MONTHLY-VIEWS          PIC 9(10).
011000     05  CM-SUBSCRIBERS            PIC 9(10).
011100     05  CM-AGE-YEARS              PIC 9(3)V99.
011200     05  CM-AGE-YEARS-R REDEFINES CM-AGE-YEARS.
011300         10  CM-AGE-WHOLE-YRS      PIC 9(3).
011400         10  CM-AGE-FRACT-YRS      PIC 9(2).
011500     05  CM-TOTAL-VIEWS            PIC 9(12).
011600     05  CM-VIDEO-COUNT            PIC 9(6).
011700     05  CM-DESCRIPTION            PIC X(120).
011800     05  CM-DESC-SCAN-AREA REDEFINES CM-DESCRIPTION.
011900         10  CM-DESC-WORD OCCURS 20 TIMES PIC X(6).
012000     05  CM-REVIEW-STAMP           PIC X(01).
012100*
012200 FD  VIDEO-HISTORY
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 41 CHARACTERS
012500     DATA RECORD IS VH-RECORD-IN.
012600 01  VH-RECORD-IN.
012700     05  VH-CHANNEL-ID             PIC X(12).
012800     05  VH-PUBLISH-DATE           PIC 9(8).
012900     05  VH-PUBLISH-DATE-R REDEFINES VH-PUBLISH-DATE.
013000         10  VH-PUB-YYYY           PIC 9(4).
013100         10  VH-PUB-MM             PIC 9(2).
013200         10  VH-PUB-DD             PIC 9(2).
013300     05  VH-VIEW-COUNT             PIC 9(10).
013400     05  VH-DURATION               PIC X(10).
013500     05  VH-DURATION-R REDEFINES VH-DURATION.
013600         10  VH-DUR-LETTERS        PIC X(04).
013700         10  VH-DUR-DIGITS         PIC X(06).
013800     05  FILLER                    PIC X(01).
013900*
014000 FD  RUN-CONTROL
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 10 CHARACTERS
014300     DATA RECORD IS RC-RECORD-IN.
014400 01  RC-RECORD-IN.
014500     05  RC-RUN-DATE               PIC 9(8).
014600     05  RC-RUN-DATE-R REDEFINES RC-RUN-DATE.
014700         10  RC-RUN-YYYY           PIC 9(4).
014800         10  RC-RUN-MM             PIC 9(2).
014900         10  RC-RUN-DD             PIC 9(2).
015000     05  FILLER                    PIC X(02).
015100*
015200 FD  SPONSOR-DETAIL
015300     LABEL RECORDS ARE STANDARD
015400     RECORD CONTAINS 74 CHARACTERS
015500     DATA RECORD IS SD-RECORD-OUT.
015600 01  SD-RECORD-OUT.
015700     05  SD-CHANNEL-ID             PIC X(12).
015800     05  SD-BRAND-RATE             PIC 9(9).
015900     05  SD-ANNUAL-UPLOADS         PIC 9(4).
016000     05  SD-UPLOADS-R REDEFINES SD-ANNUAL-UPLOADS.
016100         10  SD-UPLOADS-HUNDREDS   PIC 9(2).
016200         10  SD-UPLOADS-UNITS      PIC 9(2).
016300     05  SD-YEARLY-POT             PIC 9(11).
016400     05  SD-POT-R REDEFINES SD-YEARLY-POT.
016500         10  SD-POT-MILLIONS       PIC 9(5).
016600         10  SD-POT-REMAINDER      PIC 9(6).
016700     05  SD-V30-AVG                PIC 9(10).
016800     05  SD-CONFIDENCE             PIC X(6).
016900         88  SD-CONF-HIGH              VALUE "HIGH  ".
017000         88  SD-CONF-MEDIUM            VALUE "MEDIUM".
017100         88  SD-CONF-LOW               VALUE "LOW   ".
017200     05  SD-FREQ-LABEL             PIC X(20).
017300     05  FILLER                    PIC X(02).
017400*
017500 FD  EVAL-REPORT
017600     LABEL RECORDS ARE STANDARD
017700     LINAGE IS 58 LINES WITH FOOTING AT 54
017800         TOP 3 LINES BOTTOM 3 LINES
017900     RECORD CONTAINS 132 CHARACTERS
018000     DATA RECORD IS EVAL-REPORT-LINE.
018100 01  EVAL-REPORT-LINE                 PIC X(132).
018200*
018300 WORKING-STORAGE SECTION.
018400*
018500 01  FS-CHANNEL-MASTER                PIC X(02) VALUE "00".
018600 01  FS-VIDEO-HISTORY                 PIC X(02) VALUE "00".
018700 01  FS-RUN-CONTROL                   PIC X(02) VALUE "00".
018800 01  FS-SPONSOR-DETAIL                PIC X(02) VALUE "00".
018900 01  FS-EVAL-REPORT                   PIC X(02) VALUE "00".
019000*
019100 01  WS-SWITCHES.
019200     05  WS-CHANNEL-MASTER-EOF-SW     PIC X(01) VALUE "N".
019300         88  CHANNEL-MASTER-EOF           VALUE "Y".
019400     05  WS-VIDEO-HISTORY-EOF-SW      PIC X(01) VALUE "N".
019500         88  VIDEO-HISTORY-EOF            VALUE "Y".
019600     05  WS-MONTHLY-VIEWS-CMPTBL-SW   PIC X(01) VALUE "N".
019700         88  MONTHLY-VIEWS-COMPUTABLE      VALUE "Y".
019800*
019900 01  WS-CONTROL-COUNTERS.
020000     05  WS-CHANNELS-PROCESSED        PIC 9(7) COMP.
020100*
020200 01  WS-GRAND-TOTALS.
020300     05  WS-GRAND-YEARLY-POT          PIC S9(13).
020400*
020500 01  WS-RUN-DATE-AREA.
020600     05  WS-RUN-DATE                  PIC 9(08) VALUE ZEROS.
020700     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
020800         10  WS-RUN-YYYY              PIC 9(4).
020900         10  WS-RUN-MM                PIC 9(2).
021000         10  WS-RUN-DD                PIC 9(2).
021100     05  WS-RUN-DAY-NUMBER            PIC 9(7) COMP.
021200*
021300*    DAY-NUMBER CONVERSION WORK AREA - TRUE CALENDAR DAY COUNT,
021400*    NOT A 30/360 APPROXIMATION.  THE JAN-84 DILIGENCE RERUN
021500*    SHOWED 30/360 COLLAPSING MONTH-END DATES TO THE SAME DAY
021600*    NUMBER, WHICH MISCOUNTS DAYS-SINCE-PUBLISH AT MONTH
021700*    BOUNDARIES.  SHARED BY EVERY DATE-MATH PARAGRAPH IN THIS
021800*    PROGRAM.
021900 01  WS-DAY-CONV-WORK.
022000     05  WS-DATE-CONV-YYYYMMDD        PIC 9(08).
022100     05  WS-DATE-CONV-R REDEFINES WS-DATE-CONV-YYYYMMDD.
022200         10  WS-DATE-CONV-YYYY        PIC 9(4).
022300         10  WS-DATE-CONV-MM          PIC 9(2).
022400         10  WS-DATE-CONV-DD          PIC 9(2).
022500     05  WS-DAY-NUMBER-RESULT         PIC 9(7) COMP.
022600*
022700*    CUMULATIVE-DAYS-BEFORE-MONTH TABLE, NON-LEAP BASIS, LOADED
022800*    AT 106-LOAD-CUMDAYS-TABLE THE SAME WAY 105-LOAD-NICHE-TABLE
022900*    LOADS THE NICHE-NAME TABLE BELOW.
023000 01  WS-CUMDAYS-TABLE.
023100     05  WS-CUMDAYS-BEFORE OCCURS 12 TIMES PIC 9(3) COMP.
023200*
023300*    LEAP-YEAR WORK FIELDS FOR THE CALENDAR DAY-NUMBER ROUTINE.
023400 01  WS-CDN-YEARS-BEFORE              PIC 9(7) COMP.
023500 01  WS-CDN-DIV4                      PIC 9(7) COMP.
023600 01  WS-CDN-DIV100                    PIC 9(7) COMP.
023700 01  WS-CDN-DIV400                    PIC 9(7) COMP.
023800 01  WS-CDN-QUOTIENT                  PIC 9(7) COMP.
023900 01  WS-CDN-REM-4                     PIC 9(4) COMP.
024000 01  WS-CDN-REM-100                   PIC 9(4) COMP.
024100 01  WS-CDN-REM-400                   PIC 9(4) COMP.
024200 01  WS-CDN-LEAP-ADJ                  PIC 9(1) COMP.
024300 01  WS-CDN-LEAP-SW                   PIC X(01) VALUE "N".
024400     88  WS-CDN-IS-LEAP-YEAR              VALUE "Y".
024500*
024600 01  WS-CURRENT-CHANNEL-ID            PIC X(12) VALUE SPACES.
024700 01  WS-SUB1                          PIC 9(2) COMP.
024800 01  WS-SUB2                          PIC 9(2) COMP.
024900 01  WS-SUB3                          PIC 9(2) COMP.
025000*
025100 01  WS-HIST-COUNT                    PIC 9(2) COMP VALUE ZERO.
025200 01  WS-HIST-TABLE.
025300     05  WS-HIST-ENTRY OCCURS 25 TIMES INDEXED BY WS-HX.
025400         10  WT-CHANNEL-ID            PIC X(12).
025500         10  WT-PUBLISH-DATE          PIC 9(8).
025600         10  WT-VIEW-COUNT            PIC 9(10).
025700         10  WT-DURATION              PIC X(10).
025800         10  WT-SECONDS               PIC 9(6) COMP.
025900         10  WT-SHORT-SW              PIC X(01).
026000             88  WT-IS-SHORT              VALUE "Y".
026100         10  WT-DAY-NUMBER            PIC 9(7) COMP.
026200*
026300 01  WS-ELIG-COUNT                    PIC 9(2) COMP VALUE ZERO.
026400 01  WS-ELIG-DAY-NUM OCCURS 25 TIMES  PIC 9(7) COMP.
026500 01  WS-INTERVAL-COUNT                PIC 9(2) COMP VALUE ZERO.
026600 01  WS-INTERVAL-TABLE OCCURS 24 TIMES PIC 9(5) COMP.
026700*
026800 01  WS-VIDEO-WORK.
026900     05  WS-AVG-VIEWS-PER-VIDEO       PIC 9(10) VALUE ZERO.
027000     05  WS-BRAND-RATE                PIC 9(9)  VALUE ZERO.
027100     05  WS-V30                       PIC 9(10) VALUE ZERO.
027200     05  WS-V30-SUM                   PIC 9(13) VALUE ZERO.
027300     05  WS-V30-COUNT                 PIC 9(3) COMP VALUE ZERO.
027400     05  WS-V30-ESTIMATE              PIC S9(11) VALUE ZERO.
027500     05  WS-DAYS-SINCE                PIC S9(7) COMP VALUE ZERO.
027600     05  WS-WEIGHT-SUM                PIC S9(3)V9(6) VALUE ZERO.
027700     05  WS-WEIGHTED-INTERVAL-SUM     PIC S9(9)V9(6) VALUE ZERO.
027800     05  WS-DECAY-I                   PIC S9(3) COMP VALUE ZERO.
027900     05  WS-DECAY-WEIGHT              PIC S9(3)V9(6) VALUE ZERO.
028000     05  WS-WEIGHTED-AVG              PIC S9(5)V9(2) VALUE ZERO.
028100     05  WS-ANNUAL-UPLOADS            PIC 9(4) VALUE ZERO.
028200     05  WS-FALLBACK-UPLOADS          PIC 9(4) VALUE ZERO.
028300     05  WS-YEARLY-POTENTIAL          PIC 9(11) VALUE ZERO.
028400     05  WS-CONFIDENCE                PIC X(6) VALUE SPACES.
028500     05  WS-FREQ-LABEL                PIC X(20) VALUE SPACES.
028600     05  WS-FREQ-NOTE                 PIC X(35) VALUE SPACES.
028700     05  WS-RATE-NOTE                 PIC X(35) VALUE SPACES.
028800*
028900 01  WS-DUR-WORK.
029000     05  WS-DUR-STRING                PIC X(10).
029100     05  WS-DUR-IDX                   PIC 9(2) COMP.
029200     05  WS-DUR-CHAR                  PIC X(01).
029300     05  WS-DUR-DIGIT                 PIC 9(01).
029400     05  WS-DUR-NUMVAL                PIC 9(05) COMP.
029500     05  WS-DUR-HOURS                 PIC 9(05) COMP.
029600     05  WS-DUR-MINUTES               PIC 9(05) COMP.
029700     05  WS-DUR-SECS                  PIC 9(05) COMP.
029800*
029900*    HOME-GROWN NATURAL LOG / NATURAL EXPONENT WORK AREA - THE
030000*    SITE COMPILER HAS NO POWER FUNCTION SO THE BRAND-RATE CURVE
030100*    IS BUILT FROM A LOG/EXP SERIES INSTEAD (SEE 395/397 BELOW).
030200 01  WS-MATH-WORK.
030300     05  WS-MATH-E                    PIC 9V9(6) VALUE 2.718282.
030400     05  WS-LN-INPUT                  PIC S9(9)V9(6) VALUE ZERO.
030500     05  WS-LN-WORK                   PIC S9(9)V9(6) VALUE ZERO.
030600     05  WS-LN-RESULT                 PIC S9(3)V9(6) VALUE ZERO.
030700     05  WS-LN-Z                      PIC S9(3)V9(6) VALUE ZERO.
030800     05  WS-LN-SUM                    PIC S9(3)V9(6) VALUE ZERO.
030900     05  WS-EXP-INPUT                 PIC S9(3)V9(6) VALUE ZERO.
031000     05  WS-EXP-WORK                  PIC S9(3)V9(6) VALUE ZERO.
031100     05  WS-EXP-N                     PIC S9(3) COMP VALUE ZERO.
031200     05  WS-EXP-TAYLOR                PIC S9(3)V9(6) VALUE ZERO.
031300     05  WS-EXP-RESULT                PIC S9(9)V9(6) VALUE ZERO.
031400*
031500 01  WS-DESC-UPPER                    PIC X(120) VALUE SPACES.
031600 01  WS-LOWER-ALPHABET                PIC X(26)
031700     VALUE "abcdefghijklmnopqrstuvwxyz".
031800 01  WS-UPPER-ALPHABET                PIC X(26)
031900     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032000 01  WS-TALLY                         PIC 9(05) COMP VALUE ZERO.
032100*
032200 01  WS-NICHE-SCORE-TABLE.
032300     05  WS-NICHE-SCORE OCCURS 10 TIMES PIC 9(3) COMP.
032400 01  WS-NICHE-NAME-TABLE.
032500     05  WS-NICHE-NAME OCCURS 10 TIMES PIC X(15) VALUE SPACES.
032600 01  WS-NICHE-WORK.
032700     05  WS-NICHE-WINNER-IDX          PIC 9(2) COMP VALUE 1.
032800     05  WS-NICHE-BEST-SCORE          PIC 9(3) COMP VALUE ZERO.
032900     05  WS-NICHE-GUESS               PIC X(15) VALUE SPACES.
033000*
033100 01  WS-MONTHLY-VIEWS-WORK.
033200     05  WS-TOTAL-DAYS                PIC S9(7) COMP VALUE ZERO.
033300     05  WS-AVG-DAYS-BETWEEN          PIC S9(5)V9(2) VALUE ZERO.
033400     05  WS-UPLOADS-PER-MONTH         PIC S9(3)V9(2) VALUE ZERO.
033500     05  WS-EST-MONTHLY-VIEWS         PIC 9(10) VALUE ZERO.
033600     05  WS-AGE-DAYS                  PIC S9(7)V9(2) VALUE ZERO.
033700     05  WS-AGE-MONTHS                PIC S9(5)V9(2) VALUE ZERO.
033800*
033900 01  WS-EDIT-FIELDS.
034000     05  WS-BRAND-RATE-EDIT           PIC $ZZZ,ZZZ,ZZ9.
034100     05  WS-UPLOADS-EDIT              PIC ZZZ9.
034200     05  WS-V30-EDIT                  PIC ZZZ,ZZZ,ZZ9.
034300     05  WS-POT-EDIT                  PIC $ZZ,ZZZ,ZZZ,ZZ9.
034400     05  WS-GRAND-POT-EDIT            PIC $ZZ,ZZZ,ZZZ,ZZZ,ZZ9.
034500     05  WS-MONTHLY-VIEWS-EDIT        PIC ZZZ,ZZZ,ZZ9.
034600*
034700 01  WS-REPORT-LINES.
034800     05  WS-SPN-HEADING-1.
034900         10  FILLER                   PIC X(30)
035000             VALUE "DILIGENCE SYSTEMS GROUP".
035100         10  FILLER                   PIC X(42)
035200             VALUE "SPONSOR REVENUE / DERIVED METRICS RUN".
035300         10  FILLER                   PIC X(60) VALUE SPACES.
035400     05  WS-SPN-HEADING-2.
035500         10  FILLER                   PIC X(12) VALUE "CHANNEL ID".
035600         10  FILLER                   PIC X(14) VALUE "BRAND RATE".
035700         10  FILLER                   PIC X(10) VALUE "UPLOADS".
035800         10  FILLER                   PIC X(16) VALUE "FREQUENCY".
035900         10  FILLER                   PIC X(14) VALUE "V30 AVG".
036000         10  FILLER                   PIC X(16) VALUE "YEARLY POT.".
036100         10  FILLER                   PIC X(08) VALUE "CONF.".
036200         10  FILLER                   PIC X(15) VALUE "NICHE GUESS".
036300     05  WS-SPN-DETAIL-1.
036400         10  WS-SD1-ID                PIC X(12) VALUE SPACES.
036500         10  FILLER                   PIC X(01) VALUE SPACES.
036600         10  WS-SD1-RATE              PIC $ZZZ,ZZZ,ZZ9
036700                                       VALUE SPACES.
036800         10  FILLER                   PIC X(01) VALUE SPACES.
036900         10  WS-SD1-UPLOADS           PIC ZZZ9 VALUE SPACES.
037000         10  FILLER                   PIC X(01) VALUE SPACES.
037100         10  WS-SD1-FREQ              PIC X(20) VALUE SPACES.
037200         10  WS-SD1-V30               PIC ZZZ,ZZZ,ZZ9
037300                                       VALUE SPACES.
037400         10  FILLER                   PIC X(01) VALUE SPACES.
037500         10  WS-SD1-POT               PIC $ZZ,ZZZ,ZZZ,ZZ9
037600                                       VALUE SPACES.
037700         10  FILLER                   PIC X(01) VALUE SPACES.
037800         10  WS-SD1-CONF              PIC X(06) VALUE SPACES.
037900         10  FILLER                   PIC X(01) VALUE SPACES.
038000         10  WS-SD1-NICHE             PIC X(15) VALUE SPACES.
038100     05  WS-SPN-DETAIL-2.
038200         10  FILLER                   PIC X(12) VALUE SPACES.
038300         10  FILLER                   PIC X(18)
038400             VALUE "NOTES -  ".
038500         10  WS-SD2-RATE-NOTE         PIC X(35) VALUE SPACES.
038600         10  FILLER                   PIC X(02) VALUE SPACES.
038700         10  WS-SD2-FREQ-NOTE         PIC X(35) VALUE SPACES.
038800     05  WS-SPN-DETAIL-3.
038900         10  FILLER                   PIC X(12) VALUE SPACES.
039000         10  FILLER                   PIC X(30)
039100             VALUE "ESTIMATED MONTHLY VIEWS -".
039200         10  WS-SD3-MONTHLY           PIC ZZZ,ZZZ,ZZ9
039300                                       VALUE SPACES.
039400     05  WS-SPN-TOTALS-1.
039500         10  FILLER                   PIC X(30)
039600             VALUE "CONTROL TOTALS".
039700     05  WS-SPN-TOTALS-2.
039800         10  FILLER                   PIC X(24)
039900             VALUE "CHANNELS PROCESSED ...".
040000         10  WS-ST2-COUNT             PIC ZZZ,ZZ9 VALUE SPACES.
040100     05  WS-SPN-TOTALS-3.
040200         10  FILLER                   PIC X(24)
040300             VALUE "GRAND TOTAL YEARLY POT.".
040400         10  WS-ST3-GRAND             PIC $ZZ,ZZZ,ZZZ,ZZZ,ZZ9
040500                                       VALUE SPACES.
040600*
040700 PROCEDURE DIVISION.
040800*
040900 000-MAIN SECTION.
041000 000-MAIN-START.
041100     PERFORM 100-OPEN-FILES THRU 100-OPEN-FILES-EXIT
041200     PERFORM 105-LOAD-NICHE-TABLE THRU 105-LOAD-NICHE-TABLE-EXIT
041300     PERFORM 106-LOAD-CUMDAYS-TABLE
041400         THRU 106-LOAD-CUMDAYS-TABLE-EXIT
041500     PERFORM 110-READ-RUN-CONTROL THRU 110-READ-RUN-CONTROL-EXIT
041600     PERFORM 800-REPORT-HEADING THRU 800-REPORT-HEADING-EXIT
041700     PERFORM 120-READ-CHANNEL-MASTER
041800         THRU 120-READ-CHANNEL-MASTER-EXIT
041900     PERFORM 130-READ-VIDEO-HISTORY
042000         THRU 130-READ-VIDEO-HISTORY-EXIT
042100     PERFORM 200-MATCH-CHANNELS THRU 200-MATCH-CHANNELS-EXIT
042200         UNTIL CHANNEL-MASTER-EOF
042300     PERFORM 900-CONTROL-TOTALS THRU 900-CONTROL-TOTALS-EXIT
042400     PERFORM 990-CLOSE-FILES THRU 990-CLOSE-FILES-EXIT
042500     STOP RUN.
042600 000-MAIN-EXIT. EXIT.
042700*
042800 100-OPEN-FILES SECTION.
042900 100-OPEN-FILES-START.
043000     OPEN INPUT CHANNEL-MASTER
043100     OPEN INPUT VIDEO-HISTORY
043200     OPEN INPUT RUN-CONTROL
043300     OPEN OUTPUT SPONSOR-DETAIL
043400     OPEN EXTEND EVAL-REPORT
043500     IF FS-CHANNEL-MASTER NOT = "00"
043600         DISPLAY "SPN.EVAL01 - CHANNEL-MASTER OPEN ERROR "
043700             FS-CHANNEL-MASTER
043800         MOVE 91 TO RETURN-CODE
043900         STOP RUN
044000     END-IF.
044100 100-OPEN-FILES-EXIT. EXIT.
044200*
044300*    KEYWORD-BUCKET NAMES IN THE SAME ORDER AS THE POLICY TABLE
044400*    SO A SCORE TIE FALLS TO THE FIRST BUCKET LISTED.
044500 105-LOAD-NICHE-TABLE SECTION.
044600 105-LOAD-NICHE-TABLE-START.
044700     MOVE "GAMING"        TO WS-NICHE-NAME (1)
044800     MOVE "TECH"          TO WS-NICHE-NAME (2)
044900     MOVE "BEAUTY"        TO WS-NICHE-NAME (3)
045000     MOVE "FITNESS"       TO WS-NICHE-NAME (4)
045100     MOVE "EDUCATION"     TO WS-NICHE-NAME (5)
045200     MOVE "FINANCE"       TO WS-NICHE-NAME (6)
045300     MOVE "FOOD"          TO WS-NICHE-NAME (7)
045400     MOVE "TRAVEL"        TO WS-NICHE-NAME (8)
045500     MOVE "MUSIC"         TO WS-NICHE-NAME (9)
045600     MOVE "ENTERTAINMENT" TO WS-NICHE-NAME (10).
045700 105-LOAD-NICHE-TABLE-EXIT. EXIT.
045800*
045900 106-LOAD-CUMDAYS-TABLE SECTION.
046000 106-LOAD-CUMDAYS-TABLE-START.
046100     MOVE 000 TO WS-CUMDAYS-BEFORE (01)
046200     MOVE 031 TO WS-CUMDAYS-BEFORE (02)
046300     MOVE 059 TO WS-CUMDAYS-BEFORE (03)
046400     MOVE 090 TO WS-CUMDAYS-BEFORE (04)
046500     MOVE 120 TO WS-CUMDAYS-BEFORE (05)
046600     MOVE 151 TO WS-CUMDAYS-BEFORE (06)
046700     MOVE 181 TO WS-CUMDAYS-BEFORE (07)
046800     MOVE 212 TO WS-CUMDAYS-BEFORE (08)
046900     MOVE 243 TO WS-CUMDAYS-BEFORE (09)
047000     MOVE 273 TO WS-CUMDAYS-BEFORE (10)
047100     MOVE 304 TO WS-CUMDAYS-BEFORE (11)
047200     MOVE 334 TO WS-CUMDAYS-BEFORE (12).
047300 106-LOAD-CUMDAYS-TABLE-EXIT. EXIT.
047400*
047500 110-READ-RUN-CONTROL SECTION.
047600 110-READ-RUN-CONTROL-START.
047700     READ RUN-CONTROL
047800         AT END MOVE ZEROS TO WS-RUN-DATE
047900         NOT AT END MOVE RC-RUN-DATE TO WS-RUN-DATE
048000     END-READ
048100     MOVE WS-RUN-DATE TO WS-DATE-CONV-YYYYMMDD
048200     PERFORM 190-COMPUTE-DAY-NUMBER THRU 190-COMPUTE-DAY-NUMBER-EXIT
048300     MOVE WS-DAY-NUMBER-RESULT TO WS-RUN-DAY-NUMBER.
048400 110-READ-RUN-CONTROL-EXIT. EXIT.
048500*
048600 120-READ-CHANNEL-MASTER SECTION.
048700 120-READ-CHANNEL-MASTER-START.
048800     READ CHANNEL-MASTER
048900         AT END SET CHANNEL-MASTER-EOF TO TRUE
049000     END-READ.
049100 120-READ-CHANNEL-MASTER-EXIT. EXIT.
049200*
049300 130-READ-VIDEO-HISTORY SECTION.
049400 130-READ-VIDEO-HISTORY-START.
049500     READ VIDEO-HISTORY
049600         AT END SET VIDEO-HISTORY-EOF TO TRUE
049700     END-READ.
049800 130-READ-VIDEO-HISTORY-EXIT. EXIT.
049900*
050000*    CALENDAR DAY-NUMBER CONVERSION - INPUT WS-DATE-CONV-YYYYMMDD,
050100*    OUTPUT WS-DAY-NUMBER-RESULT, A TRUE PROLEPTIC-GREGORIAN
050200*    ORDINAL DAY COUNT.  SHARED BY EVERY DATE-MATH PARAGRAPH IN
050300*    THIS PROGRAM.  REPLACES THE OLD 30/360 SHORTCUT - SEE
050400*    CHANGE LOG.
050500 190-COMPUTE-DAY-NUMBER SECTION.
050600 190-COMPUTE-DAY-NUMBER-START.
050700     COMPUTE WS-CDN-YEARS-BEFORE = WS-DATE-CONV-YYYY - 1
050800     DIVIDE WS-CDN-YEARS-BEFORE BY 4
050900         GIVING WS-CDN-DIV4
051000     DIVIDE WS-CDN-YEARS-BEFORE BY 100
051100         GIVING WS-CDN-DIV100
051200     DIVIDE WS-CDN-YEARS-BEFORE BY 400
051300         GIVING WS-CDN-DIV400
051400     DIVIDE WS-DATE-CONV-YYYY BY 4
051500         GIVING WS-CDN-QUOTIENT REMAINDER WS-CDN-REM-4
051600     DIVIDE WS-DATE-CONV-YYYY BY 100
051700         GIVING WS-CDN-QUOTIENT REMAINDER WS-CDN-REM-100
051800     DIVIDE WS-DATE-CONV-YYYY BY 400
051900         GIVING WS-CDN-QUOTIENT REMAINDER WS-CDN-REM-400
052000     SET WS-CDN-IS-LEAP-YEAR TO FALSE
052100     IF (WS-CDN-REM-4 = 0 AND WS-CDN-REM-100 NOT = 0)
052200             OR WS-CDN-REM-400 = 0
052300         SET WS-CDN-IS-LEAP-YEAR TO TRUE
052400     END-IF
052500     MOVE ZERO TO WS-CDN-LEAP-ADJ
052600     IF WS-CDN-IS-LEAP-YEAR AND WS-DATE-CONV-MM > 2
052700         MOVE 1 TO WS-CDN-LEAP-ADJ
052800     END-IF
052900     COMPUTE WS-DAY-NUMBER-RESULT =
053000         (WS-CDN-YEARS-BEFORE * 365)
053100         + (WS-CDN-DIV4 - WS-CDN-DIV100 + WS-CDN-DIV400)
053200         + WS-CUMDAYS-BEFORE (WS-DATE-CONV-MM)
053300         + WS-CDN-LEAP-ADJ
053400         + WS-DATE-CONV-DD.
053500 190-COMPUTE-DAY-NUMBER-EXIT. EXIT.
053600*
053700 200-MATCH-CHANNELS SECTION.
053800 200-MATCH-CHANNELS-START.
053900     PERFORM 210-LOAD-HISTORY-GROUP THRU 210-LOAD-HISTORY-GROUP-EXIT
054000     PERFORM 217-COMPUTE-DURATIONS THRU 217-COMPUTE-DURATIONS-EXIT
054100     PERFORM 350-AVERAGE-VIEWS-PER-VIDEO
054200         THRU 350-AVERAGE-VIEWS-PER-VIDEO-EXIT
054300     PERFORM 220-BRAND-RATE THRU 220-BRAND-RATE-EXIT
054400     IF WS-HIST-COUNT >= 2
054500         PERFORM 230-V30-FROM-HISTORY THRU 230-V30-FROM-HISTORY-EXIT
054600         PERFORM 240-ANNUAL-UPLOADS THRU 240-ANNUAL-UPLOADS-EXIT
054700     ELSE
054800         PERFORM 245-UPLOAD-FALLBACK THRU 245-UPLOAD-FALLBACK-EXIT
054900     END-IF
055000     PERFORM 250-YEARLY-POTENTIAL THRU 250-YEARLY-POTENTIAL-EXIT
055100     PERFORM 260-CONFIDENCE-BY-SUBSCRIBERS
055200         THRU 260-CONFIDENCE-BY-SUBSCRIBERS-EXIT
055300     PERFORM 270-FREQ-LABEL THRU 270-FREQ-LABEL-EXIT
055400     PERFORM 300-CLASSIFY-NICHE THRU 300-CLASSIFY-NICHE-EXIT
055500     MOVE "N" TO WS-MONTHLY-VIEWS-CMPTBL-SW
055600     PERFORM 310-ESTIMATE-MONTHLY-VIEWS-HIST
055700         THRU 310-ESTIMATE-MONTHLY-VIEWS-HIST-EXIT
055800     IF NOT MONTHLY-VIEWS-COMPUTABLE
055900         PERFORM 320-ESTIMATE-MONTHLY-VIEWS-FALLBACK
056000             THRU 320-ESTIMATE-MONTHLY-VIEWS-FALLBACK-EXIT
056100     END-IF
056200     PERFORM 280-WRITE-SPONSOR-DETAIL
056300         THRU 280-WRITE-SPONSOR-DETAIL-EXIT
056400     PERFORM 290-SPONSOR-REPORT-BLOCK
056500         THRU 290-SPONSOR-REPORT-BLOCK-EXIT
056600     ADD 1 TO WS-CHANNELS-PROCESSED
056700     ADD WS-YEARLY-POTENTIAL TO WS-GRAND-YEARLY-POT
056800     PERFORM 120-READ-CHANNEL-MASTER
056900         THRU 120-READ-CHANNEL-MASTER-EXIT.
057000 200-MATCH-CHANNELS-EXIT. EXIT.
057100*
057200*    LOADS AT MOST THE FIRST 25 VIDEO-HISTORY RECORDS FOR THE
057300*    CURRENT CHANNEL, THEN DRAINS ANY REMAINDER OF THE GROUP SO
057400*    THE NEXT CHANNEL STARTS ON A CLEAN KEY BREAK.
057500 210-LOAD-HISTORY-GROUP SECTION.
057600 210-LOAD-HISTORY-GROUP-START.
057700     MOVE ZERO TO WS-HIST-COUNT
057800     MOVE CM-ID TO WS-CURRENT-CHANNEL-ID
057900     PERFORM 215-LOAD-ONE-HIST THRU 215-LOAD-ONE-HIST-EXIT
058000         UNTIL VIDEO-HISTORY-EOF
058100         OR VH-CHANNEL-ID NOT = WS-CURRENT-CHANNEL-ID
058200         OR WS-HIST-COUNT >= 25
058300     PERFORM 216-SKIP-HISTORY-REMAINDER
058400         THRU 216-SKIP-HISTORY-REMAINDER-EXIT
058500         UNTIL VIDEO-HISTORY-EOF
058600         OR VH-CHANNEL-ID NOT = WS-CURRENT-CHANNEL-ID.
058700 210-LOAD-HISTORY-GROUP-EXIT. EXIT.
058800*
058900 215-LOAD-ONE-HIST SECTION.
059000 215-LOAD-ONE-HIST-START.
059100     ADD 1 TO WS-HIST-COUNT
059200     SET WS-HX TO WS-HIST-COUNT
059300     MOVE VH-CHANNEL-ID TO WT-CHANNEL-ID (WS-HX)
059400     MOVE VH-PUBLISH-DATE TO WT-PUBLISH-DATE (WS-HX)
059500     MOVE VH-VIEW-COUNT TO WT-VIEW-COUNT (WS-HX)
059600     MOVE VH-DURATION TO WT-DURATION (WS-HX)
059700     PERFORM 130-READ-VIDEO-HISTORY THRU 130-READ-VIDEO-HISTORY-EXIT.
059800 215-LOAD-ONE-HIST-EXIT. EXIT.
059900*
060000 216-SKIP-HISTORY-REMAINDER SECTION.
060100 216-SKIP-HISTORY-REMAINDER-START.
060200     PERFORM 130-READ-VIDEO-HISTORY THRU 130-READ-VIDEO-HISTORY-EXIT.
060300 216-SKIP-HISTORY-REMAINDER-EXIT. EXIT.
060400*
060500*    PARSES EACH LOADED VIDEO'S DURATION AND PUBLISH DATE ONCE,
060600*    UP FRONT, SO THE V30 AND ANNUAL-UPLOAD PARAGRAPHS BOTH WORK
060700*    OFF THE SAME PRE-COMPUTED SECONDS / SHORT-FLAG / DAY-NUMBER.
060800 217-COMPUTE-DURATIONS SECTION.
060900 217-COMPUTE-DURATIONS-START.
061000     PERFORM 217A-COMPUTE-ONE-DURATION
061100         THRU 217A-COMPUTE-ONE-DURATION-EXIT
061200         VARYING WS-SUB1 FROM 1 BY 1
061300         UNTIL WS-SUB1 > WS-HIST-COUNT.
061400 217-COMPUTE-DURATIONS-EXIT. EXIT.
061500*
061600 217A-COMPUTE-ONE-DURATION SECTION.
061700 217A-COMPUTE-ONE-DURATION-START.
061800     SET WS-HX TO WS-SUB1
061900     MOVE WT-DURATION (WS-HX) TO WS-DUR-STRING
062000     PERFORM 330-PARSE-DURATION THRU 330-PARSE-DURATION-EXIT
062100     MOVE WS-DUR-SECS TO WT-SECONDS (WS-HX)
062200     COMPUTE WT-SECONDS (WS-HX) =
062300         (WS-DUR-HOURS * 3600) + (WS-DUR-MINUTES * 60)
062400         + WS-DUR-SECS
062500     PERFORM 340-CLASSIFY-SHORT THRU 340-CLASSIFY-SHORT-EXIT
062600     MOVE WT-PUBLISH-DATE (WS-HX) TO WS-DATE-CONV-YYYYMMDD
062700     PERFORM 190-COMPUTE-DAY-NUMBER
062800         THRU 190-COMPUTE-DAY-NUMBER-EXIT
062900     MOVE WS-DAY-NUMBER-RESULT TO WT-DAY-NUMBER (WS-HX).
063000 217A-COMPUTE-ONE-DURATION-EXIT. EXIT.
063100*
063200*    BRAND-DEAL RATE = 0.0685 * (AVG VIEWS ** 0.961), BUILT FROM
063300*    THE HOME-GROWN LOG/EXP ROUTINES BELOW SINCE THE COMPILER
063400*    HAS NO INTRINSIC POWER FUNCTION.
063500 220-BRAND-RATE SECTION.
063600 220-BRAND-RATE-START.
063700     IF WS-AVG-VIEWS-PER-VIDEO NOT > ZERO
063800         MOVE ZERO TO WS-BRAND-RATE
063900     ELSE
064000         MOVE WS-AVG-VIEWS-PER-VIDEO TO WS-LN-INPUT
064100         PERFORM 395-COMPUTE-NATURAL-LOG
064200             THRU 395-COMPUTE-NATURAL-LOG-EXIT
064300         COMPUTE WS-EXP-INPUT ROUNDED = 0.961 * WS-LN-RESULT
064400         PERFORM 397-COMPUTE-NATURAL-EXP
064500             THRU 397-COMPUTE-NATURAL-EXP-EXIT
064600         COMPUTE WS-BRAND-RATE ROUNDED = 0.0685 * WS-EXP-RESULT
064700     END-IF
064800     MOVE SPACES TO WS-RATE-NOTE
064900     STRING "BRAND RATE FROM " DELIMITED BY SIZE
065000         WS-AVG-VIEWS-PER-VIDEO DELIMITED BY SIZE
065100         " AVG VIEWS" DELIMITED BY SIZE
065200         INTO WS-RATE-NOTE.
065300 220-BRAND-RATE-EXIT. EXIT.
065400*
065500 230-V30-FROM-HISTORY SECTION.
065600 230-V30-FROM-HISTORY-START.
065700     MOVE ZERO TO WS-V30-SUM
065800     MOVE ZERO TO WS-V30-COUNT
065900     PERFORM 231-V30-ONE-VIDEO THRU 231-V30-ONE-VIDEO-EXIT
066000         VARYING WS-SUB1 FROM 1 BY 1
066100         UNTIL WS-SUB1 > WS-HIST-COUNT
066200     IF WS-V30-COUNT > 0
066300         COMPUTE WS-V30 ROUNDED = WS-V30-SUM / WS-V30-COUNT
066400     ELSE
066500         MOVE 0 TO WS-V30
066600     END-IF.
066700 230-V30-FROM-HISTORY-EXIT. EXIT.
066800*
066900 231-V30-ONE-VIDEO SECTION.
067000 231-V30-ONE-VIDEO-START.
067100     SET WS-HX TO WS-SUB1
067200     IF NOT WT-IS-SHORT (WS-HX)
067300         COMPUTE WS-DAYS-SINCE =
067400             WS-RUN-DAY-NUMBER - WT-DAY-NUMBER (WS-HX)
067500         IF WS-DAYS-SINCE > 0
067600             IF WS-DAYS-SINCE < 30
067700                 COMPUTE WS-V30-ESTIMATE ROUNDED =
067800                     (WT-VIEW-COUNT (WS-HX) / WS-DAYS-SINCE) * 30
067900             ELSE
068000                 COMPUTE WS-V30-ESTIMATE ROUNDED =
068100                     WT-VIEW-COUNT (WS-HX) * 0.6
068200             END-IF
068300             IF WS-V30-ESTIMATE >= 0
068400                 ADD WS-V30-ESTIMATE TO WS-V30-SUM
068500                 ADD 1 TO WS-V30-COUNT
068600             END-IF
068700         END-IF
068800     END-IF.
068900 231-V30-ONE-VIDEO-EXIT. EXIT.
069000*
069100 240-ANNUAL-UPLOADS SECTION.
069200 240-ANNUAL-UPLOADS-START.
069300     PERFORM 241-BUILD-ELIGIBLE-LIST
069400         THRU 241-BUILD-ELIGIBLE-LIST-EXIT
069500     IF WS-ELIG-COUNT < 2
069600         MOVE 0 TO WS-ANNUAL-UPLOADS
069700     ELSE
069800         PERFORM 243-BUILD-INTERVALS THRU 243-BUILD-INTERVALS-EXIT
069900         PERFORM 242-WEIGHTED-AVG-INTERVAL
070000             THRU 242-WEIGHTED-AVG-INTERVAL-EXIT
070100         IF WS-WEIGHTED-AVG NOT > ZERO
070200             MOVE 365 TO WS-WEIGHTED-AVG
070300         END-IF
070400         COMPUTE WS-ANNUAL-UPLOADS ROUNDED =
070500             365 / WS-WEIGHTED-AVG
070600     END-IF
070700     MOVE "UPLOAD FREQ FROM VIDEO HISTORY" TO WS-FREQ-NOTE
070800     MOVE "HIGH" TO WS-CONFIDENCE.
070900 240-ANNUAL-UPLOADS-EXIT. EXIT.
071000*
071100 241-BUILD-ELIGIBLE-LIST SECTION.
071200 241-BUILD-ELIGIBLE-LIST-START.
071300     MOVE ZERO TO WS-ELIG-COUNT
071400     PERFORM 241A-TEST-ONE-ELIGIBLE
071500         THRU 241A-TEST-ONE-ELIGIBLE-EXIT
071600         VARYING WS-SUB1 FROM 1 BY 1
071700         UNTIL WS-SUB1 > WS-HIST-COUNT.
071800 241-BUILD-ELIGIBLE-LIST-EXIT. EXIT.
071900*
072000 241A-TEST-ONE-ELIGIBLE SECTION.
072100 241A-TEST-ONE-ELIGIBLE-START.
072200     SET WS-HX TO WS-SUB1
072300     IF NOT WT-IS-SHORT (WS-HX)
072400         AND WT-DAY-NUMBER (WS-HX) NOT > WS-RUN-DAY-NUMBER
072500         ADD 1 TO WS-ELIG-COUNT
072600         MOVE WT-DAY-NUMBER (WS-HX)
072700             TO WS-ELIG-DAY-NUM (WS-ELIG-COUNT)
072800     END-IF.
072900 241A-TEST-ONE-ELIGIBLE-EXIT. EXIT.
073000*
073100 242-WEIGHTED-AVG-INTERVAL SECTION.
073200 242-WEIGHTED-AVG-INTERVAL-START.
073300     MOVE ZERO TO WS-WEIGHT-SUM
073400     MOVE ZERO TO WS-WEIGHTED-INTERVAL-SUM
073500     PERFORM 242A-ADD-ONE-INTERVAL
073600         THRU 242A-ADD-ONE-INTERVAL-EXIT
073700         VARYING WS-SUB2 FROM 1 BY 1
073800         UNTIL WS-SUB2 > WS-INTERVAL-COUNT
073900     IF WS-WEIGHT-SUM > 0
074000         COMPUTE WS-WEIGHTED-AVG ROUNDED =
074100             WS-WEIGHTED-INTERVAL-SUM / WS-WEIGHT-SUM
074200     ELSE
074300         MOVE 0 TO WS-WEIGHTED-AVG
074400     END-IF.
074500 242-WEIGHTED-AVG-INTERVAL-EXIT. EXIT.
074600*
074700 242A-ADD-ONE-INTERVAL SECTION.
074800 242A-ADD-ONE-INTERVAL-START.
074900     COMPUTE WS-DECAY-I = WS-SUB2 - 1
075000     PERFORM 402-COMPUTE-DECAY-WEIGHT
075100         THRU 402-COMPUTE-DECAY-WEIGHT-EXIT
075200     ADD WS-DECAY-WEIGHT TO WS-WEIGHT-SUM
075300     COMPUTE WS-WEIGHTED-INTERVAL-SUM =
075400         WS-WEIGHTED-INTERVAL-SUM
075500         + (WS-INTERVAL-TABLE (WS-SUB2) * WS-DECAY-WEIGHT).
075600 242A-ADD-ONE-INTERVAL-EXIT. EXIT.
075700*
075800 243-BUILD-INTERVALS SECTION.
075900 243-BUILD-INTERVALS-START.
076000     COMPUTE WS-INTERVAL-COUNT = WS-ELIG-COUNT - 1
076100     PERFORM 243A-BUILD-ONE-INTERVAL
076200         THRU 243A-BUILD-ONE-INTERVAL-EXIT
076300         VARYING WS-SUB2 FROM 1 BY 1
076400         UNTIL WS-SUB2 > WS-INTERVAL-COUNT.
076500 243-BUILD-INTERVALS-EXIT. EXIT.
076600*
076700 243A-BUILD-ONE-INTERVAL SECTION.
076800 243A-BUILD-ONE-INTERVAL-START.
076900     COMPUTE WS-INTERVAL-TABLE (WS-SUB2) =
077000         WS-ELIG-DAY-NUM (WS-SUB2) - WS-ELIG-DAY-NUM (WS-SUB2 + 1)
077100     IF WS-INTERVAL-TABLE (WS-SUB2) > 30
077200         MOVE 30 TO WS-INTERVAL-TABLE (WS-SUB2)
077300     END-IF.
077400 243A-BUILD-ONE-INTERVAL-EXIT. EXIT.
077500*
077600 245-UPLOAD-FALLBACK SECTION.
077700 245-UPLOAD-FALLBACK-START.
077800     MOVE WS-AVG-VIEWS-PER-VIDEO TO WS-V30
077900     IF CM-VIDEO-COUNT > 0
078000         COMPUTE WS-FALLBACK-UPLOADS = CM-VIDEO-COUNT / 3
078100         IF WS-FALLBACK-UPLOADS < 12
078200             MOVE 12 TO WS-FALLBACK-UPLOADS
078300         END-IF
078400         IF WS-FALLBACK-UPLOADS > 200
078500             MOVE 200 TO WS-FALLBACK-UPLOADS
078600         END-IF
078700         MOVE WS-FALLBACK-UPLOADS TO WS-ANNUAL-UPLOADS
078800         MOVE "UPLOAD FREQ ESTIMATED" TO WS-FREQ-NOTE
078900         MOVE "MEDIUM" TO WS-CONFIDENCE
079000     ELSE
079100         MOVE 52 TO WS-ANNUAL-UPLOADS
079200         MOVE "DEFAULT WEEKLY UPLOADS" TO WS-FREQ-NOTE
079300         MOVE "LOW" TO WS-CONFIDENCE
079400     END-IF.
079500 245-UPLOAD-FALLBACK-EXIT. EXIT.
079600*
079700 250-YEARLY-POTENTIAL SECTION.
079800 250-YEARLY-POTENTIAL-START.
079900     COMPUTE WS-YEARLY-POTENTIAL ROUNDED =
080000         WS-BRAND-RATE * WS-ANNUAL-UPLOADS * 0.9.
080100 250-YEARLY-POTENTIAL-EXIT. EXIT.
080200*
080300 260-CONFIDENCE-BY-SUBSCRIBERS SECTION.
080400 260-CONFIDENCE-BY-SUBSCRIBERS-START.
080500     IF CM-SUBSCRIBERS < 100000
080600         MOVE "LOW" TO WS-CONFIDENCE
080700     ELSE
080800         IF CM-SUBSCRIBERS < 500000
080900             IF WS-CONFIDENCE = "HIGH"
081000                 MOVE "MEDIUM" TO WS-CONFIDENCE
081100             END-IF
081200         END-IF
081300     END-IF.
081400 260-CONFIDENCE-BY-SUBSCRIBERS-EXIT. EXIT.
081500*
081600 270-FREQ-LABEL SECTION.
081700 270-FREQ-LABEL-START.
081800     EVALUATE TRUE
081900         WHEN WS-ANNUAL-UPLOADS >= 300
082000             MOVE "DAILY" TO WS-FREQ-LABEL
082100         WHEN WS-ANNUAL-UPLOADS >= 100
082200             MOVE "2-3X PER WEEK" TO WS-FREQ-LABEL
082300         WHEN WS-ANNUAL-UPLOADS >= 45
082400             MOVE "WEEKLY" TO WS-FREQ-LABEL
082500         WHEN WS-ANNUAL-UPLOADS >= 24
082600             MOVE "BIWEEKLY" TO WS-FREQ-LABEL
082700         WHEN WS-ANNUAL-UPLOADS >= 12
082800             MOVE "MONTHLY" TO WS-FREQ-LABEL
082900         WHEN OTHER
083000             MOVE "LESS THAN MONTHLY" TO WS-FREQ-LABEL
083100     END-EVALUATE.
083200 270-FREQ-LABEL-EXIT. EXIT.
083300*
083400 280-WRITE-SPONSOR-DETAIL SECTION.
083500 280-WRITE-SPONSOR-DETAIL-START.
083600     MOVE SPACES TO SD-RECORD-OUT
083700     MOVE CM-ID TO SD-CHANNEL-ID
083800     MOVE WS-BRAND-RATE TO SD-BRAND-RATE
083900     MOVE WS-ANNUAL-UPLOADS TO SD-ANNUAL-UPLOADS
084000     MOVE WS-YEARLY-POTENTIAL TO SD-YEARLY-POT
084100     MOVE WS-V30 TO SD-V30-AVG
084200     MOVE WS-CONFIDENCE TO SD-CONFIDENCE
084300     MOVE WS-FREQ-LABEL TO SD-FREQ-LABEL
084400     WRITE SD-RECORD-OUT
084500     IF FS-SPONSOR-DETAIL NOT = "00"
084600         DISPLAY "SPN.EVAL01 - SPONSOR-DETAIL WRITE ERROR "
084700             FS-SPONSOR-DETAIL
084800     END-IF.
084900 280-WRITE-SPONSOR-DETAIL-EXIT. EXIT.
085000*
085100 290-SPONSOR-REPORT-BLOCK SECTION.
085200 290-SPONSOR-REPORT-BLOCK-START.
085300     MOVE SPACES TO WS-SPN-DETAIL-1
085400     MOVE CM-ID TO WS-SD1-ID
085500     MOVE WS-BRAND-RATE TO WS-SD1-RATE
085600     MOVE WS-ANNUAL-UPLOADS TO WS-SD1-UPLOADS
085700     MOVE WS-FREQ-LABEL TO WS-SD1-FREQ
085800     MOVE WS-V30 TO WS-SD1-V30
085900     MOVE WS-YEARLY-POTENTIAL TO WS-SD1-POT
086000     MOVE WS-CONFIDENCE TO WS-SD1-CONF
086100     MOVE WS-NICHE-GUESS TO WS-SD1-NICHE
086200     WRITE EVAL-REPORT-LINE FROM WS-SPN-DETAIL-1
086300         AFTER ADVANCING 2 LINES
086400     MOVE SPACES TO WS-SPN-DETAIL-2
086500     MOVE WS-RATE-NOTE TO WS-SD2-RATE-NOTE
086600     MOVE WS-FREQ-NOTE TO WS-SD2-FREQ-NOTE
086700     WRITE EVAL-REPORT-LINE FROM WS-SPN-DETAIL-2
086800         AFTER ADVANCING 1 LINE
086900     MOVE SPACES TO WS-SPN-DETAIL-3
087000     MOVE WS-EST-MONTHLY-VIEWS TO WS-SD3-MONTHLY
087100     WRITE EVAL-REPORT-LINE FROM WS-SPN-DETAIL-3
087200         AFTER ADVANCING 1 LINE.
087300 290-SPONSOR-REPORT-BLOCK-EXIT. EXIT.
087400*
087500*    KEYWORD-BUCKET SCAN AGAINST THE UPPER-CASED DESCRIPTION.
087600*    EACH KEYWORD HIT ADDS ONE TO ITS BUCKET; HIGHEST BUCKET
087700*    WINS, FIRST BUCKET LISTED BREAKS A TIE.
087800 300-CLASSIFY-NICHE SECTION.
087900 300-CLASSIFY-NICHE-START.
088000     MOVE ZEROS TO WS-NICHE-SCORE (1) WS-NICHE-SCORE (2)
088100         WS-NICHE-SCORE (3) WS-NICHE-SCORE (4) WS-NICHE-SCORE (5)
088200         WS-NICHE-SCORE (6) WS-NICHE-SCORE (7) WS-NICHE-SCORE (8)
088300         WS-NICHE-SCORE (9) WS-NICHE-SCORE (10)
088400     MOVE CM-DESCRIPTION TO WS-DESC-UPPER
088500     INSPECT WS-DESC-UPPER
088600         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
088700*        BUCKET 1 - GAMING
088800     MOVE ZERO TO WS-TALLY
088900     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "GAME"
089000     ADD WS-TALLY TO WS-NICHE-SCORE (1)
089100     MOVE ZERO TO WS-TALLY
089200     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "GAMING"
089300     ADD WS-TALLY TO WS-NICHE-SCORE (1)
089400     MOVE ZERO TO WS-TALLY
089500     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "PLAYTHROUGH"
089600     ADD WS-TALLY TO WS-NICHE-SCORE (1)
089700     MOVE ZERO TO WS-TALLY
089800     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "MINECRAFT"
089900     ADD WS-TALLY TO WS-NICHE-SCORE (1)
090000     MOVE ZERO TO WS-TALLY
090100     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "FORTNITE"
090200     ADD WS-TALLY TO WS-NICHE-SCORE (1)
090300     MOVE ZERO TO WS-TALLY
090400     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "ROBLOX"
090500     ADD WS-TALLY TO WS-NICHE-SCORE (1)
090600     MOVE ZERO TO WS-TALLY
090700     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "ESPORTS"
090800     ADD WS-TALLY TO WS-NICHE-SCORE (1)
090900*        BUCKET 2 - TECH
091000     MOVE ZERO TO WS-TALLY
091100     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "TECH"
091200     ADD WS-TALLY TO WS-NICHE-SCORE (2)
091300     MOVE ZERO TO WS-TALLY
091400     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "REVIEW"
091500     ADD WS-TALLY TO WS-NICHE-SCORE (2)
091600     MOVE ZERO TO WS-TALLY
091700     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "GADGET"
091800     ADD WS-TALLY TO WS-NICHE-SCORE (2)
091900     MOVE ZERO TO WS-TALLY
092000     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "SOFTWARE"
092100     ADD WS-TALLY TO WS-NICHE-SCORE (2)
092200     MOVE ZERO TO WS-TALLY
092300     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "HARDWARE"
092400     ADD WS-TALLY TO WS-NICHE-SCORE (2)
092500     MOVE ZERO TO WS-TALLY
092600     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "PROGRAMMING"
092700     ADD WS-TALLY TO WS-NICHE-SCORE (2)
092800     MOVE ZERO TO WS-TALLY
092900     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "AI"
093000     ADD WS-TALLY TO WS-NICHE-SCORE (2)
093100     MOVE ZERO TO WS-TALLY
093200     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "CODING"
093300     ADD WS-TALLY TO WS-NICHE-SCORE (2)
093400*        BUCKET 3 - BEAUTY
093500     MOVE ZERO TO WS-TALLY
093600     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "MAKEUP"
093700     ADD WS-TALLY TO WS-NICHE-SCORE (3)
093800     MOVE ZERO TO WS-TALLY
093900     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "BEAUTY"
094000     ADD WS-TALLY TO WS-NICHE-SCORE (3)
094100     MOVE ZERO TO WS-TALLY
094200     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "SKINCARE"
094300     ADD WS-TALLY TO WS-NICHE-SCORE (3)
094400     MOVE ZERO TO WS-TALLY
094500     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "COSMETIC"
094600     ADD WS-TALLY TO WS-NICHE-SCORE (3)
094700     MOVE ZERO TO WS-TALLY
094800     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "FASHION"
094900     ADD WS-TALLY TO WS-NICHE-SCORE (3)
095000*        BUCKET 4 - FITNESS
095100     MOVE ZERO TO WS-TALLY
095200     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "WORKOUT"
095300     ADD WS-TALLY TO WS-NICHE-SCORE (4)
095400     MOVE ZERO TO WS-TALLY
095500     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "FITNESS"
095600     ADD WS-TALLY TO WS-NICHE-SCORE (4)
095700     MOVE ZERO TO WS-TALLY
095800     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "GYM"
095900     ADD WS-TALLY TO WS-NICHE-SCORE (4)
096000     MOVE ZERO TO WS-TALLY
096100     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "TRAINING"
096200     ADD WS-TALLY TO WS-NICHE-SCORE (4)
096300     MOVE ZERO TO WS-TALLY
096400     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "YOGA"
096500     ADD WS-TALLY TO WS-NICHE-SCORE (4)
096600     MOVE ZERO TO WS-TALLY
096700     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "RUNNING"
096800     ADD WS-TALLY TO WS-NICHE-SCORE (4)
096900*        BUCKET 5 - EDUCATION
097000     MOVE ZERO TO WS-TALLY
097100     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "TUTORIAL"
097200     ADD WS-TALLY TO WS-NICHE-SCORE (5)
097300     MOVE ZERO TO WS-TALLY
097400     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "LEARN"
097500     ADD WS-TALLY TO WS-NICHE-SCORE (5)
097600     MOVE ZERO TO WS-TALLY
097700     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "LESSON"
097800     ADD WS-TALLY TO WS-NICHE-SCORE (5)
097900     MOVE ZERO TO WS-TALLY
098000     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "COURSE"
098100     ADD WS-TALLY TO WS-NICHE-SCORE (5)
098200     MOVE ZERO TO WS-TALLY
098300     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "EDUCATION"
098400     ADD WS-TALLY TO WS-NICHE-SCORE (5)
098500     MOVE ZERO TO WS-TALLY
098600     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "HOW TO"
098700     ADD WS-TALLY TO WS-NICHE-SCORE (5)
098800*        BUCKET 6 - FINANCE
098900     MOVE ZERO TO WS-TALLY
099000     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "FINANCE"
099100     ADD WS-TALLY TO WS-NICHE-SCORE (6)
099200     MOVE ZERO TO WS-TALLY
099300     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "INVEST"
099400     ADD WS-TALLY TO WS-NICHE-SCORE (6)
099500     MOVE ZERO TO WS-TALLY
099600     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "STOCK"
099700     ADD WS-TALLY TO WS-NICHE-SCORE (6)
099800     MOVE ZERO TO WS-TALLY
099900     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "CRYPTO"
100000     ADD WS-TALLY TO WS-NICHE-SCORE (6)
100100     MOVE ZERO TO WS-TALLY
100200     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "MONEY"
100300     ADD WS-TALLY TO WS-NICHE-SCORE (6)
100400     MOVE ZERO TO WS-TALLY
100500     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "BUSINESS"
100600     ADD WS-TALLY TO WS-NICHE-SCORE (6)
100700*        BUCKET 7 - FOOD
100800     MOVE ZERO TO WS-TALLY
100900     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "RECIPE"
101000     ADD WS-TALLY TO WS-NICHE-SCORE (7)
101100     MOVE ZERO TO WS-TALLY
101200     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "COOK"
101300     ADD WS-TALLY TO WS-NICHE-SCORE (7)
101400     MOVE ZERO TO WS-TALLY
101500     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "COOKING"
101600     ADD WS-TALLY TO WS-NICHE-SCORE (7)
101700     MOVE ZERO TO WS-TALLY
101800     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "KITCHEN"
101900     ADD WS-TALLY TO WS-NICHE-SCORE (7)
102000     MOVE ZERO TO WS-TALLY
102100     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "FOOD"
102200     ADD WS-TALLY TO WS-NICHE-SCORE (7)
102300*        BUCKET 8 - TRAVEL
102400     MOVE ZERO TO WS-TALLY
102500     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "TRAVEL"
102600     ADD WS-TALLY TO WS-NICHE-SCORE (8)
102700     MOVE ZERO TO WS-TALLY
102800     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "TRIP"
102900     ADD WS-TALLY TO WS-NICHE-SCORE (8)
103000     MOVE ZERO TO WS-TALLY
103100     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "VLOG"
103200     ADD WS-TALLY TO WS-NICHE-SCORE (8)
103300     MOVE ZERO TO WS-TALLY
103400     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "TOUR"
103500     ADD WS-TALLY TO WS-NICHE-SCORE (8)
103600     MOVE ZERO TO WS-TALLY
103700     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "ADVENTURE"
103800     ADD WS-TALLY TO WS-NICHE-SCORE (8)
103900*        BUCKET 9 - MUSIC
104000     MOVE ZERO TO WS-TALLY
104100     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "MUSIC"
104200     ADD WS-TALLY TO WS-NICHE-SCORE (9)
104300     MOVE ZERO TO WS-TALLY
104400     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "SONG"
104500     ADD WS-TALLY TO WS-NICHE-SCORE (9)
104600     MOVE ZERO TO WS-TALLY
104700     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "COVER"
104800     ADD WS-TALLY TO WS-NICHE-SCORE (9)
104900     MOVE ZERO TO WS-TALLY
105000     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "PRODUCER"
105100     ADD WS-TALLY TO WS-NICHE-SCORE (9)
105200     MOVE ZERO TO WS-TALLY
105300     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "BAND"
105400     ADD WS-TALLY TO WS-NICHE-SCORE (9)
105500*        BUCKET 10 - ENTERTAINMENT
105600     MOVE ZERO TO WS-TALLY
105700     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "VLOG"
105800     ADD WS-TALLY TO WS-NICHE-SCORE (10)
105900     MOVE ZERO TO WS-TALLY
106000     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "COMEDY"
106100     ADD WS-TALLY TO WS-NICHE-SCORE (10)
106200     MOVE ZERO TO WS-TALLY
106300     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "PRANK"
106400     ADD WS-TALLY TO WS-NICHE-SCORE (10)
106500     MOVE ZERO TO WS-TALLY
106600     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "CHALLENGE"
106700     ADD WS-TALLY TO WS-NICHE-SCORE (10)
106800     MOVE ZERO TO WS-TALLY
106900     INSPECT WS-DESC-UPPER TALLYING WS-TALLY FOR ALL "REACTION"
107000     ADD WS-TALLY TO WS-NICHE-SCORE (10)
107100     MOVE 1 TO WS-NICHE-WINNER-IDX
107200     MOVE WS-NICHE-SCORE (1) TO WS-NICHE-BEST-SCORE
107300     PERFORM 301-TEST-ONE-NICHE-SCORE
107400         THRU 301-TEST-ONE-NICHE-SCORE-EXIT
107500         VARYING WS-SUB3 FROM 2 BY 1 UNTIL WS-SUB3 > 10
107600     IF WS-NICHE-BEST-SCORE = 0
107700         MOVE "UNKNOWN" TO WS-NICHE-GUESS
107800     ELSE
107900         MOVE WS-NICHE-NAME (WS-NICHE-WINNER-IDX) TO WS-NICHE-GUESS
108000     END-IF.
108100 300-CLASSIFY-NICHE-EXIT. EXIT.
108200*
108300 301-TEST-ONE-NICHE-SCORE SECTION.
108400 301-TEST-ONE-NICHE-SCORE-START.
108500     IF WS-NICHE-SCORE (WS-SUB3) > WS-NICHE-BEST-SCORE
108600         MOVE WS-NICHE-SCORE (WS-SUB3) TO WS-NICHE-BEST-SCORE
108700         MOVE WS-SUB3 TO WS-NICHE-WINNER-IDX
108800     END-IF.
108900 301-TEST-ONE-NICHE-SCORE-EXIT. EXIT.
109000*
109100 310-ESTIMATE-MONTHLY-VIEWS-HIST SECTION.
109200 310-ESTIMATE-MONTHLY-VIEWS-HIST-START.
109300     IF WS-AVG-VIEWS-PER-VIDEO > 0 AND WS-HIST-COUNT >= 2
109400         SET WS-HX TO 1
109500         COMPUTE WS-TOTAL-DAYS =
109600             WT-DAY-NUMBER (WS-HX) - WT-DAY-NUMBER (WS-HIST-COUNT)
109700         IF WS-TOTAL-DAYS > 0
109800             COMPUTE WS-AVG-DAYS-BETWEEN ROUNDED =
109900                 WS-TOTAL-DAYS / (WS-HIST-COUNT - 1)
110000             IF WS-AVG-DAYS-BETWEEN > 0
110100                 COMPUTE WS-UPLOADS-PER-MONTH ROUNDED =
110200                     30 / WS-AVG-DAYS-BETWEEN
110300                 COMPUTE WS-EST-MONTHLY-VIEWS =
110400                     WS-AVG-VIEWS-PER-VIDEO * WS-UPLOADS-PER-MONTH
110500                 SET MONTHLY-VIEWS-COMPUTABLE TO TRUE
110600             END-IF
110700         END-IF
110800     END-IF.
110900 310-ESTIMATE-MONTHLY-VIEWS-HIST-EXIT. EXIT.
111000*
111100 320-ESTIMATE-MONTHLY-VIEWS-FALLBACK SECTION.
111200 320-ESTIMATE-MONTHLY-VIEWS-FALLBACK-START.
111300     COMPUTE WS-AGE-DAYS = CM-AGE-YEARS * 360
111400     IF WS-AGE-DAYS > 0
111500         COMPUTE WS-AGE-MONTHS = WS-AGE-DAYS / 30
111600         IF WS-AGE-MONTHS < 1
111700             MOVE 1 TO WS-AGE-MONTHS
111800         END-IF
111900         COMPUTE WS-EST-MONTHLY-VIEWS =
112000             CM-TOTAL-VIEWS / WS-AGE-MONTHS
112100     ELSE
112200         MOVE 0 TO WS-EST-MONTHLY-VIEWS
112300     END-IF.
112400 320-ESTIMATE-MONTHLY-VIEWS-FALLBACK-EXIT. EXIT.
112500*
112600 330-PARSE-DURATION SECTION.
112700 330-PARSE-DURATION-START.
112800     MOVE ZERO TO WS-DUR-NUMVAL WS-DUR-HOURS WS-DUR-MINUTES
112900         WS-DUR-SECS
113000     IF WS-DUR-STRING (1:2) NOT = "PT"
113100         GO TO 330-PARSE-DURATION-EXIT
113200     END-IF
113300     PERFORM 331-DURATION-SCAN-CHAR THRU 331-DURATION-SCAN-CHAR-EXIT
113400         VARYING WS-DUR-IDX FROM 3 BY 1 UNTIL WS-DUR-IDX > 10.
113500 330-PARSE-DURATION-EXIT. EXIT.
113600*
113700 331-DURATION-SCAN-CHAR SECTION.
113800 331-DURATION-SCAN-CHAR-START.
113900     MOVE WS-DUR-STRING (WS-DUR-IDX:1) TO WS-DUR-CHAR
114000     EVALUATE TRUE
114100         WHEN WS-DUR-CHAR IS NUMERIC
114200             MOVE WS-DUR-CHAR TO WS-DUR-DIGIT
114300             COMPUTE WS-DUR-NUMVAL =
114400                 (WS-DUR-NUMVAL * 10) + WS-DUR-DIGIT
114500         WHEN WS-DUR-CHAR = "H"
114600             MOVE WS-DUR-NUMVAL TO WS-DUR-HOURS
114700             MOVE ZERO TO WS-DUR-NUMVAL
114800         WHEN WS-DUR-CHAR = "M"
114900             MOVE WS-DUR-NUMVAL TO WS-DUR-MINUTES
115000             MOVE ZERO TO WS-DUR-NUMVAL
115100         WHEN WS-DUR-CHAR = "S"
115200             MOVE WS-DUR-NUMVAL TO WS-DUR-SECS
115300             MOVE ZERO TO WS-DUR-NUMVAL
115400         WHEN OTHER
115500             CONTINUE
115600     END-EVALUATE.
115700 331-DURATION-SCAN-CHAR-EXIT. EXIT.
115800*
115900 340-CLASSIFY-SHORT SECTION.
116000 340-CLASSIFY-SHORT-START.
116100     SET WS-HX TO WS-SUB1
116200     IF WT-SECONDS (WS-HX) <= 60
116300         SET WT-IS-SHORT (WS-HX) TO TRUE
116400     ELSE
116500         MOVE "N" TO WT-SHORT-SW (WS-HX)
116600     END-IF.
116700 340-CLASSIFY-SHORT-EXIT. EXIT.
116800*
116900 350-AVERAGE-VIEWS-PER-VIDEO SECTION.
117000 350-AVERAGE-VIEWS-PER-VIDEO-START.
117100     IF CM-VIDEO-COUNT = ZERO
117200         MOVE ZERO TO WS-AVG-VIEWS-PER-VIDEO
117300     ELSE
117400         COMPUTE WS-AVG-VIEWS-PER-VIDEO =
117500             CM-TOTAL-VIEWS / CM-VIDEO-COUNT
117600     END-IF.
117700 350-AVERAGE-VIEWS-PER-VIDEO-EXIT. EXIT.
117800*
117900*    NATURAL LOG BY REPEATED DIVISION BY E FOLLOWED BY A SEVEN-
118000*    TERM ATANH-STYLE SERIES ON THE REMAINDER (1 <= REMAINDER <
118100*    E).  INPUT WS-LN-INPUT, OUTPUT WS-LN-RESULT.
118200 395-COMPUTE-NATURAL-LOG SECTION.
118300 395-COMPUTE-NATURAL-LOG-START.
118400     MOVE ZERO TO WS-LN-RESULT
118500     IF WS-LN-INPUT NOT > ZERO
118600         GO TO 395-COMPUTE-NATURAL-LOG-EXIT
118700     END-IF
118800     MOVE WS-LN-INPUT TO WS-LN-WORK
118900     PERFORM 396-LOG-SCALE-UP THRU 396-LOG-SCALE-UP-EXIT
119000         UNTIL WS-LN-WORK < WS-MATH-E
119100     COMPUTE WS-LN-Z ROUNDED =
119200         (WS-LN-WORK - 1) / (WS-LN-WORK + 1)
119300     COMPUTE WS-LN-SUM ROUNDED =
119400         WS-LN-Z + ((WS-LN-Z ** 3) / 3) + ((WS-LN-Z ** 5) / 5)
119500         + ((WS-LN-Z ** 7) / 7)
119600     COMPUTE WS-LN-RESULT ROUNDED =
119700         WS-LN-RESULT + (2 * WS-LN-SUM).
119800 395-COMPUTE-NATURAL-LOG-EXIT. EXIT.
119900*
120000 396-LOG-SCALE-UP SECTION.
120100 396-LOG-SCALE-UP-START.
120200     COMPUTE WS-LN-WORK ROUNDED = WS-LN-WORK / WS-MATH-E
120300     ADD 1 TO WS-LN-RESULT.
120400 396-LOG-SCALE-UP-EXIT. EXIT.
120500*
120600*    NATURAL EXPONENT BY A FIVE-TERM MACLAURIN SERIES ON THE
120700*    FRACTIONAL PART, SCALED BACK UP BY E RAISED TO THE WHOLE
120800*    PART.  INPUT WS-EXP-INPUT, OUTPUT WS-EXP-RESULT.
120900 397-COMPUTE-NATURAL-EXP SECTION.
121000 397-COMPUTE-NATURAL-EXP-START.
121100     MOVE WS-EXP-INPUT TO WS-EXP-WORK
121200     MOVE ZERO TO WS-EXP-N
121300     PERFORM 398-EXP-SCALE-DOWN THRU 398-EXP-SCALE-DOWN-EXIT
121400         UNTIL WS-EXP-WORK < 1
121500     COMPUTE WS-EXP-TAYLOR ROUNDED =
121600         1 + WS-EXP-WORK + ((WS-EXP-WORK ** 2) / 2)
121700         + ((WS-EXP-WORK ** 3) / 6) + ((WS-EXP-WORK ** 4) / 24)
121800         + ((WS-EXP-WORK ** 5) / 120)
121900     MOVE WS-EXP-TAYLOR TO WS-EXP-RESULT
122000     PERFORM 399-EXP-MULTIPLY-E THRU 399-EXP-MULTIPLY-E-EXIT
122100         WS-EXP-N TIMES.
122200 397-COMPUTE-NATURAL-EXP-EXIT. EXIT.
122300*
122400 398-EXP-SCALE-DOWN SECTION.
122500 398-EXP-SCALE-DOWN-START.
122600     SUBTRACT 1 FROM WS-EXP-WORK
122700     ADD 1 TO WS-EXP-N.
122800 398-EXP-SCALE-DOWN-EXIT. EXIT.
122900*
123000 399-EXP-MULTIPLY-E SECTION.
123100 399-EXP-MULTIPLY-E-START.
123200     COMPUTE WS-EXP-RESULT ROUNDED = WS-EXP-RESULT * WS-MATH-E.
123300 399-EXP-MULTIPLY-E-EXIT. EXIT.
123400*
123500*    RECENCY DECAY WEIGHT e**(-I/2), COMPUTED AS THE RECIPROCAL
123600*    OF e**(I/2) SINCE THE HOME-GROWN EXP ROUTINE ONLY HANDLES
123700*    NON-NEGATIVE EXPONENTS.  INPUT WS-DECAY-I, OUTPUT
123800*    WS-DECAY-WEIGHT.
123900 402-COMPUTE-DECAY-WEIGHT SECTION.
124000 402-COMPUTE-DECAY-WEIGHT-START.
124100     COMPUTE WS-EXP-INPUT ROUNDED = WS-DECAY-I / 2
124200     PERFORM 397-COMPUTE-NATURAL-EXP THRU 397-COMPUTE-NATURAL-EXP-EXIT
124300     COMPUTE WS-DECAY-WEIGHT ROUNDED = 1 / WS-EXP-RESULT.
124400 402-COMPUTE-DECAY-WEIGHT-EXIT. EXIT.
124500*
124600 800-REPORT-HEADING SECTION.
124700 800-REPORT-HEADING-START.
124800     WRITE EVAL-REPORT-LINE FROM WS-SPN-HEADING-1
124900         AFTER ADVANCING 3 LINES
125000     WRITE EVAL-REPORT-LINE FROM WS-SPN-HEADING-2
125100         AFTER ADVANCING 2 LINES.
125200 800-REPORT-HEADING-EXIT. EXIT.
125300*
125400 900-CONTROL-TOTALS SECTION.
125500 900-CONTROL-TOTALS-START.
125600     MOVE WS-CHANNELS-PROCESSED TO WS-ST2-COUNT
125700     MOVE WS-GRAND-YEARLY-POT TO WS-ST3-GRAND
125800     WRITE EVAL-REPORT-LINE FROM WS-SPN-TOTALS-1
125900         AFTER ADVANCING 3 LINES
126000     WRITE EVAL-REPORT-LINE FROM WS-SPN-TOTALS-2
126100         AFTER ADVANCING 1 LINE
126200     WRITE EVAL-REPORT-LINE FROM WS-SPN-TOTALS-3
126300         AFTER ADVANCING 1 LINE.
126400 900-CONTROL-TOTALS-EXIT. EXIT.
126500*
126600 990-CLOSE-FILES SECTION.
126700 990-CLOSE-FILES-START.
126800     CLOSE CHANNEL-MASTER
126900     CLOSE VIDEO-HISTORY
127000     CLOSE RUN-CONTROL
127100     CLOSE SPONSOR-DETAIL
127200     CLOSE EVAL-REPORT.
127300 990-CLOSE-FILES-EXIT. EXIT.
