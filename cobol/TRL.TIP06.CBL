000100******************************************************************
000200*                                                                *
000300*   TRL.TIP06  --  TRANSCRIPT-LINE RECORD LAYOUT                 *
000400*                                                                *
000500*   ONE TEXT LINE OF A MEETING TRANSCRIPT.  ONE TRANSCRIPT PER   *
000600*   RUN.  READ SEQUENTIALLY BY THE EXTRACTION JOB TO LOCATE THE  *
000700*   MEETING DATE, SPEAKERS, ACTION ITEMS AND DECISIONS.          *
000800*                                                                *
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.  TRANSCRIPT-LINE-RECORD.
001200 AUTHOR.      D K OSEI.
001300 INSTALLATION. DILIGENCE SYSTEMS GROUP.
001400 DATE-WRITTEN. 05/07/1985.
001500 DATE-COMPILED. 05/07/1985.
001600 SECURITY.    UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001700******************************************************************
001800*  CHANGE LOG                                                   *
001900*  --------------------------------------------------------------
002000*  050785 DKO  0000  ORIGINAL LAYOUT PER DILIGENCE REQUEST 0455  *
002100*  110387 DKO  0009  ADDED TL-SCAN-AREA REDEFINES FOR THE        *
002200*                    TRIGGER-PHRASE SCANNER IN THE EXTRACT JOB   *
002300*  042288 RTM  0018  CONFIRMED 120-BYTE LINE COVERS WORST-CASE   *
002400*                    TRANSCRIPT EXPORT WIDTH                     *
002500*  030291 JLF  0025  ALIGNED FILLER PAD AFTER FIELD AUDIT        *
002600*  Y2K   012698 DKO  0031  Y2K READINESS REVIEW - FREE TEXT ONLY,*
002700*                    DATES ARE PARSED NOT STORED HERE - PASS     *
002800*  110299 RTM  0037  FINAL Y2K SIGN-OFF, ARCHIVED WITH AUDIT     *
002900*  052600 JLF  0043  DDNAME CHANGED TO TRANSIN PER STD 12-95     *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-370.
003400 OBJECT-COMPUTER. IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 ON STATUS IS TRL-RERUN-SWITCH.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT TRANSCRIPT-LINE ASSIGN TO TRANSIN
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  TRANSCRIPT-LINE
004500     LABEL RECORDS ARE STANDARD
004600     RECORD CONTAINS 120 CHARACTERS
004700     DATA RECORD IS TRANSCRIPT-LINE-RECORD.
004800 01  TRANSCRIPT-LINE-RECORD.
004900     05  TL-TEXT                   PIC X(120).
005000     05  TL-SCAN-AREA REDEFINES TL-TEXT.
005100         10  TL-LEAD-WORD          PIC X(20).
005200         10  TL-REMAINDER          PIC X(100).
005300*
005400 WORKING-STORAGE SECTION.
005500*    NO WORKING STORAGE REQUIRED - LAYOUT REFERENCE MEMBER ONLY.
005600 PROCEDURE DIVISION.
005700 0000-STOP-RUN.
005800     STOP RUN.
