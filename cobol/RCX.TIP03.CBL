000100******************************************************************
000200*                                                                *
000300*   RCX.TIP03  --  RUN-CONTROL RECORD LAYOUT                     *
000400*                                                                *
000500*   SINGLE-RECORD FILE CARRYING THE "TODAY" DATE USED FOR ALL    *
000600*   AGE, RECENCY AND DAYS-SINCE-PUBLISH ARITHMETIC IN THE        *
000700*   VALUATION AND SPONSORSHIP JOBS.  KEPT SEPARATE FROM SYSTEM   *
000800*   DATE SO A RERUN CAN REPRODUCE A PRIOR DAY'S NUMBERS.         *
000900*                                                                *
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.  RUN-CONTROL-RECORD.
001300 AUTHOR.      R T MCALLISTER.
001400 INSTALLATION. DILIGENCE SYSTEMS GROUP.
001500 DATE-WRITTEN. 03/21/1984.
001600 DATE-COMPILED. 03/21/1984.
001700 SECURITY.    UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001800******************************************************************
001900*  CHANGE LOG                                                   *
002000*  --------------------------------------------------------------
002100*  032184 RTM  0000  ORIGINAL LAYOUT PER DILIGENCE REQUEST 0418  *
002200*  110387 JLF  0014  ADDED RC-RUN-DATE-R DATE-PART BREAKDOWN     *
002300*  030291 DKO  0021  ADDED FILLER PAD, RECORD NOW BLOCK OF 10    *
002400*  Y2K   012698 JLF  0028  Y2K READINESS REVIEW - RC-RUN-DATE    *
002500*                    ALREADY CARRIES A 4-DIGIT CENTURY - PASS    *
002600*  110299 DKO  0034  FINAL Y2K SIGN-OFF, ARCHIVED WITH AUDIT     *
002700*  052600 RTM  0041  DDNAME CHANGED TO RUNCTL PER STD 12-95      *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-370.
003200 OBJECT-COMPUTER. IBM-370.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     UPSI-0 ON STATUS IS RCX-RERUN-SWITCH.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT RUN-CONTROL ASSIGN TO RUNCTL
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  RUN-CONTROL
004300     LABEL RECORDS ARE STANDARD
004400     RECORD CONTAINS 10 CHARACTERS
004500     DATA RECORD IS RUN-CONTROL-RECORD.
004600 01  RUN-CONTROL-RECORD.
004700     05  RC-RUN-DATE               PIC 9(8).
004800     05  RC-RUN-DATE-R REDEFINES RC-RUN-DATE.
004900         10  RC-RUN-YYYY           PIC 9(4).
005000         10  RC-RUN-MM             PIC 9(2).
005100         10  RC-RUN-DD             PIC 9(2).
005200     05  FILLER                    PIC X(02).
005300*
005400 WORKING-STORAGE SECTION.
005500*    NO WORKING STORAGE REQUIRED - LAYOUT REFERENCE MEMBER ONLY.
005600 PROCEDURE DIVISION.
005700 0000-STOP-RUN.
005800     STOP RUN.
