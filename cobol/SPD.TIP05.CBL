000100******************************************************************
000200*                                                                *
000300*   SPD.TIP05  --  SPONSOR-DETAIL RECORD LAYOUT                  *
000400*                                                                *
000500*   ONE OUTPUT ENTRY PER CHANNEL FROM THE SPONSORSHIP REVENUE    *
000600*   JOB - THE BRAND-DEAL RATE, THE ESTIMATED ANNUAL UPLOAD       *
000700*   VOLUME AND FREQUENCY LABEL, THE V30 VIEW AVERAGE, THE        *
000800*   YEARLY POTENTIAL AND THE CONFIDENCE RATING BEHIND IT.        *
000900*                                                                *
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.  SPONSOR-DETAIL-RECORD.
001300 AUTHOR.      J L FENWICK.
001400 INSTALLATION. DILIGENCE SYSTEMS GROUP.
001500 DATE-WRITTEN. 04/09/1984.
001600 DATE-COMPILED. 04/09/1984.
001700 SECURITY.    UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001800******************************************************************
001900*  CHANGE LOG                                                   *
002000*  --------------------------------------------------------------
002100*  040984 JLF  0000  ORIGINAL LAYOUT PER DILIGENCE REQUEST 0420  *
002200*  091285 JLF  0016  ADDED SD-FREQ-LABEL FOR UPLOAD CADENCE TEXT *
002300*  110387 RTM  0027  ADDED 88-LEVELS FOR SD-CONFIDENCE VALUES    *
002400*  042288 DKO  0037  ADDED SD-POT-R ALT NUMERIC-EDIT VIEW OF THE *
002500*                    YEARLY POTENTIAL FOR THE PRINT PROGRAM      *
002600*  030291 JLF  0046  ALIGNED FILLER PAD AFTER FIELD AUDIT        *
002700*  091592 DKO  0053  ADDED SD-UPLOADS-R ALT SPLIT-DIGIT VIEW     *
002800*  Y2K   012698 RTM  0060  Y2K READINESS REVIEW - NO DATE FIELDS *
002900*                    PRESENT IN THIS RECORD - PASS               *
003000*  110299 DKO  0066  FINAL Y2K SIGN-OFF, ARCHIVED WITH AUDIT     *
003100*  052600 JLF  0072  DDNAME CHANGED TO SPNDET PER STD 12-95      *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 ON STATUS IS SPD-RERUN-SWITCH.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SPONSOR-DETAIL ASSIGN TO SPNDET
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  SPONSOR-DETAIL
004700     LABEL RECORDS ARE STANDARD
004800     RECORD CONTAINS 74 CHARACTERS
004900     DATA RECORD IS SPONSOR-DETAIL-RECORD.
005000 01  SPONSOR-DETAIL-RECORD.
005100     05  SD-CHANNEL-ID             PIC X(12).
005200     05  SD-BRAND-RATE             PIC 9(9).
005300     05  SD-ANNUAL-UPLOADS         PIC 9(4).
005400     05  SD-UPLOADS-R REDEFINES SD-ANNUAL-UPLOADS.
005500         10  SD-UPLOADS-HUNDREDS   PIC 9(2).
005600         10  SD-UPLOADS-UNITS      PIC 9(2).
005700     05  SD-YEARLY-POT             PIC 9(11).
005800     05  SD-POT-R REDEFINES SD-YEARLY-POT.
005900         10  SD-POT-MILLIONS       PIC 9(5).
006000         10  SD-POT-REMAINDER      PIC 9(6).
006100     05  SD-V30-AVG                PIC 9(10).
006200     05  SD-CONFIDENCE             PIC X(6).
006300         88  SD-CONF-HIGH              VALUE "HIGH  ".
006400         88  SD-CONF-MEDIUM            VALUE "MEDIUM".
006500         88  SD-CONF-LOW               VALUE "LOW   ".
006600     05  SD-FREQ-LABEL             PIC X(20).
006700     05  FILLER                    PIC X(02).
006800*
006900 WORKING-STORAGE SECTION.
007000*    NO WORKING STORAGE REQUIRED - LAYOUT REFERENCE MEMBER ONLY.
007100 PROCEDURE DIVISION.
007200 0000-STOP-RUN.
007300     STOP RUN.
