000100******************************************************************
000200*                                                                *
000300*   VLD.TIP04  --  VALUATION-DETAIL RECORD LAYOUT                *
000400*                                                                *
000500*   ONE OUTPUT ENTRY PER CHANNEL FROM THE CHANNEL VALUATION      *
000600*   JOB - THE LOW/MID/HIGH ACQUISITION RANGE, THE MULTIPLES      *
000700*   APPLIED, AND THE ENGAGEMENT/GROWTH FACTOR NOTES THAT         *
000800*   EXPLAIN HOW THE RANGE WAS DERIVED.                           *
000900*                                                                *
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.  VALUATION-DETAIL-RECORD.
001300 AUTHOR.      J L FENWICK.
001400 INSTALLATION. DILIGENCE SYSTEMS GROUP.
001500 DATE-WRITTEN. 04/02/1984.
001600 DATE-COMPILED. 04/02/1984.
001700 SECURITY.    UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001800******************************************************************
001900*  CHANGE LOG                                                   *
002000*  --------------------------------------------------------------
002100*  040284 JLF  0000  ORIGINAL LAYOUT PER DILIGENCE REQUEST 0419  *
002200*  091285 JLF  0017  WIDENED VD-HIGH-VALUE TO 9(11)V99, OVERFLOW *
002300*  110387 RTM  0026  ADDED VD-MULT-R ALT EDITED-DECIMAL VIEW     *
002400*  042288 DKO  0034  ADDED VD-VALUE-R ALT PACKED-STYLE VIEW OF   *
002500*                    THE THREE VALUATION AMOUNTS FOR THE PRINT   *
002600*                    PROGRAM'S COMMA-EDIT ROUTINE                *
002700*  030291 JLF  0044  ALIGNED FILLER PAD AFTER FIELD AUDIT        *
002800*  Y2K   012698 DKO  0051  Y2K READINESS REVIEW - NO DATE FIELDS *
002900*                    PRESENT IN THIS RECORD - PASS               *
003000*  110299 RTM  0057  FINAL Y2K SIGN-OFF, ARCHIVED WITH AUDIT     *
003100*  052600 JLF  0063  DDNAME CHANGED TO VALDET PER STD 12-95      *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 ON STATUS IS VLD-RERUN-SWITCH.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT VALUATION-DETAIL ASSIGN TO VALDET
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  VALUATION-DETAIL
004700     LABEL RECORDS ARE STANDARD
004800     RECORD CONTAINS 121 CHARACTERS
004900     DATA RECORD IS VALUATION-DETAIL-RECORD.
005000 01  VALUATION-DETAIL-RECORD.
005100     05  VD-CHANNEL-ID             PIC X(12).
005200     05  VD-LOW-MULT               PIC 9(3)V9.
005300     05  VD-HIGH-MULT              PIC 9(3)V9.
005400     05  VD-MULT-R REDEFINES VD-HIGH-MULT.
005500         10  VD-HIGH-MULT-WHOLE    PIC 9(3).
005600         10  VD-HIGH-MULT-TENTH    PIC 9(1).
005700     05  VD-LOW-VALUE              PIC 9(11)V99.
005800     05  VD-MID-VALUE              PIC 9(11)V99.
005900     05  VD-HIGH-VALUE             PIC 9(11)V99.
006000     05  VD-VALUE-R REDEFINES VD-HIGH-VALUE.
006100         10  VD-HIGH-VALUE-WHOLE   PIC 9(11).
006200         10  VD-HIGH-VALUE-CENTS   PIC 9(02).
006300     05  VD-ENGAGE-NOTE            PIC X(30).
006400     05  VD-GROWTH-NOTE            PIC X(30).
006500     05  FILLER                    PIC X(02).
006600*
006700 WORKING-STORAGE SECTION.
006800*    NO WORKING STORAGE REQUIRED - LAYOUT REFERENCE MEMBER ONLY.
006900 PROCEDURE DIVISION.
007000 0000-STOP-RUN.
007100     STOP RUN.
