000100******************************************************************
000200*                                                                *
000300*   CHM.TIP01  --  CHANNEL-MASTER RECORD LAYOUT                  *
000400*                                                                *
000500*   ONE ENTRY PER VIDEO CHANNEL UNDER ACQUISITION DILIGENCE.     *
000600*   CARRIES THE REVENUE, AUDIENCE, AGE AND DESCRIPTION FIGURES   *
000700*   THAT THE VALUATION AND SPONSORSHIP BATCH JOBS SCORE AGAINST. *
000800*   PUBLISHED AS A STAND-ALONE COMPILE UNIT SO THE COPYBOOK      *
000900*   LIBRARIAN CAN VALIDATE IT APART FROM THE DRIVER PROGRAMS.    *
001000*                                                                *
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.  CHANNEL-MASTER-RECORD.
001400 AUTHOR.      R T MCALLISTER.
001500 INSTALLATION. DILIGENCE SYSTEMS GROUP.
001600 DATE-WRITTEN. 03/14/1984.
001700 DATE-COMPILED. 03/14/1984.
001800 SECURITY.    UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001900******************************************************************
002000*  CHANGE LOG                                                   *
002100*  --------------------------------------------------------------
002200*  031484 RTM  0000  ORIGINAL LAYOUT PER DILIGENCE REQUEST 0417  *
002300*  091285 RTM  0031  ADDED CH-VIDEO-COUNT FOR AVG-VIEWS CALC     *
002400*  052686 JLF  0058  WIDENED CH-TOTAL-VIEWS TO 9(12), OVERFLOW   *
002500*  110387 JLF  0071  ADDED 88-LEVELS FOR NICHE CODE VALUES       *
002600*  042288 DKO  0090  ADDED CH-DESC-SCAN-AREA REDEFINES FOR THE   *
002700*                    KEYWORD BUCKET SCORER IN THE SPONSOR JOB    *
002800*  071589 DKO  0104  ALIGNED FILLER PAD AFTER FIELD AUDIT        *
002900*  030291 RTM  0122  CORRECTED CH-AGE-YEARS PACKING PER MEMO 44  *
003000*  091592 JLF  0140  ADDED CH-AGE-REDEFINES ALT NUMERIC VIEW     *
003100*  041893 DKO  0155  DESCRIPTION FIELD CONFIRMED CASE-BLIND      *
003200*  102694 RTM  0163  NO CHANGE - RECOMPILED FOR NEW COMPILER REL *
003300*  061295 JLF  0177  DDNAME CHANGED TO CHANMSTR PER STD 12-95    *
003400*  031496 DKO  0188  ADDED SUBSCRIBER-BAND 88-LEVELS FOR REPORTS *
003500*  082297 RTM  0203  MINOR COMMENT CLEANUP, NO LOGIC CHANGE      *
003600*  Y2K   012698 JLF  0219  Y2K READINESS REVIEW - NO 2-DIGIT     *
003700*                    YEAR FIELDS PRESENT IN THIS RECORD - PASS   *
003800*  110299 DKO  0231  FINAL Y2K SIGN-OFF, ARCHIVED WITH AUDIT     *
003900*  052600 RTM  0244  ADDED CH-REVIEW-STAMP FILLER FOR AUDIT TRAIL*
004000*  090304 DKO  0251  RECORD CONTAINS FIGURE CORRECTED TO 232 -   *
004100*                    ELEMENTARY FIELDS NEVER SUMMED TO THE OLD   *
004200*                    231 ON THE FD, CAUGHT ON LAYOUT AUDIT       *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-370.
004700 OBJECT-COMPUTER. IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS NICHE-LETTERS IS "A" THRU "Z"
005100     UPSI-0 ON STATUS IS CHM-RERUN-SWITCH.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CHANNEL-MASTER ASSIGN TO CHANMSTR
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  CHANNEL-MASTER
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 232 CHARACTERS
006100     DATA RECORD IS CHANNEL-MASTER-RECORD.
006200 01  CHANNEL-MASTER-RECORD.
006300     05  CH-ID                     PIC X(12).
006400     05  CH-NAME                   PIC X(30).
006500     05  CH-NICHE                  PIC X(15).
006600         88  CH-NICHE-ENTERTAINMENT    VALUE "ENTERTAINMENT".
006700         88  CH-NICHE-EDUCATION        VALUE "EDUCATION".
006800         88  CH-NICHE-FINANCE          VALUE "FINANCE".
006900         88  CH-NICHE-TECH             VALUE "TECH".
007000         88  CH-NICHE-LIFESTYLE        VALUE "LIFESTYLE".
007100         88  CH-NICHE-PREMIUM          VALUE "FINANCE" "EDUCATION".
007200     05  CH-MONTHLY-REV            PIC 9(9)V99.
007300     05  CH-MONTHLY-VIEWS          PIC 9(10).
007400     05  CH-SUBSCRIBERS            PIC 9(10).
007500         88  CH-SUBS-NONE              VALUE 0000000000.
007600         88  CH-SUBS-UNDER-100K        VALUE 0000000000 THRU
007700                                              0000099999.
007800         88  CH-SUBS-100K-TO-499K      VALUE 0000100000 THRU
007900                                              0000499999.
008000         88  CH-SUBS-500K-AND-OVER     VALUE 0000500000 THRU
008100                                              9999999999.
008200     05  CH-AGE-YEARS              PIC 9(3)V99.
008300     05  CH-AGE-YEARS-R REDEFINES CH-AGE-YEARS.
008400         10  CH-AGE-WHOLE-YRS      PIC 9(3).
008500         10  CH-AGE-FRACT-YRS      PIC 9(2).
008600     05  CH-TOTAL-VIEWS            PIC 9(12).
008700     05  CH-VIDEO-COUNT            PIC 9(6).
008800     05  CH-DESCRIPTION            PIC X(120).
008900     05  CH-DESC-SCAN-AREA REDEFINES CH-DESCRIPTION.
009000         10  CH-DESC-WORD OCCURS 20 TIMES
009100                                   PIC X(6).
009200     05  CH-REVIEW-STAMP           PIC X(01).
009300*
009400 WORKING-STORAGE SECTION.
009500*    NO WORKING STORAGE REQUIRED - LAYOUT REFERENCE MEMBER ONLY.
009600 PROCEDURE DIVISION.
009700 0000-STOP-RUN.
009800     STOP RUN.
