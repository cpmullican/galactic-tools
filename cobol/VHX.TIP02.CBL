000100******************************************************************
000200*                                                                *
000300*   VHX.TIP02  --  VIDEO-HISTORY RECORD LAYOUT                   *
000400*                                                                *
000500*   MANY ENTRIES PER CHANNEL, NEWEST PUBLISH DATE FIRST WITHIN   *
000600*   CHANNEL.  FEEDS THE V30 VIEW ESTIMATOR AND THE UPLOAD-       *
000700*   FREQUENCY WEIGHTED-INTERVAL CALCULATION IN THE SPONSORSHIP   *
000800*   REVENUE JOB.  SORTED BY CHANNEL ID ASCENDING TO MATCH THE    *
000900*   CHANNEL-MASTER FILE ON THE CONTROL-BREAK KEY.                *
001000*                                                                *
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.  VIDEO-HISTORY-RECORD.
001400 AUTHOR.      R T MCALLISTER.
001500 INSTALLATION. DILIGENCE SYSTEMS GROUP.
001600 DATE-WRITTEN. 03/14/1984.
001700 DATE-COMPILED. 03/14/1984.
001800 SECURITY.    UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001900******************************************************************
002000*  CHANGE LOG                                                   *
002100*  --------------------------------------------------------------
002200*  031484 RTM  0000  ORIGINAL LAYOUT PER DILIGENCE REQUEST 0417  *
002300*  062585 RTM  0022  ADDED VH-DURATION FOR SHORTS DETECTION      *
002400*  091285 JLF  0038  VH-PUBLISH-DATE CONFIRMED YYYYMMDD, 4-DIGIT *
002500*                    YEAR FROM INCEPTION - NOT A Y2K RISK FIELD  *
002600*  052686 JLF  0047  ADDED VH-DURATION-R ALT NUMERIC BREAKDOWN   *
002700*  110387 DKO  0055  SORT ORDER DOCUMENTED - CHID ASC / DATE DESC*
002800*  042288 DKO  0066  ADDED 88-LEVEL VH-SHORT-CANDIDATE ON LENGTH *
002900*  071589 RTM  0074  ALIGNED FILLER PAD AFTER FIELD AUDIT        *
003000*  030291 JLF  0081  ADDED VH-PUBLISH-DATE-R DATE-PART BREAKDOWN *
003100*  091592 DKO  0089  NO CHANGE - RECOMPILED FOR NEW COMPILER REL *
003200*  Y2K   012698 JLF  0098  Y2K READINESS REVIEW - VH-PUBLISH-DATE*
003300*                    ALREADY CARRIES A 4-DIGIT CENTURY - PASS    *
003400*  110299 DKO  0106  FINAL Y2K SIGN-OFF, ARCHIVED WITH AUDIT     *
003500*  052600 RTM  0113  DDNAME CHANGED TO VIDHIST PER STD 12-95     *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS DURATION-LETTERS IS "P" "T" "H" "M" "S"
004400     UPSI-0 ON STATUS IS VHX-RERUN-SWITCH.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT VIDEO-HISTORY ASSIGN TO VIDHIST
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  VIDEO-HISTORY
005200     LABEL RECORDS ARE STANDARD
005300     RECORD CONTAINS 41 CHARACTERS
005400     DATA RECORD IS VIDEO-HISTORY-RECORD.
005500 01  VIDEO-HISTORY-RECORD.
005600     05  VH-CHANNEL-ID             PIC X(12).
005700     05  VH-PUBLISH-DATE           PIC 9(8).
005800     05  VH-PUBLISH-DATE-R REDEFINES VH-PUBLISH-DATE.
005900         10  VH-PUB-YYYY           PIC 9(4).
006000         10  VH-PUB-MM             PIC 9(2).
006100         10  VH-PUB-DD             PIC 9(2).
006200     05  VH-VIEW-COUNT             PIC 9(10).
006300     05  VH-DURATION               PIC X(10).
006400     05  VH-DURATION-R REDEFINES VH-DURATION.
006500         10  VH-DUR-LETTERS        PIC X(04).
006600         10  VH-DUR-DIGITS         PIC X(06).
006700     05  FILLER                    PIC X(01).
006800*
006900 WORKING-STORAGE SECTION.
007000*    NO WORKING STORAGE REQUIRED - LAYOUT REFERENCE MEMBER ONLY.
007100 PROCEDURE DIVISION.
007200 0000-STOP-RUN.
007300     STOP RUN.
